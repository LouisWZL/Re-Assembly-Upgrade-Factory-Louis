000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PAPFIF0O.
001100 AUTHOR.        L. ORTMANN.
001200 INSTALLATION.  WERK TERMINIERUNG - APO-ABLOESUNG.
001300 DATE-WRITTEN.  1994-11-03.
001400 DATE-COMPILED.
001500 SECURITY.      NUR INTERNE VERWENDUNG - PRODUKTIONSFREIGABE.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2000-03-17
001900* Letzte Version   :: A.05.00
002000* Kurzbeschreibung :: PAP-Terminierung FIFO-Basislauf, ein
002100*                      Sammellos, sequentielle ETA ueber den
002200*                      gemeinsamen Maschinenpool
002300* Auftrag          :: TERM-PAP-3
002400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|1994-11-03| lor | Neuerstellung - FIFO-Sammellos
003000*A.01.00|1995-07-19| lor | Nutzungsgrad ueber Gesamtspanne ergaenzt
003100*A.02.00|1998-12-18| kl  | Jahr-2000-Umstellung: Jahresfeld auf
003200*       |          |     | vierstellig, Terminpruef.              CR1988
003300*A.03.00|1999-06-11| lor | AUFTRAG TERM-PAP-3: Poolgroesse jetzt
003400*       |          |     | aus CONFIG, nicht fest verdrahtet      CR2031
003500*A.04.00|2000-03-02| lor | p_i-Defaults 60/90 jetzt je Feld
003600*       |          |     | einzeln gesetzt, vorher nur 150 bei
003700*       |          |     | beiden Feldern = 0 (Pool-ETA falsch)   CR2128
003800*A.05.00|2000-03-17| lor | RUNLOG-Kopf zeigt jetzt NOW= und die
003900*       |          |     | Stationskonfiguration, vorher fehlte
004000*       |          |     | der Laufzeitstempel komplett           CR2131
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500* PAPFIF0O bildet aus allen gueltigen Auftraegen EIN Sammellos, das
004600* sofort zum Zeitpunkt NOW freigegeben wird. Die ETA je Auftrag wird
004700* sequentiell (first in, first out) aufsummiert: jeder Auftrag erhoeht
004800* die laufende Fertigstellungszeit um seine Bearbeitungszeit geteilt
004900* durch den gemeinsamen Maschinenpool (DEM-Stationen + MON-Stationen).
005000* Der Nutzungsgrad wird ueber die gesamte Spanne als ein einziger
005100* Prognose-Eimer ausgewiesen.
005200*
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. TANDEM-NONSTOP.
005700 OBJECT-COMPUTER. TANDEM-NONSTOP.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CONFIG-F    ASSIGN TO "CONFIG"
006700                         ORGANIZATION IS SEQUENTIAL
006800                         FILE STATUS IS FS-CONFIG.
006900     SELECT ORDERS-F    ASSIGN TO "ORDERS"
007000                         ORGANIZATION IS SEQUENTIAL
007100                         FILE STATUS IS FS-ORDERS.
007200     SELECT BATCHES-F   ASSIGN TO "BATCHES"
007300                         ORGANIZATION IS SEQUENTIAL
007400                         FILE STATUS IS FS-BATCHES.
007500     SELECT ETALIST-F   ASSIGN TO "ETALIST"
007600                         ORGANIZATION IS SEQUENTIAL
007700                         FILE STATUS IS FS-ETALIST.
007800     SELECT UTILFC-F    ASSIGN TO "UTILFC"
007900                         ORGANIZATION IS SEQUENTIAL
008000                         FILE STATUS IS FS-UTILFC.
008100     SELECT RUNLOG-F    ASSIGN TO "RUNLOG"
008200                         ORGANIZATION IS SEQUENTIAL
008300                         FILE STATUS IS FS-RUNLOG.
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  CONFIG-F
008700     RECORD CONTAINS 512 CHARACTERS
008800     RECORDING MODE IS F
008900     LABEL RECORD IS STANDARD
009000     DATA RECORD IS CONFIG-REC.
009100 01  CONFIG-REC.
009200     05  CF-NOW                  PIC S9(09)V99.
009300     05  CF-DEM-STATIONS         PIC  9(03).
009400     05  CF-MON-STATIONS         PIC  9(03).
009500     05  CF-REST                 PIC  X(494).
009600    05  FILLER                  PIC  X(01).
009700 01  CONFIG-REC-X REDEFINES CONFIG-REC.
009800     05  CX-TAKT-BLOCK            PIC X(15).
009900     05  FILLER                   PIC X(497).
010000 FD  ORDERS-F
010100     RECORD CONTAINS 128 CHARACTERS
010200     RECORDING MODE IS F
010300     LABEL RECORD IS STANDARD
010400     DATA RECORD IS ORDERS-REC.
010500 01  ORDERS-REC.
010600     05  OR-ORDER-ID              PIC X(12).
010700     05  OR-CREATED-AT            PIC S9(09)V99.
010800     05  OR-DUE-DATE              PIC S9(09)V99.
010900     05  OR-READY-AT              PIC S9(09)V99.
011000     05  OR-PROC-TIME-DEM         PIC  9(05)V99.
011100     05  OR-PROC-TIME-MON         PIC  9(05)V99.
011200     05  OR-PRIORITY-HINT         PIC S9(03)V999.
011300     05  OR-FAMILY                PIC X(16).
011400     05  OR-PRODUCT-GROUP         PIC X(16).
011500     05  OR-DEFERRED-COUNT        PIC  9(03).
011600     05  OR-OP-COUNT              PIC  9(03).
011700     05  OR-SEQ-STEP-COUNT        PIC  9(03).
011800     05  OR-VARIANT-COUNT         PIC  9(02).
011900     05  FILLER                  PIC  X(20).
012000 01  ORDERS-REC-X REDEFINES ORDERS-REC.
012100     05  OX-ORDER-ID              PIC X(12).
012200     05  OX-ZEIT-BLOCK            PIC X(33).
012300     05  OX-REST                  PIC X(82).
012400    05  FILLER                   PIC X(01).
012500 FD  BATCHES-F
012600     RECORD CONTAINS 360 CHARACTERS
012700     RECORDING MODE IS F
012800     LABEL RECORD IS STANDARD
012900     DATA RECORD IS BATCHES-REC.
013000 01  BATCHES-REC.
013100     05  BA-BATCH-ID              PIC X(20).
013200     05  BA-POLICY                PIC X(24).
013300     05  BA-ORDER-COUNT           PIC  9(03).
013400     05  BA-ORDER-IDS             PIC X(12) OCCURS 20 TIMES.
013500     05  BA-RELEASE-AT            PIC S9(09)V99.
013600     05  BA-FORCED-FLAG           PIC X(01).
013700     05  BA-WIN-START-EARLY       PIC S9(09)V99.
013800     05  BA-WIN-START-LATE        PIC S9(09)V99.
013900     05  BA-WIN-END-EARLY         PIC S9(09)V99.
014000     05  BA-WIN-END-LATE          PIC S9(09)V99.
014100     05  BA-SCORE                 PIC S9(03)V999.
014200     05  BA-AVG-JACCARD           PIC  9V999.
014300     05  FILLER                  PIC  X(07).
014400 01  BATCHES-REC-X REDEFINES BATCHES-REC.
014500     05  BX-BATCH-ID              PIC X(20).
014600     05  FILLER                   PIC X(340).
014700 FD  ETALIST-F
014800     RECORD CONTAINS 60 CHARACTERS
014900     RECORDING MODE IS F
015000     LABEL RECORD IS STANDARD
015100     DATA RECORD IS ETALIST-REC.
015200 01  ETALIST-REC.
015300     05  ET-ORDER-ID              PIC X(12).
015400     05  ET-ETA                   PIC S9(09)V99.
015500     05  ET-ETA-LOWER             PIC S9(09)V99.
015600     05  ET-ETA-UPPER             PIC S9(09)V99.
015700     05  ET-CONFIDENCE            PIC  9V99.
015800     05  FILLER                  PIC  X(12).
015900 FD  UTILFC-F
016000     RECORD CONTAINS 48 CHARACTERS
016100     RECORDING MODE IS F
016200     LABEL RECORD IS STANDARD
016300     DATA RECORD IS UTILFC-REC.
016400 01  UTILFC-REC.
016500     05  UF-BUCKET-START          PIC S9(09)V99.
016600     05  UF-BUCKET-END            PIC S9(09)V99.
016700     05  UF-WORKLOAD-MIN          PIC  9(07)V99.
016800     05  UF-CAPACITY-MIN          PIC  9(07)V99.
016900     05  UF-UTILIZATION           PIC  9(03)V99.
017000     05  FILLER                   PIC  X(03).
017100 FD  RUNLOG-F
017200     RECORD CONTAINS 132 CHARACTERS
017300     RECORDING MODE IS F
017400     LABEL RECORD IS STANDARD
017500     DATA RECORD IS RUNLOG-REC.
017600 01  RUNLOG-REC                   PIC X(132).
017700 WORKING-STORAGE SECTION.
017800 01          COMP-FELDER.
017900     05      C4-ANZ              PIC S9(04) COMP VALUE ZERO.
018000     05      C4-I1               PIC S9(04) COMP.
018100     05      C4-TOTAL-MACH       PIC S9(04) COMP.
018200     05      C9-WORK              PIC S9(09)V99 COMP.
018300     05      C9-P-DEM             PIC S9(09)V99 COMP.
018400     05      C9-P-MON             PIC S9(09)V99 COMP.
018500     05      C9-CLOCK             PIC S9(09)V99 COMP.
018600     05      C9-SPAN              PIC S9(09)V99 COMP.
018700     05      C9-TOTAL-PROC        PIC S9(09)V99 COMP VALUE ZERO.
018800     05      C9-CAP               PIC S9(09)V99 COMP.
018900     05      C9-UTIL              PIC  9(03)V99 COMP.
019000     05      FILLER               PIC  X(01).
019100
019200 01          KONSTANTE-FELDER.
019300     05      K-MODUL             PIC X(08)          VALUE "PAPFIF0O".
019400     05      K-MAX-ORDERS        PIC  9(04)   COMP  VALUE 500.
019500     05      K-DEM-DFLT          PIC  9(03)   COMP  VALUE 5.
019600     05      K-MON-DFLT          PIC  9(03)   COMP  VALUE 10.
019700     05      FILLER              PIC  X(01).
019800
019900 01          DISPLAY-FELDER.
020000     05      D-NUM4              PIC -9(04).
020100     05      D-NUM5              PIC -9(04).
020200     05      D-NUM7              PIC -9(08)9.99.
020300     05      FILLER              PIC  X(01).
020400
020500 01          SCHALTER.
020600     05      FS-CONFIG            PIC X(02).
020700          88 FS-CONFIG-OK                   VALUE "00".
020800     05      FS-ORDERS            PIC X(02).
020900          88 FS-ORDERS-OK                   VALUE "00".
021000          88 FS-ORDERS-EOF                  VALUE "10".
021100     05      FS-BATCHES           PIC X(02).
021200          88 FS-BATCHES-OK                  VALUE "00".
021300     05      FS-ETALIST           PIC X(02).
021400          88 FS-ETALIST-OK                  VALUE "00".
021500     05      FS-UTILFC            PIC X(02).
021600          88 FS-UTILFC-OK                   VALUE "00".
021700     05      FS-RUNLOG            PIC X(02).
021800          88 FS-RUNLOG-OK                   VALUE "00".
021900     05      PRG-STATUS           PIC 9      VALUE ZERO.
022000          88 PRG-OK                         VALUE ZERO.
022100          88 PRG-ABBRUCH                    VALUE 1.
022200     05      FILLER               PIC  X(01).
022300
022400 01          WORK-FELDER.
022500     05      W-ZEILE             PIC X(132).
022600     05      FILLER               PIC  X(01).
022700
022800 01          TAL-TIME.
022900     05      TAL-JHJJ            PIC S9(04) COMP.
023000     05      TAL-MM              PIC S9(04) COMP.
023100     05      TAL-TT              PIC S9(04) COMP.
023200     05      FILLER              PIC  X(01).
023300 01          TAL-TIME-D.
023400     05      TAL-JHJJ-D          PIC  9(04).
023500     05      TAL-MM-D            PIC  9(02).
023600     05      TAL-TT-D            PIC  9(02).
023700     05      FILLER              PIC  X(01).
023800 01          TAL-TIME-N REDEFINES TAL-TIME-D.
023900     05      TAL-TIME-N8         PIC  9(08).
024000
024100 01          T-ORDER-TABLE.
024200     05      T-ORDER OCCURS 500 TIMES INDEXED BY TO-IDX.
024300         10  TO-ORDER-ID          PIC X(12).
024400         10  TO-P-I               PIC S9(09)V99 COMP.
024500         10  FILLER               PIC X(01).
024600
024700 PROCEDURE DIVISION.
024800******************************************************************
024900* Steuerungs-Section
025000******************************************************************
025100 A100-STEUERUNG SECTION.
025200 A100-00.
025300     IF  SHOW-VERSION
025400         DISPLAY K-MODUL " vom: " WHEN-COMPILED          
025500         STOP RUN
025600     END-IF
025700
025800     PERFORM B000-VORLAUF THRU B000-99
025900
026000     IF  PRG-ABBRUCH
026100         CONTINUE
026200     ELSE
026300         PERFORM B100-VERARBEITUNG THRU B100-99
026400     END-IF
026500
026600     PERFORM B090-ENDE THRU B090-99
026700     STOP RUN.
026800 A100-99.
026900     EXIT.
027000******************************************************************
027100* Vorlauf
027200******************************************************************
027300 B000-VORLAUF SECTION.
027400 B000-00.
027500     INITIALIZE SCHALTER COMP-FELDER WORK-FELDER
027600     OPEN INPUT  CONFIG-F
027700     IF  NOT FS-CONFIG-OK
027800         SET PRG-ABBRUCH TO TRUE
027900         GO TO B000-99
028000     END-IF
028100     READ CONFIG-F
028200     CLOSE CONFIG-F
028300
028400     MOVE CF-DEM-STATIONS TO C4-I1
028500     IF  C4-I1 = ZERO
028600         MOVE K-DEM-DFLT TO C4-I1
028700     END-IF
028800     MOVE C4-I1 TO C4-TOTAL-MACH
028900     MOVE CF-MON-STATIONS TO C4-I1
029000     IF  C4-I1 = ZERO
029100         MOVE K-MON-DFLT TO C4-I1
029200     END-IF
029300     ADD C4-I1 TO C4-TOTAL-MACH
029400     IF  C4-TOTAL-MACH = ZERO
029500         MOVE 1 TO C4-TOTAL-MACH
029600     END-IF
029700
029800     OPEN INPUT  ORDERS-F
029900     OPEN OUTPUT BATCHES-F
030000     OPEN OUTPUT ETALIST-F
030100     OPEN OUTPUT UTILFC-F
030200     OPEN OUTPUT RUNLOG-F
030300     IF  NOT FS-ORDERS-OK
030400         SET PRG-ABBRUCH TO TRUE
030500     END-IF
030600     .
030700 B000-99.
030800     EXIT.
030900******************************************************************
031000* Nachlauf
031100******************************************************************
031200 B090-ENDE SECTION.
031300 B090-00.
031400     IF  PRG-ABBRUCH
031500         DISPLAY K-MODUL " >>> ABBRUCH <<<"
031600     ELSE
031700         DISPLAY K-MODUL " Lauf beendet - Auftraege: " C4-ANZ
031800     END-IF
031900     CLOSE ORDERS-F BATCHES-F ETALIST-F UTILFC-F RUNLOG-F
032000     .
032100 B090-99.
032200     EXIT.
032300******************************************************************
032400* Verarbeitung - EIN Sammellos fuer alle gueltigen Auftraege
032500******************************************************************
032600 B100-VERARBEITUNG SECTION.
032700 B100-00.
032800     PERFORM C200-READ-ORDER THRU C200-99
032900     PERFORM D100-READ-LOOP THRU D100-99
033000         UNTIL FS-ORDERS-EOF
033100
033200     PERFORM F100-WRITE-BATCH THRU F100-99
033300     PERFORM D400-BUILD-ETAS THRU D400-99
033400     PERFORM D300-UTIL-FORECAST THRU D300-99
033500     PERFORM E100-WRITE-RUNLOG THRU E100-99
033600     .
033700 B100-99.
033800     EXIT.
033900 C200-READ-ORDER SECTION.
034000 C200-00.
034100     READ ORDERS-F
034200         AT END SET FS-ORDERS-EOF TO TRUE
034300     END-READ
034400     .
034500 C200-99.
034600     EXIT.
034700******************************************************************
034800* Auftragssatz lesen und anreichern (R1, vereinfacht auf p_i)
034900******************************************************************
035000 D100-READ-LOOP SECTION.
035100 D100-00.
035200     IF  OR-ORDER-ID = SPACES
035300         GO TO D100-90
035400     END-IF
035500
035600     ADD 1 TO C4-ANZ
035700     SET TO-IDX TO C4-ANZ
035800     MOVE OR-ORDER-ID TO TO-ORDER-ID (TO-IDX)
035900
036000*    ---> Defaults 60/90 je Feld einzeln setzen (CR2128 - bisher
036100*         nur Summen-Default 150 bei BEIDEN Feldern = 0)
036200     IF  OR-PROC-TIME-DEM = ZERO
036300         MOVE 60.00 TO C9-P-DEM
036400     ELSE
036500         MOVE OR-PROC-TIME-DEM TO C9-P-DEM
036600     END-IF
036700     IF  OR-PROC-TIME-MON = ZERO
036800         MOVE 90.00 TO C9-P-MON
036900     ELSE
037000         MOVE OR-PROC-TIME-MON TO C9-P-MON
037100     END-IF
037200     COMPUTE C9-WORK ROUNDED = C9-P-DEM + C9-P-MON
037300     IF  C9-WORK < 1.00
037400         MOVE 1.00 TO C9-WORK
037500     END-IF
037600     MOVE C9-WORK TO TO-P-I (TO-IDX)
037700     ADD C9-WORK TO C9-TOTAL-PROC
037800     .
037900 D100-90.
038000     PERFORM C200-READ-ORDER THRU C200-99
038100     .
038200 D100-99.
038300     EXIT.
038400******************************************************************
038500* Sammellos schreiben, sofort freigegeben zum Zeitpunkt NOW
038600******************************************************************
038700 F100-WRITE-BATCH SECTION.
038800 F100-00.
038900     INITIALIZE BATCHES-REC
039000     MOVE "PAP-BATCH-FIFO"     TO BA-BATCH-ID
039100     MOVE "FIFO-SAMMELLOS"     TO BA-POLICY
039200     MOVE C4-ANZ               TO BA-ORDER-COUNT
039300     MOVE CF-NOW               TO BA-RELEASE-AT
039400     MOVE "N"                  TO BA-FORCED-FLAG
039500     MOVE CF-NOW               TO BA-WIN-START-EARLY
039600     MOVE CF-NOW               TO BA-WIN-START-LATE
039700     MOVE CF-NOW               TO BA-WIN-END-EARLY
039800     MOVE CF-NOW               TO BA-WIN-END-LATE
039900     MOVE 1.000                TO BA-AVG-JACCARD
040000     PERFORM F110-COPY-MEMBER THRU F110-99
040100         VARYING C4-I1 FROM 1 BY 1
040200             UNTIL C4-I1 > C4-ANZ OR C4-I1 > 20
040300     WRITE BATCHES-REC
040400     .
040500 F100-99.
040600     EXIT.
040700 F110-COPY-MEMBER SECTION.
040800 F110-00.
040900     MOVE TO-ORDER-ID (C4-I1) TO BA-ORDER-IDS (C4-I1)
041000     .
041100 F110-99.
041200     EXIT.
041300******************************************************************
041400* ETA sequentiell - laufende Uhr addiert p_i / Maschinenpool (R17)
041500******************************************************************
041600 D400-BUILD-ETAS SECTION.
041700 D400-00.
041800     MOVE CF-NOW TO C9-CLOCK
041900     PERFORM D410-ONE-ETA THRU D410-99
042000         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
042100     COMPUTE C9-SPAN ROUNDED = C9-CLOCK - CF-NOW
042200     .
042300 D400-99.
042400     EXIT.
042500 D410-ONE-ETA SECTION.
042600 D410-00.
042700     COMPUTE C9-CLOCK ROUNDED =
042800             C9-CLOCK + TO-P-I (C4-I1) / C4-TOTAL-MACH
042900     INITIALIZE ETALIST-REC
043000     MOVE TO-ORDER-ID (C4-I1) TO ET-ORDER-ID
043100     MOVE C9-CLOCK             TO ET-ETA
043200     COMPUTE C9-WORK ROUNDED = 0.10 * C9-CLOCK
043300     IF  C9-WORK < 10
043400         MOVE 10 TO C9-WORK
043500     END-IF
043600     COMPUTE ET-ETA-LOWER ROUNDED = C9-CLOCK - C9-WORK
043700     COMPUTE ET-ETA-UPPER ROUNDED = C9-CLOCK + C9-WORK
043800     MOVE 0.50                 TO ET-CONFIDENCE
043900     WRITE ETALIST-REC
044000     .
044100 D410-99.
044200     EXIT.
044300******************************************************************
044400* Nutzungsgrad ueber die gesamte Spanne als ein Eimer (R17)
044500******************************************************************
044600 D300-UTIL-FORECAST SECTION.
044700 D300-00.
044800     COMPUTE C9-CAP ROUNDED = C9-SPAN * C4-TOTAL-MACH
044900     INITIALIZE UTILFC-REC
045000     MOVE CF-NOW      TO UF-BUCKET-START
045100     MOVE C9-CLOCK    TO UF-BUCKET-END
045200     MOVE C9-TOTAL-PROC TO UF-WORKLOAD-MIN
045300     MOVE C9-CAP        TO UF-CAPACITY-MIN
045400     IF  C9-CAP NOT GREATER THAN ZERO
045500         MOVE ZERO TO UF-UTILIZATION
045600     ELSE
045700         COMPUTE UF-UTILIZATION ROUNDED =
045800                 100 * C9-TOTAL-PROC / C9-CAP
045900         IF  UF-UTILIZATION > 100
046000             MOVE 100 TO UF-UTILIZATION
046100         END-IF
046200     END-IF
046300     WRITE UTILFC-REC
046400     .
046500 D300-99.
046600     EXIT.
046700******************************************************************
046800* RUNLOG-Bericht
046900******************************************************************
047000 E100-WRITE-RUNLOG SECTION.
047100 E100-00.
047200*    CR2131 - Kopfzeile zeigt jetzt NOW= und die Stations-
047300*    konfiguration (DEM-STATIONS/MON-STATIONS)
047400     MOVE CF-NOW            TO D-NUM7
047500     MOVE CF-DEM-STATIONS   TO D-NUM4
047600     MOVE CF-MON-STATIONS   TO D-NUM5
047700     MOVE SPACES TO W-ZEILE
047800     STRING "PAPFIF0O  FIFO-SAMMELLOS  NOW=" DELIMITED SIZE
047900            D-NUM7 DELIMITED SIZE
048000            "  DEM-ST=" DELIMITED SIZE
048100            D-NUM4 DELIMITED SIZE
048200            " MON-ST=" DELIMITED SIZE
048300            D-NUM5 DELIMITED SIZE
048400            "  AUFTRAEGE=" DELIMITED SIZE
048500            C4-ANZ DELIMITED SIZE
048600            " MASCHINEN=" DELIMITED SIZE
048700            C4-TOTAL-MACH DELIMITED SIZE
048800       INTO W-ZEILE
048900     MOVE W-ZEILE TO RUNLOG-REC
049000     WRITE RUNLOG-REC
049100
049200     MOVE SPACES TO W-ZEILE
049300     STRING "NUTZUNGSGRAD=" DELIMITED SIZE
049400            UF-UTILIZATION DELIMITED SIZE
049500       INTO W-ZEILE
049600     MOVE W-ZEILE TO RUNLOG-REC
049700     WRITE RUNLOG-REC
049800     .
049900 E100-99.
050000     EXIT.
050100******************************************************************
050200* ENDE Source-Programm
050300******************************************************************
