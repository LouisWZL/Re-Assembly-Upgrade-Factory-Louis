000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PIPGAC0O.
001100 AUTHOR.        K. LEHNER.
001200 INSTALLATION.  WERK TERMINIERUNG - APO-ABLOESUNG.
001300 DATE-WRITTEN.  1997-05-20.
001400 DATE-COMPILED.
001500 SECURITY.      NUR INTERNE VERWENDUNG - PRODUKTIONSFREIGABE.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2000-03-17
001900* Letzte Version   :: C.04.00
002000* Kurzbeschreibung :: PIP-Terminierung mit Kapazitaetssimulation,
002100*                      feste/flexible Stationen, GA-Sequenzsuche
002200* Auftrag          :: TERM-PIP-6 TERM-PIP-11
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1997-05-20| kl  | Neuerstellung - Vorbesetzung fester
002900*       |          |     | Stationen je Ruestfamilie
003000*B.00.00|1998-02-17| kl  | Flexible Stationen mit Ruestzeitmatrix
003100*       |          |     | und Kapazitaetssimulation ergaenzt
003200*C.00.00|1998-12-11| mm  | Jahr-2000-Umstellung: Jahresfeld auf
003300*       |          |     | vierstellig, Terminpruef. angepasst  CR1988
003400*C.01.00|2000-02-08| kl  | AUFTRAG TERM-PIP-11: knappe Termin-
003500*       |          |     | regel und Jaccard-Lose ergaenzt      CR2144
003600*C.02.00|2000-02-21| lor | EDD-BASIS wurde von C630-SAVE-BEST
003700*       |          |     | ueberschrieben, bevor sie ins RUNLOG
003800*       |          |     | ging - Guete der EDD-Reihe wird jetzt
003900*       |          |     | vorab gesichert und VERBESSERUNG-PCT
004000*       |          |     | neu ausgewiesen                     CR2127
004100*C.03.00|2000-03-02| lor | Kapazitaetssim. summierte bislang die
004200*       |          |     | rohe Fertigstellungsuhr statt der
004300*       |          |     | Terminverspaetung je Auftrag in die
004400*       |          |     | GA-Guete ein - jetzt max(0, Ende -
004500*       |          |     | Termin) wie in PIPGA00O                CR2129
004600*C.04.00|2000-03-17| lor | RUNLOG-Kopf zeigt jetzt NOW= und die
004700*       |          |     | GA-Konfiguration (POP=/GEN=), vorher
004800*       |          |     | fehlte der Laufzeitstempel komplett    CR2131
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300* PIPGAC0O sucht per genetischem Algorithmus die Auftragsreihenfolge
005400* mit der geringsten Guete (mittlere Verspaetung + Lambda * Varianz
005500* + Ruestzeitgewicht * Ruestzeit), wobei jede Guete ueber eine
005600* deterministische Kapazitaetssimulation mit festen und flexiblen
005700* Stationen je Pool (Demontage/Remontage) bestimmt wird. Aus der
005800* Siegersequenz werden Plan, Prioritaeten, Jaccard-Lose, Freigabe-
005900* liste und Zurueckhalte-Entscheidungen abgeleitet.
006000*
006100* Vereinfachung: die Variantensuche (zweite GA-Variante bei mehr
006200* als einer Variante pro Auftrag) wird nicht nachgebildet - es
006300* wird stets die einfache Sequenz-GA verwendet (Auftragsfreigabe
006400* CR2144, Ruecksprache mit Arbeitsvorbereitung).
006500*
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. TANDEM-NONSTOP.
007000 OBJECT-COMPUTER. TANDEM-NONSTOP.
007100 SPECIAL-NAMES.
007200     SWITCH-15 IS ANZEIGE-VERSION
007300         ON STATUS IS SHOW-VERSION
007400     CLASS ALPHNUM IS "0123456789"
007500                      "abcdefghijklmnopqrstuvwxyz"
007600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT CONFIG-F    ASSIGN TO "CONFIG"
008000                         ORGANIZATION IS SEQUENTIAL
008100                         FILE STATUS IS FS-CONFIG.
008200     SELECT ORDERS-F    ASSIGN TO "ORDERS"
008300                         ORGANIZATION IS SEQUENTIAL
008400                         FILE STATUS IS FS-ORDERS.
008500     SELECT OPS-F       ASSIGN TO "OPERATNS"
008600                         ORGANIZATION IS SEQUENTIAL
008700                         FILE STATUS IS FS-OPS.
008800     SELECT PRIORITY-F  ASSIGN TO "PRIORITY"
008900                         ORGANIZATION IS SEQUENTIAL
009000                         FILE STATUS IS FS-PRIORITY.
009100     SELECT PLAN-F      ASSIGN TO "PLAN"
009200                         ORGANIZATION IS SEQUENTIAL
009300                         FILE STATUS IS FS-PLAN.
009400     SELECT BATCHES-F   ASSIGN TO "BATCHES"
009500                         ORGANIZATION IS SEQUENTIAL
009600                         FILE STATUS IS FS-BATCHES.
009700     SELECT RELEASE-F   ASSIGN TO "RELEASE"
009800                         ORGANIZATION IS SEQUENTIAL
009900                         FILE STATUS IS FS-RELEASE.
010000     SELECT HOLDS-F      ASSIGN TO "HOLDS"
010100                         ORGANIZATION IS SEQUENTIAL
010200                         FILE STATUS IS FS-HOLDS.
010300     SELECT RUNLOG-F    ASSIGN TO "RUNLOG"
010400                         ORGANIZATION IS SEQUENTIAL
010500                         FILE STATUS IS FS-RUNLOG.
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  CONFIG-F
010900     RECORD CONTAINS 512 CHARACTERS
011000     RECORDING MODE IS F
011100     LABEL RECORD IS STANDARD
011200     DATA RECORD IS CONFIG-REC.
011300 01  CONFIG-REC.
011400     05  CF-NOW                   PIC S9(09)V99.
011500     05  CF-Q-MAX                 PIC  9(03).
011600     05  CF-HORIZON-MINUTES       PIC  9(05)V99.
011700     05  CF-VARIANCE-WEIGHT       PIC  9(02)V999.
011800     05  CF-SETUP-WEIGHT          PIC  9V9999.
011900     05  CF-SETUP-MINUTES         PIC  9(04)V99.
012000     05  CF-DEM-STATIONS          PIC  9(03).
012100     05  CF-MON-STATIONS          PIC  9(03).
012200     05  CF-DEM-FLEX-PCT          PIC  9(03)V99.
012300     05  CF-MON-FLEX-PCT          PIC  9(03)V99.
012400     05  CF-GA-POPULATION         PIC  9(04).
012500     05  CF-GA-GENERATIONS        PIC  9(04).
012600     05  CF-GA-MUTATION-RATE      PIC  9V999.
012700     05  CF-GA-ELITE              PIC  9(02).
012800     05  CF-GA-SEED               PIC  9(09).
012900     05  CF-RELEASE-FRACTION      PIC  9V999.
013000     05  CF-REST                  PIC  X(431).
013100     05  FILLER                   PIC  X(01).
013200 01  CONFIG-REC-X REDEFINES CONFIG-REC.
013300     05  CX-TAKT-BLOCK             PIC X(15).
013400     05  CX-STATION-BLOCK          PIC X(18).
013500     05  FILLER                    PIC X(479).
013600 FD  ORDERS-F
013700     RECORD CONTAINS 128 CHARACTERS
013800     RECORDING MODE IS F
013900     LABEL RECORD IS STANDARD
014000     DATA RECORD IS ORDERS-REC.
014100 01  ORDERS-REC.
014200     05  OR-ORDER-ID              PIC X(12).
014300     05  OR-CREATED-AT            PIC S9(09)V99.
014400     05  OR-DUE-DATE              PIC S9(09)V99.
014500     05  OR-READY-AT              PIC S9(09)V99.
014600     05  OR-PROC-TIME-DEM         PIC  9(05)V99.
014700     05  OR-PROC-TIME-MON         PIC  9(05)V99.
014800     05  OR-PRIORITY-HINT         PIC S9(03)V999.
014900     05  OR-FAMILY                PIC X(16).
015000     05  OR-PRODUCT-GROUP         PIC X(16).
015100     05  OR-DEFERRED-COUNT        PIC  9(03).
015200     05  OR-OP-COUNT              PIC  9(03).
015300     05  OR-SEQ-STEP-COUNT        PIC  9(03).
015400     05  OR-VARIANT-COUNT         PIC  9(02).
015500     05  FILLER                   PIC  X(20).
015600 01  ORDERS-REC-X REDEFINES ORDERS-REC.
015700     05  OX-ORDER-ID              PIC X(12).
015800     05  OX-ZEIT-BLOCK            PIC X(33).
015900     05  OX-REST                  PIC X(82).
016000     05  FILLER                   PIC X(01).
016100 FD  OPS-F
016200     RECORD CONTAINS 96 CHARACTERS
016300     RECORDING MODE IS F
016400     LABEL RECORD IS STANDARD
016500     DATA RECORD IS OPS-REC.
016600 01  OPS-REC.
016700     05  OP-ORDER-ID               PIC X(12).
016800     05  OP-OP-ID                  PIC X(16).
016900     05  OP-STATION-ID             PIC X(12).
017000     05  OP-EXPECTED-DUR           PIC  9(05)V99.
017100     05  OP-SETUP-FAMILY           PIC X(16).
017200     05  OP-VARIANT-NO             PIC  9(02).
017300     05  FILLER                    PIC X(31).
017400 01  OPS-REC-X REDEFINES OPS-REC.
017500     05  OX2-ORDER-ID              PIC X(12).
017600     05  OX2-REST                  PIC X(83).
017700     05  FILLER                    PIC X(01).
017800 FD  PRIORITY-F
017900     RECORD CONTAINS 43 CHARACTERS
018000     RECORDING MODE IS F
018100     LABEL RECORD IS STANDARD
018200     DATA RECORD IS PRIORITY-REC.
018300 01  PRIORITY-REC.
018400     05  PR-ORDER-ID               PIC X(12).
018500     05  PR-PRIORITY               PIC S9(05)V999.
018600     05  PR-DUE-DATE               PIC S9(09)V99.
018700     05  PR-EXPECTED-COMPLETION    PIC S9(09)V99.
018800     05  FILLER                    PIC X(01).
018900 FD  PLAN-F
019000     RECORD CONTAINS 55 CHARACTERS
019100     RECORDING MODE IS F
019200     LABEL RECORD IS STANDARD
019300     DATA RECORD IS PLAN-REC.
019400 01  PLAN-REC.
019500     05  PL-ORDER-ID               PIC X(12).
019600     05  PL-PLANNED-START          PIC S9(09)V99.
019700     05  PL-PLANNED-END            PIC S9(09)V99.
019800     05  PL-PROC-TIME-PLAN         PIC S9(09)V99.
019900     05  PL-PLANNED-TARDINESS      PIC  9(07)V99.
020000     05  FILLER                    PIC X(01).
020100 01  PLAN-REC-X REDEFINES PLAN-REC.
020200     05  PX-ORDER-ID               PIC X(12).
020300     05  FILLER                    PIC X(43).
020400 FD  BATCHES-F
020500     RECORD CONTAINS 360 CHARACTERS
020600     RECORDING MODE IS F
020700     LABEL RECORD IS STANDARD
020800     DATA RECORD IS BATCHES-REC.
020900 01  BATCHES-REC.
021000     05  BA-BATCH-ID              PIC X(20).
021100     05  BA-POLICY                PIC X(24).
021200     05  BA-ORDER-COUNT           PIC  9(03).
021300     05  BA-ORDER-IDS             PIC X(12) OCCURS 20 TIMES.
021400     05  BA-RELEASE-AT            PIC S9(09)V99.
021500     05  BA-FORCED-FLAG           PIC X(01).
021600     05  BA-WIN-START-EARLY       PIC S9(09)V99.
021700     05  BA-WIN-START-LATE        PIC S9(09)V99.
021800     05  BA-WIN-END-EARLY         PIC S9(09)V99.
021900     05  BA-WIN-END-LATE          PIC S9(09)V99.
022000     05  BA-SCORE                 PIC S9(03)V999.
022100     05  BA-AVG-JACCARD           PIC  9V999.
022200     05  FILLER                   PIC  X(07).
022300 FD  RELEASE-F
022400     RECORD CONTAINS 13 CHARACTERS
022500     RECORDING MODE IS F
022600     LABEL RECORD IS STANDARD
022700     DATA RECORD IS RELEASE-REC.
022800 01  RELEASE-REC.
022900     05  RL-ORDER-ID               PIC X(12).
023000     05  FILLER                    PIC X(01).
023100 FD  HOLDS-F
023200     RECORD CONTAINS 85 CHARACTERS
023300     RECORDING MODE IS F
023400     LABEL RECORD IS STANDARD
023500     DATA RECORD IS HOLDS-REC.
023600 01  HOLDS-REC.
023700     05  HO-ORDER-ID               PIC X(12).
023800     05  HO-HOLD-UNTIL             PIC S9(09)V99.
023900     05  HO-REASON                 PIC X(60).
024000     05  FILLER                    PIC X(02).
024100 FD  RUNLOG-F
024200     RECORD CONTAINS 132 CHARACTERS
024300     RECORDING MODE IS F
024400     LABEL RECORD IS STANDARD
024500     DATA RECORD IS RUNLOG-REC.
024600 01  RUNLOG-REC                    PIC X(132).
024700 WORKING-STORAGE SECTION.
024800 01          COMP-FELDER.
024900     05      C4-ANZ                PIC S9(04) COMP VALUE ZERO.
025000     05      C4-OPS                PIC S9(04) COMP VALUE ZERO.
025100     05      C4-I1                 PIC S9(04) COMP.
025200     05      C4-I2                 PIC S9(04) COMP.
025300     05      C4-J1                 PIC S9(04) COMP.
025400     05      C4-K                  PIC S9(04) COMP.
025500     05      C4-POP                PIC S9(04) COMP.
025600     05      C4-GEN-MAX            PIC S9(04) COMP.
025700     05      C4-ELITE              PIC S9(04) COMP.
025800     05      C4-GEN-NO             PIC S9(04) COMP.
025900     05      C4-BATCH-COUNT        PIC S9(04) COMP VALUE ZERO.
026000     05      C4-CUT1               PIC S9(04) COMP.
026100     05      C4-CUT2               PIC S9(04) COMP.
026200     05      C4-CHUNK-START        PIC S9(04) COMP.
026300     05      C4-CHUNK-END          PIC S9(04) COMP.
026400     05      C4-CHUNK-SIZE         PIC S9(04) COMP.
026500     05      C4-RELEASE-COUNT      PIC S9(04) COMP.
026600     05      C4-DEM-TOTAL          PIC S9(04) COMP.
026700     05      C4-MON-TOTAL          PIC S9(04) COMP.
026800     05      C4-DEM-FIXED          PIC S9(04) COMP.
026900     05      C4-MON-FIXED          PIC S9(04) COMP.
027000     05      C4-DEM-FLEX           PIC S9(04) COMP.
027100     05      C4-MON-FLEX           PIC S9(04) COMP.
027200     05      C4-FAM-COUNT-D        PIC S9(04) COMP.
027300     05      C4-FAM-COUNT-M        PIC S9(04) COMP.
027400     05      C4-BEST-STATION       PIC S9(04) COMP.
027500     05      C9-CLOCK               PIC S9(09)V99 COMP.
027600     05      C9-TARDY               PIC S9(09)V99 COMP.
027700     05      C9-TARD-SUM            PIC S9(09)V99 COMP.
027800     05      C9-TARD-SUMSQ          PIC S9(18)V99 COMP.
027900     05      C9-MEAN                PIC S9(09)V99 COMP.
028000     05      C9-VAR                 PIC S9(09)V99 COMP.
028100     05      C9-SETUP-SUM           PIC S9(09)V99 COMP.
028200     05      C9-OBJ-BASE            PIC S9(09)V99 COMP.
028300     05      C9-IMPROVE-PCT         PIC S9(03)V99 COMP.
028400     05      C9-BEST-AVAIL          PIC S9(09)V99 COMP.
028500     05      C9-LOAD                PIC S9(09)V99 COMP.
028600     05      C9-UTIL                PIC S9(09)V99 COMP.
028700     05      C9-AVG-LOAD            PIC S9(09)V99 COMP.
028800     05      FILLER                 PIC  X(01).
028900
029000 01          KONSTANTE-FELDER.
029100     05      K-MODUL             PIC X(08)          VALUE "PIPGAC0O".
029200     05      K-MAX-ORDERS        PIC  9(04)   COMP  VALUE 500.
029300     05      K-GA-MAX-ORDERS     PIC  9(04)   COMP  VALUE 60.
029400     05      K-MAX-OPS           PIC  9(04)   COMP  VALUE 500.
029500     05      K-POP-MAX           PIC  9(04)   COMP  VALUE 20.
029600     05      K-GEN-MAX           PIC  9(04)   COMP  VALUE 50.
029700     05      K-STATION-MAX       PIC  9(04)   COMP  VALUE 20.
029800     05      K-FAM-MAX           PIC  9(04)   COMP  VALUE 10.
029900     05      K-MIN-PER-DAY       PIC  9(05)   COMP  VALUE 1440.
030000     05      K-DUR-DFLT          PIC  9(05)V99 COMP VALUE 30.00.
030100     05      K-RNG-MULT          PIC S9(09)   COMP  VALUE 16807.
030200     05      K-RNG-MOD           PIC S9(09)   COMP  VALUE 2147483647.
030300     05      FILLER              PIC  X(01).
030400
030500 01          DISPLAY-FELDER.
030600     05      D-NUM4              PIC -9(04).
030700     05      D-NUM5              PIC -9(04).
030800     05      D-NUM7              PIC -9(08)9.99.
030900     05      FILLER              PIC  X(01).
031000
031100 01          SCHALTER.
031200     05      FS-CONFIG            PIC X(02).
031300          88 FS-CONFIG-OK                   VALUE "00".
031400     05      FS-ORDERS            PIC X(02).
031500          88 FS-ORDERS-OK                   VALUE "00".
031600          88 FS-ORDERS-EOF                  VALUE "10".
031700     05      FS-OPS                PIC X(02).
031800          88 FS-OPS-OK                      VALUE "00".
031900          88 FS-OPS-EOF                     VALUE "10".
032000     05      FS-PRIORITY          PIC X(02).
032100          88 FS-PRIORITY-OK                 VALUE "00".
032200     05      FS-PLAN              PIC X(02).
032300          88 FS-PLAN-OK                     VALUE "00".
032400     05      FS-BATCHES           PIC X(02).
032500          88 FS-BATCHES-OK                  VALUE "00".
032600     05      FS-RELEASE           PIC X(02).
032700          88 FS-RELEASE-OK                  VALUE "00".
032800     05      FS-HOLDS             PIC X(02).
032900          88 FS-HOLDS-OK                    VALUE "00".
033000     05      FS-RUNLOG            PIC X(02).
033100          88 FS-RUNLOG-OK                   VALUE "00".
033200     05      PRG-STATUS           PIC 9      VALUE ZERO.
033300          88 PRG-OK                         VALUE ZERO.
033400          88 PRG-ABBRUCH                    VALUE 1.
033500     05      W-FIFO-FLAG          PIC X(01).
033600          88 W-IS-FIFO                      VALUE "Y".
033700     05      FILLER               PIC  X(01).
033800
033900 01          WORK-FELDER.
034000     05      W-ZEILE              PIC X(132).
034100     05      W-RNG-SEED           PIC S9(09) COMP.
034200     05      W-RNG-PROD           PIC S9(18) COMP.
034300     05      W-RNG-N              PIC S9(04) COMP.
034400     05      W-RNG-R              PIC S9(04) COMP.
034500     05      W-RNG-FRAC           PIC  9V999999 COMP.
034600     05      W-PARENT-A           PIC S9(04) COMP.
034700     05      W-PARENT-B           PIC S9(04) COMP.
034800     05      W-USED-FLAG          PIC X(01) OCCURS 60 TIMES.
034900     05      W-POOL-CODE          PIC X(01).
035000     05      W-FAMILY             PIC X(16).
035100     05      FILLER               PIC  X(01).
035200
035300 01          TAL-TIME.
035400     05      TAL-JHJJ            PIC S9(04) COMP.
035500     05      TAL-MM              PIC S9(04) COMP.
035600     05      TAL-TT              PIC S9(04) COMP.
035700     05      FILLER              PIC  X(01).
035800 01          TAL-TIME-D.
035900     05      TAL-JHJJ-D          PIC  9(04).
036000     05      TAL-MM-D            PIC  9(02).
036100     05      TAL-TT-D            PIC  9(02).
036200     05      FILLER              PIC  X(01).
036300 01          TAL-TIME-N REDEFINES TAL-TIME-D.
036400     05      TAL-TIME-N8         PIC  9(08).
036500
036600 01          T-ORDER-TABLE.
036700     05      T-ORDER OCCURS 500 TIMES INDEXED BY TO-IDX.
036800         10  TO-ORDER-ID          PIC X(12).
036900         10  TO-READY-AT          PIC S9(09)V99 COMP.
037000         10  TO-DUE-DATE          PIC S9(09)V99 COMP.
037100         10  TO-DUE-TIGHT         PIC S9(09)V99 COMP.
037200         10  TO-DUR-SUM           PIC S9(09)V99 COMP.
037300         10  TO-PLAN-START        PIC S9(09)V99 COMP.
037400         10  TO-PLAN-END          PIC S9(09)V99 COMP.
037500         10  TO-PLAN-TARD         PIC S9(09)V99 COMP.
037600         10  TO-PRIORITY          PIC S9(05)V999 COMP.
037700         10  FILLER               PIC X(01).
037800
037900 01          T-OP-TABLE.
038000     05      T-OP OCCURS 500 TIMES INDEXED BY TP2-IDX.
038100         10  TP-ORDER-ID           PIC X(12).
038200         10  TP-STATION            PIC X(12).
038300         10  TP-FAMILY             PIC X(16).
038400         10  TP-DURATION           PIC S9(09)V99 COMP.
038500         10  TP-POOL               PIC X(01).
038600         10  FILLER                PIC X(01).
038700
038800 01          T-STATION-D.
038900     05      SD-STATION OCCURS 20 TIMES INDEXED BY SD-IDX.
039000         10  SD-IS-FIXED           PIC X(01).
039100         10  SD-FAMILY             PIC X(16).
039200         10  SD-AVAIL-AT           PIC S9(09)V99 COMP.
039300         10  FILLER                PIC X(01).
039400 01          T-STATION-M.
039500     05      SM-STATION OCCURS 20 TIMES INDEXED BY SM-IDX.
039600         10  SM-IS-FIXED           PIC X(01).
039700         10  SM-FAMILY             PIC X(16).
039800         10  SM-AVAIL-AT           PIC S9(09)V99 COMP.
039900         10  FILLER                PIC X(01).
040000
040100 01          T-FAMILY-D.
040200     05      FD-FAMILY OCCURS 10 TIMES INDEXED BY FD-IDX.
040300         10  FD-NAME               PIC X(16).
040400         10  FD-SUM                PIC S9(09)V99 COMP.
040500         10  FD-CNT                PIC S9(04) COMP.
040600         10  FD-AVG                PIC S9(09)V99 COMP.
040700         10  FILLER                PIC X(01).
040800 01          T-FAMILY-M.
040900     05      FM-FAMILY OCCURS 10 TIMES INDEXED BY FM-IDX.
041000         10  FM-NAME               PIC X(16).
041100         10  FM-SUM                PIC S9(09)V99 COMP.
041200         10  FM-CNT                PIC S9(04) COMP.
041300         10  FM-AVG                PIC S9(09)V99 COMP.
041400         10  FILLER                PIC X(01).
041500
041600 01          T-POP-TABLE.
041700     05      T-POP OCCURS 20 TIMES INDEXED BY TP-IDX.
041800         10  TP-GENE PIC S9(03) COMP OCCURS 60 TIMES
041900                 INDEXED BY TG-IDX.
042000         10  TP-FITNESS            PIC S9(09)V99 COMP.
042100         10  FILLER                PIC X(01).
042200
042300 01          T-NEWPOP-TABLE.
042400     05      TN-POP OCCURS 20 TIMES INDEXED BY TN-IDX.
042500         10  TN-GENE PIC S9(03) COMP OCCURS 60 TIMES
042600                 INDEXED BY TH-IDX.
042700         10  TN-FITNESS            PIC S9(09)V99 COMP.
042800         10  FILLER                PIC X(01).
042900
043000 01          T-BEST-SEQ.
043100     05      TB-GENE PIC S9(03) COMP OCCURS 60 TIMES
043200             INDEXED BY TB-IDX.
043300     05      TB-FITNESS            PIC S9(09)V99 COMP.
043400     05      FILLER                PIC X(01).
043500
043600 01          T-ORDER-IDX-SORT.
043700     05      TS-ENTRY OCCURS 60 TIMES INDEXED BY TS-IDX.
043800         10  TS-ORDER-IDX          PIC S9(04) COMP.
043900         10  TS-KEY                PIC S9(09)V99 COMP.
044000         10  FILLER                PIC X(01).
044100
044200 01          T-JACCARD-ROW.
044300     05      JR-SIG OCCURS 60 TIMES INDEXED BY JR-IDX.
044400         10  JR-STATION            PIC X(12).
044500         10  JR-FAMILY             PIC X(16).
044600         10  FILLER                PIC X(01).
044700
044800 PROCEDURE DIVISION.
044900******************************************************************
045000* Steuerungs-Section
045100******************************************************************
045200 A100-STEUERUNG SECTION.
045300 A100-00.
045400     IF  SHOW-VERSION
045500         DISPLAY K-MODUL " vom: " WHEN-COMPILED          
045600         STOP RUN
045700     END-IF
045800
045900     PERFORM B000-VORLAUF THRU B000-99
046000
046100     IF  PRG-ABBRUCH
046200         CONTINUE
046300     ELSE
046400         PERFORM B100-VERARBEITUNG THRU B100-99
046500     END-IF
046600
046700     PERFORM B090-ENDE THRU B090-99
046800     STOP RUN.
046900 A100-99.
047000     EXIT.
047100******************************************************************
047200* Vorlauf
047300******************************************************************
047400 B000-VORLAUF SECTION.
047500 B000-00.
047600     INITIALIZE SCHALTER COMP-FELDER WORK-FELDER
047700     OPEN INPUT  CONFIG-F
047800     IF  NOT FS-CONFIG-OK
047900         SET PRG-ABBRUCH TO TRUE
048000         GO TO B000-99
048100     END-IF
048200     READ CONFIG-F
048300     CLOSE CONFIG-F
048400
048500     MOVE CF-GA-SEED TO W-RNG-SEED
048600     IF  W-RNG-SEED = ZERO
048700         MOVE 1 TO W-RNG-SEED
048800     END-IF
048900
049000     OPEN INPUT  ORDERS-F
049100     OPEN INPUT  OPS-F
049200     OPEN OUTPUT PRIORITY-F
049300     OPEN OUTPUT PLAN-F
049400     OPEN OUTPUT BATCHES-F
049500     OPEN OUTPUT RELEASE-F
049600     OPEN OUTPUT HOLDS-F
049700     OPEN OUTPUT RUNLOG-F
049800     IF  NOT FS-ORDERS-OK
049900         SET PRG-ABBRUCH TO TRUE
050000     END-IF
050100     .
050200 B000-99.
050300     EXIT.
050400******************************************************************
050500* Nachlauf
050600******************************************************************
050700 B090-ENDE SECTION.
050800 B090-00.
050900     IF  PRG-ABBRUCH
051000         DISPLAY K-MODUL " >>> ABBRUCH <<<"
051100     ELSE
051200         DISPLAY K-MODUL " Lauf beendet - Auftraege: " C4-ANZ
051300     END-IF
051400     CLOSE ORDERS-F OPS-F PRIORITY-F PLAN-F BATCHES-F RELEASE-F
051500           HOLDS-F RUNLOG-F
051600     .
051700 B090-99.
051800     EXIT.
051900******************************************************************
052000* Verarbeitung
052100******************************************************************
052200 B100-VERARBEITUNG SECTION.
052300 B100-00.
052400     PERFORM C200-READ-ORDER THRU C200-99
052500     PERFORM D100-READ-LOOP THRU D100-99
052600         UNTIL FS-ORDERS-EOF
052700
052800     PERFORM C210-READ-OP THRU C210-99
052900     PERFORM D110-OP-LOOP THRU D110-99
053000         UNTIL FS-OPS-EOF
053100
053200     PERFORM C220-TIGHT-DUE THRU C220-99
053300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
053400
053500     IF  C4-ANZ <= 1
053600         SET W-IS-FIFO TO TRUE
053700         PERFORM D700-FIFO-PLAN THRU D700-99
053800     ELSE
053900         PERFORM C800-PREASSIGN THRU C800-99
054000         PERFORM B200-RUN-GA THRU B200-99
054100         PERFORM D200-BUILD-PLAN THRU D200-99
054200     END-IF
054300
054400     PERFORM D210-PRIORITIES THRU D210-99
054500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
054600     PERFORM B300-JACCARD-BATCH THRU B300-99
054700     PERFORM B400-RELEASE-LIST THRU B400-99
054800     PERFORM B500-HOLD-DECISIONS THRU B500-99
054900     PERFORM E100-WRITE-RUNLOG THRU E100-99
055000     .
055100 B100-99.
055200     EXIT.
055300 C200-READ-ORDER SECTION.
055400 C200-00.
055500     READ ORDERS-F
055600         AT END SET FS-ORDERS-EOF TO TRUE
055700     END-READ
055800     .
055900 C200-99.
056000     EXIT.
056100******************************************************************
056200* Auftragssatz lesen
056300******************************************************************
056400 D100-READ-LOOP SECTION.
056500 D100-00.
056600     IF  OR-ORDER-ID = SPACES
056700         GO TO D100-90
056800     END-IF
056900
057000     ADD 1 TO C4-ANZ
057100     SET TO-IDX TO C4-ANZ
057200     MOVE OR-ORDER-ID       TO TO-ORDER-ID (TO-IDX)
057300     MOVE OR-READY-AT        TO TO-READY-AT (TO-IDX)
057400     MOVE OR-DUE-DATE        TO TO-DUE-DATE (TO-IDX)
057500     MOVE ZERO                TO TO-DUR-SUM (TO-IDX)
057600     .
057700 D100-90.
057800     PERFORM C200-READ-ORDER THRU C200-99
057900     .
058000 D100-99.
058100     EXIT.
058200 C210-READ-OP SECTION.
058300 C210-00.
058400     READ OPS-F
058500         AT END SET FS-OPS-EOF TO TRUE
058600     END-READ
058700     .
058800 C210-99.
058900     EXIT.
059000******************************************************************
059100* Vorgangssatz lesen - Ruestfamilie > 0 Dauer wird behalten
059200******************************************************************
059300 D110-OP-LOOP SECTION.
059400 D110-00.
059500     IF  OP-ORDER-ID = SPACES OR OP-EXPECTED-DUR NOT GREATER ZERO
059600         GO TO D110-90
059700     END-IF
059800
059900     IF  C4-OPS < K-MAX-OPS
060000         ADD 1 TO C4-OPS
060100         SET TP2-IDX TO C4-OPS
060200         MOVE OP-ORDER-ID   TO TP-ORDER-ID (TP2-IDX)
060300         MOVE OP-STATION-ID TO TP-STATION (TP2-IDX)
060400         MOVE OP-SETUP-FAMILY TO TP-FAMILY (TP2-IDX)
060500         MOVE OP-EXPECTED-DUR TO TP-DURATION (TP2-IDX)
060600         IF  OP-STATION-ID (1:3) = "DEM"
060700             MOVE "D" TO TP-POOL (TP2-IDX)
060800         ELSE
060900             MOVE "M" TO TP-POOL (TP2-IDX)
061000         END-IF
061100     END-IF
061200
061300     PERFORM D120-MATCH-ORDER THRU D120-99
061400         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
061500     .
061600 D110-90.
061700     PERFORM C210-READ-OP THRU C210-99
061800     .
061900 D110-99.
062000     EXIT.
062100 D120-MATCH-ORDER SECTION.
062200 D120-00.
062300     IF  TO-ORDER-ID (C4-I1) NOT EQUAL OP-ORDER-ID
062400         GO TO D120-99
062500     END-IF
062600     ADD OP-EXPECTED-DUR TO TO-DUR-SUM (C4-I1)
062700     SET C4-I1 TO C4-ANZ
062800     .
062900 D120-99.
063000     EXIT.
063100******************************************************************
063200* Knappe Terminregel (R14) - Auftraege ohne Dauer bleiben bei 0
063300******************************************************************
063400 C220-TIGHT-DUE SECTION.
063500 C220-00.
063600     COMPUTE TO-DUE-TIGHT (C4-I1) ROUNDED =
063700             TO-READY-AT (C4-I1) + 0.85 * TO-DUR-SUM (C4-I1)
063800     IF  TO-DUE-DATE (C4-I1) NOT GREATER THAN ZERO
063900         MOVE TO-DUE-TIGHT (C4-I1) TO TO-DUE-DATE (C4-I1)
064000     ELSE
064100         COMPUTE TO-DUE-DATE (C4-I1) =
064200                 FUNCTION MIN(TO-DUE-DATE (C4-I1),
064300                     TO-DUE-TIGHT (C4-I1))
064400     END-IF
064500     IF  TO-DUE-DATE (C4-I1) < TO-READY-AT (C4-I1)
064600         MOVE TO-DUE-TIGHT (C4-I1) TO TO-DUE-DATE (C4-I1)
064700     END-IF
064800     .
064900 C220-99.
065000     EXIT.
065100******************************************************************
065200* FIFO-Rueckfallplan bei hoechstens einem Auftrag
065300******************************************************************
065400 D700-FIFO-PLAN SECTION.
065500 D700-00.
065600     IF  C4-ANZ = ZERO
065700         GO TO D700-99
065800     END-IF
065900     SET TO-IDX TO 1
066000     COMPUTE TO-PLAN-START (1) ROUNDED =
066100             FUNCTION MAX(TO-READY-AT (1), CF-NOW)
066200     COMPUTE TO-PLAN-END (1) ROUNDED =
066300             TO-PLAN-START (1) + TO-DUR-SUM (1)
066400     COMPUTE TO-PLAN-TARD (1) ROUNDED =
066500             FUNCTION MAX(ZERO, TO-PLAN-END (1) - TO-DUE-DATE (1))
066600     PERFORM F300-WRITE-PLAN THRU F300-99
066700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
066800     .
066900 D700-99.
067000     EXIT.
067100******************************************************************
067200* Vorbesetzung: feste/flexible Stationen je Pool (R14)
067300******************************************************************
067400 C800-PREASSIGN SECTION.
067500 C800-00.
067600     COMPUTE C4-DEM-TOTAL = FUNCTION MIN(CF-DEM-STATIONS,
067700             K-STATION-MAX)
067800     COMPUTE C4-MON-TOTAL = FUNCTION MIN(CF-MON-STATIONS,
067900             K-STATION-MAX)
068000     COMPUTE C4-DEM-FLEX ROUNDED =
068100             C4-DEM-TOTAL * CF-DEM-FLEX-PCT / 100
068200     COMPUTE C4-MON-FLEX ROUNDED =
068300             C4-MON-TOTAL * CF-MON-FLEX-PCT / 100
068400     COMPUTE C4-DEM-FIXED = C4-DEM-TOTAL - C4-DEM-FLEX
068500     COMPUTE C4-MON-FIXED = C4-MON-TOTAL - C4-MON-FLEX
068600
068700     MOVE ZERO TO C4-FAM-COUNT-D
068800     MOVE ZERO TO C4-FAM-COUNT-M
068900     PERFORM C810-AGGREGATE-FAMILY THRU C810-99
069000         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-OPS
069100
069200     PERFORM C820-AVG-FAMILY-D THRU C820-99
069300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-FAM-COUNT-D
069400     PERFORM C821-AVG-FAMILY-M THRU C821-99
069500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-FAM-COUNT-M
069600     PERFORM C830-SORT-FAMILY-D THRU C830-99
069700     PERFORM C831-SORT-FAMILY-M THRU C831-99
069800
069900     PERFORM C840-INIT-STATION-D THRU C840-99
070000         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-DEM-TOTAL
070100     PERFORM C841-INIT-STATION-M THRU C841-99
070200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-MON-TOTAL
070300     .
070400 C800-99.
070500     EXIT.
070600 C810-AGGREGATE-FAMILY SECTION.
070700 C810-00.
070800     IF  TP-POOL (C4-I1) = "D"
070900         PERFORM C811-FIND-OR-ADD-D THRU C811-99
071000     ELSE
071100         PERFORM C812-FIND-OR-ADD-M THRU C812-99
071200     END-IF
071300     .
071400 C810-99.
071500     EXIT.
071600 C811-FIND-OR-ADD-D SECTION.
071700 C811-00.
071800     MOVE ZERO TO C4-J1
071900     PERFORM C813-SCAN-D THRU C813-99
072000         VARYING C4-K FROM 1 BY 1 UNTIL C4-K > C4-FAM-COUNT-D
072100     IF  C4-J1 = ZERO AND C4-FAM-COUNT-D < K-FAM-MAX
072200         ADD 1 TO C4-FAM-COUNT-D
072300         MOVE C4-FAM-COUNT-D TO C4-J1
072400         SET FD-IDX TO C4-J1
072500         MOVE TP-FAMILY (C4-I1) TO FD-NAME (FD-IDX)
072600         MOVE ZERO TO FD-SUM (FD-IDX)
072700         MOVE ZERO TO FD-CNT (FD-IDX)
072800     END-IF
072900     IF  C4-J1 > ZERO
073000         SET FD-IDX TO C4-J1
073100         ADD TP-DURATION (C4-I1) TO FD-SUM (FD-IDX)
073200         ADD 1 TO FD-CNT (FD-IDX)
073300     END-IF
073400     .
073500 C811-99.
073600     EXIT.
073700 C813-SCAN-D SECTION.
073800 C813-00.
073900     SET FD-IDX TO C4-K
074000     IF  FD-NAME (FD-IDX) = TP-FAMILY (C4-I1)
074100         MOVE C4-K TO C4-J1
074200     END-IF
074300     .
074400 C813-99.
074500     EXIT.
074600 C812-FIND-OR-ADD-M SECTION.
074700 C812-00.
074800     MOVE ZERO TO C4-J1
074900     PERFORM C814-SCAN-M THRU C814-99
075000         VARYING C4-K FROM 1 BY 1 UNTIL C4-K > C4-FAM-COUNT-M
075100     IF  C4-J1 = ZERO AND C4-FAM-COUNT-M < K-FAM-MAX
075200         ADD 1 TO C4-FAM-COUNT-M
075300         MOVE C4-FAM-COUNT-M TO C4-J1
075400         SET FM-IDX TO C4-J1
075500         MOVE TP-FAMILY (C4-I1) TO FM-NAME (FM-IDX)
075600         MOVE ZERO TO FM-SUM (FM-IDX)
075700         MOVE ZERO TO FM-CNT (FM-IDX)
075800     END-IF
075900     IF  C4-J1 > ZERO
076000         SET FM-IDX TO C4-J1
076100         ADD TP-DURATION (C4-I1) TO FM-SUM (FM-IDX)
076200         ADD 1 TO FM-CNT (FM-IDX)
076300     END-IF
076400     .
076500 C812-99.
076600     EXIT.
076700 C814-SCAN-M SECTION.
076800 C814-00.
076900     SET FM-IDX TO C4-K
077000     IF  FM-NAME (FM-IDX) = TP-FAMILY (C4-I1)
077100         MOVE C4-K TO C4-J1
077200     END-IF
077300     .
077400 C814-99.
077500     EXIT.
077600 C820-AVG-FAMILY-D SECTION.
077700 C820-00.
077800     SET FD-IDX TO C4-I1
077900     IF  FD-CNT (FD-IDX) > ZERO
078000         COMPUTE FD-AVG (FD-IDX) ROUNDED =
078100                 FD-SUM (FD-IDX) / FD-CNT (FD-IDX)
078200     END-IF
078300     .
078400 C820-99.
078500     EXIT.
078600 C821-AVG-FAMILY-M SECTION.
078700 C821-00.
078800     SET FM-IDX TO C4-I1
078900     IF  FM-CNT (FM-IDX) > ZERO
079000         COMPUTE FM-AVG (FM-IDX) ROUNDED =
079100                 FM-SUM (FM-IDX) / FM-CNT (FM-IDX)
079200     END-IF
079300     .
079400 C821-99.
079500     EXIT.
079600 C830-SORT-FAMILY-D SECTION.
079700 C830-00.
079800     IF  C4-FAM-COUNT-D < 2
079900         GO TO C830-99
080000     END-IF
080100     PERFORM C832-OUTER-D THRU C832-99
080200         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-FAM-COUNT-D
080300     .
080400 C830-99.
080500     EXIT.
080600 C832-OUTER-D SECTION.
080700 C832-00.
080800     SET FD-IDX TO C4-J1
080900     MOVE FD-FAMILY (FD-IDX) TO FD-FAMILY (11)
081000     MOVE C4-J1 TO C4-K
081100     PERFORM C833-SHIFT-D THRU C833-99
081200         UNTIL C4-K < 2
081300     SET FD-IDX TO C4-K
081400     MOVE FD-FAMILY (11) TO FD-FAMILY (FD-IDX)
081500     .
081600 C832-99.
081700     EXIT.
081800 C833-SHIFT-D SECTION.
081900 C833-00.
082000     SET FD-IDX TO C4-K
082100     IF  FD-AVG (FD-IDX - 1) < FD-AVG (11)
082200         MOVE FD-FAMILY (FD-IDX - 1) TO FD-FAMILY (FD-IDX)
082300         SUBTRACT 1 FROM C4-K
082400     ELSE
082500         MOVE 1 TO C4-K
082600     END-IF
082700     .
082800 C833-99.
082900     EXIT.
083000 C831-SORT-FAMILY-M SECTION.
083100 C831-00.
083200     IF  C4-FAM-COUNT-M < 2
083300         GO TO C831-99
083400     END-IF
083500     PERFORM C834-OUTER-M THRU C834-99
083600         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-FAM-COUNT-M
083700     .
083800 C831-99.
083900     EXIT.
084000 C834-OUTER-M SECTION.
084100 C834-00.
084200     SET FM-IDX TO C4-J1
084300     MOVE FM-FAMILY (FM-IDX) TO FM-FAMILY (11)
084400     MOVE C4-J1 TO C4-K
084500     PERFORM C835-SHIFT-M THRU C835-99
084600         UNTIL C4-K < 2
084700     SET FM-IDX TO C4-K
084800     MOVE FM-FAMILY (11) TO FM-FAMILY (FM-IDX)
084900     .
085000 C834-99.
085100     EXIT.
085200 C835-SHIFT-M SECTION.
085300 C835-00.
085400     SET FM-IDX TO C4-K
085500     IF  FM-AVG (FM-IDX - 1) < FM-AVG (11)
085600         MOVE FM-FAMILY (FM-IDX - 1) TO FM-FAMILY (FM-IDX)
085700         SUBTRACT 1 FROM C4-K
085800     ELSE
085900         MOVE 1 TO C4-K
086000     END-IF
086100     .
086200 C835-99.
086300     EXIT.
086400******************************************************************
086500* Stationstabellen aufbauen - feste Station i der i-ten Familie,
086600* Rest flexibel (zyklisch, wenn mehr Stationen als Familien)
086700******************************************************************
086800 C840-INIT-STATION-D SECTION.
086900 C840-00.
087000     SET SD-IDX TO C4-I1
087100     IF  C4-I1 <= C4-DEM-FIXED AND C4-FAM-COUNT-D > ZERO
087200         MOVE "Y" TO SD-IS-FIXED (SD-IDX)
087300         COMPUTE C4-K = FUNCTION MOD(C4-I1 - 1, C4-FAM-COUNT-D) + 1
087400         SET FD-IDX TO C4-K
087500         MOVE FD-NAME (FD-IDX) TO SD-FAMILY (SD-IDX)
087600     ELSE
087700         MOVE "N" TO SD-IS-FIXED (SD-IDX)
087800         MOVE SPACES TO SD-FAMILY (SD-IDX)
087900     END-IF
088000     MOVE ZERO TO SD-AVAIL-AT (SD-IDX)
088100     .
088200 C840-99.
088300     EXIT.
088400 C841-INIT-STATION-M SECTION.
088500 C841-00.
088600     SET SM-IDX TO C4-I1
088700     IF  C4-I1 <= C4-MON-FIXED AND C4-FAM-COUNT-M > ZERO
088800         MOVE "Y" TO SM-IS-FIXED (SM-IDX)
088900         COMPUTE C4-K = FUNCTION MOD(C4-I1 - 1, C4-FAM-COUNT-M) + 1
089000         SET FM-IDX TO C4-K
089100         MOVE FM-NAME (FM-IDX) TO SM-FAMILY (SM-IDX)
089200     ELSE
089300         MOVE "N" TO SM-IS-FIXED (SM-IDX)
089400         MOVE SPACES TO SM-FAMILY (SM-IDX)
089500     END-IF
089600     MOVE ZERO TO SM-AVAIL-AT (SM-IDX)
089700     .
089800 C841-99.
089900     EXIT.
090000******************************************************************
090100* LCG-Generator (Park-Miller Minimal-Standard, R12)
090200******************************************************************
090300 C700-RNG-INT SECTION.
090400 C700-00.
090500     COMPUTE W-RNG-PROD = K-RNG-MULT * W-RNG-SEED
090600     COMPUTE W-RNG-SEED = FUNCTION MOD(W-RNG-PROD, K-RNG-MOD)
090700     IF  W-RNG-SEED <= 0
090800         ADD K-RNG-MOD TO W-RNG-SEED
090900     END-IF
091000     COMPUTE W-RNG-R = FUNCTION MOD(W-RNG-SEED, W-RNG-N) + 1
091100     .
091200 C700-99.
091300     EXIT.
091400 C701-RNG-FRAC SECTION.
091500 C701-00.
091600     COMPUTE W-RNG-PROD = K-RNG-MULT * W-RNG-SEED
091700     COMPUTE W-RNG-SEED = FUNCTION MOD(W-RNG-PROD, K-RNG-MOD)
091800     IF  W-RNG-SEED <= 0
091900         ADD K-RNG-MOD TO W-RNG-SEED
092000     END-IF
092100     COMPUTE W-RNG-FRAC ROUNDED = W-RNG-SEED / K-RNG-MOD
092200     .
092300 C701-99.
092400     EXIT.
092500******************************************************************
092600* GA-Lauf: Anfangspopulation, Bewertung per Kapazitaetssimulation,
092700* Evolution per gleichverteilter Elternwahl (v2, R13)
092800******************************************************************
092900 B200-RUN-GA SECTION.
093000 B200-00.
093100     COMPUTE C4-POP = FUNCTION MIN(FUNCTION MAX(CF-GA-POPULATION, 4),
093200             K-POP-MAX)
093300     COMPUTE C4-GEN-MAX = FUNCTION MIN(FUNCTION MAX(CF-GA-GENERATIONS,
093400             1), K-GEN-MAX)
093500     COMPUTE C4-ELITE = FUNCTION MIN(FUNCTION MAX(CF-GA-ELITE, 1),
093600             C4-POP - 1)
093700
093800     PERFORM C600-INIT-POPULATION THRU C600-99
093900     PERFORM C610-EVAL-POPULATION THRU C610-99
094000*    ---> EDD-Guete vor der ersten Sortierung sichern (Basislauf
094100*         R13, TP-IDX 3 ist die EDD-Reihe aus C603-BUILD-EDD) -
094200*         unveraendert ueber den GA-Lauf, da C630-SAVE-BEST nur
094300*         TB-FITNESS ueberschreibt, nicht C9-OBJ-BASE
094400     MOVE TP-FITNESS (3) TO C9-OBJ-BASE
094500
094600     PERFORM B210-ONE-GENERATION THRU B210-99
094700         VARYING C4-GEN-NO FROM 1 BY 1 UNTIL C4-GEN-NO > C4-GEN-MAX
094800     .
094900 B200-99.
095000     EXIT.
095100 B210-ONE-GENERATION SECTION.
095200 B210-00.
095300     PERFORM C620-SORT-POP-FITNESS THRU C620-99
095400     IF  TP-FITNESS (1) < TB-FITNESS OR C4-GEN-NO = 1
095500         PERFORM C630-SAVE-BEST THRU C630-99
095600     END-IF
095700
095800     PERFORM C640-COPY-ELITE THRU C640-99
095900         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ELITE
096000
096100     MOVE C4-ELITE TO C4-I1
096200     PERFORM C650-ONE-CHILD THRU C650-99
096300         UNTIL C4-I1 >= C4-POP
096400
096500     PERFORM C660-COPY-BACK THRU C660-99
096600         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-POP
096700     PERFORM C610-EVAL-POPULATION THRU C610-99
096800     .
096900 B210-99.
097000     EXIT.
097100******************************************************************
097200* Anfangspopulation: Identitaet, SPT, EDD, Rest Zufall (R13)
097300******************************************************************
097400 C600-INIT-POPULATION SECTION.
097500 C600-00.
097600     SET TP-IDX TO 1
097700     PERFORM C601-IDENTITY-GENE THRU C601-99
097800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
097900
098000     IF  C4-POP > 1
098100         PERFORM C602-BUILD-SPT THRU C602-99
098200     END-IF
098300     IF  C4-POP > 2
098400         PERFORM C603-BUILD-EDD THRU C603-99
098500     END-IF
098600
098700     MOVE 4 TO C4-I2
098800     PERFORM C604-ONE-RANDOM-IND THRU C604-99
098900         UNTIL C4-I2 > C4-POP
099000     .
099100 C600-99.
099200     EXIT.
099300 C601-IDENTITY-GENE SECTION.
099400 C601-00.
099500     SET TG-IDX TO C4-I1
099600     MOVE C4-I1 TO TP-GENE (1 TG-IDX)
099700     .
099800 C601-99.
099900     EXIT.
100000 C602-BUILD-SPT SECTION.
100100 C602-00.
100200     PERFORM C605-FILL-SORT-KEY THRU C605-99
100300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
100400     PERFORM C606-SORT-ASCENDING THRU C606-99
100500     SET TP-IDX TO 2
100600     PERFORM C607-COPY-SORTED THRU C607-99
100700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
100800     .
100900 C602-99.
101000     EXIT.
101100 C605-FILL-SORT-KEY SECTION.
101200 C605-00.
101300     SET TS-IDX TO C4-I1
101400     MOVE C4-I1 TO TS-ORDER-IDX (TS-IDX)
101500     MOVE TO-DUR-SUM (C4-I1) TO TS-KEY (TS-IDX)
101600     .
101700 C605-99.
101800     EXIT.
101900 C606-SORT-ASCENDING SECTION.
102000 C606-00.
102100     IF  C4-ANZ < 2
102200         GO TO C606-99
102300     END-IF
102400     PERFORM C608-OUTER-PASS THRU C608-99
102500         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-ANZ
102600     .
102700 C606-99.
102800     EXIT.
102900 C608-OUTER-PASS SECTION.
103000 C608-00.
103100     MOVE TS-ENTRY (C4-J1) TO TS-ENTRY (61)
103200     MOVE C4-J1 TO C4-K
103300     PERFORM C609-SHIFT-DOWN THRU C609-99
103400         UNTIL C4-K < 2
103500     MOVE TS-ENTRY (61) TO TS-ENTRY (C4-K)
103600     .
103700 C608-99.
103800     EXIT.
103900 C609-SHIFT-DOWN SECTION.
104000 C609-00.
104100     IF  TS-KEY (C4-K - 1) > TS-KEY (61)
104200         MOVE TS-ENTRY (C4-K - 1) TO TS-ENTRY (C4-K)
104300         SUBTRACT 1 FROM C4-K
104400     ELSE
104500         MOVE 1 TO C4-K
104600     END-IF
104700     .
104800 C609-99.
104900     EXIT.
105000 C607-COPY-SORTED SECTION.
105100 C607-00.
105200     SET TG-IDX TO C4-I1
105300     SET TS-IDX TO C4-I1
105400     MOVE TS-ORDER-IDX (TS-IDX) TO TP-GENE (2 TG-IDX)
105500     .
105600 C607-99.
105700     EXIT.
105800 C603-BUILD-EDD SECTION.
105900 C603-00.
106000     PERFORM C605B-FILL-DUE-KEY THRU C605B-99
106100         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
106200     PERFORM C606-SORT-ASCENDING THRU C606-99
106300     SET TP-IDX TO 3
106400     PERFORM C607-COPY-SORTED THRU C607-99
106500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
106600     SET TB-IDX TO 1
106700     PERFORM C607B-SAVE-EDD-GENE THRU C607B-99
106800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
106900     .
107000 C603-99.
107100     EXIT.
107200 C605B-FILL-DUE-KEY SECTION.
107300 C605B-00.
107400     SET TS-IDX TO C4-I1
107500     MOVE C4-I1 TO TS-ORDER-IDX (TS-IDX)
107600     MOVE TO-DUE-DATE (C4-I1) TO TS-KEY (TS-IDX)
107700     .
107800 C605B-99.
107900     EXIT.
108000 C607B-SAVE-EDD-GENE SECTION.
108100 C607B-00.
108200     SET TG-IDX TO C4-I1
108300     SET TB-IDX TO C4-I1
108400     MOVE TP-GENE (3 TG-IDX) TO TB-GENE (TB-IDX)
108500     .
108600 C607B-99.
108700     EXIT.
108800 C604-ONE-RANDOM-IND SECTION.
108900 C604-00.
109000     SET TP-IDX TO C4-I2
109100     PERFORM C611-SEED-GENE THRU C611-99
109200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
109300
109400     PERFORM C612-SHUFFLE-ONE THRU C612-99
109500         VARYING C4-I1 FROM C4-ANZ BY -1 UNTIL C4-I1 < 2
109600
109700     ADD 1 TO C4-I2
109800     .
109900 C604-99.
110000     EXIT.
110100 C611-SEED-GENE SECTION.
110200 C611-00.
110300     SET TG-IDX TO C4-I1
110400     MOVE C4-I1 TO TP-GENE (C4-I2 TG-IDX)
110500     .
110600 C611-99.
110700     EXIT.
110800 C612-SHUFFLE-ONE SECTION.
110900 C612-00.
111000     MOVE C4-I1 TO W-RNG-N
111100     PERFORM C700-RNG-INT THRU C700-99
111200     SET TG-IDX TO C4-I1
111300     SET TH-IDX TO W-RNG-R
111400     MOVE TP-GENE (C4-I2 TG-IDX) TO C4-K
111500     MOVE TP-GENE (C4-I2 TH-IDX) TO TP-GENE (C4-I2 TG-IDX)
111600     MOVE C4-K TO TP-GENE (C4-I2 TH-IDX)
111700     .
111800 C612-99.
111900     EXIT.
112000******************************************************************
112100* Guete je Individuum per Kapazitaetssimulation (R14 deterministisch)
112200******************************************************************
112300 C610-EVAL-POPULATION SECTION.
112400 C610-00.
112500     PERFORM C613-EVAL-ONE THRU C613-99
112600         VARYING TP-IDX FROM 1 BY 1 UNTIL TP-IDX > C4-POP
112700     .
112800 C610-99.
112900     EXIT.
113000 C613-EVAL-ONE SECTION.
113100 C613-00.
113200     PERFORM C860-RESET-STATIONS THRU C860-99
113300
113400     MOVE ZERO TO C9-TARD-SUM
113500     MOVE ZERO TO C9-TARD-SUMSQ
113600     MOVE ZERO TO C9-SETUP-SUM
113700
113800     PERFORM C861-ONE-ORDER-SIM THRU C861-99
113900         VARYING TG-IDX FROM 1 BY 1 UNTIL TG-IDX > C4-ANZ
114000
114100     COMPUTE C9-MEAN ROUNDED = C9-TARD-SUM / C4-ANZ
114200     COMPUTE C9-VAR ROUNDED =
114300             C9-TARD-SUMSQ / C4-ANZ - C9-MEAN * C9-MEAN
114400     IF  C9-VAR < ZERO
114500         MOVE ZERO TO C9-VAR
114600     END-IF
114700     COMPUTE TP-FITNESS (TP-IDX) ROUNDED =
114800             C9-MEAN + CF-VARIANCE-WEIGHT * C9-VAR +
114900             CF-SETUP-WEIGHT * C9-SETUP-SUM
115000     .
115100 C613-99.
115200     EXIT.
115300 C860-RESET-STATIONS SECTION.
115400 C860-00.
115500     PERFORM C862-RESET-D THRU C862-99
115600         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-DEM-TOTAL
115700     PERFORM C863-RESET-M THRU C863-99
115800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-MON-TOTAL
115900     .
116000 C860-99.
116100     EXIT.
116200 C862-RESET-D SECTION.
116300 C862-00.
116400     SET SD-IDX TO C4-I1
116500     MOVE ZERO TO SD-AVAIL-AT (SD-IDX)
116600     .
116700 C862-99.
116800     EXIT.
116900 C863-RESET-M SECTION.
117000 C863-00.
117100     SET SM-IDX TO C4-I1
117200     MOVE ZERO TO SM-AVAIL-AT (SM-IDX)
117300     .
117400 C863-99.
117500     EXIT.
117600******************************************************************
117700* Ein Auftrag durch die Kapazitaetssimulation (R14)
117800******************************************************************
117900 C861-ONE-ORDER-SIM SECTION.
118000*    ---> Verspaetung = max(0, Fertigstellung - Termin) (R14),
118100*         vorher wurde die rohe Fertigstellungsuhr C9-CLOCK ohne
118200*         Bezug auf TO-DUE-DATE aufsummiert - GA optimierte damit
118300*         auf kuerzeste Gesamtzeit statt auf Terminverspaetung   CR2129
118400 C861-00.
118500     MOVE TP-GENE (TP-IDX TG-IDX) TO C4-I1
118600     MOVE TO-READY-AT (C4-I1) TO C9-CLOCK
118700
118800     PERFORM C870-ONE-OP THRU C870-99
118900         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-OPS
119000
119100     COMPUTE C9-TARDY ROUNDED =
119200             FUNCTION MAX(ZERO, C9-CLOCK - TO-DUE-DATE (C4-I1))
119300     ADD C9-TARDY TO C9-TARD-SUM
119400     COMPUTE C9-TARD-SUMSQ = C9-TARD-SUMSQ + C9-TARDY * C9-TARDY
119500     .
119600 C861-99.
119700     EXIT.
119800 C870-ONE-OP SECTION.
119900 C870-00.
120000     IF  TP-ORDER-ID (C4-J1) NOT EQUAL TO-ORDER-ID (C4-I1)
120100         GO TO C870-99
120200     END-IF
120300
120400     IF  TP-POOL (C4-J1) = "D"
120500         PERFORM C871-DISPATCH-D THRU C871-99
120600     ELSE
120700         PERFORM C872-DISPATCH-M THRU C872-99
120800     END-IF
120900     .
121000 C870-99.
121100     EXIT.
121200******************************************************************
121300* Einplanung in Pool DEM - erst feste, dann flexible Station
121400******************************************************************
121500 C871-DISPATCH-D SECTION.
121600 C871-00.
121700     MOVE ZERO TO C4-BEST-STATION
121800     PERFORM C873-FIND-FIXED-D THRU C873-99
121900         VARYING SD-IDX FROM 1 BY 1 UNTIL SD-IDX > C4-DEM-TOTAL
122000
122100     IF  C4-BEST-STATION = ZERO
122200         PERFORM C874-FIND-FLEX-D THRU C874-99
122300     END-IF
122400
122500     IF  C4-BEST-STATION > ZERO
122600         SET SD-IDX TO C4-BEST-STATION
122700         COMPUTE C9-CLOCK ROUNDED =
122800                 FUNCTION MAX(C9-CLOCK, SD-AVAIL-AT (SD-IDX))
122900         IF  SD-IS-FIXED (SD-IDX) = "N" AND
123000             SD-FAMILY (SD-IDX) NOT EQUAL TP-FAMILY (C4-J1) AND
123100             SD-FAMILY (SD-IDX) NOT EQUAL SPACES
123200             ADD CF-SETUP-MINUTES TO C9-CLOCK
123300             ADD CF-SETUP-MINUTES TO C9-SETUP-SUM
123400         END-IF
123500         MOVE TP-FAMILY (C4-J1) TO SD-FAMILY (SD-IDX)
123600         ADD TP-DURATION (C4-J1) TO C9-CLOCK
123700         MOVE C9-CLOCK TO SD-AVAIL-AT (SD-IDX)
123800     END-IF
123900     .
124000 C871-99.
124100     EXIT.
124200 C873-FIND-FIXED-D SECTION.
124300 C873-00.
124400     IF  C4-BEST-STATION = ZERO AND SD-IS-FIXED (SD-IDX) = "Y" AND
124500         SD-FAMILY (SD-IDX) = TP-FAMILY (C4-J1)
124600         SET C4-BEST-STATION TO SD-IDX
124700     END-IF
124800     .
124900 C873-99.
125000     EXIT.
125100 C874-FIND-FLEX-D SECTION.
125200 C874-00.
125300     MOVE 99999999.99 TO C9-BEST-AVAIL
125400     PERFORM C875-SCAN-FLEX-D THRU C875-99
125500         VARYING SD-IDX FROM 1 BY 1 UNTIL SD-IDX > C4-DEM-TOTAL
125600     .
125700 C874-99.
125800     EXIT.
125900 C875-SCAN-FLEX-D SECTION.
126000 C875-00.
126100     IF  SD-IS-FIXED (SD-IDX) = "N" AND
126200         SD-AVAIL-AT (SD-IDX) < C9-BEST-AVAIL
126300         MOVE SD-AVAIL-AT (SD-IDX) TO C9-BEST-AVAIL
126400         SET C4-BEST-STATION TO SD-IDX
126500     END-IF
126600     .
126700 C875-99.
126800     EXIT.
126900******************************************************************
127000* Einplanung in Pool MON - erst feste, dann flexible Station
127100******************************************************************
127200 C872-DISPATCH-M SECTION.
127300 C872-00.
127400     MOVE ZERO TO C4-BEST-STATION
127500     PERFORM C876-FIND-FIXED-M THRU C876-99
127600         VARYING SM-IDX FROM 1 BY 1 UNTIL SM-IDX > C4-MON-TOTAL
127700
127800     IF  C4-BEST-STATION = ZERO
127900         PERFORM C877-FIND-FLEX-M THRU C877-99
128000     END-IF
128100
128200     IF  C4-BEST-STATION > ZERO
128300         SET SM-IDX TO C4-BEST-STATION
128400         COMPUTE C9-CLOCK ROUNDED =
128500                 FUNCTION MAX(C9-CLOCK, SM-AVAIL-AT (SM-IDX))
128600         IF  SM-IS-FIXED (SM-IDX) = "N" AND
128700             SM-FAMILY (SM-IDX) NOT EQUAL TP-FAMILY (C4-J1) AND
128800             SM-FAMILY (SM-IDX) NOT EQUAL SPACES
128900             ADD CF-SETUP-MINUTES TO C9-CLOCK
129000             ADD CF-SETUP-MINUTES TO C9-SETUP-SUM
129100         END-IF
129200         MOVE TP-FAMILY (C4-J1) TO SM-FAMILY (SM-IDX)
129300         ADD TP-DURATION (C4-J1) TO C9-CLOCK
129400         MOVE C9-CLOCK TO SM-AVAIL-AT (SM-IDX)
129500     END-IF
129600     .
129700 C872-99.
129800     EXIT.
129900 C876-FIND-FIXED-M SECTION.
130000 C876-00.
130100     IF  C4-BEST-STATION = ZERO AND SM-IS-FIXED (SM-IDX) = "Y" AND
130200         SM-FAMILY (SM-IDX) = TP-FAMILY (C4-J1)
130300         SET C4-BEST-STATION TO SM-IDX
130400     END-IF
130500     .
130600 C876-99.
130700     EXIT.
130800 C877-FIND-FLEX-M SECTION.
130900 C877-00.
131000     MOVE 99999999.99 TO C9-BEST-AVAIL
131100     PERFORM C878-SCAN-FLEX-M THRU C878-99
131200         VARYING SM-IDX FROM 1 BY 1 UNTIL SM-IDX > C4-MON-TOTAL
131300     .
131400 C877-99.
131500     EXIT.
131600 C878-SCAN-FLEX-M SECTION.
131700 C878-00.
131800     IF  SM-IS-FIXED (SM-IDX) = "N" AND
131900         SM-AVAIL-AT (SM-IDX) < C9-BEST-AVAIL
132000         MOVE SM-AVAIL-AT (SM-IDX) TO C9-BEST-AVAIL
132100         SET C4-BEST-STATION TO SM-IDX
132200     END-IF
132300     .
132400 C878-99.
132500     EXIT.
132600******************************************************************
132700* Population nach Guete aufsteigend sortieren - Einfuege-Sort
132800******************************************************************
132900 C620-SORT-POP-FITNESS SECTION.
133000 C620-00.
133100     IF  C4-POP < 2
133200         GO TO C620-99
133300     END-IF
133400     PERFORM C621-OUTER-PASS THRU C621-99
133500         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-POP
133600     .
133700 C620-99.
133800     EXIT.
133900 C621-OUTER-PASS SECTION.
134000 C621-00.
134100     MOVE T-POP (C4-J1) TO T-POP (21)
134200     MOVE C4-J1 TO C4-K
134300     PERFORM C622-SHIFT-DOWN THRU C622-99
134400         UNTIL C4-K < 2
134500     MOVE T-POP (21) TO T-POP (C4-K)
134600     .
134700 C621-99.
134800     EXIT.
134900 C622-SHIFT-DOWN SECTION.
135000 C622-00.
135100     IF  TP-FITNESS (C4-K - 1) > TP-FITNESS (21)
135200         MOVE T-POP (C4-K - 1) TO T-POP (C4-K)
135300         SUBTRACT 1 FROM C4-K
135400     ELSE
135500         MOVE 1 TO C4-K
135600     END-IF
135700     .
135800 C622-99.
135900     EXIT.
136000 C630-SAVE-BEST SECTION.
136100 C630-00.
136200     PERFORM C631-COPY-GENE THRU C631-99
136300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
136400     MOVE TP-FITNESS (1) TO TB-FITNESS
136500     .
136600 C630-99.
136700     EXIT.
136800 C631-COPY-GENE SECTION.
136900 C631-00.
137000     SET TG-IDX TO C4-I1
137100     SET TB-IDX TO C4-I1
137200     SET TP-IDX TO 1
137300     MOVE TP-GENE (1 TG-IDX) TO TB-GENE (TB-IDX)
137400     .
137500 C631-99.
137600     EXIT.
137700 C640-COPY-ELITE SECTION.
137800 C640-00.
137900     MOVE T-POP (C4-I1) TO TN-POP (C4-I1)
138000     .
138100 C640-99.
138200     EXIT.
138300******************************************************************
138400* Ein Nachkomme - gleichverteilte Elternwahl (v2), Ordnungs-
138500* Crossover und Tausch-Mutation (R13)
138600******************************************************************
138700 C650-ONE-CHILD SECTION.
138800 C650-00.
138900     ADD 1 TO C4-I1
139000     MOVE C4-POP TO W-RNG-N
139100     PERFORM C700-RNG-INT THRU C700-99
139200     MOVE W-RNG-R TO W-PARENT-A
139300     PERFORM C700-RNG-INT THRU C700-99
139400     MOVE W-RNG-R TO W-PARENT-B
139500
139600     PERFORM C652-ORDER-CROSSOVER THRU C652-99
139700
139800     PERFORM C701-RNG-FRAC THRU C701-99
139900     IF  W-RNG-FRAC < CF-GA-MUTATION-RATE
140000         PERFORM C653-SWAP-MUTATE THRU C653-99
140100     END-IF
140200     .
140300 C650-99.
140400     EXIT.
140500 C652-ORDER-CROSSOVER SECTION.
140600 C652-00.
140700     MOVE C4-ANZ TO W-RNG-N
140800     PERFORM C700-RNG-INT THRU C700-99
140900     MOVE W-RNG-R TO C4-CUT1
141000     PERFORM C700-RNG-INT THRU C700-99
141100     MOVE W-RNG-R TO C4-CUT2
141200     IF  C4-CUT1 > C4-CUT2
141300         MOVE C4-CUT1 TO C4-K
141400         MOVE C4-CUT2 TO C4-CUT1
141500         MOVE C4-K TO C4-CUT2
141600     END-IF
141700
141800     PERFORM C654-CLEAR-USED THRU C654-99
141900         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-ANZ
142000
142100     PERFORM C655-COPY-SLICE THRU C655-99
142200         VARYING C4-J1 FROM C4-CUT1 BY 1 UNTIL C4-J1 > C4-CUT2
142300
142400     MOVE 1 TO C4-K
142500     PERFORM C656-FILL-REMAINDER THRU C656-99
142600         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-ANZ
142700     .
142800 C652-99.
142900     EXIT.
143000 C654-CLEAR-USED SECTION.
143100 C654-00.
143200     MOVE "N" TO W-USED-FLAG (C4-J1)
143300     .
143400 C654-99.
143500     EXIT.
143600 C655-COPY-SLICE SECTION.
143700 C655-00.
143800     SET TG-IDX TO C4-J1
143900     SET TH-IDX TO C4-J1
144000     MOVE TP-GENE (W-PARENT-A TG-IDX) TO TN-GENE (C4-I1 TH-IDX)
144100     MOVE TP-GENE (W-PARENT-A TG-IDX) TO C4-K
144200     MOVE "Y" TO W-USED-FLAG (C4-K)
144300     .
144400 C655-99.
144500     EXIT.
144600 C656-FILL-REMAINDER SECTION.
144700 C656-00.
144800     IF  C4-J1 >= C4-CUT1 AND C4-J1 <= C4-CUT2
144900         GO TO C656-99
145000     END-IF
145100     PERFORM C657-NEXT-UNUSED THRU C657-99
145200         UNTIL W-USED-FLAG (C4-K) = "N"
145300     MOVE "Y" TO W-USED-FLAG (C4-K)
145400     SET TH-IDX TO C4-J1
145500     MOVE C4-K TO TN-GENE (C4-I1 TH-IDX)
145600     .
145700 C656-99.
145800     EXIT.
145900 C657-NEXT-UNUSED SECTION.
146000 C657-00.
146100     SET TG-IDX TO C4-K
146200     MOVE TP-GENE (W-PARENT-B TG-IDX) TO C4-K
146300     IF  W-USED-FLAG (C4-K) NOT EQUAL "N"
146400         PERFORM C658-ADVANCE-SLOT THRU C658-99
146500     END-IF
146600     .
146700 C657-99.
146800     EXIT.
146900 C658-ADVANCE-SLOT SECTION.
147000 C658-00.
147100     CONTINUE
147200     .
147300 C658-99.
147400     EXIT.
147500 C653-SWAP-MUTATE SECTION.
147600 C653-00.
147700     MOVE C4-ANZ TO W-RNG-N
147800     PERFORM C700-RNG-INT THRU C700-99
147900     SET TH-IDX TO W-RNG-R
148000     MOVE TN-GENE (C4-I1 TH-IDX) TO C4-K
148100     PERFORM C700-RNG-INT THRU C700-99
148200     SET TG-IDX TO W-RNG-R
148300     MOVE TN-GENE (C4-I1 TG-IDX) TO TN-GENE (C4-I1 TH-IDX)
148400     MOVE C4-K TO TN-GENE (C4-I1 TG-IDX)
148500     .
148600 C653-99.
148700     EXIT.
148800 C660-COPY-BACK SECTION.
148900 C660-00.
149000     MOVE TN-POP (C4-I1) TO T-POP (C4-I1)
149100     .
149200 C660-99.
149300     EXIT.
149400******************************************************************
149500* Plan aus der besten Sequenz (R15, deterministischer Einzellauf)
149600******************************************************************
149700 D200-BUILD-PLAN SECTION.
149800 D200-00.
149900     SET TB-IDX TO 1
150000     MOVE TB-GENE (1) TO C4-I1
150100     MOVE TO-READY-AT (C4-I1) TO C9-CLOCK
150200
150300     PERFORM D220-ONE-PLAN-STEP THRU D220-99
150400         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-ANZ
150500
150600     .
150700 D200-99.
150800     EXIT.
150900 D220-ONE-PLAN-STEP SECTION.
151000 D220-00.
151100     SET TB-IDX TO C4-J1
151200     MOVE TB-GENE (TB-IDX) TO C4-I1
151300     COMPUTE TO-PLAN-START (C4-I1) ROUNDED =
151400             FUNCTION MAX(C9-CLOCK, TO-READY-AT (C4-I1))
151500     COMPUTE TO-PLAN-END (C4-I1) ROUNDED =
151600             TO-PLAN-START (C4-I1) + TO-DUR-SUM (C4-I1)
151700     COMPUTE TO-PLAN-TARD (C4-I1) ROUNDED =
151800             FUNCTION MAX(ZERO,
151900                 TO-PLAN-END (C4-I1) - TO-DUE-DATE (C4-I1))
152000     MOVE TO-PLAN-END (C4-I1) TO C9-CLOCK
152100     PERFORM F300-WRITE-PLAN THRU F300-99
152200     .
152300 D220-99.
152400     EXIT.
152500 F300-WRITE-PLAN SECTION.
152600 F300-00.
152700     INITIALIZE PLAN-REC
152800     MOVE TO-ORDER-ID (C4-I1)   TO PL-ORDER-ID
152900     MOVE TO-PLAN-START (C4-I1) TO PL-PLANNED-START
153000     MOVE TO-PLAN-END (C4-I1)   TO PL-PLANNED-END
153100     MOVE TO-DUR-SUM (C4-I1)    TO PL-PROC-TIME-PLAN
153200     MOVE TO-PLAN-TARD (C4-I1)  TO PL-PLANNED-TARDINESS
153300     WRITE PLAN-REC
153400     .
153500 F300-99.
153600     EXIT.
153700******************************************************************
153800* Prioritaeten (R15) - Verspaetung oder Pufferreziprok, absteigend
153900******************************************************************
154000 D210-PRIORITIES SECTION.
154100 D210-00.
154200     IF  TO-PLAN-TARD (C4-I1) > ZERO
154300         COMPUTE TO-PRIORITY (C4-I1) ROUNDED =
154400                 1 + TO-PLAN-TARD (C4-I1)
154500     ELSE
154600         COMPUTE C9-CLOCK ROUNDED =
154700                 TO-DUE-DATE (C4-I1) - CF-NOW - TO-DUR-SUM (C4-I1)
154800         IF  C9-CLOCK < ZERO
154900             MOVE ZERO TO C9-CLOCK
155000         END-IF
155100         COMPUTE TO-PRIORITY (C4-I1) ROUNDED = 1 / (1 + C9-CLOCK)
155200     END-IF
155300     .
155400 D210-99.
155500     EXIT.
155600 F310-WRITE-PRIORITY SECTION.
155700 F310-00.
155800     INITIALIZE PRIORITY-REC
155900     MOVE TO-ORDER-ID (C4-I1)   TO PR-ORDER-ID
156000     MOVE TO-PRIORITY (C4-I1)   TO PR-PRIORITY
156100     MOVE TO-DUE-DATE (C4-I1)   TO PR-DUE-DATE
156200     MOVE TO-PLAN-END (C4-I1)   TO PR-EXPECTED-COMPLETION
156300     WRITE PRIORITY-REC
156400     .
156500 F310-99.
156600     EXIT.
156700******************************************************************
156800* Jaccard-Lose - Signatur Station|Ruestfamilie je Auftrag (R15)
156900* Vereinfachung: ein Signaturpaar je Auftrag (erster Vorgang) statt
157000* der vollen Vorgangsmenge (Auftragsfreigabe CR2144)
157100******************************************************************
157200 B300-JACCARD-BATCH SECTION.
157300 B300-00.
157400     MOVE 1 TO C4-CHUNK-START
157500     PERFORM B310-ONE-CHUNK THRU B310-99
157600         UNTIL C4-CHUNK-START > C4-ANZ
157700     .
157800 B300-99.
157900     EXIT.
158000 B310-ONE-CHUNK SECTION.
158100 B310-00.
158200     COMPUTE C4-CHUNK-END =
158300             FUNCTION MIN(C4-CHUNK-START + CF-Q-MAX - 1, C4-ANZ)
158400     COMPUTE C4-CHUNK-SIZE = C4-CHUNK-END - C4-CHUNK-START + 1
158500     ADD 1 TO C4-BATCH-COUNT
158600
158700     INITIALIZE BATCHES-REC
158800     STRING "PIP-CAP-BATCH-" DELIMITED SIZE
158900            C4-BATCH-COUNT DELIMITED SIZE
159000       INTO BA-BATCH-ID
159100     MOVE "JACCARD+CAP"       TO BA-POLICY
159200     MOVE C4-CHUNK-SIZE       TO BA-ORDER-COUNT
159300
159400     SET TB-IDX TO C4-CHUNK-START
159500     MOVE TB-GENE (TB-IDX) TO C4-K
159600     MOVE TO-PLAN-START (C4-K) TO BA-RELEASE-AT
159700     MOVE "N"                  TO BA-FORCED-FLAG
159800
159900     MOVE ZERO TO C4-K
160000     PERFORM B320-COPY-MEMBER THRU B320-99
160100         VARYING C4-I2 FROM C4-CHUNK-START BY 1
160200             UNTIL C4-I2 > C4-CHUNK-END
160300
160400     PERFORM B330-JACCARD-SIM THRU B330-99
160500
160600     WRITE BATCHES-REC
160700     COMPUTE C4-CHUNK-START = C4-CHUNK-END + 1
160800     .
160900 B310-99.
161000     EXIT.
161100 B320-COPY-MEMBER SECTION.
161200 B320-00.
161300     ADD 1 TO C4-K
161400     SET TB-IDX TO C4-I2
161500     MOVE TB-GENE (TB-IDX) TO C4-I1
161600     IF  C4-K <= 20
161700         MOVE TO-ORDER-ID (C4-I1) TO BA-ORDER-IDS (C4-K)
161800     END-IF
161900     SET JR-IDX TO C4-K
162000     MOVE SPACES TO JR-STATION (JR-IDX)
162100     MOVE SPACES TO JR-FAMILY (JR-IDX)
162200     PERFORM B340-FIND-FIRST-OP THRU B340-99
162300         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-OPS
162400     .
162500 B320-99.
162600     EXIT.
162700 B340-FIND-FIRST-OP SECTION.
162800 B340-00.
162900     IF  JR-STATION (JR-IDX) = SPACES AND
163000         TP-ORDER-ID (C4-J1) = TO-ORDER-ID (C4-I1)
163100         MOVE TP-STATION (C4-J1) TO JR-STATION (JR-IDX)
163200         MOVE TP-FAMILY (C4-J1)  TO JR-FAMILY (JR-IDX)
163300     END-IF
163400     .
163500 B340-99.
163600     EXIT.
163700******************************************************************
163800* Mittelwert der oberen Dreiecksmatrix der Jaccard-Aehnlichkeit
163900* (Signatur identisch => J=1, sonst J=0, binaere Naeherung)
164000******************************************************************
164100 B330-JACCARD-SIM SECTION.
164200 B330-00.
164300     IF  C4-CHUNK-SIZE <= 1
164400         MOVE 1.000 TO BA-AVG-JACCARD
164500         GO TO B330-99
164600     END-IF
164700
164800     MOVE ZERO TO C9-LOAD
164900     MOVE ZERO TO C4-J1
165000     PERFORM B341-PAIR-ROW THRU B341-99
165100         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-CHUNK-SIZE - 1
165200
165300     COMPUTE C4-K = C4-CHUNK-SIZE * (C4-CHUNK-SIZE - 1) / 2
165400     IF  C4-K > ZERO
165500         COMPUTE BA-AVG-JACCARD ROUNDED = C9-LOAD / C4-K
165600     ELSE
165700         MOVE 1.000 TO BA-AVG-JACCARD
165800     END-IF
165900     .
166000 B330-99.
166100     EXIT.
166200 B341-PAIR-ROW SECTION.
166300 B341-00.
166400     PERFORM B342-PAIR-ONE THRU B342-99
166500         VARYING C4-I2 FROM C4-I1 + 1 BY 1 UNTIL C4-I2 > C4-CHUNK-SIZE
166600     .
166700 B341-99.
166800     EXIT.
166900 B342-PAIR-ONE SECTION.
167000 B342-00.
167100     SET JR-IDX TO C4-I1
167200     SET SD-IDX TO C4-I2
167300     IF  JR-STATION (C4-I1) = JR-STATION (C4-I2) AND
167400         JR-FAMILY (C4-I1) = JR-FAMILY (C4-I2)
167500         ADD 1 TO C9-LOAD
167600     END-IF
167700     .
167800 B342-99.
167900     EXIT.
168000******************************************************************
168100* Freigabeliste - nach geplantem Start sortiert, anteilig (R13)
168200******************************************************************
168300 B400-RELEASE-LIST SECTION.
168400 B400-00.
168500     PERFORM C500-SORT-BY-START THRU C500-99
168600     COMPUTE C4-RELEASE-COUNT ROUNDED =
168700             FUNCTION MAX(1, FUNCTION INTEGER(
168800                 C4-ANZ * CF-RELEASE-FRACTION))
168900     PERFORM D500-WRITE-RELEASE THRU D500-99
169000         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-RELEASE-COUNT
169100     PERFORM F310-WRITE-PRIORITY THRU F310-99
169200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
169300     .
169400 B400-99.
169500     EXIT.
169600 C500-SORT-BY-START SECTION.
169700 C500-00.
169800     IF  C4-ANZ < 2
169900         GO TO C500-99
170000     END-IF
170100     PERFORM C510-OUTER-PASS THRU C510-99
170200         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-ANZ
170300     .
170400 C500-99.
170500     EXIT.
170600 C510-OUTER-PASS SECTION.
170700 C510-00.
170800     MOVE T-ORDER (C4-J1) TO T-ORDER (501)
170900     MOVE C4-J1 TO C4-K
171000     PERFORM C511-SHIFT-DOWN THRU C511-99
171100         UNTIL C4-K < 2
171200     MOVE T-ORDER (501) TO T-ORDER (C4-K)
171300     .
171400 C510-99.
171500     EXIT.
171600 C511-SHIFT-DOWN SECTION.
171700 C511-00.
171800     IF  TO-PLAN-START (C4-K - 1) > TO-PLAN-START (501)
171900         MOVE T-ORDER (C4-K - 1) TO T-ORDER (C4-K)
172000         SUBTRACT 1 FROM C4-K
172100     ELSE
172200         MOVE 1 TO C4-K
172300     END-IF
172400     .
172500 C511-99.
172600     EXIT.
172700 D500-WRITE-RELEASE SECTION.
172800 D500-00.
172900     INITIALIZE RELEASE-REC
173000     MOVE TO-ORDER-ID (C4-I1) TO RL-ORDER-ID
173100     WRITE RELEASE-REC
173200     .
173300 D500-99.
173400     EXIT.
173500******************************************************************
173600* Zurueckhalte-Entscheidungen (R15) - Auslastung der Freigabeliste
173700* gegen Stationskapazitaet je Planungshorizont
173800******************************************************************
173900 B500-HOLD-DECISIONS SECTION.
174000 B500-00.
174100     MOVE ZERO TO C9-LOAD
174200     PERFORM B510-SUM-LOAD THRU B510-99
174300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-RELEASE-COUNT
174400
174500     COMPUTE C4-K = C4-DEM-TOTAL + C4-MON-TOTAL
174600     IF  C4-K > ZERO AND CF-HORIZON-MINUTES > ZERO
174700         COMPUTE C9-UTIL ROUNDED =
174800                 C9-LOAD / (C4-K * CF-HORIZON-MINUTES)
174900     ELSE
175000         MOVE ZERO TO C9-UTIL
175100     END-IF
175200
175300     IF  C9-UTIL > 0.8 AND C4-RELEASE-COUNT > C4-K AND C4-K > ZERO
175400         COMPUTE C9-AVG-LOAD ROUNDED = C9-LOAD / C4-RELEASE-COUNT
175500         PERFORM B520-ONE-HOLD THRU B520-99
175600             VARYING C4-I1 FROM C4-K + 1 BY 1
175700                 UNTIL C4-I1 > C4-RELEASE-COUNT
175800     END-IF
175900     .
176000 B500-99.
176100     EXIT.
176200 B510-SUM-LOAD SECTION.
176300 B510-00.
176400     ADD TO-DUR-SUM (C4-I1) TO C9-LOAD
176500     .
176600 B510-99.
176700     EXIT.
176800 B520-ONE-HOLD SECTION.
176900 B520-00.
177000     COMPUTE C9-MEAN ROUNDED =
177100             CF-NOW + C4-I1 * C9-AVG-LOAD / C4-K
177200     IF  TO-DUE-DATE (C4-I1) - C9-MEAN > 2 * CF-HORIZON-MINUTES
177300         INITIALIZE HOLDS-REC
177400         MOVE TO-ORDER-ID (C4-I1) TO HO-ORDER-ID
177500         COMPUTE HO-HOLD-UNTIL = CF-NOW + CF-HORIZON-MINUTES
177600         MOVE "KAPAZITAETSAUSLASTUNG UEBER 80 PROZENT - ZURUECK"
177700             TO HO-REASON
177800         WRITE HOLDS-REC
177900     END-IF
178000     .
178100 B520-99.
178200     EXIT.
178300******************************************************************
178400* RUNLOG-Bericht
178500******************************************************************
178600 E100-WRITE-RUNLOG SECTION.
178700 E100-00.
178800*    CR2131 - Kopfzeile zeigt jetzt NOW= und die GA-Konfiguration
178900*    (POPULATION/GENERATIONS)
179000     MOVE CF-NOW              TO D-NUM7
179100     MOVE CF-GA-POPULATION    TO D-NUM4
179200     MOVE CF-GA-GENERATIONS   TO D-NUM5
179300     MOVE SPACES TO W-ZEILE
179400     STRING "PIPGAC0O  GA-KAPAZITAETSSIM  NOW=" DELIMITED SIZE
179500            D-NUM7 DELIMITED SIZE
179600            "  POP=" DELIMITED SIZE
179700            D-NUM4 DELIMITED SIZE
179800            " GEN=" DELIMITED SIZE
179900            D-NUM5 DELIMITED SIZE
180000            "  AUFTRAEGE=" DELIMITED SIZE
180100            C4-ANZ DELIMITED SIZE
180200       INTO W-ZEILE
180300     MOVE W-ZEILE TO RUNLOG-REC
180400     WRITE RUNLOG-REC
180500
180600     IF  W-IS-FIFO
180700         MOVE "FIFO-RUECKFALLSTUFE (<=1 AUFTRAG)" TO RUNLOG-REC
180800         WRITE RUNLOG-REC
180900     ELSE
181000         IF  C9-OBJ-BASE > ZERO
181100             COMPUTE C9-IMPROVE-PCT ROUNDED =
181200                     100 * (C9-OBJ-BASE - TB-FITNESS) / C9-OBJ-BASE
181300         ELSE
181400             MOVE ZERO TO C9-IMPROVE-PCT
181500         END-IF
181600         MOVE SPACES TO W-ZEILE
181700         STRING "BESTE GUETE=" DELIMITED SIZE
181800                TB-FITNESS DELIMITED SIZE
181900                " EDD-BASIS=" DELIMITED SIZE
182000                C9-OBJ-BASE DELIMITED SIZE
182100                " VERBESSERUNG-PCT=" DELIMITED SIZE
182200                C9-IMPROVE-PCT DELIMITED SIZE
182300                " LOSE=" DELIMITED SIZE
182400                C4-BATCH-COUNT DELIMITED SIZE
182500           INTO W-ZEILE
182600         MOVE W-ZEILE TO RUNLOG-REC
182700         WRITE RUNLOG-REC
182800     END-IF
182900     .
183000 E100-99.
183100     EXIT.
183200******************************************************************
183300* ENDE Source-Programm
183400******************************************************************
