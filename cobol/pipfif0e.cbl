000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PIPFIF0O.
001100 AUTHOR.        H. WEISS.
001200 INSTALLATION.  WERK TERMINIERUNG - APO-ABLOESUNG.
001300 DATE-WRITTEN.  1997-03-03.
001400 DATE-COMPILED.
001500 SECURITY.      NUR INTERNE VERWENDUNG - PRODUKTIONSFREIGABE.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2000-03-17
001900* Letzte Version   :: B.02.00
002000* Kurzbeschreibung :: FIFO-Basislauf fuer Remontage - Lauftakt
002100*                      je gepoolter Maschinenzahl
002200* Auftrag          :: TERM-PIP-4
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1997-03-03| hw  | Neuerstellung - Lauftakt aus Summe
002900*       |          |     | der Vorgangsdauern je Auftrag
003000*A.01.00|1997-10-21| hw  | Verspaetung gegen Liefertermin, nur
003100*       |          |     | wenn Termin > 0 gesetzt ist
003200*B.00.00|1998-12-14| mm  | Jahr-2000-Umstellung: Jahresfeld auf
003300*       |          |     | vierstellig, Terminpruef. angepasst  CR1990
003400*B.01.00|1999-11-02| hw  | AUFTRAG TERM-PIP-4: Auslastungs- und
003500*       |          |     | Leerzeitkennzahlen ergaenzt           CR2098
003600*B.02.00|2000-03-17| lor | RUNLOG-Kopf zeigt jetzt NOW= und die
003700*       |          |     | Stationskonfiguration, vorher fehlte
003800*       |          |     | der Laufzeitstempel komplett          CR2131
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* PIPFIF0O bildet den einfachsten Terminierungslauf fuer die Re-
004400* montage nach: Auftraege werden in Eingabereihenfolge (FIFO) ab-
004500* gearbeitet, wobei die Summe der Vorgangsdauern eines Auftrags
004600* durch die gepoolte Maschinenzahl (Demontage + Remontage) geteilt
004700* und an die laufende Uhr angehaengt wird. Verspaetung wird nur
004800* gegen einen gesetzten Liefertermin gemessen. Ausser Plan-Zeilen
004900* liefert der Lauf eine einzige Kennzahlenzeile (Durchlaufzeit,
005000* Verspaetungssumme, mittlere Verspaetung, Auslastung, Leerzeit).
005100*
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. TANDEM-NONSTOP.
005600 OBJECT-COMPUTER. TANDEM-NONSTOP.
005700 SPECIAL-NAMES.
005800     SWITCH-15 IS ANZEIGE-VERSION
005900         ON STATUS IS SHOW-VERSION
006000     CLASS ALPHNUM IS "0123456789"
006100                      "abcdefghijklmnopqrstuvwxyz"
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CONFIG-F    ASSIGN TO "CONFIG"
006600                         ORGANIZATION IS SEQUENTIAL
006700                         FILE STATUS IS FS-CONFIG.
006800     SELECT ORDERS-F    ASSIGN TO "ORDERS"
006900                         ORGANIZATION IS SEQUENTIAL
007000                         FILE STATUS IS FS-ORDERS.
007100     SELECT OPS-F       ASSIGN TO "OPERATNS"
007200                         ORGANIZATION IS SEQUENTIAL
007300                         FILE STATUS IS FS-OPS.
007400     SELECT PLAN-F      ASSIGN TO "PLAN"
007500                         ORGANIZATION IS SEQUENTIAL
007600                         FILE STATUS IS FS-PLAN.
007700     SELECT PLANMET-F   ASSIGN TO "PLANMET"
007800                         ORGANIZATION IS SEQUENTIAL
007900                         FILE STATUS IS FS-PLANMET.
008000     SELECT RUNLOG-F    ASSIGN TO "RUNLOG"
008100                         ORGANIZATION IS SEQUENTIAL
008200                         FILE STATUS IS FS-RUNLOG.
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  CONFIG-F
008600     RECORD CONTAINS 512 CHARACTERS
008700     RECORDING MODE IS F
008800     LABEL RECORD IS STANDARD
008900     DATA RECORD IS CONFIG-REC.
009000 01  CONFIG-REC.
009100     05  CF-NOW                  PIC S9(09)V99.
009200     05  CF-DEM-STATIONS         PIC  9(03).
009300     05  CF-MON-STATIONS         PIC  9(03).
009400     05  CF-REST                 PIC  X(494).
009500     05  FILLER                  PIC  X(01).
009600 01  CONFIG-REC-X REDEFINES CONFIG-REC.
009700     05  CX-TAKT-BLOCK            PIC X(15).
009800     05  FILLER                   PIC X(497).
009900 FD  ORDERS-F
010000     RECORD CONTAINS 128 CHARACTERS
010100     RECORDING MODE IS F
010200     LABEL RECORD IS STANDARD
010300     DATA RECORD IS ORDERS-REC.
010400 01  ORDERS-REC.
010500     05  OR-ORDER-ID              PIC X(12).
010600     05  OR-CREATED-AT            PIC S9(09)V99.
010700     05  OR-DUE-DATE              PIC S9(09)V99.
010800     05  OR-READY-AT              PIC S9(09)V99.
010900     05  OR-PROC-TIME-DEM         PIC  9(05)V99.
011000     05  OR-PROC-TIME-MON         PIC  9(05)V99.
011100     05  OR-PRIORITY-HINT         PIC S9(03)V999.
011200     05  OR-FAMILY                PIC X(16).
011300     05  OR-PRODUCT-GROUP         PIC X(16).
011400     05  OR-DEFERRED-COUNT        PIC  9(03).
011500     05  OR-OP-COUNT              PIC  9(03).
011600     05  OR-SEQ-STEP-COUNT        PIC  9(03).
011700     05  OR-VARIANT-COUNT         PIC  9(02).
011800     05  FILLER                   PIC  X(20).
011900 01  ORDERS-REC-X REDEFINES ORDERS-REC.
012000     05  OX-ORDER-ID              PIC X(12).
012100     05  OX-ZEIT-BLOCK            PIC X(33).
012200     05  OX-REST                  PIC X(82).
012300     05  FILLER                   PIC X(01).
012400 FD  OPS-F
012500     RECORD CONTAINS 96 CHARACTERS
012600     RECORDING MODE IS F
012700     LABEL RECORD IS STANDARD
012800     DATA RECORD IS OPS-REC.
012900 01  OPS-REC.
013000     05  OP-ORDER-ID               PIC X(12).
013100     05  OP-OP-ID                  PIC X(16).
013200     05  OP-STATION-ID             PIC X(12).
013300     05  OP-EXPECTED-DUR           PIC  9(05)V99.
013400     05  OP-SETUP-FAMILY           PIC X(16).
013500     05  OP-VARIANT-NO             PIC  9(02).
013600     05  FILLER                    PIC X(31).
013700 01  OPS-REC-X REDEFINES OPS-REC.
013800     05  OX2-ORDER-ID              PIC X(12).
013900     05  OX2-REST                  PIC X(83).
014000     05  FILLER                    PIC X(01).
014100 FD  PLAN-F
014200     RECORD CONTAINS 55 CHARACTERS
014300     RECORDING MODE IS F
014400     LABEL RECORD IS STANDARD
014500     DATA RECORD IS PLAN-REC.
014600 01  PLAN-REC.
014700     05  PL-ORDER-ID               PIC X(12).
014800     05  PL-PLANNED-START          PIC S9(09)V99.
014900     05  PL-PLANNED-END            PIC S9(09)V99.
015000     05  PL-PROC-TIME-PLAN         PIC S9(09)V99.
015100     05  PL-PLANNED-TARDINESS      PIC  9(07)V99.
015200     05  FILLER                    PIC X(01).
015300 01  PLAN-REC-X REDEFINES PLAN-REC.
015400     05  PX-ORDER-ID               PIC X(12).
015500     05  FILLER                    PIC X(43).
015600 FD  PLANMET-F
015700     RECORD CONTAINS 51 CHARACTERS
015800     RECORDING MODE IS F
015900     LABEL RECORD IS STANDARD
016000     DATA RECORD IS PLANMET-REC.
016100 01  PLANMET-REC.
016200     05  PM-MAKESPAN               PIC  9(07)V99.
016300     05  PM-TARDINESS              PIC  9(07)V99.
016400     05  PM-AVG-LATENESS           PIC S9(07)V99.
016500     05  PM-AVG-UTILIZATION        PIC  9(03)V99.
016600     05  PM-IDLE-TIME              PIC  9(07)V99.
016700     05  PM-SETUP-TIME             PIC  9(07)V99.
016800     05  FILLER                    PIC  X(01).
016900 01  PLANMET-REC-X REDEFINES PLANMET-REC.
017000     05  PN-MAKESPAN               PIC  9(07)V99.
017100     05  FILLER                    PIC  X(42).
017200 FD  RUNLOG-F
017300     RECORD CONTAINS 132 CHARACTERS
017400     RECORDING MODE IS F
017500     LABEL RECORD IS STANDARD
017600     DATA RECORD IS RUNLOG-REC.
017700 01  RUNLOG-REC                    PIC X(132).
017800 WORKING-STORAGE SECTION.
017900 01          COMP-FELDER.
018000     05      C4-ANZ               PIC S9(04) COMP VALUE ZERO.
018100     05      C4-I1                PIC S9(04) COMP.
018200     05      C4-TOTAL-MACH        PIC S9(04) COMP.
018300     05      C4-LATE-CNT          PIC S9(04) COMP VALUE ZERO.
018400     05      C9-CLOCK              PIC S9(09)V99 COMP VALUE ZERO.
018500     05      C9-DUR                PIC S9(09)V99 COMP.
018600     05      C9-LATE               PIC S9(09)V99 COMP.
018700     05      C9-TARD               PIC S9(09)V99 COMP.
018800     05      C9-TARD-SUM           PIC S9(09)V99 COMP VALUE ZERO.
018900     05      C9-LATE-SUM           PIC S9(09)V99 COMP VALUE ZERO.
019000     05      C9-TOTAL-PROC         PIC S9(09)V99 COMP VALUE ZERO.
019100     05      C9-MAKESPAN           PIC S9(09)V99 COMP VALUE ZERO.
019200     05      C9-CAP                PIC S9(09)V99 COMP.
019300     05      C9-UTIL               PIC  9(03)V99 COMP.
019400     05      C9-IDLE               PIC  9(07)V99 COMP.
019500     05      FILLER                PIC  X(01).
019600
019700 01          KONSTANTE-FELDER.
019800     05      K-MODUL             PIC X(08)          VALUE "PIPFIF0O".
019900     05      K-MAX-ORDERS        PIC  9(04)   COMP  VALUE 500.
020000     05      K-DEM-DFLT          PIC  9(03)   COMP  VALUE 5.
020100     05      K-MON-DFLT          PIC  9(03)   COMP  VALUE 10.
020200     05      FILLER              PIC  X(01).
020300
020400 01          DISPLAY-FELDER.
020500     05      D-NUM4              PIC -9(04).
020600     05      D-NUM5              PIC -9(04).
020700     05      D-NUM7              PIC -9(08)9.99.
020800     05      FILLER              PIC  X(01).
020900
021000 01          SCHALTER.
021100     05      FS-CONFIG            PIC X(02).
021200          88 FS-CONFIG-OK                   VALUE "00".
021300     05      FS-ORDERS            PIC X(02).
021400          88 FS-ORDERS-OK                   VALUE "00".
021500          88 FS-ORDERS-EOF                  VALUE "10".
021600     05      FS-OPS                PIC X(02).
021700          88 FS-OPS-OK                      VALUE "00".
021800          88 FS-OPS-EOF                     VALUE "10".
021900     05      FS-PLAN              PIC X(02).
022000          88 FS-PLAN-OK                     VALUE "00".
022100     05      FS-PLANMET           PIC X(02).
022200          88 FS-PLANMET-OK                  VALUE "00".
022300     05      FS-RUNLOG            PIC X(02).
022400          88 FS-RUNLOG-OK                   VALUE "00".
022500     05      PRG-STATUS           PIC 9      VALUE ZERO.
022600          88 PRG-OK                         VALUE ZERO.
022700          88 PRG-ABBRUCH                    VALUE 1.
022800     05      FILLER               PIC  X(01).
022900
023000 01          WORK-FELDER.
023100     05      W-ZEILE              PIC X(132).
023200     05      FILLER               PIC  X(01).
023300
023400 01          TAL-TIME.
023500     05      TAL-JHJJ            PIC S9(04) COMP.
023600     05      TAL-MM              PIC S9(04) COMP.
023700     05      TAL-TT              PIC S9(04) COMP.
023800     05      FILLER              PIC  X(01).
023900 01          TAL-TIME-D.
024000     05      TAL-JHJJ-D          PIC  9(04).
024100     05      TAL-MM-D            PIC  9(02).
024200     05      TAL-TT-D            PIC  9(02).
024300     05      FILLER              PIC  X(01).
024400 01          TAL-TIME-N REDEFINES TAL-TIME-D.
024500     05      TAL-TIME-N8         PIC  9(08).
024600
024700 01          T-ORDER-TABLE.
024800     05      T-ORDER OCCURS 500 TIMES INDEXED BY TO-IDX.
024900         10  TO-ORDER-ID          PIC X(12).
025000         10  TO-DUE-DATE          PIC S9(09)V99 COMP.
025100         10  TO-DUR-SUM           PIC S9(09)V99 COMP.
025200         10  FILLER               PIC X(01).
025300 PROCEDURE DIVISION.
025400******************************************************************
025500* Steuerungs-Section
025600******************************************************************
025700 A100-STEUERUNG SECTION.
025800 A100-00.
025900     IF  SHOW-VERSION
026000         DISPLAY K-MODUL " vom: " WHEN-COMPILED          
026100         STOP RUN
026200     END-IF
026300
026400     PERFORM B000-VORLAUF THRU B000-99
026500
026600     IF  PRG-ABBRUCH
026700         CONTINUE
026800     ELSE
026900         PERFORM B100-VERARBEITUNG THRU B100-99
027000     END-IF
027100
027200     PERFORM B090-ENDE THRU B090-99
027300     STOP RUN.
027400 A100-99.
027500     EXIT.
027600******************************************************************
027700* Vorlauf
027800******************************************************************
027900 B000-VORLAUF SECTION.
028000 B000-00.
028100     INITIALIZE SCHALTER COMP-FELDER WORK-FELDER
028200     OPEN INPUT  CONFIG-F
028300     IF  NOT FS-CONFIG-OK
028400         SET PRG-ABBRUCH TO TRUE
028500         GO TO B000-99
028600     END-IF
028700     READ CONFIG-F
028800     CLOSE CONFIG-F
028900
029000     IF  CF-DEM-STATIONS > ZERO
029100         MOVE CF-DEM-STATIONS TO C4-TOTAL-MACH
029200     ELSE
029300         MOVE K-DEM-DFLT TO C4-TOTAL-MACH
029400     END-IF
029500     IF  CF-MON-STATIONS > ZERO
029600         ADD CF-MON-STATIONS TO C4-TOTAL-MACH
029700     ELSE
029800         ADD K-MON-DFLT TO C4-TOTAL-MACH
029900     END-IF
030000
030100     OPEN INPUT  ORDERS-F
030200     OPEN INPUT  OPS-F
030300     OPEN OUTPUT PLAN-F
030400     OPEN OUTPUT PLANMET-F
030500     OPEN OUTPUT RUNLOG-F
030600     IF  NOT FS-ORDERS-OK
030700         SET PRG-ABBRUCH TO TRUE
030800     END-IF
030900     .
031000 B000-99.
031100     EXIT.
031200******************************************************************
031300* Nachlauf
031400******************************************************************
031500 B090-ENDE SECTION.
031600 B090-00.
031700     IF  PRG-ABBRUCH
031800         DISPLAY K-MODUL " >>> ABBRUCH <<<"
031900     ELSE
032000         DISPLAY K-MODUL " Lauf beendet - Auftraege: " C4-ANZ
032100     END-IF
032200     CLOSE ORDERS-F OPS-F PLAN-F PLANMET-F RUNLOG-F
032300     .
032400 B090-99.
032500     EXIT.
032600******************************************************************
032700* Verarbeitung
032800******************************************************************
032900 B100-VERARBEITUNG SECTION.
033000 B100-00.
033100     PERFORM C200-READ-ORDER THRU C200-99
033200     PERFORM D100-READ-LOOP THRU D100-99
033300         UNTIL FS-ORDERS-EOF
033400
033500     PERFORM C210-READ-OP THRU C210-99
033600     PERFORM D110-OP-LOOP THRU D110-99
033700         UNTIL FS-OPS-EOF
033800
033900     PERFORM C300-FIFO-SIM THRU C300-99
034000     PERFORM F400-WRITE-METRICS THRU F400-99
034100     PERFORM E100-WRITE-RUNLOG THRU E100-99
034200     .
034300 B100-99.
034400     EXIT.
034500 C200-READ-ORDER SECTION.
034600 C200-00.
034700     READ ORDERS-F
034800         AT END SET FS-ORDERS-EOF TO TRUE
034900     END-READ
035000     .
035100 C200-99.
035200     EXIT.
035300******************************************************************
035400* Auftragssatz lesen - Reihenfolge der Eingabe ist die FIFO-Folge
035500******************************************************************
035600 D100-READ-LOOP SECTION.
035700 D100-00.
035800     IF  OR-ORDER-ID = SPACES
035900         GO TO D100-90
036000     END-IF
036100
036200     IF  C4-ANZ < K-MAX-ORDERS
036300         ADD 1 TO C4-ANZ
036400         SET TO-IDX TO C4-ANZ
036500         MOVE OR-ORDER-ID  TO TO-ORDER-ID (TO-IDX)
036600         MOVE OR-DUE-DATE  TO TO-DUE-DATE (TO-IDX)
036700         MOVE ZERO         TO TO-DUR-SUM (TO-IDX)
036800     END-IF
036900     .
037000 D100-90.
037100     PERFORM C200-READ-ORDER THRU C200-99
037200     .
037300 D100-99.
037400     EXIT.
037500 C210-READ-OP SECTION.
037600 C210-00.
037700     READ OPS-F
037800         AT END SET FS-OPS-EOF TO TRUE
037900     END-READ
038000     .
038100 C210-99.
038200     EXIT.
038300******************************************************************
038400* Vorgangssatz lesen - Dauer je Auftrag aufsummieren
038500******************************************************************
038600 D110-OP-LOOP SECTION.
038700 D110-00.
038800     IF  OP-ORDER-ID = SPACES
038900         GO TO D110-90
039000     END-IF
039100
039200     PERFORM D120-MATCH-ORDER THRU D120-99
039300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
039400     .
039500 D110-90.
039600     PERFORM C210-READ-OP THRU C210-99
039700     .
039800 D110-99.
039900     EXIT.
040000 D120-MATCH-ORDER SECTION.
040100 D120-00.
040200     IF  TO-ORDER-ID (C4-I1) NOT EQUAL OP-ORDER-ID
040300         GO TO D120-99
040400     END-IF
040500     ADD OP-EXPECTED-DUR TO TO-DUR-SUM (C4-I1)
040600     ADD OP-EXPECTED-DUR TO C9-TOTAL-PROC
040700     SET C4-I1 TO C4-ANZ
040800     .
040900 D120-99.
041000     EXIT.
041100******************************************************************
041200* FIFO-Simulation (R17) - laufende Uhr ueber gepoolte Maschinenzahl
041300******************************************************************
041400 C300-FIFO-SIM SECTION.
041500 C300-00.
041600     PERFORM C310-ONE-ORDER THRU C310-99
041700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
041800     MOVE C9-CLOCK TO C9-MAKESPAN
041900     .
042000 C300-99.
042100     EXIT.
042200 C310-ONE-ORDER SECTION.
042300 C310-00.
042400     COMPUTE C9-DUR ROUNDED =
042500             TO-DUR-SUM (C4-I1) / C4-TOTAL-MACH
042600     COMPUTE C9-CLOCK ROUNDED = C9-CLOCK + C9-DUR
042700
042800     PERFORM C320-LATENESS THRU C320-99
042900
043000     PERFORM F300-WRITE-PLAN THRU F300-99
043100     .
043200 C310-99.
043300     EXIT.
043400******************************************************************
043500* Verspaetung nur gegen gesetzten Liefertermin (R17)
043600******************************************************************
043700 C320-LATENESS SECTION.
043800 C320-00.
043900     IF  TO-DUE-DATE (C4-I1) > ZERO
044000         COMPUTE C9-LATE ROUNDED = C9-CLOCK - TO-DUE-DATE (C4-I1)
044100         COMPUTE C9-TARD ROUNDED = FUNCTION MAX(ZERO, C9-LATE)
044200         ADD C9-LATE TO C9-LATE-SUM
044300         ADD C9-TARD TO C9-TARD-SUM
044400         ADD 1 TO C4-LATE-CNT
044500     ELSE
044600         MOVE ZERO TO C9-LATE
044700         MOVE ZERO TO C9-TARD
044800     END-IF
044900     .
045000 C320-99.
045100     EXIT.
045200 F300-WRITE-PLAN SECTION.
045300 F300-00.
045400     INITIALIZE PLAN-REC
045500     MOVE TO-ORDER-ID (C4-I1)      TO PL-ORDER-ID
045600     COMPUTE PL-PLANNED-START ROUNDED = C9-CLOCK - C9-DUR
045700     MOVE C9-CLOCK                 TO PL-PLANNED-END
045800     MOVE TO-DUR-SUM (C4-I1)       TO PL-PROC-TIME-PLAN
045900     MOVE C9-TARD                  TO PL-PLANNED-TARDINESS
046000     WRITE PLAN-REC
046100     .
046200 F300-99.
046300     EXIT.
046400******************************************************************
046500* Kennzahlenzeile (R17) - Auslastung/Leerzeit aus Gesamtbearbeitung
046600******************************************************************
046700 F400-WRITE-METRICS SECTION.
046800 F400-00.
046900     INITIALIZE PLANMET-REC
047000     MOVE C9-MAKESPAN TO PM-MAKESPAN
047100     MOVE C9-TARD-SUM TO PM-TARDINESS
047200
047300     IF  C4-LATE-CNT > ZERO
047400         COMPUTE PM-AVG-LATENESS ROUNDED =
047500                 C9-LATE-SUM / C4-LATE-CNT
047600     ELSE
047700         MOVE ZERO TO PM-AVG-LATENESS
047800     END-IF
047900
048000     IF  C9-MAKESPAN > ZERO
048100         COMPUTE C9-CAP = C9-MAKESPAN * C4-TOTAL-MACH
048200         COMPUTE C9-UTIL ROUNDED = C9-TOTAL-PROC / C9-CAP * 100
048300         IF  C9-UTIL > 100
048400             MOVE 100 TO C9-UTIL
048500         END-IF
048600         COMPUTE C9-IDLE ROUNDED =
048700                 FUNCTION MAX(ZERO, C9-CAP - C9-TOTAL-PROC)
048800     ELSE
048900         MOVE ZERO TO C9-UTIL
049000         MOVE ZERO TO C9-IDLE
049100     END-IF
049200     MOVE C9-UTIL TO PM-AVG-UTILIZATION
049300     MOVE C9-IDLE TO PM-IDLE-TIME
049400     MOVE ZERO    TO PM-SETUP-TIME
049500     WRITE PLANMET-REC
049600     .
049700 F400-99.
049800     EXIT.
049900******************************************************************
050000* RUNLOG-Bericht
050100******************************************************************
050200 E100-WRITE-RUNLOG SECTION.
050300 E100-00.
050400*    CR2131 - Kopfzeile zeigt jetzt NOW= und die Stations-
050500*    konfiguration (DEM-STATIONS/MON-STATIONS)
050600     MOVE CF-NOW            TO D-NUM7
050700     MOVE CF-DEM-STATIONS   TO D-NUM4
050800     MOVE CF-MON-STATIONS   TO D-NUM5
050900     MOVE SPACES TO W-ZEILE
051000     STRING "PIPFIF0O  FIFO-BASISLAUF  NOW=" DELIMITED SIZE
051100            D-NUM7 DELIMITED SIZE
051200            "  DEM-ST=" DELIMITED SIZE
051300            D-NUM4 DELIMITED SIZE
051400            " MON-ST=" DELIMITED SIZE
051500            D-NUM5 DELIMITED SIZE
051600            "  AUFTRAEGE=" DELIMITED SIZE
051700            C4-ANZ DELIMITED SIZE
051800            " DURCHLAUF=" DELIMITED SIZE
051900            C9-MAKESPAN DELIMITED SIZE
052000       INTO W-ZEILE
052100     MOVE W-ZEILE TO RUNLOG-REC
052200     WRITE RUNLOG-REC
052300     .
052400 E100-99.
052500     EXIT.
052600******************************************************************
052700* ENDE Source-Programm
052800******************************************************************
