000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PIPGA00O.
001100 AUTHOR.        M. MEISSNER.
001200 INSTALLATION.  WERK TERMINIERUNG - APO-ABLOESUNG.
001300 DATE-WRITTEN.  1997-02-11.
001400 DATE-COMPILED.
001500 SECURITY.      NUR INTERNE VERWENDUNG - PRODUKTIONSFREIGABE.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2000-03-17
001900* Letzte Version   :: C.04.00
002000* Kurzbeschreibung :: PIP-Terminierung mittelfristig, genetische
002100*                      Sequenzoptimierung unter unscharfen
002200*                      Bearbeitungszeiten (Dreiecksfunktion)
002300* Auftrag          :: TERM-PIP-4 TERM-PIP-9
002400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|1997-02-11| mm  | Neuerstellung - GA-Grundgeruest mit
003000*       |          |     | Turnierauswahl und Ein-Punkt-Crossover
003100*B.00.00|1997-09-05| mm  | Monte-Carlo-Simulation ueber Dreiecks-
003200*       |          |     | Bearbeitungszeiten ergaenzt (R12)
003300*C.00.00|1998-12-09| kl  | Jahr-2000-Umstellung: Jahresfeld auf
003400*       |          |     | vierstellig, Termine geprueft            CR1971
003500*C.01.00|1999-06-30| mm  | Elitismus und FIFO-Rueckfallstufe bei
003600*       |          |     | hoechstens einem Auftrag ergaenzt        CR2055
003700*C.02.00|1999-12-20| mm  | AUFTRAG TERM-PIP-9: Verbesserung gegen
003800*       |          |     | EDD-Basislauf nun im RUNLOG ausgewiesen  CR2118
003900*C.03.00|2000-02-14| lor | CR2118 nachgebessert: EDD-BASIS wurde von
004000*       |          |     | C630-SAVE-BEST ueberschrieben, bevor sie
004100*       |          |     | gedruckt wurde - Guete der EDD-Reihe wird
004200*       |          |     | jetzt vorab gesichert                    CR2126
004300*C.04.00|2000-03-17| lor | RUNLOG-Kopf zeigt jetzt NOW= und die
004400*       |          |     | GA-Konfiguration (POP=/GEN=), vorher
004500*       |          |     | fehlte der Laufzeitstempel komplett      CR2131
004600*----------------------------------------------------------------*
004700*
004800* Programmbeschreibung
004900* --------------------
005000* PIPGA00O optimiert die Reihenfolge der Auftraege mit einem
005100* genetischen Algorithmus, dessen Guete je Individuum ueber eine
005200* Monte-Carlo-Simulation mit dreiecksverteilten (unscharfen)
005300* Bearbeitungszeiten bestimmt wird (Zielfunktion = mittlere
005400* Verspaetung + Lambda * Varianz der Verspaetung). Aus der besten
005500* gefundenen Sequenz wird der Plan, die Prioritaeten, die Lose und
005600* die Freigabeliste abgeleitet. Bei hoechstens einem Auftrag wird
005700* ohne GA sofort nach FIFO geplant.
005800*
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. TANDEM-NONSTOP.
006300 OBJECT-COMPUTER. TANDEM-NONSTOP.
006400 SPECIAL-NAMES.
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION
006700     CLASS ALPHNUM IS "0123456789"
006800                      "abcdefghijklmnopqrstuvwxyz"
006900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT CONFIG-F    ASSIGN TO "CONFIG"
007300                         ORGANIZATION IS SEQUENTIAL
007400                         FILE STATUS IS FS-CONFIG.
007500     SELECT ORDERS-F    ASSIGN TO "ORDERS"
007600                         ORGANIZATION IS SEQUENTIAL
007700                         FILE STATUS IS FS-ORDERS.
007800     SELECT OPS-F       ASSIGN TO "OPERATNS"
007900                         ORGANIZATION IS SEQUENTIAL
008000                         FILE STATUS IS FS-OPS.
008100     SELECT PRIORITY-F  ASSIGN TO "PRIORITY"
008200                         ORGANIZATION IS SEQUENTIAL
008300                         FILE STATUS IS FS-PRIORITY.
008400     SELECT PLAN-F      ASSIGN TO "PLAN"
008500                         ORGANIZATION IS SEQUENTIAL
008600                         FILE STATUS IS FS-PLAN.
008700     SELECT BATCHES-F   ASSIGN TO "BATCHES"
008800                         ORGANIZATION IS SEQUENTIAL
008900                         FILE STATUS IS FS-BATCHES.
009000     SELECT RELEASE-F   ASSIGN TO "RELEASE"
009100                         ORGANIZATION IS SEQUENTIAL
009200                         FILE STATUS IS FS-RELEASE.
009300     SELECT RUNLOG-F    ASSIGN TO "RUNLOG"
009400                         ORGANIZATION IS SEQUENTIAL
009500                         FILE STATUS IS FS-RUNLOG.
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  CONFIG-F
009900     RECORD CONTAINS 512 CHARACTERS
010000     RECORDING MODE IS F
010100     LABEL RECORD IS STANDARD
010200     DATA RECORD IS CONFIG-REC.
010300 01  CONFIG-REC.
010400     05  CF-NOW                  PIC S9(09)V99.
010500     05  CF-Q-MAX                PIC  9(03).
010600     05  CF-TARDINESS-WEIGHT     PIC  9(02)V999.
010700     05  CF-VARIANCE-WEIGHT      PIC  9(02)V999.
010800     05  CF-TFN-VARIATION        PIC  9V999.
010900     05  CF-GA-POPULATION        PIC  9(04).
011000     05  CF-GA-GENERATIONS       PIC  9(04).
011100     05  CF-GA-MUTATION-RATE     PIC  9V999.
011200     05  CF-GA-ELITE             PIC  9(02).
011300     05  CF-GA-REPLICATIONS      PIC  9(03).
011400     05  CF-GA-SEED              PIC  9(09).
011500     05  CF-RELEASE-FRACTION     PIC  9V999.
011600     05  CF-REST                 PIC  X(453).
011700    05  FILLER                  PIC  X(01).
011800 01  CONFIG-REC-X REDEFINES CONFIG-REC.
011900     05  CX-TAKT-BLOCK            PIC X(15).
012000     05  CX-GA-BLOCK              PIC X(31).
012100     05  FILLER                   PIC X(466).
012200 FD  ORDERS-F
012300     RECORD CONTAINS 128 CHARACTERS
012400     RECORDING MODE IS F
012500     LABEL RECORD IS STANDARD
012600     DATA RECORD IS ORDERS-REC.
012700 01  ORDERS-REC.
012800     05  OR-ORDER-ID              PIC X(12).
012900     05  OR-CREATED-AT            PIC S9(09)V99.
013000     05  OR-DUE-DATE              PIC S9(09)V99.
013100     05  OR-READY-AT              PIC S9(09)V99.
013200     05  OR-PROC-TIME-DEM         PIC  9(05)V99.
013300     05  OR-PROC-TIME-MON         PIC  9(05)V99.
013400     05  OR-PRIORITY-HINT         PIC S9(03)V999.
013500     05  OR-FAMILY                PIC X(16).
013600     05  OR-PRODUCT-GROUP         PIC X(16).
013700     05  OR-DEFERRED-COUNT        PIC  9(03).
013800     05  OR-OP-COUNT              PIC  9(03).
013900     05  OR-SEQ-STEP-COUNT        PIC  9(03).
014000     05  OR-VARIANT-COUNT         PIC  9(02).
014100     05  FILLER                  PIC  X(20).
014200 01  ORDERS-REC-X REDEFINES ORDERS-REC.
014300     05  OX-ORDER-ID              PIC X(12).
014400     05  OX-ZEIT-BLOCK            PIC X(33).
014500     05  OX-REST                  PIC X(82).
014600    05  FILLER                   PIC X(01).
014700 FD  OPS-F
014800     RECORD CONTAINS 96 CHARACTERS
014900     RECORDING MODE IS F
015000     LABEL RECORD IS STANDARD
015100     DATA RECORD IS OPS-REC.
015200 01  OPS-REC.
015300     05  OP-ORDER-ID               PIC X(12).
015400     05  OP-OP-ID                  PIC X(16).
015500     05  OP-STATION-ID             PIC X(12).
015600     05  OP-EXPECTED-DUR           PIC  9(05)V99.
015700     05  OP-SETUP-FAMILY           PIC X(16).
015800     05  OP-VARIANT-NO             PIC  9(02).
015900     05  FILLER                    PIC X(31).
016000 01  OPS-REC-X REDEFINES OPS-REC.
016100     05  OX2-ORDER-ID              PIC X(12).
016200     05  OX2-REST                 PIC X(83).
016300    05  FILLER                    PIC X(01).
016400 FD  PRIORITY-F
016500     RECORD CONTAINS 43 CHARACTERS
016600     RECORDING MODE IS F
016700     LABEL RECORD IS STANDARD
016800     DATA RECORD IS PRIORITY-REC.
016900 01  PRIORITY-REC.
017000     05  PR-ORDER-ID               PIC X(12).
017100     05  PR-PRIORITY               PIC S9(05)V999.
017200     05  PR-DUE-DATE               PIC S9(09)V99.
017300     05  PR-EXPECTED-COMPLETION    PIC S9(09)V99.
017400     05  FILLER                    PIC X(01).
017500 FD  PLAN-F
017600     RECORD CONTAINS 55 CHARACTERS
017700     RECORDING MODE IS F
017800     LABEL RECORD IS STANDARD
017900     DATA RECORD IS PLAN-REC.
018000 01  PLAN-REC.
018100     05  PL-ORDER-ID               PIC X(12).
018200     05  PL-PLANNED-START          PIC S9(09)V99.
018300     05  PL-PLANNED-END            PIC S9(09)V99.
018400     05  PL-PROC-TIME-PLAN         PIC S9(09)V99.
018500     05  PL-PLANNED-TARDINESS      PIC  9(07)V99.
018600     05  FILLER                    PIC X(01).
018700 01  PLAN-REC-X REDEFINES PLAN-REC.
018800     05  PX-ORDER-ID               PIC X(12).
018900     05  FILLER                    PIC X(43).
019000 FD  BATCHES-F
019100     RECORD CONTAINS 360 CHARACTERS
019200     RECORDING MODE IS F
019300     LABEL RECORD IS STANDARD
019400     DATA RECORD IS BATCHES-REC.
019500 01  BATCHES-REC.
019600     05  BA-BATCH-ID              PIC X(20).
019700     05  BA-POLICY                PIC X(24).
019800     05  BA-ORDER-COUNT           PIC  9(03).
019900     05  BA-ORDER-IDS             PIC X(12) OCCURS 20 TIMES.
020000     05  BA-RELEASE-AT            PIC S9(09)V99.
020100     05  BA-FORCED-FLAG           PIC X(01).
020200     05  BA-WIN-START-EARLY       PIC S9(09)V99.
020300     05  BA-WIN-START-LATE        PIC S9(09)V99.
020400     05  BA-WIN-END-EARLY         PIC S9(09)V99.
020500     05  BA-WIN-END-LATE          PIC S9(09)V99.
020600     05  BA-SCORE                 PIC S9(03)V999.
020700     05  BA-AVG-JACCARD           PIC  9V999.
020800     05  FILLER                  PIC  X(07).
020900 FD  RELEASE-F
021000     RECORD CONTAINS 13 CHARACTERS
021100     RECORDING MODE IS F
021200     LABEL RECORD IS STANDARD
021300     DATA RECORD IS RELEASE-REC.
021400 01  RELEASE-REC.
021500     05  RL-ORDER-ID               PIC X(12).
021600     05  FILLER                    PIC X(01).
021700 FD  RUNLOG-F
021800     RECORD CONTAINS 132 CHARACTERS
021900     RECORDING MODE IS F
022000     LABEL RECORD IS STANDARD
022100     DATA RECORD IS RUNLOG-REC.
022200 01  RUNLOG-REC                   PIC X(132).
022300 WORKING-STORAGE SECTION.
022400 01          COMP-FELDER.
022500     05      C4-ANZ               PIC S9(04) COMP VALUE ZERO.
022600     05      C4-I1                PIC S9(04) COMP.
022700     05      C4-I2                PIC S9(04) COMP.
022800     05      C4-J1                PIC S9(04) COMP.
022900     05      C4-K                 PIC S9(04) COMP.
023000     05      C4-POP                PIC S9(04) COMP.
023100     05      C4-GEN-MAX            PIC S9(04) COMP.
023200     05      C4-ELITE              PIC S9(04) COMP.
023300     05      C4-REPS               PIC S9(04) COMP.
023400     05      C4-GEN-NO             PIC S9(04) COMP.
023500     05      C4-BATCH-COUNT        PIC S9(04) COMP VALUE ZERO.
023600     05      C4-CUT1               PIC S9(04) COMP.
023700     05      C4-CUT2               PIC S9(04) COMP.
023800     05      C4-CHUNK-START        PIC S9(04) COMP.
023900     05      C4-CHUNK-END          PIC S9(04) COMP.
024000     05      C4-CHUNK-SIZE         PIC S9(04) COMP.
024100     05      C4-RELEASE-COUNT      PIC S9(04) COMP.
024200     05      C9-DURATION           PIC S9(09)V99 COMP.
024300     05      C9-CLOCK              PIC S9(09)V99 COMP.
024400     05      C9-TARD-SUM           PIC S9(09)V99 COMP.
024500     05      C9-TARD-SUMSQ         PIC S9(18)V99 COMP.
024600     05      C9-MEAN               PIC S9(09)V99 COMP.
024700     05      C9-VAR                PIC S9(09)V99 COMP.
024800     05      C9-OBJ-BEST           PIC S9(09)V99 COMP.
024900     05      C9-OBJ-BASE           PIC S9(09)V99 COMP.
025000     05      C9-IMPROVE-PCT        PIC S9(03)V99 COMP.
025100     05      C9-TFN-A              PIC S9(09)V99 COMP.
025200     05      C9-TFN-M              PIC S9(09)V99 COMP.
025300     05      C9-TFN-B              PIC S9(09)V99 COMP.
025400     05      C9-SPREAD             PIC S9(09)V99 COMP.
025500     05      C9-SAMPLE             PIC S9(09)V99 COMP.
025600     05      FILLER                PIC  X(01).
025700
025800 01          KONSTANTE-FELDER.
025900     05      K-MODUL             PIC X(08)          VALUE "PIPGA00O".
026000     05      K-MAX-ORDERS        PIC  9(04)   COMP  VALUE 500.
026100     05      K-GA-MAX-ORDERS     PIC  9(04)   COMP  VALUE 60.
026200     05      K-POP-MAX           PIC  9(04)   COMP  VALUE 20.
026300     05      K-GEN-MAX           PIC  9(04)   COMP  VALUE 50.
026400     05      K-REP-MAX           PIC  9(04)   COMP  VALUE 30.
026500     05      K-MIN-PER-DAY       PIC  9(05)   COMP  VALUE 1440.
026600     05      K-DUR-DFLT          PIC  9(05)V99 COMP VALUE 30.00.
026700     05      K-RNG-MULT          PIC S9(09)   COMP  VALUE 16807.
026800     05      K-RNG-MOD           PIC S9(09)   COMP  VALUE 2147483647.
026900     05      FILLER              PIC  X(01).
027000
027100 01          DISPLAY-FELDER.
027200     05      D-NUM4              PIC -9(04).
027300     05      D-NUM5              PIC -9(04).
027400     05      D-NUM7              PIC -9(08)9.99.
027500     05      FILLER              PIC  X(01).
027600
027700 01          SCHALTER.
027800     05      FS-CONFIG            PIC X(02).
027900          88 FS-CONFIG-OK                   VALUE "00".
028000     05      FS-ORDERS            PIC X(02).
028100          88 FS-ORDERS-OK                   VALUE "00".
028200          88 FS-ORDERS-EOF                  VALUE "10".
028300     05      FS-OPS                PIC X(02).
028400          88 FS-OPS-OK                      VALUE "00".
028500          88 FS-OPS-EOF                     VALUE "10".
028600     05      FS-PRIORITY          PIC X(02).
028700          88 FS-PRIORITY-OK                 VALUE "00".
028800     05      FS-PLAN              PIC X(02).
028900          88 FS-PLAN-OK                     VALUE "00".
029000     05      FS-BATCHES           PIC X(02).
029100          88 FS-BATCHES-OK                  VALUE "00".
029200     05      FS-RELEASE           PIC X(02).
029300          88 FS-RELEASE-OK                  VALUE "00".
029400     05      FS-RUNLOG            PIC X(02).
029500          88 FS-RUNLOG-OK                   VALUE "00".
029600     05      PRG-STATUS           PIC 9      VALUE ZERO.
029700          88 PRG-OK                         VALUE ZERO.
029800          88 PRG-ABBRUCH                    VALUE 1.
029900     05      W-FIFO-FLAG          PIC X(01).
030000          88 W-IS-FIFO                      VALUE "Y".
030100     05      FILLER               PIC  X(01).
030200
030300 01          WORK-FELDER.
030400     05      W-ZEILE              PIC X(132).
030500     05      W-RNG-SEED           PIC S9(09) COMP.
030600     05      W-RNG-PROD           PIC S9(18) COMP.
030700     05      W-RNG-N              PIC S9(04) COMP.
030800     05      W-RNG-R              PIC S9(04) COMP.
030900     05      W-RNG-FRAC           PIC  9V999999 COMP.
031000     05      W-BEST-IDX           PIC S9(04) COMP.
031100     05      W-PARENT-A           PIC S9(04) COMP.
031200     05      W-PARENT-B           PIC S9(04) COMP.
031300     05      W-CAND               PIC S9(04) COMP.
031400     05      W-USED-FLAG          PIC X(01) OCCURS 60 TIMES.
031500     05      FILLER               PIC  X(01).
031600
031700 01          TAL-TIME.
031800     05      TAL-JHJJ            PIC S9(04) COMP.
031900     05      TAL-MM              PIC S9(04) COMP.
032000     05      TAL-TT              PIC S9(04) COMP.
032100     05      FILLER              PIC  X(01).
032200 01          TAL-TIME-D.
032300     05      TAL-JHJJ-D          PIC  9(04).
032400     05      TAL-MM-D            PIC  9(02).
032500     05      TAL-TT-D            PIC  9(02).
032600     05      FILLER              PIC  X(01).
032700 01          TAL-TIME-N REDEFINES TAL-TIME-D.
032800     05      TAL-TIME-N8         PIC  9(08).
032900
033000 01          T-ORDER-TABLE.
033100     05      T-ORDER OCCURS 500 TIMES INDEXED BY TO-IDX.
033200         10  TO-ORDER-ID          PIC X(12).
033300         10  TO-READY-AT          PIC S9(09)V99 COMP.
033400         10  TO-DUE-DATE          PIC S9(09)V99 COMP.
033500         10  TO-DURATION          PIC S9(09)V99 COMP.
033600         10  TO-PLAN-START        PIC S9(09)V99 COMP.
033700         10  TO-PLAN-END          PIC S9(09)V99 COMP.
033800         10  TO-PLAN-TARD         PIC S9(09)V99 COMP.
033900         10  TO-PRIORITY          PIC S9(05)V999 COMP.
034000         10  FILLER               PIC X(01).
034100
034200 01          T-POP-TABLE.
034300     05      T-POP OCCURS 20 TIMES INDEXED BY TP-IDX.
034400         10  TP-GENE PIC S9(03) COMP OCCURS 60 TIMES
034500                 INDEXED BY TG-IDX.
034600         10  TP-FITNESS           PIC S9(09)V99 COMP.
034700         10  FILLER               PIC X(01).
034800
034900 01          T-NEWPOP-TABLE.
035000     05      TN-POP OCCURS 20 TIMES INDEXED BY TN-IDX.
035100         10  TN-GENE PIC S9(03) COMP OCCURS 60 TIMES
035200                 INDEXED BY TH-IDX.
035300         10  TN-FITNESS           PIC S9(09)V99 COMP.
035400         10  FILLER               PIC X(01).
035500
035600 01          T-BEST-SEQ.
035700     05      TB-GENE PIC S9(03) COMP OCCURS 60 TIMES
035800             INDEXED BY TB-IDX.
035900     05      TB-FITNESS            PIC S9(09)V99 COMP.
036000     05      FILLER                PIC X(01).
036100
036200 01          T-ORDER-IDX-SORT.
036300     05      TS-ENTRY OCCURS 60 TIMES INDEXED BY TS-IDX.
036400         10  TS-ORDER-IDX          PIC S9(04) COMP.
036500         10  TS-KEY                PIC S9(09)V99 COMP.
036600         10  FILLER                PIC X(01).
036700
036800 PROCEDURE DIVISION.
036900******************************************************************
037000* Steuerungs-Section
037100******************************************************************
037200 A100-STEUERUNG SECTION.
037300 A100-00.
037400     IF  SHOW-VERSION
037500         DISPLAY K-MODUL " vom: " WHEN-COMPILED          
037600         STOP RUN
037700     END-IF
037800
037900     PERFORM B000-VORLAUF THRU B000-99
038000
038100     IF  PRG-ABBRUCH
038200         CONTINUE
038300     ELSE
038400         PERFORM B100-VERARBEITUNG THRU B100-99
038500     END-IF
038600
038700     PERFORM B090-ENDE THRU B090-99
038800     STOP RUN.
038900 A100-99.
039000     EXIT.
039100******************************************************************
039200* Vorlauf
039300******************************************************************
039400 B000-VORLAUF SECTION.
039500 B000-00.
039600     INITIALIZE SCHALTER COMP-FELDER WORK-FELDER
039700     OPEN INPUT  CONFIG-F
039800     IF  NOT FS-CONFIG-OK
039900         SET PRG-ABBRUCH TO TRUE
040000         GO TO B000-99
040100     END-IF
040200     READ CONFIG-F
040300     CLOSE CONFIG-F
040400
040500     MOVE CF-GA-SEED TO W-RNG-SEED
040600     IF  W-RNG-SEED = ZERO
040700         MOVE 1 TO W-RNG-SEED
040800     END-IF
040900
041000     OPEN INPUT  ORDERS-F
041100     OPEN INPUT  OPS-F
041200     OPEN OUTPUT PRIORITY-F
041300     OPEN OUTPUT PLAN-F
041400     OPEN OUTPUT BATCHES-F
041500     OPEN OUTPUT RELEASE-F
041600     OPEN OUTPUT RUNLOG-F
041700     IF  NOT FS-ORDERS-OK
041800         SET PRG-ABBRUCH TO TRUE
041900     END-IF
042000     .
042100 B000-99.
042200     EXIT.
042300******************************************************************
042400* Nachlauf
042500******************************************************************
042600 B090-ENDE SECTION.
042700 B090-00.
042800     IF  PRG-ABBRUCH
042900         DISPLAY K-MODUL " >>> ABBRUCH <<<"
043000     ELSE
043100         DISPLAY K-MODUL " Lauf beendet - Auftraege: " C4-ANZ
043200     END-IF
043300     CLOSE ORDERS-F OPS-F PRIORITY-F PLAN-F BATCHES-F RELEASE-F
043400           RUNLOG-F
043500     .
043600 B090-99.
043700     EXIT.
043800******************************************************************
043900* Verarbeitung
044000******************************************************************
044100 B100-VERARBEITUNG SECTION.
044200 B100-00.
044300     PERFORM C200-READ-ORDER THRU C200-99
044400     PERFORM D100-READ-LOOP THRU D100-99
044500         UNTIL FS-ORDERS-EOF
044600
044700     PERFORM C210-READ-OP THRU C210-99
044800     PERFORM D110-OP-LOOP THRU D110-99
044900         UNTIL FS-OPS-EOF
045000
045100     IF  C4-ANZ <= 1
045200         SET W-IS-FIFO TO TRUE
045300         PERFORM D700-FIFO-PLAN THRU D700-99
045400     ELSE
045500         PERFORM B200-RUN-GA THRU B200-99
045600         PERFORM D200-BUILD-PLAN THRU D200-99
045700     END-IF
045800
045900     PERFORM D210-PRIORITIES THRU D210-99
046000         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
046100     PERFORM B300-BATCH-SEQUENCE THRU B300-99
046200     PERFORM B400-RELEASE-LIST THRU B400-99
046300     PERFORM E100-WRITE-RUNLOG THRU E100-99
046400     .
046500 B100-99.
046600     EXIT.
046700 C200-READ-ORDER SECTION.
046800 C200-00.
046900     READ ORDERS-F
047000         AT END SET FS-ORDERS-EOF TO TRUE
047100     END-READ
047200     .
047300 C200-99.
047400     EXIT.
047500******************************************************************
047600* Auftragssatz lesen
047700******************************************************************
047800 D100-READ-LOOP SECTION.
047900 D100-00.
048000     IF  OR-ORDER-ID = SPACES
048100         GO TO D100-90
048200     END-IF
048300
048400     ADD 1 TO C4-ANZ
048500     SET TO-IDX TO C4-ANZ
048600     MOVE OR-ORDER-ID       TO TO-ORDER-ID (TO-IDX)
048700     MOVE OR-READY-AT        TO TO-READY-AT (TO-IDX)
048800     MOVE ZERO                TO TO-DURATION (TO-IDX)
048900
049000     IF  OR-DUE-DATE NOT GREATER THAN ZERO
049100         COMPUTE TO-DUE-DATE (TO-IDX) =
049200                 OR-READY-AT + 7 * K-MIN-PER-DAY
049300     ELSE
049400         MOVE OR-DUE-DATE TO TO-DUE-DATE (TO-IDX)
049500     END-IF
049600     .
049700 D100-90.
049800     PERFORM C200-READ-ORDER THRU C200-99
049900     .
050000 D100-99.
050100     EXIT.
050200 C210-READ-OP SECTION.
050300 C210-00.
050400     READ OPS-F
050500         AT END SET FS-OPS-EOF TO TRUE
050600     END-READ
050700     .
050800 C210-99.
050900     EXIT.
051000 D110-OP-LOOP SECTION.
051100 D110-00.
051200     IF  OP-ORDER-ID = SPACES
051300         GO TO D110-90
051400     END-IF
051500     PERFORM D120-MATCH-ORDER THRU D120-99
051600         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
051700     .
051800 D110-90.
051900     PERFORM C210-READ-OP THRU C210-99
052000     .
052100 D110-99.
052200     EXIT.
052300 D120-MATCH-ORDER SECTION.
052400 D120-00.
052500     IF  TO-ORDER-ID (C4-I1) NOT EQUAL OP-ORDER-ID
052600         GO TO D120-99
052700     END-IF
052800     MOVE OP-EXPECTED-DUR TO C9-DURATION
052900     IF  C9-DURATION NOT GREATER THAN ZERO
053000         MOVE K-DUR-DFLT TO C9-DURATION
053100     END-IF
053200     ADD C9-DURATION TO TO-DURATION (C4-I1)
053300     SET C4-I1 TO C4-ANZ
053400     .
053500 D120-99.
053600     EXIT.
053700******************************************************************
053800* FIFO-Rueckfallplan bei hoechstens einem Auftrag
053900******************************************************************
054000 D700-FIFO-PLAN SECTION.
054100 D700-00.
054200     IF  C4-ANZ = ZERO
054300         GO TO D700-99
054400     END-IF
054500     SET TO-IDX TO 1
054600     COMPUTE TO-PLAN-START (1) ROUNDED =
054700             FUNCTION MAX(TO-READY-AT (1), CF-NOW)
054800     COMPUTE TO-PLAN-END (1) ROUNDED =
054900             TO-PLAN-START (1) + TO-DURATION (1)
055000     COMPUTE TO-PLAN-TARD (1) ROUNDED =
055100             FUNCTION MAX(ZERO, TO-PLAN-END (1) - TO-DUE-DATE (1))
055200     PERFORM F300-WRITE-PLAN THRU F300-99
055300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
055400     .
055500 D700-99.
055600     EXIT.
055700******************************************************************
055800* GA-Lauf: Anfangspopulation, Bewertung per Monte-Carlo, Evolution
055900******************************************************************
056000 B200-RUN-GA SECTION.
056100 B200-00.
056200     COMPUTE C4-POP = FUNCTION MIN(FUNCTION MAX(CF-GA-POPULATION, 4),
056300             K-POP-MAX)
056400     COMPUTE C4-GEN-MAX = FUNCTION MIN(FUNCTION MAX(CF-GA-GENERATIONS,
056500             1), K-GEN-MAX)
056600     COMPUTE C4-ELITE = FUNCTION MIN(FUNCTION MAX(CF-GA-ELITE, 1),
056700             C4-POP - 1)
056800     COMPUTE C4-REPS = FUNCTION MIN(FUNCTION MAX(CF-GA-REPLICATIONS,
056900             5), K-REP-MAX)
057000
057100     PERFORM C600-INIT-POPULATION THRU C600-99
057200     PERFORM C610-EVAL-POPULATION THRU C610-99
057300*    ---> EDD-Guete vor der ersten Sortierung sichern (Basislauf
057400*         R13, TP-IDX 3 ist die EDD-Reihe aus C603-BUILD-EDD) -
057500*         unveraendert ueber den GA-Lauf, da C630-SAVE-BEST nur
057600*         TB-FITNESS ueberschreibt, nicht C9-OBJ-BASE           CR2118
057700     MOVE TP-FITNESS (3) TO C9-OBJ-BASE
057800
057900     PERFORM B210-ONE-GENERATION THRU B210-99
058000         VARYING C4-GEN-NO FROM 1 BY 1 UNTIL C4-GEN-NO > C4-GEN-MAX
058100     .
058200 B200-99.
058300     EXIT.
058400 B210-ONE-GENERATION SECTION.
058500 B210-00.
058600     PERFORM C620-SORT-POP-FITNESS THRU C620-99
058700     MOVE TP-FITNESS (1) TO C9-OBJ-BEST
058800     IF  C9-OBJ-BEST < TB-FITNESS OR C4-GEN-NO = 1
058900         PERFORM C630-SAVE-BEST THRU C630-99
059000     END-IF
059100
059200     PERFORM C640-COPY-ELITE THRU C640-99
059300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ELITE
059400
059500     MOVE C4-ELITE TO C4-I1
059600     PERFORM C650-ONE-CHILD THRU C650-99
059700         UNTIL C4-I1 >= C4-POP
059800
059900     PERFORM C660-COPY-BACK THRU C660-99
060000         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-POP
060100     PERFORM C610-EVAL-POPULATION THRU C610-99
060200     .
060300 B210-99.
060400     EXIT.
060500******************************************************************
060600* Anfangspopulation: Identitaet, SPT, EDD, Rest Zufall (R13)
060700******************************************************************
060800 C600-INIT-POPULATION SECTION.
060900 C600-00.
061000     SET TP-IDX TO 1
061100     SET TG-IDX TO 1
061200     PERFORM C601-IDENTITY-GENE THRU C601-99
061300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
061400
061500     IF  C4-POP > 1
061600         PERFORM C602-BUILD-SPT THRU C602-99
061700     END-IF
061800     IF  C4-POP > 2
061900         PERFORM C603-BUILD-EDD THRU C603-99
062000     END-IF
062100
062200     MOVE 4 TO C4-I2
062300     PERFORM C604-ONE-RANDOM-IND THRU C604-99
062400         UNTIL C4-I2 > C4-POP
062500     .
062600 C600-99.
062700     EXIT.
062800 C601-IDENTITY-GENE SECTION.
062900 C601-00.
063000     SET TG-IDX TO C4-I1
063100     MOVE C4-I1 TO TP-GENE (1 TG-IDX)
063200     .
063300 C601-99.
063400     EXIT.
063500 C602-BUILD-SPT SECTION.
063600 C602-00.
063700     PERFORM C605-FILL-SORT-KEY THRU C605-99
063800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
063900     PERFORM C606-SORT-ASCENDING THRU C606-99
064000     SET TP-IDX TO 2
064100     PERFORM C607-COPY-SORTED THRU C607-99
064200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
064300     .
064400 C602-99.
064500     EXIT.
064600 C605-FILL-SORT-KEY SECTION.
064700 C605-00.
064800     SET TS-IDX TO C4-I1
064900     MOVE C4-I1 TO TS-ORDER-IDX (TS-IDX)
065000     MOVE TO-DURATION (C4-I1) TO TS-KEY (TS-IDX)
065100     .
065200 C605-99.
065300     EXIT.
065400 C606-SORT-ASCENDING SECTION.
065500 C606-00.
065600     IF  C4-ANZ < 2
065700         GO TO C606-99
065800     END-IF
065900     PERFORM C608-OUTER-PASS THRU C608-99
066000         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-ANZ
066100     .
066200 C606-99.
066300     EXIT.
066400 C608-OUTER-PASS SECTION.
066500 C608-00.
066600     MOVE TS-ENTRY (C4-J1) TO TS-ENTRY (61)
066700     MOVE C4-J1 TO C4-K
066800     PERFORM C609-SHIFT-DOWN THRU C609-99
066900         UNTIL C4-K < 2
067000     MOVE TS-ENTRY (61) TO TS-ENTRY (C4-K)
067100     .
067200 C608-99.
067300     EXIT.
067400 C609-SHIFT-DOWN SECTION.
067500 C609-00.
067600     IF  TS-KEY (C4-K - 1) > TS-KEY (61)
067700         MOVE TS-ENTRY (C4-K - 1) TO TS-ENTRY (C4-K)
067800         SUBTRACT 1 FROM C4-K
067900     ELSE
068000         MOVE 1 TO C4-K
068100     END-IF
068200     .
068300 C609-99.
068400     EXIT.
068500 C607-COPY-SORTED SECTION.
068600 C607-00.
068700     SET TG-IDX TO C4-I1
068800     SET TS-IDX TO C4-I1
068900     MOVE TS-ORDER-IDX (TS-IDX) TO TP-GENE (2 TG-IDX)
069000     .
069100 C607-99.
069200     EXIT.
069300******************************************************************
069400* EDD-Reihe (auch als Basis fuer den Vergleichslauf verwendet)
069500******************************************************************
069600 C603-BUILD-EDD SECTION.
069700 C603-00.
069800     PERFORM C605B-FILL-DUE-KEY THRU C605B-99
069900         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
070000     PERFORM C606-SORT-ASCENDING THRU C606-99
070100     SET TP-IDX TO 3
070200     PERFORM C607-COPY-SORTED THRU C607-99
070300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
070400     MOVE C4-I1 TO C4-I1
070500     SET TB-IDX TO 1
070600     PERFORM C607B-SAVE-EDD-GENE THRU C607B-99
070700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
070800     .
070900 C603-99.
071000     EXIT.
071100 C605B-FILL-DUE-KEY SECTION.
071200 C605B-00.
071300     SET TS-IDX TO C4-I1
071400     MOVE C4-I1 TO TS-ORDER-IDX (TS-IDX)
071500     MOVE TO-DUE-DATE (C4-I1) TO TS-KEY (TS-IDX)
071600     .
071700 C605B-99.
071800     EXIT.
071900 C607B-SAVE-EDD-GENE SECTION.
072000 C607B-00.
072100     SET TG-IDX TO C4-I1
072200     SET TB-IDX TO C4-I1
072300     MOVE TP-GENE (3 TG-IDX) TO TB-GENE (TB-IDX)
072400     .
072500 C607B-99.
072600     EXIT.
072700******************************************************************
072800* Zufaellige Individuen per Fisher-Yates-Mischung
072900******************************************************************
073000 C604-ONE-RANDOM-IND SECTION.
073100 C604-00.
073200     SET TP-IDX TO C4-I2
073300     SET TG-IDX TO 1
073400     PERFORM C611-SEED-GENE THRU C611-99
073500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
073600
073700     PERFORM C612-SHUFFLE-ONE THRU C612-99
073800         VARYING C4-I1 FROM C4-ANZ BY -1 UNTIL C4-I1 < 2
073900
074000     ADD 1 TO C4-I2
074100     .
074200 C604-99.
074300     EXIT.
074400 C611-SEED-GENE SECTION.
074500 C611-00.
074600     SET TG-IDX TO C4-I1
074700     MOVE C4-I1 TO TP-GENE (C4-I2 TG-IDX)
074800     .
074900 C611-99.
075000     EXIT.
075100 C612-SHUFFLE-ONE SECTION.
075200 C612-00.
075300     MOVE C4-I1 TO W-RNG-N
075400     PERFORM C700-RNG-INT THRU C700-99
075500     SET TG-IDX TO C4-I1
075600     SET TH-IDX TO W-RNG-R
075700     MOVE TP-GENE (C4-I2 TG-IDX) TO C4-K
075800     MOVE TP-GENE (C4-I2 TH-IDX) TO TP-GENE (C4-I2 TG-IDX)
075900     MOVE C4-K TO TP-GENE (C4-I2 TH-IDX)
076000     .
076100 C612-99.
076200     EXIT.
076300******************************************************************
076400* LCG-Generator (Park-Miller Minimal-Standard) fuer reproduzier-
076500* bare Zufallszahlen, Saatwert aus CONFIG (R12)
076600******************************************************************
076700 C700-RNG-INT SECTION.
076800 C700-00.
076900     COMPUTE W-RNG-PROD = K-RNG-MULT * W-RNG-SEED
077000     COMPUTE W-RNG-SEED = FUNCTION MOD(W-RNG-PROD, K-RNG-MOD)
077100     IF  W-RNG-SEED <= 0
077200         ADD K-RNG-MOD TO W-RNG-SEED
077300     END-IF
077400     COMPUTE W-RNG-R = FUNCTION MOD(W-RNG-SEED, W-RNG-N) + 1
077500     .
077600 C700-99.
077700     EXIT.
077800 C701-RNG-FRAC SECTION.
077900 C701-00.
078000     COMPUTE W-RNG-PROD = K-RNG-MULT * W-RNG-SEED
078100     COMPUTE W-RNG-SEED = FUNCTION MOD(W-RNG-PROD, K-RNG-MOD)
078200     IF  W-RNG-SEED <= 0
078300         ADD K-RNG-MOD TO W-RNG-SEED
078400     END-IF
078500     COMPUTE W-RNG-FRAC ROUNDED = W-RNG-SEED / K-RNG-MOD
078600     .
078700 C701-99.
078800     EXIT.
078900******************************************************************
079000* Guete je Individuum per Monte-Carlo-Simulation (R12/R13)
079100******************************************************************
079200 C610-EVAL-POPULATION SECTION.
079300 C610-00.
079400     PERFORM C613-EVAL-ONE THRU C613-99
079500         VARYING TP-IDX FROM 1 BY 1 UNTIL TP-IDX > C4-POP
079600     .
079700 C610-99.
079800     EXIT.
079900 C613-EVAL-ONE SECTION.
080000 C613-00.
080100     MOVE ZERO TO C9-TARD-SUM
080200     MOVE ZERO TO C9-TARD-SUMSQ
080300     PERFORM C614-ONE-REPLICATION THRU C614-99
080400         VARYING C4-K FROM 1 BY 1 UNTIL C4-K > C4-REPS
080500
080600     COMPUTE C9-MEAN ROUNDED = C9-TARD-SUM / C4-REPS
080700     COMPUTE C9-VAR ROUNDED =
080800             C9-TARD-SUMSQ / C4-REPS - C9-MEAN * C9-MEAN
080900     IF  C9-VAR < ZERO
081000         MOVE ZERO TO C9-VAR
081100     END-IF
081200     COMPUTE TP-FITNESS (TP-IDX) ROUNDED =
081300             C9-MEAN + CF-VARIANCE-WEIGHT * C9-VAR
081400     .
081500 C613-99.
081600     EXIT.
081700 C614-ONE-REPLICATION SECTION.
081800 C614-00.
081900     SET TG-IDX TO 1
082000     MOVE TP-GENE (TP-IDX TG-IDX) TO C4-I1
082100     MOVE TO-READY-AT (C4-I1) TO C9-CLOCK
082200     MOVE ZERO TO C9-DURATION
082300
082400     PERFORM C615-ONE-ORDER-SAMPLE THRU C615-99
082500         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-ANZ
082600
082700     ADD C9-DURATION TO C9-TARD-SUM
082800     COMPUTE C9-TARD-SUMSQ = C9-TARD-SUMSQ +
082900             C9-DURATION * C9-DURATION
083000     .
083100 C614-99.
083200     EXIT.
083300 C615-ONE-ORDER-SAMPLE SECTION.
083400 C615-00.
083500     SET TG-IDX TO C4-J1
083600     MOVE TP-GENE (TP-IDX TG-IDX) TO C4-I1
083700
083800     COMPUTE C9-TFN-M ROUNDED = FUNCTION MAX(TO-DURATION (C4-I1), 1)
083900     COMPUTE C9-SPREAD ROUNDED =
084000             FUNCTION MAX(C9-TFN-M * CF-TFN-VARIATION, 1)
084100     COMPUTE C9-TFN-A ROUNDED =
084200             FUNCTION MAX(0.50, C9-TFN-M - C9-SPREAD)
084300     COMPUTE C9-TFN-B ROUNDED = C9-TFN-M + C9-SPREAD
084400
084500     PERFORM C701-RNG-FRAC THRU C701-99
084600     PERFORM C616-TRIANGULAR-SAMPLE THRU C616-99
084700
084800     COMPUTE C9-CLOCK ROUNDED =
084900             FUNCTION MAX(C9-CLOCK, TO-READY-AT (C4-I1)) + C9-SAMPLE
085000     COMPUTE C9-DURATION = C9-DURATION +
085100             FUNCTION MAX(ZERO, C9-CLOCK - TO-DUE-DATE (C4-I1))
085200     .
085300 C615-99.
085400     EXIT.
085500******************************************************************
085600* Eine Dreieckszufallszahl aus (a,m,b) und u (R12)
085700******************************************************************
085800 C616-TRIANGULAR-SAMPLE SECTION.
085900 C616-00.
086000     IF  W-RNG-FRAC <
086100         (C9-TFN-M - C9-TFN-A) / (C9-TFN-B - C9-TFN-A)
086200         COMPUTE C9-SAMPLE ROUNDED =
086300                 C9-TFN-A + FUNCTION SQRT(W-RNG-FRAC *
086400                 (C9-TFN-B - C9-TFN-A) * (C9-TFN-M - C9-TFN-A))
086500     ELSE
086600         COMPUTE C9-SAMPLE ROUNDED =
086700                 C9-TFN-B - FUNCTION SQRT((1 - W-RNG-FRAC) *
086800                 (C9-TFN-B - C9-TFN-A) * (C9-TFN-B - C9-TFN-M))
086900     END-IF
087000     .
087100 C616-99.
087200     EXIT.
087300******************************************************************
087400* Population nach Guete aufsteigend sortieren - Einfuege-Sort
087500******************************************************************
087600 C620-SORT-POP-FITNESS SECTION.
087700 C620-00.
087800     IF  C4-POP < 2
087900         GO TO C620-99
088000     END-IF
088100     PERFORM C621-OUTER-PASS THRU C621-99
088200         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-POP
088300     .
088400 C620-99.
088500     EXIT.
088600 C621-OUTER-PASS SECTION.
088700 C621-00.
088800     MOVE T-POP (C4-J1) TO T-POP (21)
088900     MOVE C4-J1 TO C4-K
089000     PERFORM C622-SHIFT-DOWN THRU C622-99
089100         UNTIL C4-K < 2
089200     MOVE T-POP (21) TO T-POP (C4-K)
089300     .
089400 C621-99.
089500     EXIT.
089600 C622-SHIFT-DOWN SECTION.
089700 C622-00.
089800     IF  TP-FITNESS (C4-K - 1) > TP-FITNESS (21)
089900         MOVE T-POP (C4-K - 1) TO T-POP (C4-K)
090000         SUBTRACT 1 FROM C4-K
090100     ELSE
090200         MOVE 1 TO C4-K
090300     END-IF
090400     .
090500 C622-99.
090600     EXIT.
090700******************************************************************
090800* Bestes Individuum global sichern
090900******************************************************************
091000 C630-SAVE-BEST SECTION.
091100 C630-00.
091200     PERFORM C631-COPY-GENE THRU C631-99
091300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
091400     MOVE TP-FITNESS (1) TO TB-FITNESS
091500     .
091600 C630-99.
091700     EXIT.
091800 C631-COPY-GENE SECTION.
091900 C631-00.
092000     SET TG-IDX TO C4-I1
092100     SET TB-IDX TO C4-I1
092200     SET TP-IDX TO 1
092300     MOVE TP-GENE (1 TG-IDX) TO TB-GENE (TB-IDX)
092400     .
092500 C631-99.
092600     EXIT.
092700******************************************************************
092800* Elite unveraendert in die naechste Population uebernehmen
092900******************************************************************
093000 C640-COPY-ELITE SECTION.
093100 C640-00.
093200     MOVE T-POP (C4-I1) TO TN-POP (C4-I1)
093300     .
093400 C640-99.
093500     EXIT.
093600******************************************************************
093700* Ein Nachkomme: Turnierauswahl, Ordnungs-Crossover, Mutation
093800******************************************************************
093900 C650-ONE-CHILD SECTION.
094000 C650-00.
094100     ADD 1 TO C4-I1
094200     PERFORM C651-TOURNAMENT THRU C651-99
094300     MOVE W-BEST-IDX TO W-PARENT-A
094400     PERFORM C651-TOURNAMENT THRU C651-99
094500     MOVE W-BEST-IDX TO W-PARENT-B
094600
094700     PERFORM C652-ORDER-CROSSOVER THRU C652-99
094800
094900     PERFORM C701-RNG-FRAC THRU C701-99
095000     IF  W-RNG-FRAC < CF-GA-MUTATION-RATE
095100         PERFORM C653-SWAP-MUTATE THRU C653-99
095200     END-IF
095300     .
095400 C650-99.
095500     EXIT.
095600 C651-TOURNAMENT SECTION.
095700 C651-00.
095800     MOVE C4-POP TO W-RNG-N
095900     PERFORM C700-RNG-INT THRU C700-99
096000     MOVE W-RNG-R TO W-BEST-IDX
096100     MOVE W-RNG-R TO W-CAND
096200
096300     PERFORM C700-RNG-INT THRU C700-99
096400     IF  TP-FITNESS (W-RNG-R) < TP-FITNESS (W-BEST-IDX)
096500         MOVE W-RNG-R TO W-BEST-IDX
096600     END-IF
096700     PERFORM C700-RNG-INT THRU C700-99
096800     IF  TP-FITNESS (W-RNG-R) < TP-FITNESS (W-BEST-IDX)
096900         MOVE W-RNG-R TO W-BEST-IDX
097000     END-IF
097100     .
097200 C651-99.
097300     EXIT.
097400******************************************************************
097500* Ordnungs-Crossover (OX): Ausschnitt aus Elter A, Rest aus B
097600******************************************************************
097700 C652-ORDER-CROSSOVER SECTION.
097800 C652-00.
097900     MOVE C4-ANZ TO W-RNG-N
098000     PERFORM C700-RNG-INT THRU C700-99
098100     MOVE W-RNG-R TO C4-CUT1
098200     PERFORM C700-RNG-INT THRU C700-99
098300     MOVE W-RNG-R TO C4-CUT2
098400     IF  C4-CUT1 > C4-CUT2
098500         MOVE C4-CUT1 TO C4-K
098600         MOVE C4-CUT2 TO C4-CUT1
098700         MOVE C4-K TO C4-CUT2
098800     END-IF
098900
099000     PERFORM C654-CLEAR-USED THRU C654-99
099100         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-ANZ
099200
099300     PERFORM C655-COPY-SLICE THRU C655-99
099400         VARYING C4-J1 FROM C4-CUT1 BY 1 UNTIL C4-J1 > C4-CUT2
099500
099600     MOVE 1 TO C4-K
099700     PERFORM C656-FILL-REMAINDER THRU C656-99
099800         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-ANZ
099900     .
100000 C652-99.
100100     EXIT.
100200 C654-CLEAR-USED SECTION.
100300 C654-00.
100400     MOVE "N" TO W-USED-FLAG (C4-J1)
100500     .
100600 C654-99.
100700     EXIT.
100800 C655-COPY-SLICE SECTION.
100900 C655-00.
101000     SET TG-IDX TO C4-J1
101100     SET TP-IDX TO W-PARENT-A
101200     SET TH-IDX TO C4-J1
101300     MOVE TP-GENE (W-PARENT-A TG-IDX) TO TN-GENE (C4-I1 TH-IDX)
101400     MOVE TP-GENE (W-PARENT-A TG-IDX) TO C4-K
101500     MOVE "Y" TO W-USED-FLAG (C4-K)
101600     .
101700 C655-99.
101800     EXIT.
101900 C656-FILL-REMAINDER SECTION.
102000 C656-00.
102100     IF  C4-J1 >= C4-CUT1 AND C4-J1 <= C4-CUT2
102200         GO TO C656-99
102300     END-IF
102400     PERFORM C657-NEXT-UNUSED THRU C657-99
102500         UNTIL W-USED-FLAG (C4-K) = "N"
102600     MOVE "Y" TO W-USED-FLAG (C4-K)
102700     SET TH-IDX TO C4-J1
102800     MOVE C4-K TO TN-GENE (C4-I1 TH-IDX)
102900     .
103000 C656-99.
103100     EXIT.
103200 C657-NEXT-UNUSED SECTION.
103300 C657-00.
103400     SET TG-IDX TO C4-K
103500     SET TP-IDX TO W-PARENT-B
103600     MOVE TP-GENE (W-PARENT-B TG-IDX) TO C4-K
103700     IF  W-USED-FLAG (C4-K) NOT EQUAL "N"
103800         PERFORM C658-ADVANCE-SLOT THRU C658-99
103900     END-IF
104000     .
104100 C657-99.
104200     EXIT.
104300 C658-ADVANCE-SLOT SECTION.
104400 C658-00.
104500     CONTINUE
104600     .
104700 C658-99.
104800     EXIT.
104900******************************************************************
105000* Tausch-Mutation mit Wahrscheinlichkeit GA-MUTATION-RATE
105100******************************************************************
105200 C653-SWAP-MUTATE SECTION.
105300 C653-00.
105400     MOVE C4-ANZ TO W-RNG-N
105500     PERFORM C700-RNG-INT THRU C700-99
105600     SET TH-IDX TO W-RNG-R
105700     MOVE TN-GENE (C4-I1 TH-IDX) TO C4-K
105800     PERFORM C700-RNG-INT THRU C700-99
105900     SET TG-IDX TO W-RNG-R
106000     MOVE TN-GENE (C4-I1 TG-IDX) TO TN-GENE (C4-I1 TH-IDX)
106100     MOVE C4-K TO TN-GENE (C4-I1 TG-IDX)
106200     .
106300 C653-99.
106400     EXIT.
106500******************************************************************
106600* Naechste Population zurueckkopieren
106700******************************************************************
106800 C660-COPY-BACK SECTION.
106900 C660-00.
107000     MOVE TN-POP (C4-I1) TO T-POP (C4-I1)
107100     .
107200 C660-99.
107300     EXIT.
107400******************************************************************
107500* Plan aus der besten Sequenz - deterministisch mit Basisdauer
107600******************************************************************
107700 D200-BUILD-PLAN SECTION.
107800 D200-00.
107900     SET TB-IDX TO 1
108000     MOVE TB-GENE (1) TO C4-I1
108100     MOVE TO-READY-AT (C4-I1) TO C9-CLOCK
108200
108300     PERFORM D220-ONE-PLAN-STEP THRU D220-99
108400         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-ANZ
108500
108600     .
108700 D200-99.
108800     EXIT.
108900 D220-ONE-PLAN-STEP SECTION.
109000 D220-00.
109100     SET TB-IDX TO C4-J1
109200     MOVE TB-GENE (TB-IDX) TO C4-I1
109300     COMPUTE TO-PLAN-START (C4-I1) ROUNDED =
109400             FUNCTION MAX(C9-CLOCK, TO-READY-AT (C4-I1))
109500     COMPUTE TO-PLAN-END (C4-I1) ROUNDED =
109600             TO-PLAN-START (C4-I1) + TO-DURATION (C4-I1)
109700     COMPUTE TO-PLAN-TARD (C4-I1) ROUNDED =
109800             FUNCTION MAX(ZERO,
109900                 TO-PLAN-END (C4-I1) - TO-DUE-DATE (C4-I1))
110000     MOVE TO-PLAN-END (C4-I1) TO C9-CLOCK
110100     PERFORM F300-WRITE-PLAN THRU F300-99
110200     .
110300 D220-99.
110400     EXIT.
110500 F300-WRITE-PLAN SECTION.
110600 F300-00.
110700     INITIALIZE PLAN-REC
110800     MOVE TO-ORDER-ID (C4-I1)  TO PL-ORDER-ID
110900     MOVE TO-PLAN-START (C4-I1) TO PL-PLANNED-START
111000     MOVE TO-PLAN-END (C4-I1)   TO PL-PLANNED-END
111100     MOVE TO-DURATION (C4-I1)   TO PL-PROC-TIME-PLAN
111200     MOVE TO-PLAN-TARD (C4-I1)  TO PL-PLANNED-TARDINESS
111300     WRITE PLAN-REC
111400     .
111500 F300-99.
111600     EXIT.
111700******************************************************************
111800* Prioritaeten (R11-Kennzahl, wiederverwendet fuer das Reporting)
111900******************************************************************
112000 D210-PRIORITIES SECTION.
112100 D210-00.
112200     COMPUTE C9-DURATION ROUNDED =
112300             TO-DUE-DATE (C4-I1) - CF-NOW
112400     IF  C9-DURATION < 1
112500         MOVE 1 TO C9-DURATION
112600     END-IF
112700     COMPUTE TO-PRIORITY (C4-I1) ROUNDED =
112800             CF-TARDINESS-WEIGHT / C9-DURATION
112900
113000     INITIALIZE PRIORITY-REC
113100     MOVE TO-ORDER-ID (C4-I1) TO PR-ORDER-ID
113200     MOVE TO-PRIORITY (C4-I1) TO PR-PRIORITY
113300     MOVE TO-DUE-DATE (C4-I1) TO PR-DUE-DATE
113400     MOVE TO-PLAN-END (C4-I1) TO PR-EXPECTED-COMPLETION
113500     WRITE PRIORITY-REC
113600     .
113700 D210-99.
113800     EXIT.
113900******************************************************************
114000* Lose aus der Plansequenz - Groesse Q-MAX, Restlos bleibt (R13)
114100******************************************************************
114200 B300-BATCH-SEQUENCE SECTION.
114300 B300-00.
114400     MOVE 1 TO C4-CHUNK-START
114500     PERFORM B310-ONE-CHUNK THRU B310-99
114600         UNTIL C4-CHUNK-START > C4-ANZ
114700     .
114800 B300-99.
114900     EXIT.
115000 B310-ONE-CHUNK SECTION.
115100 B310-00.
115200     COMPUTE C4-CHUNK-END =
115300             FUNCTION MIN(C4-CHUNK-START + CF-Q-MAX - 1, C4-ANZ)
115400     COMPUTE C4-CHUNK-SIZE = C4-CHUNK-END - C4-CHUNK-START + 1
115500     ADD 1 TO C4-BATCH-COUNT
115600
115700     INITIALIZE BATCHES-REC
115800     STRING "PIP-BATCH-" DELIMITED SIZE
115900            C4-BATCH-COUNT DELIMITED SIZE
116000       INTO BA-BATCH-ID
116100     MOVE "GA-SEQUENCE"        TO BA-POLICY
116200     MOVE C4-CHUNK-SIZE        TO BA-ORDER-COUNT
116300     IF  W-IS-FIFO
116400         MOVE TO-PLAN-START (1) TO BA-RELEASE-AT
116500     ELSE
116600         SET TB-IDX TO C4-CHUNK-START
116700         MOVE TB-GENE (TB-IDX) TO C4-K
116800         MOVE TO-PLAN-START (C4-K) TO BA-RELEASE-AT
116900     END-IF
117000     MOVE "N"                  TO BA-FORCED-FLAG
117100     MOVE ZERO TO C4-K
117200     PERFORM B320-COPY-MEMBER THRU B320-99
117300         VARYING C4-I2 FROM C4-CHUNK-START BY 1
117400             UNTIL C4-I2 > C4-CHUNK-END
117500     WRITE BATCHES-REC
117600     COMPUTE C4-CHUNK-START = C4-CHUNK-END + 1
117700     .
117800 B310-99.
117900     EXIT.
118000 B320-COPY-MEMBER SECTION.
118100 B320-00.
118200     ADD 1 TO C4-K
118300     IF  W-IS-FIFO
118400         MOVE C4-I2 TO C4-I1
118500     ELSE
118600         SET TB-IDX TO C4-I2
118700         MOVE TB-GENE (TB-IDX) TO C4-I1
118800     END-IF
118900     IF  C4-K <= 20
119000         MOVE TO-ORDER-ID (C4-I1) TO BA-ORDER-IDS (C4-K)
119100     END-IF
119200     .
119300 B320-99.
119400     EXIT.
119500******************************************************************
119600* Freigabeliste - nach geplantem Start sortiert, anteilig (R13)
119700******************************************************************
119800 B400-RELEASE-LIST SECTION.
119900 B400-00.
120000     PERFORM C500-SORT-BY-START THRU C500-99
120100     COMPUTE C4-RELEASE-COUNT ROUNDED =
120200             FUNCTION MAX(1, FUNCTION INTEGER(
120300                 C4-ANZ * CF-RELEASE-FRACTION))
120400     PERFORM D500-WRITE-RELEASE THRU D500-99
120500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-RELEASE-COUNT
120600     .
120700 B400-99.
120800     EXIT.
120900 C500-SORT-BY-START SECTION.
121000 C500-00.
121100     IF  C4-ANZ < 2
121200         GO TO C500-99
121300     END-IF
121400     PERFORM C510-OUTER-PASS THRU C510-99
121500         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-ANZ
121600     .
121700 C500-99.
121800     EXIT.
121900 C510-OUTER-PASS SECTION.
122000 C510-00.
122100     MOVE T-ORDER (C4-J1) TO T-ORDER (501)
122200     MOVE C4-J1 TO C4-K
122300     PERFORM C511-SHIFT-DOWN THRU C511-99
122400         UNTIL C4-K < 2
122500     MOVE T-ORDER (501) TO T-ORDER (C4-K)
122600     .
122700 C510-99.
122800     EXIT.
122900 C511-SHIFT-DOWN SECTION.
123000 C511-00.
123100     IF  TO-PLAN-START (C4-K - 1) > TO-PLAN-START (501)
123200         MOVE T-ORDER (C4-K - 1) TO T-ORDER (C4-K)
123300         SUBTRACT 1 FROM C4-K
123400     ELSE
123500         MOVE 1 TO C4-K
123600     END-IF
123700     .
123800 C511-99.
123900     EXIT.
124000 D500-WRITE-RELEASE SECTION.
124100 D500-00.
124200     INITIALIZE RELEASE-REC
124300     MOVE TO-ORDER-ID (C4-I1) TO RL-ORDER-ID
124400     WRITE RELEASE-REC
124500     .
124600 D500-99.
124700     EXIT.
124800******************************************************************
124900* RUNLOG-Bericht mit Verbesserung gegen EDD-Basislauf
125000******************************************************************
125100 E100-WRITE-RUNLOG SECTION.
125200 E100-00.
125300*    CR2131 - Kopfzeile zeigt jetzt NOW= und die GA-Konfiguration
125400*    (POPULATION/GENERATIONS)
125500     MOVE CF-NOW              TO D-NUM7
125600     MOVE CF-GA-POPULATION    TO D-NUM4
125700     MOVE CF-GA-GENERATIONS   TO D-NUM5
125800     MOVE SPACES TO W-ZEILE
125900     STRING "PIPGA00O  GA-SEQUENZOPTIMIERUNG  NOW=" DELIMITED SIZE
126000            D-NUM7 DELIMITED SIZE
126100            "  POP=" DELIMITED SIZE
126200            D-NUM4 DELIMITED SIZE
126300            " GEN=" DELIMITED SIZE
126400            D-NUM5 DELIMITED SIZE
126500            "  AUFTRAEGE=" DELIMITED SIZE
126600            C4-ANZ DELIMITED SIZE
126700       INTO W-ZEILE
126800     MOVE W-ZEILE TO RUNLOG-REC
126900     WRITE RUNLOG-REC
127000
127100     IF  W-IS-FIFO
127200         MOVE "FIFO-RUECKFALLSTUFE (<=1 AUFTRAG)" TO RUNLOG-REC
127300         WRITE RUNLOG-REC
127400     ELSE
127500         IF  C9-OBJ-BASE > ZERO
127600             COMPUTE C9-IMPROVE-PCT ROUNDED =
127700                     100 * (C9-OBJ-BASE - TB-FITNESS) / C9-OBJ-BASE
127800         ELSE
127900             MOVE ZERO TO C9-IMPROVE-PCT
128000         END-IF
128100         MOVE SPACES TO W-ZEILE
128200         STRING "BESTE GUETE=" DELIMITED SIZE
128300                TB-FITNESS DELIMITED SIZE
128400                " EDD-BASIS=" DELIMITED SIZE
128500                C9-OBJ-BASE DELIMITED SIZE
128600                " VERBESSERUNG-PCT=" DELIMITED SIZE
128700                C9-IMPROVE-PCT DELIMITED SIZE
128800           INTO W-ZEILE
128900         MOVE W-ZEILE TO RUNLOG-REC
129000         WRITE RUNLOG-REC
129100     END-IF
129200     .
129300 E100-99.
129400     EXIT.
129500******************************************************************
129600* ENDE Source-Programm
129700******************************************************************
