000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PAPSIM0O.
001100 AUTHOR.        K. LEITNER.
001200 INSTALLATION.  WERK TERMINIERUNG - APO-ABLOESUNG.
001300 DATE-WRITTEN.  1988-11-04.
001400 DATE-COMPILED.
001500 SECURITY.      NUR INTERNE VERWENDUNG - PRODUKTIONSFREIGABE.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2000-03-17
001900* Letzte Version   :: D.04.00
002000* Kurzbeschreibung :: PAP-Grobplanung, einfache Prioritaetsregel
002100* Auftrag          :: TERM-PAP-1 TERM-PAP-2 TERM-PAP-7
002200*                     12345678901234567
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1988-11-04| kl  | Neuerstellung - Terminierung Demontage/
002900*       |          |     | Montage, Auftragsannahme-Stufe
003000*A.00.01|1989-03-22| kl  | Slack-Formel korrigiert (p_i auf 1.0
003100*       |          |     | Minute Mindestdauer begrenzt)
003200*A.01.00|1991-06-10| mm  | Losgroessen-Stapelung auf Q-MAX/Q-MIN
003300*       |          |     | umgestellt, Resthaeufchen < Q-MIN faellt
003400*       |          |     | jetzt ins naechste Los
003500*B.00.00|1994-01-17| mm  | Poisson-ETA-Baender eingefuehrt (R2),
003600*       |          |     | vorher nur feste Bandbreite
003700*B.01.00|1996-09-02| sr  | FAMILY/PRODUCT-GROUP Felder ergaenzt,
003800*       |          |     | PRIORITY-HINT-Uebersteuerung
003900*C.00.00|1998-05-11| sr  | RUNLOG-Bericht 132 Spalten umgestellt
004000*C.01.00|1998-11-30| kl  | Jahr-2000-Umstellung: Jahresfeld auf
004100*       |          |     | vierstellig, Datumsvergl. geprueft       CR1997
004200*D.00.00|1999-01-08| sr  | AUFTRAG TERM-PAP-1: Default DUE-DATE
004300*       |          |     | now + 30 Tage, vorher harte Ablehnung    CR2004
004400*D.01.00|1999-02-03| mm  | AUFTRAG TERM-PAP-2: ORDER-COUNT=0 Lauf
004500*       |          |     | bricht nicht mehr ab, RUNLOG zeigt 0     CR2011
004600*D.02.00|1999-02-19| sr  | AUFTRAG TERM-PAP-7: Leerzeichen-Auftrags-
004700*       |          |     | nummern werden jetzt mitgezaehlt         CR2019
004800*D.03.00|2000-03-02| lor | p_i-Defaults 60/90 jetzt je Feld
004900*       |          |     | einzeln gesetzt, vorher nur 150 bei
005000*       |          |     | beiden Feldern = 0 (Slack/Prio falsch)   CR2128
005100*D.04.00|2000-03-17| lor | RUNLOG-Kopf zeigt jetzt NOW= und
005200*       |          |     | Q-MIN=/Q-MAX=, vorher wurde ORDER-COUNT
005300*       |          |     | faelschlich unter NOW= ausgegeben        CR2131
005400*----------------------------------------------------------------*
005500*
005600* Programmbeschreibung
005700* --------------------
005800* PAPSIM0O ist die einfache (nicht optimierende) Variante der PAP-
005900* Grobplanung.  Sie liest den Auftragsbestand und die Laufkonfi-
006000* guration, bildet nach absteigender Prioritaet Lose fester Groes-
006100* se (Q-MAX, letztes Los nur bei Mindestgroesse Q-MIN), terminiert
006200* den Loswechsel nach der Poisson-Wiederkehrformel und schreibt je
006300* Auftrag eine ETA mit Vertrauensband.  Dient als Feldvergleich fuer
006400* die Becker-Engines (PAPLNG0E/PAPJAC0M), die dieselbe Eingabe lesen.
006500*
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. TANDEM-NONSTOP.
007000 OBJECT-COMPUTER. TANDEM-NONSTOP.
007100 SPECIAL-NAMES.
007200     SWITCH-15 IS ANZEIGE-VERSION
007300         ON STATUS IS SHOW-VERSION
007400     CLASS ALPHNUM IS "0123456789"
007500                      "abcdefghijklmnopqrstuvwxyz"
007600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT CONFIG-F  ASSIGN TO "CONFIG"
008000                       ORGANIZATION IS SEQUENTIAL
008100                       FILE STATUS IS FS-CONFIG.
008200     SELECT ORDERS-F  ASSIGN TO "ORDERS"
008300                       ORGANIZATION IS SEQUENTIAL
008400                       FILE STATUS IS FS-ORDERS.
008500     SELECT BATCHES-F ASSIGN TO "BATCHES"
008600                       ORGANIZATION IS SEQUENTIAL
008700                       FILE STATUS IS FS-BATCHES.
008800     SELECT ETALIST-F ASSIGN TO "ETALIST"
008900                       ORGANIZATION IS SEQUENTIAL
009000                       FILE STATUS IS FS-ETALIST.
009100     SELECT RUNLOG-F  ASSIGN TO "RUNLOG"
009200                       ORGANIZATION IS SEQUENTIAL
009300                       FILE STATUS IS FS-RUNLOG.
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  CONFIG-F
009700     RECORD CONTAINS 512 CHARACTERS
009800     RECORDING MODE IS F
009900     LABEL RECORD IS STANDARD
010000     DATA RECORD IS CONFIG-REC.
010100 01  CONFIG-REC.
010200     05  CF-NOW                  PIC S9(09)V99.
010300     05  CF-START-TIME           PIC S9(09)V99.
010400     05  CF-INTERVAL-MIN         PIC  9(05).
010500     05  CF-MACHINES             PIC  9(03).
010600     05  CF-SHIFT-MIN-DAY        PIC  9(05).
010700     05  CF-Q-MIN                PIC  9(03).
010800     05  CF-Q-MAX                PIC  9(03).
010900     05  CF-MIN-BATCH            PIC  9(03).
011000     05  CF-LAMBDA               PIC  9(03)V999.
011100     05  CF-QMIN-AUTO-FLAG       PIC  X(01).
011200     05  CF-QMIN-ALPHA           PIC  9V999.
011300     05  CF-OUTBOUND-BUF         PIC  9(05)V99.
011400     05  CF-ETA-PROC-PCT         PIC  9V999.
011500     05  CF-ETA-POISS-PCT        PIC  9V999.
011600     05  CF-DEFER-ENABLE         PIC  X(01).
011700     05  CF-BUFFER-PCT           PIC  9V999.
011800     05  CF-MAX-HOLD-DAYS        PIC  9(03).
011900     05  CF-SERVICE-WIN-DAYS     PIC  9(03).
012000     05  CF-WINDOW-ALPHA         PIC  9V999.
012100     05  CF-WINDOW-BETA          PIC  9V999.
012200     05  CF-TARGET-UTIL          PIC  9V999.
012300     05  CF-CTP-MAX-SLOTS        PIC  9(03).
012400     05  CF-JACCARD-THRESH       PIC  9V999.
012500     05  CF-K-MAX-DEFERS         PIC  9(02).
012600     05  CF-GAMMA                PIC  9(02)V99.
012700     05  CF-LAM-SIM              PIC  9V999.
012800     05  CF-LAM-URG              PIC  9V999.
012900     05  CF-LAM-CAP              PIC  9V999.
013000     05  CF-UTIL-ADJUST-K        PIC  9V999.
013100     05  CF-TARD-WEIGHT          PIC  9(02)V999.
013200     05  CF-VAR-WEIGHT           PIC  9(02)V999.
013300     05  CF-SETUP-WEIGHT         PIC  9V9999.
013400     05  CF-HORIZON-MIN          PIC  9(05)V99.
013500     05  CF-GA-POPULATION        PIC  9(04).
013600     05  CF-GA-GENERATIONS       PIC  9(04).
013700     05  CF-GA-MUT-RATE          PIC  9V999.
013800     05  CF-GA-VARIANT-RATE      PIC  9V999.
013900     05  CF-GA-ELITE             PIC  9(02).
014000     05  CF-GA-REPLICATIONS      PIC  9(03).
014100     05  CF-GA-SEED              PIC  9(09).
014200     05  CF-DEM-STATIONS         PIC  9(03).
014300     05  CF-MON-STATIONS         PIC  9(03).
014400     05  CF-DEM-FLEX-PCT         PIC  9(03)V99.
014500     05  CF-MON-FLEX-PCT         PIC  9(03)V99.
014600     05  CF-SETUP-MINUTES        PIC  9(04)V99.
014700     05  CF-RELEASE-FRACTION     PIC  9V999.
014800     05  CF-WEIGHT-MAKESPAN      PIC  9V999.
014900     05  CF-WEIGHT-TARDINESS     PIC  9V999.
015000     05  CF-WEIGHT-IDLE          PIC  9V999.
015100     05  CF-WEIGHT-SETUP         PIC  9V999.
015200     05  CF-TFN-VARIATION        PIC  9V999.
015300     05  FILLER                  PIC  X(292).
015400 01  CONFIG-REC-X REDEFINES CONFIG-REC.
015500     05  CX-KOPF-BLOCK            PIC X(24).
015600     05  CX-GA-BLOCK              PIC X(36).
015700     05  FILLER                   PIC X(452).
015800 FD  ORDERS-F
015900     RECORD CONTAINS 128 CHARACTERS
016000     RECORDING MODE IS F
016100     LABEL RECORD IS STANDARD
016200     DATA RECORD IS ORDERS-REC.
016300 01  ORDERS-REC.
016400     05  OR-ORDER-ID              PIC X(12).
016500     05  OR-CREATED-AT            PIC S9(09)V99.
016600     05  OR-DUE-DATE              PIC S9(09)V99.
016700     05  OR-READY-AT               PIC S9(09)V99.
016800     05  OR-PROC-TIME-DEM         PIC  9(05)V99.
016900     05  OR-PROC-TIME-MON         PIC  9(05)V99.
017000     05  OR-PRIORITY-HINT         PIC S9(03)V999.
017100     05  OR-FAMILY                PIC X(16).
017200     05  OR-PRODUCT-GROUP         PIC X(16).
017300     05  OR-DEFERRED-COUNT        PIC  9(03).
017400     05  OR-OP-COUNT              PIC  9(03).
017500     05  OR-SEQ-STEP-COUNT        PIC  9(03).
017600     05  OR-VARIANT-COUNT         PIC  9(02).
017700     05  FILLER                  PIC  X(20).
017800 01  ORDERS-REC-X REDEFINES ORDERS-REC.
017900     05  OX-ORDER-ID              PIC X(12).
018000     05  OX-ZEIT-BLOCK            PIC X(33).
018100     05  OX-KENN-BLOCK            PIC X(82).
018200     05  FILLER                   PIC X(01).
018300 FD  BATCHES-F
018400     RECORD CONTAINS 360 CHARACTERS
018500     RECORDING MODE IS F
018600     LABEL RECORD IS STANDARD
018700     DATA RECORD IS BATCHES-REC.
018800 01  BATCHES-REC.
018900     05  BA-BATCH-ID              PIC X(20).
019000     05  BA-POLICY                PIC X(24).
019100     05  BA-ORDER-COUNT           PIC  9(03).
019200     05  BA-ORDER-IDS             PIC X(12) OCCURS 20 TIMES.
019300     05  BA-RELEASE-AT            PIC S9(09)V99.
019400     05  BA-FORCED-FLAG           PIC X(01).
019500     05  BA-WIN-START-EARLY       PIC S9(09)V99.
019600     05  BA-WIN-START-LATE        PIC S9(09)V99.
019700     05  BA-WIN-END-EARLY         PIC S9(09)V99.
019800     05  BA-WIN-END-LATE          PIC S9(09)V99.
019900     05  BA-SCORE                 PIC S9(03)V999.
020000     05  BA-AVG-JACCARD           PIC  9V999.
020100     05  FILLER                  PIC  X(07).
020200 FD  ETALIST-F
020300     RECORD CONTAINS 60 CHARACTERS
020400     RECORDING MODE IS F
020500     LABEL RECORD IS STANDARD
020600     DATA RECORD IS ETALIST-REC.
020700 01  ETALIST-REC.
020800     05  ET-ORDER-ID              PIC X(12).
020900     05  ET-ETA                   PIC S9(09)V99.
021000     05  ET-ETA-LOWER             PIC S9(09)V99.
021100     05  ET-ETA-UPPER             PIC S9(09)V99.
021200     05  ET-CONFIDENCE            PIC  9V99.
021300     05  FILLER                  PIC  X(12).
021400 FD  RUNLOG-F
021500     RECORD CONTAINS 132 CHARACTERS
021600     RECORDING MODE IS F
021700     LABEL RECORD IS STANDARD
021800     DATA RECORD IS RUNLOG-REC.
021900 01  RUNLOG-REC                   PIC X(132).
022000 WORKING-STORAGE SECTION.
022100*--------------------------------------------------------------------*
022200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
022300*--------------------------------------------------------------------*
022400 01          COMP-FELDER.
022500     05      C4-ANZ              PIC S9(04) COMP.
022600     05      C4-COUNT            PIC S9(04) COMP.
022700     05      C4-I1               PIC S9(04) COMP.
022800     05      C4-I2               PIC S9(04) COMP.
022900     05      C4-J1                PIC S9(04) COMP.
023000     05      C4-LEN              PIC S9(04) COMP.
023100     05      C4-K                 PIC S9(04) COMP.
023200     05      C4-ORDER-COUNT       PIC S9(04) COMP VALUE ZERO.
023300     05      C4-SKIPPED-COUNT     PIC S9(04) COMP VALUE ZERO.
023400     05      C4-BATCH-COUNT       PIC S9(04) COMP VALUE ZERO.
023500     05      C4-ETA-COUNT         PIC S9(04) COMP VALUE ZERO.
023600     05      C4-BATCH-SIZE        PIC S9(04) COMP.
023700     05      C4-CHUNK-START       PIC S9(04) COMP.
023800     05      C4-REMAIN            PIC S9(04) COMP.
023900
024000     05      C9-SUM               PIC S9(09)V99 COMP.
024100     05      C9-MEAN-IAT          PIC S9(09)V99 COMP.
024200     05      C9-P-I                PIC S9(09)V99 COMP.
024300     05      C9-P-DEM              PIC S9(09)V99 COMP.
024400     05      C9-P-MON              PIC S9(09)V99 COMP.
024500     05      C9-SLACK              PIC S9(09)V99 COMP.
024600     05      C9-BASE-ETA           PIC S9(09)V99 COMP.
024700     05      C9-BAND               PIC S9(09)V99 COMP.
024800
024900     05      C18-SCORE            PIC S9(07)V999 COMP.
025000     05      FILLER               PIC  X(01).
025100
025200*--------------------------------------------------------------------*
025300* Display-Felder: Praefix D
025400*--------------------------------------------------------------------*
025500 01          DISPLAY-FELDER.
025600     05      D-NUM4              PIC -9(04).
025700     05      D-NUM5              PIC -9(04).
025800     05      D-NUM6              PIC -9(06)9.99.
025900     05      D-NUM7              PIC -9(08)9.99.
026000     05      D-NUM9              PIC  9(09).
026100     05      D-BAR                PIC X(50).
026200     05      FILLER               PIC  X(01).
026300
026400*--------------------------------------------------------------------*
026500* Felder mit konstantem Inhalt: Praefix K
026600*--------------------------------------------------------------------*
026700 01          KONSTANTE-FELDER.
026800     05      K-MODUL             PIC X(08)          VALUE "PAPSIM0O".
026900     05      K-MIN-PER-DAY       PIC  9(05)   COMP  VALUE 1440.
027000     05      K-MAX-ORDERS        PIC  9(04)   COMP  VALUE 500.
027100     05      FILLER              PIC  X(01).
027200
027300*----------------------------------------------------------------*
027400* Conditional-Felder
027500*----------------------------------------------------------------*
027600 01          SCHALTER.
027700     05      FS-CONFIG            PIC X(02).
027800          88 FS-CONFIG-OK                   VALUE "00".
027900          88 FS-CONFIG-EOF                  VALUE "10".
028000     05      FS-ORDERS            PIC X(02).
028100          88 FS-ORDERS-OK                   VALUE "00".
028200          88 FS-ORDERS-EOF                  VALUE "10".
028300     05      FS-BATCHES           PIC X(02).
028400          88 FS-BATCHES-OK                  VALUE "00".
028500     05      FS-ETALIST           PIC X(02).
028600          88 FS-ETALIST-OK                  VALUE "00".
028700     05      FS-RUNLOG            PIC X(02).
028800          88 FS-RUNLOG-OK                   VALUE "00".
028900
029000     05      PRG-STATUS           PIC 9      VALUE ZERO.
029100          88 PRG-OK                         VALUE ZERO.
029200          88 PRG-ABBRUCH                    VALUE 1.
029300     05      FILLER               PIC  X(01).
029400
029500*--------------------------------------------------------------------*
029600* weitere Arbeitsfelder: Praefix W
029700*--------------------------------------------------------------------*
029800 01          WORK-FELDER.
029900     05      W-ZEILE             PIC X(132).
030000     05      W-LAMBDA-EFF        PIC S9(09)V999 COMP.
030100     05      FILLER              PIC  X(01).
030200
030300*--------------------------------------------------------------------*
030400* Datum-Uhrzeitfelder (fuer Laufkennzeichnung)
030500*--------------------------------------------------------------------*
030600 01          TAL-TIME.
030700     05      TAL-JHJJ            PIC S9(04) COMP.
030800     05      TAL-MM              PIC S9(04) COMP.
030900     05      TAL-TT              PIC S9(04) COMP.
031000     05      FILLER              PIC  X(01).
031100
031200 01          TAL-TIME-D.
031300     05      TAL-JHJJ-D          PIC  9(04).
031400     05      TAL-MM-D            PIC  9(02).
031500     05      TAL-TT-D            PIC  9(02).
031600     05      FILLER              PIC  X(01).
031700 01          TAL-TIME-N REDEFINES TAL-TIME-D.
031800     05      TAL-TIME-N8         PIC  9(08).
031900
032000*--------------------------------------------------------------------*
032100* Auftragstabelle: Praefix TO (Table-Order)
032200*--------------------------------------------------------------------*
032300 01          T-ORDER-TABLE.
032400     05      T-ORDER OCCURS 500 TIMES
032500                      ASCENDING KEY IS TO-SORT-KEY
032600                      INDEXED BY TO-IDX.
032700         10  TO-ORDER-ID          PIC X(12).
032800         10  TO-CREATED-AT        PIC S9(09)V99 COMP.
032900         10  TO-DUE-DATE          PIC S9(09)V99 COMP.
033000         10  TO-READY-AT          PIC S9(09)V99 COMP.
033100         10  TO-P-I               PIC S9(09)V99 COMP.
033200         10  TO-PRIORITY-HINT     PIC S9(03)V999 COMP.
033300         10  TO-SLACK             PIC S9(09)V99 COMP.
033400         10  TO-PRIORITY-SCORE    PIC S9(09)V999 COMP.
033500         10  TO-SORT-KEY.
033600             15  TO-SK-SCORE      PIC S9(09)V999 COMP.
033700             15  TO-SK-DUE        PIC S9(09)V99 COMP.
033800             15  TO-SK-CREATED    PIC S9(09)V99 COMP.
033900         10  FILLER               PIC X(04).
034000
034100 01          T-BATCH-TABLE.
034200     05      T-BATCH OCCURS 100 TIMES INDEXED BY TB-IDX.
034300         10  TB-FIRST-IDX         PIC S9(04) COMP.
034400         10  TB-LAST-IDX          PIC S9(04) COMP.
034500         10  TB-SIZE              PIC S9(04) COMP.
034600         10  TB-RELEASE-AT        PIC S9(09)V99 COMP.
034700         10  TB-SCORE             PIC S9(07)V999 COMP.
034800        10  FILLER               PIC  X(01).
034900
035000 PROCEDURE DIVISION.
035100******************************************************************
035200* Steuerungs-Section
035300******************************************************************
035400 A100-STEUERUNG SECTION.
035500 A100-00.
035600     IF  SHOW-VERSION
035700         DISPLAY K-MODUL " vom: " WHEN-COMPILED          
035800         STOP RUN
035900     END-IF
036000
036100     PERFORM B000-VORLAUF THRU B000-99
036200
036300     IF  PRG-ABBRUCH
036400         CONTINUE
036500     ELSE
036600         PERFORM B100-VERARBEITUNG THRU B100-99
036700     END-IF
036800
036900     PERFORM B090-ENDE THRU B090-99
037000     STOP RUN.
037100 A100-99.
037200     EXIT.
037300******************************************************************
037400* Vorlauf: Dateien oeffnen, Konfiguration und Auftragsbestand lesen
037500******************************************************************
037600 B000-VORLAUF SECTION.
037700 B000-00.
037800     PERFORM C000-INIT THRU C000-99
037900     OPEN INPUT  CONFIG-F
038000     IF  NOT FS-CONFIG-OK
038100         DISPLAY "FEHLER OEFFNEN CONFIG: " FS-CONFIG
038200         SET PRG-ABBRUCH TO TRUE
038300         GO TO B000-99
038400     END-IF
038500     READ CONFIG-F
038600     PERFORM C100-LOAD-CONFIG THRU C100-99
038700     CLOSE CONFIG-F
038800
038900     OPEN INPUT  ORDERS-F
039000     OPEN OUTPUT BATCHES-F
039100     OPEN OUTPUT ETALIST-F
039200     OPEN OUTPUT RUNLOG-F
039300     IF  NOT FS-ORDERS-OK
039400         DISPLAY "FEHLER OEFFNEN ORDERS: " FS-ORDERS
039500         SET PRG-ABBRUCH TO TRUE
039600     END-IF
039700     .
039800 B000-99.
039900     EXIT.
040000******************************************************************
040100* Nachlauf: Dateien schliessen
040200******************************************************************
040300 B090-ENDE SECTION.
040400 B090-00.
040500     IF  PRG-ABBRUCH
040600         DISPLAY K-MODUL " >>> ABBRUCH <<<"
040700     ELSE
040800         DISPLAY K-MODUL " Lauf beendet - Auftraege: " C4-ORDER-COUNT
040900                 " Lose: " C4-BATCH-COUNT
041000     END-IF
041100     CLOSE ORDERS-F BATCHES-F ETALIST-F RUNLOG-F
041200     .
041300 B090-99.
041400     EXIT.
041500******************************************************************
041600* Verarbeitung: Lesen, anreichern, sortieren, Lose bilden, ETA
041700******************************************************************
041800 B100-VERARBEITUNG SECTION.
041900 B100-00.
042000     PERFORM C200-READ-ORDER THRU C200-99
042100     PERFORM D100-READ-LOOP THRU D100-99
042200         UNTIL FS-ORDERS-EOF
042300
042400     PERFORM C300-SORT-ORDERS THRU C300-99
042500     PERFORM D200-BUILD-BATCHES THRU D200-99
042600     PERFORM D400-BUILD-ETAS THRU D400-99
042700     PERFORM E100-WRITE-RUNLOG THRU E100-99
042800     .
042900 B100-99.
043000     EXIT.
043100******************************************************************
043200* Initialisierung von Feldern und Strukturen
043300******************************************************************
043400 C000-INIT SECTION.
043500 C000-00.
043600     INITIALIZE SCHALTER
043700                COMP-FELDER
043800                WORK-FELDER
043900     MOVE ZERO TO C4-ORDER-COUNT C4-SKIPPED-COUNT
044000                  C4-BATCH-COUNT C4-ETA-COUNT
044100     .
044200 C000-99.
044300     EXIT.
044400******************************************************************
044500* Konfiguration in Arbeitsfelder uebernehmen (Defaults pruefen)
044600******************************************************************
044700 C100-LOAD-CONFIG SECTION.
044800 C100-00.
044900     MOVE CF-LAMBDA TO W-LAMBDA-EFF
045000     IF  W-LAMBDA-EFF NOT GREATER THAN ZERO
045100         MOVE 1 TO W-LAMBDA-EFF
045200     END-IF
045300*    ---> R2: mittlere Zwischenankunftszeit = 60 / Lambda
045400     COMPUTE C9-MEAN-IAT ROUNDED = 60 / W-LAMBDA-EFF
045500     IF  CF-Q-MAX < CF-Q-MIN
045600         MOVE CF-Q-MIN TO CF-Q-MAX
045700     END-IF
045800     .
045900 C100-99.
046000     EXIT.
046100******************************************************************
046200* Einen Auftragssatz lesen
046300******************************************************************
046400 C200-READ-ORDER SECTION.
046500 C200-00.
046600     READ ORDERS-F
046700         AT END SET FS-ORDERS-EOF TO TRUE
046800     END-READ
046900     .
047000 C200-99.
047100     EXIT.
047200******************************************************************
047300* Leerauftrag ausfiltern, Satz anreichern und einstapeln (R1)
047400******************************************************************
047500 D100-READ-LOOP SECTION.
047600 D100-00.
047700     IF  OR-ORDER-ID = SPACES
047800         ADD 1 TO C4-SKIPPED-COUNT
047900         GO TO D100-90
048000     END-IF
048100
048200     ADD 1 TO C4-ORDER-COUNT
048300     SET TO-IDX TO C4-ORDER-COUNT
048400     MOVE OR-ORDER-ID        TO TO-ORDER-ID (TO-IDX)
048500     MOVE OR-CREATED-AT      TO TO-CREATED-AT (TO-IDX)
048600     MOVE OR-READY-AT        TO TO-READY-AT (TO-IDX)
048700     MOVE OR-PRIORITY-HINT   TO TO-PRIORITY-HINT (TO-IDX)
048800
048900*    ---> dueDate Default: now + 30 Tage (R1)
049000     IF  OR-DUE-DATE NOT GREATER THAN ZERO
049100         COMPUTE TO-DUE-DATE (TO-IDX) =
049200                 CF-NOW + 30 * K-MIN-PER-DAY
049300     ELSE
049400         MOVE OR-DUE-DATE TO TO-DUE-DATE (TO-IDX)
049500     END-IF
049600
049700*    ---> p_i = PROC-TIME-DEM + PROC-TIME-MON, Defaults 60/90
049800*         JEDES Feld einzeln vorbesetzen (CR2128 - bisher nur
049900*         den Summen-Default 150 gesetzt, wenn BEIDE Felder 0
050000*         waren; ein einseitig leeres Feld blieb unbesetzt)
050100*         auf 1.0 Minute Mindestdauer begrenzt
050200     IF  OR-PROC-TIME-DEM = ZERO
050300         MOVE 60.00 TO C9-P-DEM
050400     ELSE
050500         MOVE OR-PROC-TIME-DEM TO C9-P-DEM
050600     END-IF
050700     IF  OR-PROC-TIME-MON = ZERO
050800         MOVE 90.00 TO C9-P-MON
050900     ELSE
051000         MOVE OR-PROC-TIME-MON TO C9-P-MON
051100     END-IF
051200     COMPUTE C9-P-I ROUNDED = C9-P-DEM + C9-P-MON
051300     IF  C9-P-I < 1.00
051400         MOVE 1.00 TO C9-P-I
051500     END-IF
051600     MOVE C9-P-I TO TO-P-I (TO-IDX)
051700
051800*    ---> slack = dueDate - now - p_i (R1)
051900     COMPUTE TO-SLACK (TO-IDX) ROUNDED =
052000             TO-DUE-DATE (TO-IDX) - CF-NOW - C9-P-I
052100
052200*    ---> priorityScore = PRIORITY-HINT wenn angegeben, sonst
052300*         slack / p_i (Sentinel PRIORITY-HINT < -99)
052400     IF  OR-PRIORITY-HINT < -99
052500         COMPUTE TO-PRIORITY-SCORE (TO-IDX) ROUNDED =
052600                 TO-SLACK (TO-IDX) / C9-P-I
052700     ELSE
052800         MOVE OR-PRIORITY-HINT TO TO-PRIORITY-SCORE (TO-IDX)
052900     END-IF
053000
053100     MOVE TO-PRIORITY-SCORE (TO-IDX) TO TO-SK-SCORE (TO-IDX)
053200     MOVE TO-DUE-DATE (TO-IDX)       TO TO-SK-DUE (TO-IDX)
053300     MOVE TO-CREATED-AT (TO-IDX)     TO TO-SK-CREATED (TO-IDX)
053400     .
053500 D100-90.
053600     PERFORM C200-READ-ORDER THRU C200-99
053700     .
053800 D100-99.
053900     EXIT.
054000******************************************************************
054100* Sortieren aufsteigend nach (priorityScore, dueDate, createdAt) -
054200* einfacher Einfuege-Sort (Auftragsbestand passt in den Speicher)
054300******************************************************************
054400 C300-SORT-ORDERS SECTION.
054500 C300-00.
054600     IF  C4-ORDER-COUNT < 2
054700         GO TO C300-99
054800     END-IF
054900     PERFORM C310-OUTER-PASS THRU C310-99
055000         VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > C4-ORDER-COUNT
055100     .
055200 C300-99.
055300     EXIT.
055400 C310-OUTER-PASS SECTION.
055500 C310-00.
055600     MOVE T-ORDER (C4-I1) TO T-ORDER (501)
055700     MOVE C4-I1 TO C4-J1
055800     PERFORM C320-SHIFT-DOWN THRU C320-99
055900         UNTIL C4-J1 < 2
056000     MOVE T-ORDER (501) TO T-ORDER (C4-J1)
056100     .
056200 C310-99.
056300     EXIT.
056400 C320-SHIFT-DOWN SECTION.
056500 C320-00.
056600     IF  TO-SK-SCORE (C4-J1 - 1)   > TO-SK-SCORE (501)   OR
056700        (TO-SK-SCORE (C4-J1 - 1)  = TO-SK-SCORE (501)   AND
056800         TO-SK-DUE (C4-J1 - 1)    > TO-SK-DUE (501))     OR
056900        (TO-SK-SCORE (C4-J1 - 1)  = TO-SK-SCORE (501)   AND
057000         TO-SK-DUE (C4-J1 - 1)    = TO-SK-DUE (501)     AND
057100         TO-SK-CREATED (C4-J1 - 1) > TO-SK-CREATED (501))
057200         MOVE T-ORDER (C4-J1 - 1) TO T-ORDER (C4-J1)
057300         SUBTRACT 1 FROM C4-J1
057400     ELSE
057500         MOVE 1 TO C4-J1
057600     END-IF
057700     .
057800 C320-99.
057900     EXIT.
058000******************************************************************
058100* Lose fester Groesse Q-MAX bilden (R2, Restlos nur ab Q-MIN)
058200******************************************************************
058300 D200-BUILD-BATCHES SECTION.
058400 D200-00.
058500     MOVE 1 TO C4-CHUNK-START
058600     PERFORM D210-NEXT-CHUNK THRU D210-99
058700         UNTIL C4-CHUNK-START > C4-ORDER-COUNT
058800     .
058900 D200-99.
059000     EXIT.
059100 D210-NEXT-CHUNK SECTION.
059200 D210-00.
059300     COMPUTE C4-REMAIN = C4-ORDER-COUNT - C4-CHUNK-START + 1
059400     IF  C4-REMAIN >= CF-Q-MAX
059500         MOVE CF-Q-MAX TO C4-BATCH-SIZE
059600     ELSE
059700         IF  C4-REMAIN >= CF-Q-MIN
059800             MOVE C4-REMAIN TO C4-BATCH-SIZE
059900         ELSE
060000*            ---> Restbatch unter Q-MIN wird dem letzten Los
060100*                 zugeschlagen (CR2019: Auftraege bleiben erhalten)
060200             IF  C4-BATCH-COUNT > ZERO
060300                 COMPUTE TB-LAST-IDX (C4-BATCH-COUNT) =
060400                         C4-ORDER-COUNT
060500                 COMPUTE TB-SIZE (C4-BATCH-COUNT) =
060600                         TB-SIZE (C4-BATCH-COUNT) + C4-REMAIN
060700             END-IF
060800             MOVE C4-ORDER-COUNT TO C4-CHUNK-START
060900             ADD 1 TO C4-CHUNK-START
061000             GO TO D210-99
061100         END-IF
061200     END-IF
061300
061400     ADD 1 TO C4-BATCH-COUNT
061500     SET TB-IDX TO C4-BATCH-COUNT
061600     MOVE C4-CHUNK-START TO TB-FIRST-IDX (TB-IDX)
061700     COMPUTE TB-LAST-IDX (TB-IDX) =
061800             C4-CHUNK-START + C4-BATCH-SIZE - 1
061900     MOVE C4-BATCH-SIZE TO TB-SIZE (TB-IDX)
062000
062100*    ---> R2: releaseAt des k-ten Loses = now + k * mittlere IAT,
062200*         score = 1/k
062300     COMPUTE TB-RELEASE-AT (TB-IDX) ROUNDED =
062400             CF-NOW + C4-BATCH-COUNT * C9-MEAN-IAT
062500     COMPUTE TB-SCORE (TB-IDX) ROUNDED =
062600             1 / C4-BATCH-COUNT
062700
062800     PERFORM F100-WRITE-BATCH THRU F100-99
062900
063000     COMPUTE C4-CHUNK-START = C4-CHUNK-START + C4-BATCH-SIZE
063100     .
063200 D210-99.
063300     EXIT.
063400******************************************************************
063500* Losdatensatz ausgeben
063600******************************************************************
063700 F100-WRITE-BATCH SECTION.
063800 F100-00.
063900     INITIALIZE BATCHES-REC
064000     STRING "PAP-BATCH-" DELIMITED BY SIZE
064100            C4-BATCH-COUNT DELIMITED BY SIZE
064200       INTO BA-BATCH-ID
064300     MOVE "TF+QMAX"            TO BA-POLICY
064400     MOVE TB-SIZE (TB-IDX)     TO BA-ORDER-COUNT
064500     MOVE TB-RELEASE-AT (TB-IDX) TO BA-RELEASE-AT
064600     MOVE "N"                  TO BA-FORCED-FLAG
064700     MOVE TB-SCORE (TB-IDX)    TO BA-SCORE
064800     MOVE 1.000                TO BA-AVG-JACCARD
064900     MOVE ZERO TO C4-K
065000     PERFORM F110-COPY-MEMBER THRU F110-99
065100         VARYING C4-I1 FROM TB-FIRST-IDX (TB-IDX) BY 1
065200             UNTIL C4-I1 > TB-LAST-IDX (TB-IDX)
065300     WRITE BATCHES-REC
065400     .
065500 F100-99.
065600     EXIT.
065700 F110-COPY-MEMBER SECTION.
065800 F110-00.
065900     ADD 1 TO C4-K
066000     IF  C4-K <= 20
066100         MOVE TO-ORDER-ID (C4-I1) TO BA-ORDER-IDS (C4-K)
066200     END-IF
066300     .
066400 F110-99.
066500     EXIT.
066600******************************************************************
066700* ETA-Liste je Auftrag in sortierter Reihenfolge schreiben (R2)
066800******************************************************************
066900 D400-BUILD-ETAS SECTION.
067000 D400-00.
067100     PERFORM D410-ONE-ETA THRU D410-99
067200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ORDER-COUNT
067300     .
067400 D400-99.
067500     EXIT.
067600 D410-ONE-ETA SECTION.
067700 D410-00.
067800*    ---> baseEta = now + (i+1) * mittlere IAT (0-basiert -> i+1)
067900     COMPUTE C9-BASE-ETA ROUNDED =
068000             CF-NOW + C4-I1 * C9-MEAN-IAT
068100     COMPUTE C9-SUM ROUNDED =
068200             C9-BASE-ETA + TO-P-I (C4-I1)
068300     COMPUTE C9-BAND ROUNDED =
068400             0.10 * TO-P-I (C4-I1)
068500
068600     INITIALIZE ETALIST-REC
068700     MOVE TO-ORDER-ID (C4-I1)    TO ET-ORDER-ID
068800     MOVE C9-SUM                 TO ET-ETA
068900     COMPUTE ET-ETA-LOWER ROUNDED = C9-SUM - C9-BAND
069000     COMPUTE ET-ETA-UPPER ROUNDED = C9-SUM + C9-BAND
069100     MOVE 0.60                   TO ET-CONFIDENCE
069200     WRITE ETALIST-REC
069300     ADD 1 TO C4-ETA-COUNT
069400     .
069500 D410-99.
069600     EXIT.
069700******************************************************************
069800* RUNLOG-Bericht (Kopf, Losabschnitt, Summenzeile)
069900******************************************************************
070000 E100-WRITE-RUNLOG SECTION.
070100 E100-00.
070200*    CR2131 - Kopfzeile zeigt jetzt NOW sowie Q-MIN/Q-MAX,
070300*    vorher wurde C4-ORDER-COUNT faelschlich als NOW= ausgegeben
070400     MOVE SPACES TO W-ZEILE
070500     MOVE CF-NOW       TO D-NUM7
070600     MOVE CF-Q-MIN     TO D-NUM4
070700     MOVE CF-Q-MAX     TO D-NUM5
070800     STRING "PAPSIM0O  PAP-GROBPLANUNG EINFACH  NOW=" DELIMITED SIZE
070900            D-NUM7 DELIMITED SIZE
071000            "  Q-MIN=" DELIMITED SIZE
071100            D-NUM4 DELIMITED SIZE
071200            " Q-MAX=" DELIMITED SIZE
071300            D-NUM5 DELIMITED SIZE
071400            " AUFTRAEGE=" DELIMITED SIZE
071500            C4-ORDER-COUNT DELIMITED SIZE
071600            " UEBERSPRUNGEN=" DELIMITED SIZE
071700            C4-SKIPPED-COUNT DELIMITED SIZE
071800       INTO W-ZEILE
071900     MOVE W-ZEILE TO RUNLOG-REC
072000     WRITE RUNLOG-REC
072100
072200     MOVE "LOS-ID               GROESSE  RELEASE-AT     SCORE"
072300       TO RUNLOG-REC
072400     WRITE RUNLOG-REC
072500
072600     PERFORM E110-BATCH-LINE THRU E110-99
072700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-BATCH-COUNT
072800
072900     MOVE SPACES TO W-ZEILE
073000     STRING "TOTAL LOSE=" DELIMITED SIZE
073100            C4-BATCH-COUNT DELIMITED SIZE
073200            " ETA-SAETZE=" DELIMITED SIZE
073300            C4-ETA-COUNT DELIMITED SIZE
073400       INTO W-ZEILE
073500     MOVE W-ZEILE TO RUNLOG-REC
073600     WRITE RUNLOG-REC
073700     .
073800 E100-99.
073900     EXIT.
074000 E110-BATCH-LINE SECTION.
074100 E110-00.
074200     SET TB-IDX TO C4-I1
074300     MOVE SPACES TO W-ZEILE
074400     MOVE TB-SIZE (TB-IDX) TO D-NUM4
074500     STRING "PAP-BATCH-" DELIMITED SIZE
074600            C4-I1        DELIMITED SIZE
074700            "   GROESSE="  DELIMITED SIZE
074800            D-NUM4         DELIMITED SIZE
074900       INTO W-ZEILE
075000     MOVE W-ZEILE TO RUNLOG-REC
075100     WRITE RUNLOG-REC
075200     .
075300 E110-99.
075400     EXIT.
075500******************************************************************
075600* ENDE Source-Programm
075700******************************************************************
