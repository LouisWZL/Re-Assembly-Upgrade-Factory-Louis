000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PIPOHT0M.
001100 AUTHOR.        R. BAUMANN.
001200 INSTALLATION.  WERK TERMINIERUNG - APO-ABLOESUNG.
001300 DATE-WRITTEN.  1997-09-15.
001400 DATE-COMPILED.
001500 SECURITY.      NUR INTERNE VERWENDUNG - PRODUKTIONSFREIGABE.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2000-03-17
001900* Letzte Version   :: B.02.00
002000* Kurzbeschreibung :: Feinterminierung Mehrmaschinen-Heuristik -
002100*                      Kandidatenpool, stationsgenaue Simulation,
002200*                      Pareto-Filter, gewichtete Auswahl
002300* Auftrag          :: TERM-PIPO-2
002400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|1997-09-15| rb  | Neuerstellung - Kandidatenpool aus
003000*       |          |     | Identitaet/SPT/EDD und Zufallsfolgen
003100*A.01.00|1998-03-30| rb  | Stationsgenaue Simulation mit
003200*       |          |     | Ruestzeit bei Familienwechsel
003300*B.00.00|1998-12-20| mm  | Jahr-2000-Umstellung: Jahresfeld auf
003400*       |          |     | vierstellig, Terminpruef. angepasst  CR2003
003500*B.01.00|2000-02-21| rb  | AUFTRAG TERM-PIPO-2: Pareto-Filter und
003600*       |          |     | gewichtete Kennzahlauswahl ergaenzt   CR2151
003700*B.02.00|2000-03-17| lor | E100-WRITE-RUNLOG: Kopfzeile zeigt jetzt
003800*       |          |     | NOW= und die Gewichte W-MAKESPAN/
003900*       |          |     | W-TARDINESS aus dem CONFIG-REC          CR2131
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* PIPOHT0M baut einen Kandidatenpool aus der Eingabereihenfolge,
004500* SPT- und EDD-Folge sowie bis zu sieben zufaelligen Permutationen
004600* (insgesamt hoechstens zehn verschiedene Folgen, laengstens 1000
004700* Ziehversuche). Jede Folge wird stationsgenau simuliert (Ruestzeit
004800* bei Familienwechsel je Station). Aus allen Folgen wird die
004900* Pareto-Front ueber Durchlaufzeit/Verspaetung/Leerzeit gebildet
005000* (hoechstens K-MAX-PARETO Folgen) und daraus die Folge mit der
005100* kleinsten gewichteten Kennzahlsumme gewaehlt.
005200*
005300* Vereinfachung: die volle Ruestzeitmatrix je Station/Vorfamilie/
005400* Folgefamilie wird nicht gepflegt - bei Familienwechsel wird
005500* pauschal CF-SETUP-MINUTES angesetzt (Ruecksprache Arbeitsvorb.,
005600* AUFTRAG TERM-PIPO-2).
005700*
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. TANDEM-NONSTOP.
006200 OBJECT-COMPUTER. TANDEM-NONSTOP.
006300 SPECIAL-NAMES.
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION
006600     CLASS ALPHNUM IS "0123456789"
006700                      "abcdefghijklmnopqrstuvwxyz"
006800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT CONFIG-F    ASSIGN TO "CONFIG"
007200                         ORGANIZATION IS SEQUENTIAL
007300                         FILE STATUS IS FS-CONFIG.
007400     SELECT ORDERS-F    ASSIGN TO "ORDERS"
007500                         ORGANIZATION IS SEQUENTIAL
007600                         FILE STATUS IS FS-ORDERS.
007700     SELECT OPS-F       ASSIGN TO "OPERATNS"
007800                         ORGANIZATION IS SEQUENTIAL
007900                         FILE STATUS IS FS-OPS.
008000     SELECT SCHEDOP-F   ASSIGN TO "SCHEDOP"
008100                         ORGANIZATION IS SEQUENTIAL
008200                         FILE STATUS IS FS-SCHEDOP.
008300     SELECT PLANMET-F   ASSIGN TO "PLANMET"
008400                         ORGANIZATION IS SEQUENTIAL
008500                         FILE STATUS IS FS-PLANMET.
008600     SELECT RELEASE-F   ASSIGN TO "RELEASE"
008700                         ORGANIZATION IS SEQUENTIAL
008800                         FILE STATUS IS FS-RELEASE.
008900     SELECT RUNLOG-F    ASSIGN TO "RUNLOG"
009000                         ORGANIZATION IS SEQUENTIAL
009100                         FILE STATUS IS FS-RUNLOG.
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  CONFIG-F
009500     RECORD CONTAINS 512 CHARACTERS
009600     RECORDING MODE IS F
009700     LABEL RECORD IS STANDARD
009800     DATA RECORD IS CONFIG-REC.
009900 01  CONFIG-REC.
010000     05  CF-NOW                  PIC S9(09)V99.
010100     05  CF-WEIGHT-MAKESPAN      PIC  9V999.
010200     05  CF-WEIGHT-TARDINESS     PIC  9V999.
010300     05  CF-WEIGHT-IDLE          PIC  9V999.
010400     05  CF-WEIGHT-SETUP         PIC  9V999.
010500     05  CF-RELEASE-FRACTION     PIC  9V999.
010600     05  CF-SETUP-MINUTES        PIC  9(05)V99.
010700     05  CF-GA-SEED              PIC  9(09).
010800     05  CF-REST                 PIC  X(464).
010900     05  FILLER                  PIC  X(01).
011000 01  CONFIG-REC-X REDEFINES CONFIG-REC.
011100     05  CX-TAKT-BLOCK            PIC X(29).
011200     05  FILLER                   PIC X(483).
011300 FD  ORDERS-F
011400     RECORD CONTAINS 128 CHARACTERS
011500     RECORDING MODE IS F
011600     LABEL RECORD IS STANDARD
011700     DATA RECORD IS ORDERS-REC.
011800 01  ORDERS-REC.
011900     05  OR-ORDER-ID              PIC X(12).
012000     05  OR-CREATED-AT            PIC S9(09)V99.
012100     05  OR-DUE-DATE              PIC S9(09)V99.
012200     05  OR-READY-AT              PIC S9(09)V99.
012300     05  OR-PROC-TIME-DEM         PIC  9(05)V99.
012400     05  OR-PROC-TIME-MON         PIC  9(05)V99.
012500     05  OR-PRIORITY-HINT         PIC S9(03)V999.
012600     05  OR-FAMILY                PIC X(16).
012700     05  OR-PRODUCT-GROUP         PIC X(16).
012800     05  OR-DEFERRED-COUNT        PIC  9(03).
012900     05  OR-OP-COUNT              PIC  9(03).
013000     05  OR-SEQ-STEP-COUNT        PIC  9(03).
013100     05  OR-VARIANT-COUNT         PIC  9(02).
013200     05  FILLER                   PIC  X(20).
013300 01  ORDERS-REC-X REDEFINES ORDERS-REC.
013400     05  OX-ORDER-ID              PIC X(12).
013500     05  OX-ZEIT-BLOCK            PIC X(33).
013600     05  OX-REST                  PIC X(82).
013700     05  FILLER                   PIC X(01).
013800 FD  OPS-F
013900     RECORD CONTAINS 96 CHARACTERS
014000     RECORDING MODE IS F
014100     LABEL RECORD IS STANDARD
014200     DATA RECORD IS OPS-REC.
014300 01  OPS-REC.
014400     05  OP-ORDER-ID               PIC X(12).
014500     05  OP-OP-ID                  PIC X(16).
014600     05  OP-STATION-ID             PIC X(12).
014700     05  OP-EXPECTED-DUR           PIC  9(05)V99.
014800     05  OP-SETUP-FAMILY           PIC X(16).
014900     05  OP-VARIANT-NO             PIC  9(02).
015000     05  FILLER                    PIC X(31).
015100 01  OPS-REC-X REDEFINES OPS-REC.
015200     05  OX2-ORDER-ID              PIC X(12).
015300     05  OX2-REST                  PIC X(83).
015400     05  FILLER                    PIC X(01).
015500 FD  SCHEDOP-F
015600     RECORD CONTAINS 79 CHARACTERS
015700     RECORDING MODE IS F
015800     LABEL RECORD IS STANDARD
015900     DATA RECORD IS SCHEDOP-REC.
016000 01  SCHEDOP-REC.
016100     05  SO-ORDER-ID               PIC X(12).
016200     05  SO-OP-ID                  PIC X(16).
016300     05  SO-STATION-ID             PIC X(12).
016400     05  SO-SLOT-ID                PIC X(08).
016500     05  SO-START-TIME             PIC S9(09)V99.
016600     05  SO-END-TIME               PIC S9(09)V99.
016700     05  SO-DURATION               PIC  9(05)V99.
016800     05  SO-SETUP-APPLIED          PIC X(01).
016900     05  FILLER                    PIC X(01).
017000 01  SCHEDOP-REC-X REDEFINES SCHEDOP-REC.
017100     05  SX-ORDER-ID               PIC X(12).
017200     05  FILLER                    PIC X(67).
017300 FD  PLANMET-F
017400     RECORD CONTAINS 51 CHARACTERS
017500     RECORDING MODE IS F
017600     LABEL RECORD IS STANDARD
017700     DATA RECORD IS PLANMET-REC.
017800 01  PLANMET-REC.
017900     05  PM-MAKESPAN               PIC  9(07)V99.
018000     05  PM-TARDINESS              PIC  9(07)V99.
018100     05  PM-AVG-LATENESS           PIC S9(07)V99.
018200     05  PM-AVG-UTILIZATION        PIC  9(03)V99.
018300     05  PM-IDLE-TIME              PIC  9(07)V99.
018400     05  PM-SETUP-TIME             PIC  9(07)V99.
018500     05  FILLER                    PIC  X(01).
018600 01  PLANMET-REC-X REDEFINES PLANMET-REC.
018700     05  PN-MAKESPAN               PIC  9(07)V99.
018800     05  FILLER                    PIC  X(42).
018900 FD  RELEASE-F
019000     RECORD CONTAINS 13 CHARACTERS
019100     RECORDING MODE IS F
019200     LABEL RECORD IS STANDARD
019300     DATA RECORD IS RELEASE-REC.
019400 01  RELEASE-REC.
019500     05  RL-ORDER-ID               PIC X(12).
019600     05  FILLER                    PIC X(01).
019700 FD  RUNLOG-F
019800     RECORD CONTAINS 132 CHARACTERS
019900     RECORDING MODE IS F
020000     LABEL RECORD IS STANDARD
020100     DATA RECORD IS RUNLOG-REC.
020200 01  RUNLOG-REC                    PIC X(132).
020300 WORKING-STORAGE SECTION.
020400 01          COMP-FELDER.
020500     05      C4-ANZ                PIC S9(04) COMP VALUE ZERO.
020600     05      C4-OPS                PIC S9(04) COMP VALUE ZERO.
020700     05      C4-I1                 PIC S9(04) COMP.
020800     05      C4-I2                 PIC S9(04) COMP.
020900     05      C4-J1                 PIC S9(04) COMP.
021000     05      C4-K                  PIC S9(04) COMP.
021100     05      C4-ST                 PIC S9(04) COMP.
021200     05      C4-ST-CNT             PIC S9(04) COMP VALUE ZERO.
021300     05      C4-POOL-CNT           PIC S9(04) COMP VALUE ZERO.
021400     05      C4-POOL-TARGET        PIC S9(04) COMP.
021500     05      C4-FACT                PIC S9(09) COMP.
021600     05      C4-DRAW                PIC S9(05) COMP VALUE ZERO.
021700     05      C4-BEST-CAND          PIC S9(04) COMP.
021800     05      C4-PARETO-CNT         PIC S9(04) COMP VALUE ZERO.
021900     05      C4-SCHED-COUNT        PIC S9(04) COMP VALUE ZERO.
022000     05      C4-REL-CNT            PIC S9(04) COMP.
022100     05      C4-DUP                PIC  9(01) COMP.
022200     05      C4-SAME               PIC  9(01) COMP.
022300     05      C9-CLOCK              PIC S9(09)V99 COMP.
022400     05      C9-JOB-READY          PIC S9(09)V99 COMP.
022500     05      C9-SETUP              PIC S9(09)V99 COMP.
022600     05      C9-TARD-SUM           PIC S9(09)V99 COMP.
022700     05      C9-IDLE-SUM           PIC S9(09)V99 COMP.
022800     05      C9-SETUP-SUM          PIC S9(09)V99 COMP.
022900     05      C9-MAKESPAN           PIC S9(09)V99 COMP.
023000     05      C9-TARD               PIC S9(09)V99 COMP.
023100     05      C9-DUE                PIC S9(09)V99 COMP.
023200     05      C9-OBJ                PIC S9(09)V99 COMP.
023300     05      C9-OBJ-BEST           PIC S9(09)V99 COMP.
023400     05      C9-TOTAL-PROC         PIC S9(09)V99 COMP VALUE ZERO.
023500     05      C9-UTIL               PIC  9(03)V99 COMP.
023600     05      W-RNG-SEED            PIC  9(09) COMP.
023700     05      W-RNG-PROD            PIC S9(18)   COMP.
023800     05      W-RNG-N               PIC S9(09) COMP.
023900     05      W-RNG-R               PIC S9(09) COMP.
024000     05      FILLER                PIC  X(01).
024100
024200 01          KONSTANTE-FELDER.
024300     05      K-MODUL             PIC X(08)          VALUE "PIPOHT0M".
024400     05      K-MAX-ORDERS        PIC  9(04)   COMP  VALUE 500.
024500     05      K-MAX-OPS           PIC  9(04)   COMP  VALUE 500.
024600     05      K-MAX-STATIONS      PIC  9(04)   COMP  VALUE 20.
024700     05      K-POOL-MAX          PIC  9(04)   COMP  VALUE 10.
024800     05      K-MAX-PARETO        PIC  9(04)   COMP  VALUE 20.
024900     05      K-DRAW-MAX          PIC  9(05)   COMP  VALUE 1000.
025000     05      K-DUR-DFLT          PIC  9(05)V99 COMP VALUE 30.00.
025100     05      K-DUE-DFLT-OFFSET   PIC  9(05)V99 COMP VALUE 480.00.
025200     05      K-RNG-MULT          PIC  9(09)   COMP  VALUE 16807.
025300     05      K-RNG-MOD           PIC  9(09)   COMP  VALUE 2147483647.
025400     05      FILLER              PIC  X(01).
025500
025600 01          DISPLAY-FELDER.
025700     05      D-NUM3              PIC 9.999.
025800     05      D-NUM3B             PIC 9.999.
025900     05      D-NUM7              PIC -9(08)9.99.
026000     05      FILLER              PIC  X(01).
026100
026200 01          SCHALTER.
026300     05      FS-CONFIG            PIC X(02).
026400          88 FS-CONFIG-OK                   VALUE "00".
026500     05      FS-ORDERS            PIC X(02).
026600          88 FS-ORDERS-OK                   VALUE "00".
026700          88 FS-ORDERS-EOF                  VALUE "10".
026800     05      FS-OPS                PIC X(02).
026900          88 FS-OPS-OK                      VALUE "00".
027000          88 FS-OPS-EOF                     VALUE "10".
027100     05      FS-SCHEDOP           PIC X(02).
027200          88 FS-SCHEDOP-OK                  VALUE "00".
027300     05      FS-PLANMET           PIC X(02).
027400          88 FS-PLANMET-OK                  VALUE "00".
027500     05      FS-RELEASE           PIC X(02).
027600          88 FS-RELEASE-OK                  VALUE "00".
027700     05      FS-RUNLOG            PIC X(02).
027800          88 FS-RUNLOG-OK                   VALUE "00".
027900     05      PRG-STATUS           PIC 9      VALUE ZERO.
028000          88 PRG-OK                         VALUE ZERO.
028100          88 PRG-ABBRUCH                    VALUE 1.
028200     05      FILLER               PIC  X(01).
028300
028400 01          WORK-FELDER.
028500     05      W-ZEILE              PIC X(132).
028600     05      W-PREV-STATION       PIC X(12).
028700     05      W-TEMP-GENE PIC S9(04) COMP OCCURS 500 TIMES.
028800     05      W-REL-ORDER          PIC X(12) OCCURS 500 TIMES.
028900     05      FILLER               PIC  X(01).
029000
029100 01          TAL-TIME.
029200     05      TAL-JHJJ            PIC S9(04) COMP.
029300     05      TAL-MM              PIC S9(04) COMP.
029400     05      TAL-TT              PIC S9(04) COMP.
029500     05      FILLER              PIC  X(01).
029600 01          TAL-TIME-D.
029700     05      TAL-JHJJ-D          PIC  9(04).
029800     05      TAL-MM-D            PIC  9(02).
029900     05      TAL-TT-D            PIC  9(02).
030000     05      FILLER              PIC  X(01).
030100 01          TAL-TIME-N REDEFINES TAL-TIME-D.
030200     05      TAL-TIME-N8         PIC  9(08).
030300
030400 01          T-ORDER-TABLE.
030500     05      T-ORDER OCCURS 500 TIMES INDEXED BY TO-IDX.
030600         10  TO-ORDER-ID          PIC X(12).
030700         10  TO-DUE-DATE          PIC S9(09)V99 COMP.
030800         10  TO-DUR-SUM           PIC S9(09)V99 COMP.
030900         10  FILLER               PIC X(01).
031000
031100 01          T-OP-TABLE.
031200     05      T-OP OCCURS 500 TIMES INDEXED BY TP-IDX.
031300         10  TP-ORDER-ID           PIC X(12).
031400         10  TP-OP-ID              PIC X(16).
031500         10  TP-STATION            PIC X(12).
031600         10  TP-FAMILY             PIC X(16).
031700         10  TP-DURATION           PIC S9(09)V99 COMP.
031800         10  FILLER                PIC X(01).
031900
032000 01          T-STATION-TABLE.
032100     05      T-STATION OCCURS 20 TIMES INDEXED BY ST-IDX.
032200         10  ST-ID                 PIC X(12).
032300         10  ST-AVAIL-AT           PIC S9(09)V99 COMP.
032400         10  ST-LAST-FAMILY        PIC X(16).
032500         10  ST-BUSY-TIME          PIC S9(09)V99 COMP.
032600         10  FILLER                PIC X(01).
032700
032800 01          T-CANDIDATE-TABLE.
032900     05      T-CAND OCCURS 10 TIMES INDEXED BY TC-IDX.
033000         10  TC-GENE PIC S9(04) COMP OCCURS 500 TIMES
033100                 INDEXED BY TG-IDX.
033200         10  TC-MAKESPAN           PIC S9(09)V99 COMP.
033300         10  TC-TARD-SUM           PIC S9(09)V99 COMP.
033400         10  TC-IDLE-SUM           PIC S9(09)V99 COMP.
033500         10  TC-SETUP-SUM          PIC S9(09)V99 COMP.
033600         10  TC-OBJ                PIC S9(09)V99 COMP.
033700         10  TC-PARETO             PIC X(01).
033800         10  FILLER                PIC X(01).
033900
034000 01          T-ORDER-IDX-SORT.
034100     05      TS-ENTRY OCCURS 500 TIMES INDEXED BY TS-IDX.
034200         10  TS-ORDER-IDX          PIC S9(04) COMP.
034300         10  TS-KEY                PIC S9(09)V99 COMP.
034400         10  FILLER                PIC X(01).
034500
034600 PROCEDURE DIVISION.
034700******************************************************************
034800* Steuerungs-Section
034900******************************************************************
035000 A100-STEUERUNG SECTION.
035100 A100-00.
035200     IF  SHOW-VERSION
035300         DISPLAY K-MODUL " vom: " WHEN-COMPILED          
035400         STOP RUN
035500     END-IF
035600
035700     PERFORM B000-VORLAUF THRU B000-99
035800
035900     IF  PRG-ABBRUCH
036000         CONTINUE
036100     ELSE
036200         PERFORM B100-VERARBEITUNG THRU B100-99
036300     END-IF
036400
036500     PERFORM B090-ENDE THRU B090-99
036600     STOP RUN.
036700 A100-99.
036800     EXIT.
036900******************************************************************
037000* Vorlauf
037100******************************************************************
037200 B000-VORLAUF SECTION.
037300 B000-00.
037400     INITIALIZE SCHALTER COMP-FELDER WORK-FELDER
037500     OPEN INPUT  CONFIG-F
037600     IF  NOT FS-CONFIG-OK
037700         SET PRG-ABBRUCH TO TRUE
037800         GO TO B000-99
037900     END-IF
038000     READ CONFIG-F
038100     CLOSE CONFIG-F
038200     MOVE CF-GA-SEED TO W-RNG-SEED
038300     IF  W-RNG-SEED = ZERO
038400         MOVE 9211 TO W-RNG-SEED
038500     END-IF
038600
038700     OPEN INPUT  ORDERS-F
038800     OPEN INPUT  OPS-F
038900     OPEN OUTPUT SCHEDOP-F
039000     OPEN OUTPUT PLANMET-F
039100     OPEN OUTPUT RELEASE-F
039200     OPEN OUTPUT RUNLOG-F
039300     IF  NOT FS-ORDERS-OK
039400         SET PRG-ABBRUCH TO TRUE
039500     END-IF
039600     .
039700 B000-99.
039800     EXIT.
039900******************************************************************
040000* Nachlauf
040100******************************************************************
040200 B090-ENDE SECTION.
040300 B090-00.
040400     IF  PRG-ABBRUCH
040500         DISPLAY K-MODUL " >>> ABBRUCH <<<"
040600     ELSE
040700         DISPLAY K-MODUL " Lauf beendet - Kandidaten: " C4-POOL-CNT
040800     END-IF
040900     CLOSE ORDERS-F OPS-F SCHEDOP-F PLANMET-F RELEASE-F RUNLOG-F
041000     .
041100 B090-99.
041200     EXIT.
041300******************************************************************
041400* Verarbeitung
041500******************************************************************
041600 B100-VERARBEITUNG SECTION.
041700 B100-00.
041800     PERFORM C200-READ-ORDER THRU C200-99
041900     PERFORM D100-READ-LOOP THRU D100-99
042000         UNTIL FS-ORDERS-EOF
042100
042200     PERFORM C210-READ-OP THRU C210-99
042300     PERFORM D110-OP-LOOP THRU D110-99
042400         UNTIL FS-OPS-EOF
042500
042600     IF  C4-ANZ = ZERO
042700         GO TO B100-99
042800     END-IF
042900
043000     PERFORM C300-BUILD-POOL THRU C300-99
043100
043200     PERFORM C400-STATION-SIM THRU C400-99
043300         VARYING TC-IDX FROM 1 BY 1 UNTIL TC-IDX > C4-POOL-CNT
043400
043500     PERFORM C500-PARETO-FILTER THRU C500-99
043600     PERFORM C600-WEIGHTED-SELECT THRU C600-99
043700
043800     PERFORM D400-WRITE-SCHEDULE THRU D400-99
043900     PERFORM F400-WRITE-METRICS THRU F400-99
044000     PERFORM D410-RELEASE-OPS THRU D410-99
044100     PERFORM E100-WRITE-RUNLOG THRU E100-99
044200     .
044300 B100-99.
044400     EXIT.
044500 C200-READ-ORDER SECTION.
044600 C200-00.
044700     READ ORDERS-F
044800         AT END SET FS-ORDERS-EOF TO TRUE
044900     END-READ
045000     .
045100 C200-99.
045200     EXIT.
045300******************************************************************
045400* Auftragssatz lesen
045500******************************************************************
045600 D100-READ-LOOP SECTION.
045700 D100-00.
045800     IF  OR-ORDER-ID = SPACES
045900         GO TO D100-90
046000     END-IF
046100
046200     IF  C4-ANZ < K-MAX-ORDERS
046300         ADD 1 TO C4-ANZ
046400         SET TO-IDX TO C4-ANZ
046500         MOVE OR-ORDER-ID  TO TO-ORDER-ID (TO-IDX)
046600         MOVE OR-DUE-DATE  TO TO-DUE-DATE (TO-IDX)
046700         MOVE ZERO         TO TO-DUR-SUM (TO-IDX)
046800     END-IF
046900     .
047000 D100-90.
047100     PERFORM C200-READ-ORDER THRU C200-99
047200     .
047300 D100-99.
047400     EXIT.
047500 C210-READ-OP SECTION.
047600 C210-00.
047700     READ OPS-F
047800         AT END SET FS-OPS-EOF TO TRUE
047900     END-READ
048000     .
048100 C210-99.
048200     EXIT.
048300******************************************************************
048400* Vorgangssatz lesen - Dauer 0 wird durch Standarddauer ersetzt,
048500* auch Stationstabelle wird hier vorbelegt
048600******************************************************************
048700 D110-OP-LOOP SECTION.
048800 D110-00.
048900     IF  OP-ORDER-ID = SPACES
049000         GO TO D110-90
049100     END-IF
049200
049300     IF  C4-OPS < K-MAX-OPS
049400         ADD 1 TO C4-OPS
049500         SET TP-IDX TO C4-OPS
049600         MOVE OP-ORDER-ID   TO TP-ORDER-ID (TP-IDX)
049700         MOVE OP-OP-ID      TO TP-OP-ID (TP-IDX)
049800         MOVE OP-STATION-ID TO TP-STATION (TP-IDX)
049900         MOVE OP-SETUP-FAMILY TO TP-FAMILY (TP-IDX)
050000         IF  OP-EXPECTED-DUR > ZERO
050100             MOVE OP-EXPECTED-DUR TO TP-DURATION (TP-IDX)
050200         ELSE
050300             MOVE K-DUR-DFLT      TO TP-DURATION (TP-IDX)
050400         END-IF
050500         PERFORM C230-FIND-OR-ADD-STATION THRU C230-99
050600     END-IF
050700
050800     PERFORM D120-MATCH-ORDER THRU D120-99
050900         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
051000     .
051100 D110-90.
051200     PERFORM C210-READ-OP THRU C210-99
051300     .
051400 D110-99.
051500     EXIT.
051600 D120-MATCH-ORDER SECTION.
051700 D120-00.
051800     IF  TO-ORDER-ID (C4-I1) NOT EQUAL OP-ORDER-ID
051900         GO TO D120-99
052000     END-IF
052100     ADD TP-DURATION (C4-OPS) TO TO-DUR-SUM (C4-I1)
052200     ADD TP-DURATION (C4-OPS) TO C9-TOTAL-PROC
052300     SET C4-I1 TO C4-ANZ
052400     .
052500 D120-99.
052600     EXIT.
052700 C230-FIND-OR-ADD-STATION SECTION.
052800 C230-00.
052900     MOVE ZERO TO C4-K
053000     PERFORM C231-SCAN-STATION THRU C231-99
053100         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-ST-CNT
053200     IF  C4-K = ZERO AND C4-ST-CNT < K-MAX-STATIONS
053300         ADD 1 TO C4-ST-CNT
053400         SET ST-IDX TO C4-ST-CNT
053500         MOVE OP-STATION-ID TO ST-ID (ST-IDX)
053600         MOVE ZERO TO ST-AVAIL-AT (ST-IDX)
053700         MOVE SPACES TO ST-LAST-FAMILY (ST-IDX)
053800         MOVE ZERO TO ST-BUSY-TIME (ST-IDX)
053900     END-IF
054000     .
054100 C230-99.
054200     EXIT.
054300 C231-SCAN-STATION SECTION.
054400 C231-00.
054500     SET ST-IDX TO C4-J1
054600     IF  ST-ID (ST-IDX) = OP-STATION-ID
054700         MOVE 1 TO C4-K
054800     END-IF
054900     .
055000 C231-99.
055100     EXIT.
055200******************************************************************
055300* Kandidatenpool aufbauen (R16, CR2151)
055400* Identitaet, SPT, EDD und Zufallsfolgen bis min(10,n!) erreicht
055500* ist oder 1000 Ziehversuche erfolgt sind
055600******************************************************************
055700 C300-BUILD-POOL SECTION.
055800 C300-00.
055900     PERFORM C340-COMPUTE-TARGET THRU C340-99
056000
056100     PERFORM C350-BUILD-IDENTITY THRU C350-99
056200     PERFORM C332-TRY-ADD THRU C332-99
056300
056400     PERFORM C360-BUILD-SPT THRU C360-99
056500     PERFORM C332-TRY-ADD THRU C332-99
056600
056700     PERFORM C370-BUILD-EDD THRU C370-99
056800     PERFORM C332-TRY-ADD THRU C332-99
056900
057000     PERFORM C380-ONE-DRAW THRU C380-99
057100         UNTIL C4-POOL-CNT >= C4-POOL-TARGET
057200            OR C4-DRAW >= K-DRAW-MAX
057300     .
057400 C300-99.
057500     EXIT.
057600 C340-COMPUTE-TARGET SECTION.
057700 C340-00.
057800     MOVE 1 TO C4-FACT
057900     PERFORM C341-MULT-ONE THRU C341-99
058000         VARYING C4-I1 FROM 2 BY 1
058100             UNTIL C4-I1 > C4-ANZ OR C4-FACT >= K-POOL-MAX
058200     COMPUTE C4-POOL-TARGET = FUNCTION MIN(K-POOL-MAX, C4-FACT)
058300     .
058400 C340-99.
058500     EXIT.
058600 C341-MULT-ONE SECTION.
058700 C341-00.
058800     MULTIPLY C4-I1 BY C4-FACT
058900     .
059000 C341-99.
059100     EXIT.
059200 C350-BUILD-IDENTITY SECTION.
059300 C350-00.
059400     PERFORM C351-ONE-SLOT THRU C351-99
059500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
059600     .
059700 C350-99.
059800     EXIT.
059900 C351-ONE-SLOT SECTION.
060000 C351-00.
060100     MOVE C4-I1 TO W-TEMP-GENE (C4-I1)
060200     .
060300 C351-99.
060400     EXIT.
060500 C360-BUILD-SPT SECTION.
060600 C360-00.
060700     PERFORM C330-FILL-DUR-KEY THRU C330-99
060800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
060900     PERFORM C390-SORT-ASCENDING THRU C390-99
061000     PERFORM C391-COPY-TO-TEMP THRU C391-99
061100         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
061200     .
061300 C360-99.
061400     EXIT.
061500 C330-FILL-DUR-KEY SECTION.
061600 C330-00.
061700     SET TS-IDX TO C4-I1
061800     MOVE C4-I1 TO TS-ORDER-IDX (TS-IDX)
061900     MOVE TO-DUR-SUM (C4-I1) TO TS-KEY (TS-IDX)
062000     .
062100 C330-99.
062200     EXIT.
062300 C370-BUILD-EDD SECTION.
062400 C370-00.
062500     PERFORM C371-FILL-DUE-KEY THRU C371-99
062600         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
062700     PERFORM C390-SORT-ASCENDING THRU C390-99
062800     PERFORM C391-COPY-TO-TEMP THRU C391-99
062900         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
063000     .
063100 C370-99.
063200     EXIT.
063300 C371-FILL-DUE-KEY SECTION.
063400 C371-00.
063500     SET TS-IDX TO C4-I1
063600     MOVE C4-I1 TO TS-ORDER-IDX (TS-IDX)
063700     MOVE TO-DUE-DATE (C4-I1) TO TS-KEY (TS-IDX)
063800     .
063900 C371-99.
064000     EXIT.
064100 C390-SORT-ASCENDING SECTION.
064200 C390-00.
064300     IF  C4-ANZ < 2
064400         GO TO C390-99
064500     END-IF
064600     PERFORM C392-OUTER-PASS THRU C392-99
064700         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-ANZ
064800     .
064900 C390-99.
065000     EXIT.
065100 C392-OUTER-PASS SECTION.
065200 C392-00.
065300     MOVE TS-ENTRY (C4-J1) TO TS-ENTRY (501)
065400     MOVE C4-J1 TO C4-K
065500     PERFORM C393-SHIFT-DOWN THRU C393-99
065600         UNTIL C4-K < 2
065700     MOVE TS-ENTRY (501) TO TS-ENTRY (C4-K)
065800     .
065900 C392-99.
066000     EXIT.
066100 C393-SHIFT-DOWN SECTION.
066200 C393-00.
066300     IF  TS-KEY (C4-K - 1) > TS-KEY (501)
066400         MOVE TS-ENTRY (C4-K - 1) TO TS-ENTRY (C4-K)
066500         SUBTRACT 1 FROM C4-K
066600     ELSE
066700         MOVE 1 TO C4-K
066800     END-IF
066900     .
067000 C393-99.
067100     EXIT.
067200 C391-COPY-TO-TEMP SECTION.
067300 C391-00.
067400     SET TS-IDX TO C4-I1
067500     MOVE TS-ORDER-IDX (TS-IDX) TO W-TEMP-GENE (C4-I1)
067600     .
067700 C391-99.
067800     EXIT.
067900******************************************************************
068000* Zufallsfolge ziehen (Fisher-Yates) und Aufnahmeversuch
068100******************************************************************
068200 C380-ONE-DRAW SECTION.
068300 C380-00.
068400     ADD 1 TO C4-DRAW
068500     PERFORM C351-ONE-SLOT THRU C351-99
068600         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
068700
068800     PERFORM C381-SHUFFLE-ONE THRU C381-99
068900         VARYING C4-I1 FROM C4-ANZ BY -1 UNTIL C4-I1 < 2
069000
069100     PERFORM C332-TRY-ADD THRU C332-99
069200     .
069300 C380-99.
069400     EXIT.
069500 C381-SHUFFLE-ONE SECTION.
069600 C381-00.
069700     PERFORM C700-RNG-INT THRU C700-99
069800     COMPUTE C4-J1 = FUNCTION MOD(W-RNG-N, C4-I1) + 1
069900     MOVE W-TEMP-GENE (C4-I1) TO C4-K
070000     MOVE W-TEMP-GENE (C4-J1) TO W-TEMP-GENE (C4-I1)
070100     MOVE C4-K TO W-TEMP-GENE (C4-J1)
070200     .
070300 C381-99.
070400     EXIT.
070500******************************************************************
070600* Park-Miller-Generator (minimaler Standard)
070700******************************************************************
070800 C700-RNG-INT SECTION.
070900 C700-00.
071000     COMPUTE W-RNG-PROD = K-RNG-MULT * W-RNG-SEED
071100     DIVIDE W-RNG-PROD BY K-RNG-MOD GIVING W-RNG-R
071200         REMAINDER W-RNG-N
071300     MOVE W-RNG-N TO W-RNG-SEED
071400     .
071500 C700-99.
071600     EXIT.
071700******************************************************************
071800* Aufnahme einer Kandidatenfolge, falls noch nicht im Pool
071900* vorhanden (Vergleich der vollstaendigen Genfolge)
072000******************************************************************
072100 C332-TRY-ADD SECTION.
072200 C332-00.
072300     MOVE ZERO TO C4-DUP
072400     PERFORM C333-COMPARE-ONE-CAND THRU C333-99
072500         VARYING TC-IDX FROM 1 BY 1 UNTIL TC-IDX > C4-POOL-CNT
072600
072700     IF  C4-DUP = ZERO AND C4-POOL-CNT < K-POOL-MAX
072800         ADD 1 TO C4-POOL-CNT
072900         SET TC-IDX TO C4-POOL-CNT
073000         PERFORM C334-COPY-GENE THRU C334-99
073100             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
073200     END-IF
073300     .
073400 C332-99.
073500     EXIT.
073600 C333-COMPARE-ONE-CAND SECTION.
073700 C333-00.
073800     MOVE 1 TO C4-SAME
073900     PERFORM C335-COMPARE-GENE THRU C335-99
074000         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
074100     IF  C4-SAME = 1
074200         MOVE 1 TO C4-DUP
074300     END-IF
074400     .
074500 C333-99.
074600     EXIT.
074700 C335-COMPARE-GENE SECTION.
074800 C335-00.
074900     SET TG-IDX TO C4-I1
075000     IF  TC-GENE (TC-IDX TG-IDX) NOT EQUAL W-TEMP-GENE (C4-I1)
075100         MOVE ZERO TO C4-SAME
075200     END-IF
075300     .
075400 C335-99.
075500     EXIT.
075600 C334-COPY-GENE SECTION.
075700 C334-00.
075800     SET TG-IDX TO C4-I1
075900     MOVE W-TEMP-GENE (C4-I1) TO TC-GENE (TC-IDX TG-IDX)
076000     .
076100 C334-99.
076200     EXIT.
076300******************************************************************
076400* Stationsgenaue Simulation je Kandidat (R16)
076500******************************************************************
076600 C400-STATION-SIM SECTION.
076700 C400-00.
076800     PERFORM C410-RESET-STATIONS THRU C410-99
076900         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ST-CNT
077000
077100     MOVE ZERO TO C9-TARD-SUM
077200     MOVE ZERO TO C9-SETUP-SUM
077300
077400     PERFORM C420-ONE-ORDER THRU C420-99
077500         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-ANZ
077600
077700     PERFORM C430-STATION-MAKESPAN THRU C430-99
077800
077900     MOVE C9-MAKESPAN TO TC-MAKESPAN (TC-IDX)
078000     MOVE C9-TARD-SUM TO TC-TARD-SUM (TC-IDX)
078100     MOVE C9-IDLE-SUM TO TC-IDLE-SUM (TC-IDX)
078200     MOVE C9-SETUP-SUM TO TC-SETUP-SUM (TC-IDX)
078300     .
078400 C400-99.
078500     EXIT.
078600 C410-RESET-STATIONS SECTION.
078700 C410-00.
078800     SET ST-IDX TO C4-I1
078900     MOVE ZERO TO ST-AVAIL-AT (ST-IDX)
079000     MOVE SPACES TO ST-LAST-FAMILY (ST-IDX)
079100     MOVE ZERO TO ST-BUSY-TIME (ST-IDX)
079200     .
079300 C410-99.
079400     EXIT.
079500 C420-ONE-ORDER SECTION.
079600 C420-00.
079700     SET TG-IDX TO C4-I2
079800     MOVE TC-GENE (TC-IDX TG-IDX) TO C4-I1
079900     MOVE ZERO TO C9-JOB-READY
080000
080100     PERFORM C440-ONE-OP THRU C440-99
080200         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-OPS
080300
080400     IF  TO-DUE-DATE (C4-I1) > ZERO
080500         MOVE TO-DUE-DATE (C4-I1) TO C9-DUE
080600     ELSE
080700         COMPUTE C9-DUE = C9-JOB-READY + K-DUE-DFLT-OFFSET
080800     END-IF
080900     COMPUTE C9-TARD ROUNDED =
081000             FUNCTION MAX(ZERO, C9-JOB-READY - C9-DUE)
081100     ADD C9-TARD TO C9-TARD-SUM
081200     .
081300 C420-99.
081400     EXIT.
081500 C440-ONE-OP SECTION.
081600 C440-00.
081700     IF  TP-ORDER-ID (C4-J1) NOT EQUAL TO-ORDER-ID (C4-I1)
081800         GO TO C440-99
081900     END-IF
082000
082100     PERFORM C450-FIND-STATION THRU C450-99
082200
082300     MOVE ZERO TO C9-SETUP
082400     IF  ST-LAST-FAMILY (ST-IDX) NOT EQUAL SPACES AND
082500         ST-LAST-FAMILY (ST-IDX) NOT EQUAL TP-FAMILY (C4-J1)
082600         MOVE CF-SETUP-MINUTES TO C9-SETUP
082700     END-IF
082800
082900     IF  C9-JOB-READY > ST-AVAIL-AT (ST-IDX)
083000         MOVE C9-JOB-READY TO C9-CLOCK
083100     ELSE
083200         MOVE ST-AVAIL-AT (ST-IDX) TO C9-CLOCK
083300     END-IF
083400     ADD C9-SETUP TO C9-CLOCK
083500     ADD C9-SETUP TO C9-SETUP-SUM
083600     ADD TP-DURATION (C4-J1) TO C9-CLOCK
083700     ADD TP-DURATION (C4-J1) TO ST-BUSY-TIME (ST-IDX)
083800
083900     MOVE C9-CLOCK TO ST-AVAIL-AT (ST-IDX)
084000     MOVE TP-FAMILY (C4-J1) TO ST-LAST-FAMILY (ST-IDX)
084100     MOVE C9-CLOCK TO C9-JOB-READY
084200     .
084300 C440-99.
084400     EXIT.
084500 C450-FIND-STATION SECTION.
084600 C450-00.
084700     SET ST-IDX TO 1
084800     PERFORM C451-SCAN-STATION THRU C451-99
084900         VARYING C4-ST FROM 1 BY 1 UNTIL C4-ST > C4-ST-CNT
085000     .
085100 C450-99.
085200     EXIT.
085300 C451-SCAN-STATION SECTION.
085400 C451-00.
085500     IF  ST-ID (C4-ST) = TP-STATION (C4-J1)
085600         SET ST-IDX TO C4-ST
085700         SET C4-ST TO C4-ST-CNT
085800     END-IF
085900     .
086000 C451-99.
086100     EXIT.
086200 C430-STATION-MAKESPAN SECTION.
086300 C430-00.
086400     MOVE ZERO TO C9-MAKESPAN
086500     MOVE ZERO TO C9-IDLE-SUM
086600     PERFORM C431-ONE-STATION THRU C431-99
086700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ST-CNT
086800     .
086900 C430-99.
087000     EXIT.
087100 C431-ONE-STATION SECTION.
087200 C431-00.
087300     SET ST-IDX TO C4-I1
087400     IF  ST-AVAIL-AT (ST-IDX) > C9-MAKESPAN
087500         MOVE ST-AVAIL-AT (ST-IDX) TO C9-MAKESPAN
087600     END-IF
087700     COMPUTE C9-IDLE-SUM ROUNDED = C9-IDLE-SUM +
087800             ST-AVAIL-AT (ST-IDX) - ST-BUSY-TIME (ST-IDX)
087900     .
088000 C431-99.
088100     EXIT.
088200******************************************************************
088300* Pareto-Filter ueber Durchlaufzeit/Verspaetung/Leerzeit (R16)
088400******************************************************************
088500 C500-PARETO-FILTER SECTION.
088600 C500-00.
088700     MOVE ZERO TO C4-PARETO-CNT
088800     PERFORM C510-CHECK-ONE THRU C510-99
088900         VARYING TC-IDX FROM 1 BY 1 UNTIL TC-IDX > C4-POOL-CNT
089000     .
089100 C500-99.
089200     EXIT.
089300 C510-CHECK-ONE SECTION.
089400 C510-00.
089500     MOVE "Y" TO TC-PARETO (TC-IDX)
089600     PERFORM C520-DOMINATE-CHECK THRU C520-99
089700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-POOL-CNT
089800     IF  TC-PARETO (TC-IDX) = "Y"
089900         ADD 1 TO C4-PARETO-CNT
090000     END-IF
090100     .
090200 C510-99.
090300     EXIT.
090400 C520-DOMINATE-CHECK SECTION.
090500 C520-00.
090600     IF  C4-I1 = TC-IDX
090700         GO TO C520-99
090800     END-IF
090900
091000     IF  TC-MAKESPAN (C4-I1)  <= TC-MAKESPAN (TC-IDX)  AND
091100         TC-TARD-SUM (C4-I1)  <= TC-TARD-SUM (TC-IDX)  AND
091200         TC-IDLE-SUM (C4-I1)  <= TC-IDLE-SUM (TC-IDX)  AND
091300        (TC-MAKESPAN (C4-I1) < TC-MAKESPAN (TC-IDX)  OR
091400         TC-TARD-SUM (C4-I1) < TC-TARD-SUM (TC-IDX)  OR
091500         TC-IDLE-SUM (C4-I1) < TC-IDLE-SUM (TC-IDX))
091600         MOVE "N" TO TC-PARETO (TC-IDX)
091700     END-IF
091800     .
091900 C520-99.
092000     EXIT.
092100******************************************************************
092200* Gewichtete Auswahl aus der Pareto-Front (R16)
092300******************************************************************
092400 C600-WEIGHTED-SELECT SECTION.
092500 C600-00.
092600     MOVE ZERO TO C4-BEST-CAND
092700     MOVE 99999999.99 TO C9-OBJ-BEST
092800     PERFORM C610-SCORE-ONE THRU C610-99
092900         VARYING TC-IDX FROM 1 BY 1 UNTIL TC-IDX > C4-POOL-CNT
093000     IF  C4-BEST-CAND = ZERO
093100         MOVE 1 TO C4-BEST-CAND
093200     END-IF
093300     .
093400 C600-99.
093500     EXIT.
093600 C610-SCORE-ONE SECTION.
093700 C610-00.
093800     IF  TC-PARETO (TC-IDX) NOT EQUAL "Y"
093900         GO TO C610-99
094000     END-IF
094100     COMPUTE TC-OBJ (TC-IDX) ROUNDED =
094200             CF-WEIGHT-MAKESPAN * TC-MAKESPAN (TC-IDX) +
094300             CF-WEIGHT-TARDINESS * TC-TARD-SUM (TC-IDX) +
094400             CF-WEIGHT-IDLE * TC-IDLE-SUM (TC-IDX) +
094500             CF-WEIGHT-SETUP * TC-SETUP-SUM (TC-IDX)
094600     IF  TC-OBJ (TC-IDX) < C9-OBJ-BEST
094700         MOVE TC-OBJ (TC-IDX) TO C9-OBJ-BEST
094800         SET C4-BEST-CAND TO TC-IDX
094900     END-IF
095000     .
095100 C610-99.
095200     EXIT.
095300******************************************************************
095400* Vorgangsplan der Siegerfolge schreiben (R16)
095500******************************************************************
095600 D400-WRITE-SCHEDULE SECTION.
095700 D400-00.
095800     SET TC-IDX TO C4-BEST-CAND
095900     PERFORM C410-RESET-STATIONS THRU C410-99
096000         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ST-CNT
096100
096200     PERFORM D420-ONE-ORDER-OUT THRU D420-99
096300         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-ANZ
096400     .
096500 D400-99.
096600     EXIT.
096700 D420-ONE-ORDER-OUT SECTION.
096800 D420-00.
096900     SET TG-IDX TO C4-I2
097000     MOVE TC-GENE (TC-IDX TG-IDX) TO C4-I1
097100     MOVE ZERO TO C9-JOB-READY
097200
097300     PERFORM D430-ONE-OP-OUT THRU D430-99
097400         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-OPS
097500     .
097600 D420-99.
097700     EXIT.
097800 D430-ONE-OP-OUT SECTION.
097900 D430-00.
098000     IF  TP-ORDER-ID (C4-J1) NOT EQUAL TO-ORDER-ID (C4-I1)
098100         GO TO D430-99
098200     END-IF
098300
098400     PERFORM C450-FIND-STATION THRU C450-99
098500
098600     INITIALIZE SCHEDOP-REC
098700     MOVE "N" TO SO-SETUP-APPLIED
098800     MOVE ZERO TO C9-SETUP
098900     IF  ST-LAST-FAMILY (ST-IDX) NOT EQUAL SPACES AND
099000         ST-LAST-FAMILY (ST-IDX) NOT EQUAL TP-FAMILY (C4-J1)
099100         MOVE CF-SETUP-MINUTES TO C9-SETUP
099200         MOVE "Y" TO SO-SETUP-APPLIED
099300     END-IF
099400
099500     IF  C9-JOB-READY > ST-AVAIL-AT (ST-IDX)
099600         MOVE C9-JOB-READY TO C9-CLOCK
099700     ELSE
099800         MOVE ST-AVAIL-AT (ST-IDX) TO C9-CLOCK
099900     END-IF
100000     ADD C9-SETUP TO C9-CLOCK
100100
100200     COMPUTE SO-START-TIME ROUNDED = CF-NOW + C9-CLOCK
100300     ADD TP-DURATION (C4-J1) TO C9-CLOCK
100400     COMPUTE SO-END-TIME ROUNDED = CF-NOW + C9-CLOCK
100500
100600     MOVE TO-ORDER-ID (C4-I1)   TO SO-ORDER-ID
100700     MOVE TP-OP-ID (C4-J1)      TO SO-OP-ID
100800     MOVE TP-STATION (C4-J1)    TO SO-STATION-ID
100900     MOVE TP-STATION (C4-J1) (1:8) TO SO-SLOT-ID
101000     MOVE TP-DURATION (C4-J1)   TO SO-DURATION
101100
101200     MOVE C9-CLOCK TO ST-AVAIL-AT (ST-IDX)
101300     MOVE TP-FAMILY (C4-J1) TO ST-LAST-FAMILY (ST-IDX)
101400     MOVE C9-CLOCK TO C9-JOB-READY
101500
101600     WRITE SCHEDOP-REC
101700     ADD 1 TO C4-SCHED-COUNT
101800     IF  C4-SCHED-COUNT <= 500
101900         MOVE TO-ORDER-ID (C4-I1) TO W-REL-ORDER (C4-SCHED-COUNT)
102000     END-IF
102100     .
102200 D430-99.
102300     EXIT.
102400******************************************************************
102500* Kennzahlenzeile der Siegerfolge (R16)
102600******************************************************************
102700 F400-WRITE-METRICS SECTION.
102800 F400-00.
102900     SET TC-IDX TO C4-BEST-CAND
103000     INITIALIZE PLANMET-REC
103100     MOVE TC-MAKESPAN (TC-IDX)  TO PM-MAKESPAN
103200     MOVE TC-TARD-SUM (TC-IDX)  TO PM-TARDINESS
103300     IF  C4-ANZ > ZERO
103400         COMPUTE PM-AVG-LATENESS ROUNDED =
103500                 TC-TARD-SUM (TC-IDX) / C4-ANZ
103600     ELSE
103700         MOVE ZERO TO PM-AVG-LATENESS
103800     END-IF
103900     IF  TC-MAKESPAN (TC-IDX) > ZERO
104000         COMPUTE C9-UTIL ROUNDED =
104100                 C9-TOTAL-PROC / TC-MAKESPAN (TC-IDX) * 100
104200         IF  C9-UTIL > 100
104300             MOVE 100 TO C9-UTIL
104400         END-IF
104500     ELSE
104600         MOVE ZERO TO C9-UTIL
104700     END-IF
104800     MOVE C9-UTIL               TO PM-AVG-UTILIZATION
104900     MOVE TC-IDLE-SUM (TC-IDX)  TO PM-IDLE-TIME
105000     MOVE TC-SETUP-SUM (TC-IDX) TO PM-SETUP-TIME
105100     WRITE PLANMET-REC
105200     .
105300 F400-99.
105400     EXIT.
105500******************************************************************
105600* Freigabe des ersten RELEASE-FRACTION-Anteils der Vorgangs-
105700* bloecke (R16) - de-dupliziert in Reihenfolge des Auftretens
105800******************************************************************
105900 D410-RELEASE-OPS SECTION.
106000 D410-00.
106100     COMPUTE C4-REL-CNT ROUNDED =
106200             FUNCTION MAX(1, FUNCTION INTEGER(
106300                 C4-SCHED-COUNT * CF-RELEASE-FRACTION))
106400
106500     PERFORM D440-ONE-RELEASE THRU D440-99
106600         VARYING C4-I1 FROM 1 BY 1
106700             UNTIL C4-I1 > C4-REL-CNT
106800     .
106900 D410-99.
107000     EXIT.
107100 D440-ONE-RELEASE SECTION.
107200 D440-00.
107300     MOVE ZERO TO C4-K
107400     PERFORM D450-SCAN-SEEN THRU D450-99
107500         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-I1 - 1
107600     IF  C4-K = ZERO
107700         INITIALIZE RELEASE-REC
107800         MOVE W-REL-ORDER (C4-I1) TO RL-ORDER-ID
107900         WRITE RELEASE-REC
108000     END-IF
108100     .
108200 D440-99.
108300     EXIT.
108400 D450-SCAN-SEEN SECTION.
108500 D450-00.
108600     IF  W-REL-ORDER (C4-I2) = W-REL-ORDER (C4-I1)
108700         MOVE 1 TO C4-K
108800     END-IF
108900     .
109000 D450-99.
109100     EXIT.
109200******************************************************************
109300* RUNLOG-Bericht
109400******************************************************************
109500 E100-WRITE-RUNLOG SECTION.
109600 E100-00.
109700*    CR2131 - Kopfzeile zeigt jetzt NOW= und die Gewichte
109800*    MAKESPAN/TARDINESS aus dem CONFIG-REC
109900     MOVE CF-NOW               TO D-NUM7
110000     MOVE CF-WEIGHT-MAKESPAN   TO D-NUM3
110100     MOVE CF-WEIGHT-TARDINESS  TO D-NUM3B
110200     MOVE SPACES TO W-ZEILE
110300     STRING "PIPOHT0M  FEINTERMINIERUNG  NOW=" DELIMITED SIZE
110400            D-NUM7 DELIMITED SIZE
110500            "  W-MAKESPAN=" DELIMITED SIZE
110600            D-NUM3 DELIMITED SIZE
110700            " W-TARDINESS=" DELIMITED SIZE
110800            D-NUM3B DELIMITED SIZE
110900            "  POOL=" DELIMITED SIZE
111000            C4-POOL-CNT DELIMITED SIZE
111100            " PARETO=" DELIMITED SIZE
111200            C4-PARETO-CNT DELIMITED SIZE
111300            " KANDIDAT=" DELIMITED SIZE
111400            C4-BEST-CAND DELIMITED SIZE
111500       INTO W-ZEILE
111600     MOVE W-ZEILE TO RUNLOG-REC
111700     WRITE RUNLOG-REC
111800     .
111900 E100-99.
112000     EXIT.
112100******************************************************************
112200* ENDE Source-Programm
112300******************************************************************
