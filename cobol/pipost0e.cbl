000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PIPOST0.
001100 AUTHOR.        R. BAUMANN.
001200 INSTALLATION.  WERK TERMINIERUNG - APO-ABLOESUNG.
001300 DATE-WRITTEN.  1997-08-04.
001400 DATE-COMPILED.
001500 SECURITY.      NUR INTERNE VERWENDUNG - PRODUKTIONSFREIGABE.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2000-03-17
001900* Letzte Version   :: B.03.00
002000* Kurzbeschreibung :: Feinterminierung Einzelmaschine - drei
002100*                      Kandidatenfolgen, gewichtete Auswahl
002200* Auftrag          :: TERM-PIPO-1
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1997-08-04| rb  | Neuerstellung - SPT/LPT/EDD Kandidaten,
002900*       |          |     | Einzelmaschinen-Simulation
003000*A.01.00|1998-02-26| rb  | Ruestzeitstrafe bei Stationswechsel
003100*       |          |     | ergaenzt (fix 5,00 Min)
003200*B.00.00|1998-12-18| mm  | Jahr-2000-Umstellung: Jahresfeld auf
003300*       |          |     | vierstellig, Terminpruef. angepasst  CR2001
003400*B.01.00|1999-08-09| rb  | Gewichtete Kennzahlauswahl statt
003500*       |          |     | reiner Durchlaufzeit-Minimierung      CR2077
003600*B.02.00|2000-01-17| rb  | AUFTRAG TERM-PIPO-1: Freigabe der
003700*       |          |     | ersten Haelfte der Vorgangsbloecke    CR2139
003800*B.03.00|2000-03-17| lor | RUNLOG-Kopf zeigt jetzt NOW= und die
003900*       |          |     | Gewichte W-MAKESPAN=/W-TARDINESS=,
004000*       |          |     | vorher fehlte der Laufzeitstempel     CR2131
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500* PIPOST0 bildet drei Kandidatenfolgen der Auftraege (SPT, LPT und
004600* EDD nach Gesamtvorgangsdauer bzw. Liefertermin), simuliert jede
004700* Folge seriell auf einer gedachten Einzelmaschine (fixe Ruestzeit-
004800* strafe von 5,00 Minuten bei jedem Stationswechsel) und waehlt die
004900* Folge mit der kleinsten gewichteten Summe aus Durchlaufzeit,
005000* Verspaetung, Leerzeit und Ruestzeit. Von der Siegerfolge wird die
005100* erste Haelfte der Vorgangsbloecke zur Freigabe markiert.
005200*
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. TANDEM-NONSTOP.
005700 OBJECT-COMPUTER. TANDEM-NONSTOP.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CONFIG-F    ASSIGN TO "CONFIG"
006700                         ORGANIZATION IS SEQUENTIAL
006800                         FILE STATUS IS FS-CONFIG.
006900     SELECT ORDERS-F    ASSIGN TO "ORDERS"
007000                         ORGANIZATION IS SEQUENTIAL
007100                         FILE STATUS IS FS-ORDERS.
007200     SELECT OPS-F       ASSIGN TO "OPERATNS"
007300                         ORGANIZATION IS SEQUENTIAL
007400                         FILE STATUS IS FS-OPS.
007500     SELECT SCHEDOP-F   ASSIGN TO "SCHEDOP"
007600                         ORGANIZATION IS SEQUENTIAL
007700                         FILE STATUS IS FS-SCHEDOP.
007800     SELECT PLANMET-F   ASSIGN TO "PLANMET"
007900                         ORGANIZATION IS SEQUENTIAL
008000                         FILE STATUS IS FS-PLANMET.
008100     SELECT RELEASE-F   ASSIGN TO "RELEASE"
008200                         ORGANIZATION IS SEQUENTIAL
008300                         FILE STATUS IS FS-RELEASE.
008400     SELECT RUNLOG-F    ASSIGN TO "RUNLOG"
008500                         ORGANIZATION IS SEQUENTIAL
008600                         FILE STATUS IS FS-RUNLOG.
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  CONFIG-F
009000     RECORD CONTAINS 512 CHARACTERS
009100     RECORDING MODE IS F
009200     LABEL RECORD IS STANDARD
009300     DATA RECORD IS CONFIG-REC.
009400 01  CONFIG-REC.
009500     05  CF-NOW                  PIC S9(09)V99.
009600     05  CF-WEIGHT-MAKESPAN      PIC  9V999.
009700     05  CF-WEIGHT-TARDINESS     PIC  9V999.
009800     05  CF-WEIGHT-IDLE          PIC  9V999.
009900     05  CF-WEIGHT-SETUP         PIC  9V999.
010000     05  CF-RELEASE-FRACTION     PIC  9V999.
010100     05  CF-REST                 PIC  X(480).
010200     05  FILLER                  PIC  X(01).
010300 01  CONFIG-REC-X REDEFINES CONFIG-REC.
010400     05  CX-TAKT-BLOCK            PIC X(29).
010500     05  FILLER                   PIC X(483).
010600 FD  ORDERS-F
010700     RECORD CONTAINS 128 CHARACTERS
010800     RECORDING MODE IS F
010900     LABEL RECORD IS STANDARD
011000     DATA RECORD IS ORDERS-REC.
011100 01  ORDERS-REC.
011200     05  OR-ORDER-ID              PIC X(12).
011300     05  OR-CREATED-AT            PIC S9(09)V99.
011400     05  OR-DUE-DATE              PIC S9(09)V99.
011500     05  OR-READY-AT              PIC S9(09)V99.
011600     05  OR-PROC-TIME-DEM         PIC  9(05)V99.
011700     05  OR-PROC-TIME-MON         PIC  9(05)V99.
011800     05  OR-PRIORITY-HINT         PIC S9(03)V999.
011900     05  OR-FAMILY                PIC X(16).
012000     05  OR-PRODUCT-GROUP         PIC X(16).
012100     05  OR-DEFERRED-COUNT        PIC  9(03).
012200     05  OR-OP-COUNT              PIC  9(03).
012300     05  OR-SEQ-STEP-COUNT        PIC  9(03).
012400     05  OR-VARIANT-COUNT         PIC  9(02).
012500     05  FILLER                   PIC  X(20).
012600 01  ORDERS-REC-X REDEFINES ORDERS-REC.
012700     05  OX-ORDER-ID              PIC X(12).
012800     05  OX-ZEIT-BLOCK            PIC X(33).
012900     05  OX-REST                  PIC X(82).
013000     05  FILLER                   PIC X(01).
013100 FD  OPS-F
013200     RECORD CONTAINS 96 CHARACTERS
013300     RECORDING MODE IS F
013400     LABEL RECORD IS STANDARD
013500     DATA RECORD IS OPS-REC.
013600 01  OPS-REC.
013700     05  OP-ORDER-ID               PIC X(12).
013800     05  OP-OP-ID                  PIC X(16).
013900     05  OP-STATION-ID             PIC X(12).
014000     05  OP-EXPECTED-DUR           PIC  9(05)V99.
014100     05  OP-SETUP-FAMILY           PIC X(16).
014200     05  OP-VARIANT-NO             PIC  9(02).
014300     05  FILLER                    PIC X(31).
014400 01  OPS-REC-X REDEFINES OPS-REC.
014500     05  OX2-ORDER-ID              PIC X(12).
014600     05  OX2-REST                  PIC X(83).
014700     05  FILLER                    PIC X(01).
014800 FD  SCHEDOP-F
014900     RECORD CONTAINS 79 CHARACTERS
015000     RECORDING MODE IS F
015100     LABEL RECORD IS STANDARD
015200     DATA RECORD IS SCHEDOP-REC.
015300 01  SCHEDOP-REC.
015400     05  SO-ORDER-ID               PIC X(12).
015500     05  SO-OP-ID                  PIC X(16).
015600     05  SO-STATION-ID             PIC X(12).
015700     05  SO-SLOT-ID                PIC X(08).
015800     05  SO-START-TIME             PIC S9(09)V99.
015900     05  SO-END-TIME               PIC S9(09)V99.
016000     05  SO-DURATION               PIC  9(05)V99.
016100     05  SO-SETUP-APPLIED          PIC X(01).
016200     05  FILLER                    PIC X(01).
016300 01  SCHEDOP-REC-X REDEFINES SCHEDOP-REC.
016400     05  SX-ORDER-ID               PIC X(12).
016500     05  FILLER                    PIC X(67).
016600 FD  PLANMET-F
016700     RECORD CONTAINS 51 CHARACTERS
016800     RECORDING MODE IS F
016900     LABEL RECORD IS STANDARD
017000     DATA RECORD IS PLANMET-REC.
017100 01  PLANMET-REC.
017200     05  PM-MAKESPAN               PIC  9(07)V99.
017300     05  PM-TARDINESS              PIC  9(07)V99.
017400     05  PM-AVG-LATENESS           PIC S9(07)V99.
017500     05  PM-AVG-UTILIZATION        PIC  9(03)V99.
017600     05  PM-IDLE-TIME              PIC  9(07)V99.
017700     05  PM-SETUP-TIME             PIC  9(07)V99.
017800     05  FILLER                    PIC  X(01).
017900 01  PLANMET-REC-X REDEFINES PLANMET-REC.
018000     05  PN-MAKESPAN               PIC  9(07)V99.
018100     05  FILLER                    PIC  X(42).
018200 FD  RELEASE-F
018300     RECORD CONTAINS 13 CHARACTERS
018400     RECORDING MODE IS F
018500     LABEL RECORD IS STANDARD
018600     DATA RECORD IS RELEASE-REC.
018700 01  RELEASE-REC.
018800     05  RL-ORDER-ID               PIC X(12).
018900     05  FILLER                    PIC X(01).
019000 FD  RUNLOG-F
019100     RECORD CONTAINS 132 CHARACTERS
019200     RECORDING MODE IS F
019300     LABEL RECORD IS STANDARD
019400     DATA RECORD IS RUNLOG-REC.
019500 01  RUNLOG-REC                    PIC X(132).
019600 WORKING-STORAGE SECTION.
019700 01          COMP-FELDER.
019800     05      C4-ANZ                PIC S9(04) COMP VALUE ZERO.
019900     05      C4-OPS                PIC S9(04) COMP VALUE ZERO.
020000     05      C4-I1                 PIC S9(04) COMP.
020100     05      C4-I2                 PIC S9(04) COMP.
020200     05      C4-J1                 PIC S9(04) COMP.
020300     05      C4-K                  PIC S9(04) COMP.
020400     05      C4-CAND               PIC S9(04) COMP.
020500     05      C4-BEST-CAND          PIC S9(04) COMP.
020600     05      C4-SCHED-COUNT        PIC S9(04) COMP VALUE ZERO.
020700     05      C4-REL-HALF           PIC S9(04) COMP.
020800     05      C4-REL-SEEN           PIC S9(04) COMP VALUE ZERO.
020900     05      C9-CLOCK              PIC S9(09)V99 COMP.
021000     05      C9-DUR                PIC S9(09)V99 COMP.
021100     05      C9-TARD-SUM           PIC S9(09)V99 COMP.
021200     05      C9-SETUP-SUM          PIC S9(09)V99 COMP.
021300     05      C9-TARD               PIC S9(09)V99 COMP.
021400     05      C9-DUE                PIC S9(09)V99 COMP.
021500     05      C9-OBJ                PIC S9(09)V99 COMP.
021600     05      C9-OBJ-BEST           PIC S9(09)V99 COMP.
021700     05      C9-TOTAL-PROC         PIC S9(09)V99 COMP VALUE ZERO.
021800     05      C9-UTIL               PIC  9(03)V99 COMP.
021900     05      FILLER                PIC  X(01).
022000
022100 01          KONSTANTE-FELDER.
022200     05      K-MODUL             PIC X(08)          VALUE "PIPOST0 ".
022300     05      K-MAX-ORDERS        PIC  9(04)   COMP  VALUE 500.
022400     05      K-MAX-OPS           PIC  9(04)   COMP  VALUE 500.
022500     05      K-DUR-DFLT          PIC  9(05)V99 COMP VALUE 30.00.
022600     05      K-DUE-DFLT-OFFSET   PIC  9(05)V99 COMP VALUE 480.00.
022700     05      K-SETUP-PENALTY     PIC  9(05)V99 COMP VALUE 5.00.
022800     05      FILLER              PIC  X(01).
022900
023000 01          DISPLAY-FELDER.
023100     05      D-NUM3              PIC 9.999.
023200     05      D-NUM3B             PIC 9.999.
023300     05      D-NUM7              PIC -9(08)9.99.
023400     05      FILLER              PIC  X(01).
023500
023600 01          SCHALTER.
023700     05      FS-CONFIG            PIC X(02).
023800          88 FS-CONFIG-OK                   VALUE "00".
023900     05      FS-ORDERS            PIC X(02).
024000          88 FS-ORDERS-OK                   VALUE "00".
024100          88 FS-ORDERS-EOF                  VALUE "10".
024200     05      FS-OPS                PIC X(02).
024300          88 FS-OPS-OK                      VALUE "00".
024400          88 FS-OPS-EOF                     VALUE "10".
024500     05      FS-SCHEDOP           PIC X(02).
024600          88 FS-SCHEDOP-OK                  VALUE "00".
024700     05      FS-PLANMET           PIC X(02).
024800          88 FS-PLANMET-OK                  VALUE "00".
024900     05      FS-RELEASE           PIC X(02).
025000          88 FS-RELEASE-OK                  VALUE "00".
025100     05      FS-RUNLOG            PIC X(02).
025200          88 FS-RUNLOG-OK                   VALUE "00".
025300     05      PRG-STATUS           PIC 9      VALUE ZERO.
025400          88 PRG-OK                         VALUE ZERO.
025500          88 PRG-ABBRUCH                    VALUE 1.
025600     05      FILLER               PIC  X(01).
025700
025800 01          WORK-FELDER.
025900     05      W-ZEILE              PIC X(132).
026000     05      W-PREV-STATION       PIC X(12).
026100     05      W-REL-ORDER          PIC X(12) OCCURS 500 TIMES.
026200     05      FILLER               PIC  X(01).
026300
026400 01          TAL-TIME.
026500     05      TAL-JHJJ            PIC S9(04) COMP.
026600     05      TAL-MM              PIC S9(04) COMP.
026700     05      TAL-TT              PIC S9(04) COMP.
026800     05      FILLER              PIC  X(01).
026900 01          TAL-TIME-D.
027000     05      TAL-JHJJ-D          PIC  9(04).
027100     05      TAL-MM-D            PIC  9(02).
027200     05      TAL-TT-D            PIC  9(02).
027300     05      FILLER              PIC  X(01).
027400 01          TAL-TIME-N REDEFINES TAL-TIME-D.
027500     05      TAL-TIME-N8         PIC  9(08).
027600
027700 01          T-ORDER-TABLE.
027800     05      T-ORDER OCCURS 500 TIMES INDEXED BY TO-IDX.
027900         10  TO-ORDER-ID          PIC X(12).
028000         10  TO-DUE-DATE          PIC S9(09)V99 COMP.
028100         10  TO-DUR-SUM           PIC S9(09)V99 COMP.
028200         10  FILLER               PIC X(01).
028300
028400 01          T-OP-TABLE.
028500     05      T-OP OCCURS 500 TIMES INDEXED BY TP-IDX.
028600         10  TP-ORDER-ID           PIC X(12).
028700         10  TP-OP-ID              PIC X(16).
028800         10  TP-STATION            PIC X(12).
028900         10  TP-DURATION           PIC S9(09)V99 COMP.
029000         10  FILLER                PIC X(01).
029100
029200 01          T-CANDIDATE-TABLE.
029300     05      T-CAND OCCURS 3 TIMES INDEXED BY TC-IDX.
029400         10  TC-GENE PIC S9(04) COMP OCCURS 500 TIMES
029500                 INDEXED BY TG-IDX.
029600         10  TC-MAKESPAN           PIC S9(09)V99 COMP.
029700         10  TC-TARD-SUM           PIC S9(09)V99 COMP.
029800         10  TC-SETUP-SUM          PIC S9(09)V99 COMP.
029900         10  TC-OBJ                PIC S9(09)V99 COMP.
030000         10  FILLER                PIC X(01).
030100
030200 01          T-ORDER-IDX-SORT.
030300     05      TS-ENTRY OCCURS 500 TIMES INDEXED BY TS-IDX.
030400         10  TS-ORDER-IDX          PIC S9(04) COMP.
030500         10  TS-KEY                PIC S9(09)V99 COMP.
030600         10  FILLER                PIC X(01).
030700
030800 PROCEDURE DIVISION.
030900******************************************************************
031000* Steuerungs-Section
031100******************************************************************
031200 A100-STEUERUNG SECTION.
031300 A100-00.
031400     IF  SHOW-VERSION
031500         DISPLAY K-MODUL " vom: " WHEN-COMPILED          
031600         STOP RUN
031700     END-IF
031800
031900     PERFORM B000-VORLAUF THRU B000-99
032000
032100     IF  PRG-ABBRUCH
032200         CONTINUE
032300     ELSE
032400         PERFORM B100-VERARBEITUNG THRU B100-99
032500     END-IF
032600
032700     PERFORM B090-ENDE THRU B090-99
032800     STOP RUN.
032900 A100-99.
033000     EXIT.
033100******************************************************************
033200* Vorlauf
033300******************************************************************
033400 B000-VORLAUF SECTION.
033500 B000-00.
033600     INITIALIZE SCHALTER COMP-FELDER WORK-FELDER
033700     OPEN INPUT  CONFIG-F
033800     IF  NOT FS-CONFIG-OK
033900         SET PRG-ABBRUCH TO TRUE
034000         GO TO B000-99
034100     END-IF
034200     READ CONFIG-F
034300     CLOSE CONFIG-F
034400
034500     OPEN INPUT  ORDERS-F
034600     OPEN INPUT  OPS-F
034700     OPEN OUTPUT SCHEDOP-F
034800     OPEN OUTPUT PLANMET-F
034900     OPEN OUTPUT RELEASE-F
035000     OPEN OUTPUT RUNLOG-F
035100     IF  NOT FS-ORDERS-OK
035200         SET PRG-ABBRUCH TO TRUE
035300     END-IF
035400     .
035500 B000-99.
035600     EXIT.
035700******************************************************************
035800* Nachlauf
035900******************************************************************
036000 B090-ENDE SECTION.
036100 B090-00.
036200     IF  PRG-ABBRUCH
036300         DISPLAY K-MODUL " >>> ABBRUCH <<<"
036400     ELSE
036500         DISPLAY K-MODUL " Lauf beendet - Auftraege: " C4-ANZ
036600     END-IF
036700     CLOSE ORDERS-F OPS-F SCHEDOP-F PLANMET-F RELEASE-F RUNLOG-F
036800     .
036900 B090-99.
037000     EXIT.
037100******************************************************************
037200* Verarbeitung
037300******************************************************************
037400 B100-VERARBEITUNG SECTION.
037500 B100-00.
037600     PERFORM C200-READ-ORDER THRU C200-99
037700     PERFORM D100-READ-LOOP THRU D100-99
037800         UNTIL FS-ORDERS-EOF
037900
038000     PERFORM C210-READ-OP THRU C210-99
038100     PERFORM D110-OP-LOOP THRU D110-99
038200         UNTIL FS-OPS-EOF
038300
038400     IF  C4-ANZ = ZERO
038500         GO TO B100-99
038600     END-IF
038700
038800     PERFORM C300-CANDIDATE-SPT THRU C300-99
038900     PERFORM C310-CANDIDATE-LPT THRU C310-99
039000     PERFORM C320-CANDIDATE-EDD THRU C320-99
039100
039200     PERFORM C400-SERIAL-SIM THRU C400-99
039300         VARYING C4-CAND FROM 1 BY 1 UNTIL C4-CAND > 3
039400
039500     PERFORM C500-WEIGHTED-SELECT THRU C500-99
039600
039700     PERFORM D400-WRITE-SCHEDULE THRU D400-99
039800     PERFORM F400-WRITE-METRICS THRU F400-99
039900     PERFORM D410-RELEASE-OPS THRU D410-99
040000     PERFORM E100-WRITE-RUNLOG THRU E100-99
040100     .
040200 B100-99.
040300     EXIT.
040400 C200-READ-ORDER SECTION.
040500 C200-00.
040600     READ ORDERS-F
040700         AT END SET FS-ORDERS-EOF TO TRUE
040800     END-READ
040900     .
041000 C200-99.
041100     EXIT.
041200******************************************************************
041300* Auftragssatz lesen
041400******************************************************************
041500 D100-READ-LOOP SECTION.
041600 D100-00.
041700     IF  OR-ORDER-ID = SPACES
041800         GO TO D100-90
041900     END-IF
042000
042100     IF  C4-ANZ < K-MAX-ORDERS
042200         ADD 1 TO C4-ANZ
042300         SET TO-IDX TO C4-ANZ
042400         MOVE OR-ORDER-ID  TO TO-ORDER-ID (TO-IDX)
042500         MOVE OR-DUE-DATE  TO TO-DUE-DATE (TO-IDX)
042600         MOVE ZERO         TO TO-DUR-SUM (TO-IDX)
042700     END-IF
042800     .
042900 D100-90.
043000     PERFORM C200-READ-ORDER THRU C200-99
043100     .
043200 D100-99.
043300     EXIT.
043400 C210-READ-OP SECTION.
043500 C210-00.
043600     READ OPS-F
043700         AT END SET FS-OPS-EOF TO TRUE
043800     END-READ
043900     .
044000 C210-99.
044100     EXIT.
044200******************************************************************
044300* Vorgangssatz lesen - Dauer 0 wird durch Standarddauer ersetzt
044400******************************************************************
044500 D110-OP-LOOP SECTION.
044600 D110-00.
044700     IF  OP-ORDER-ID = SPACES
044800         GO TO D110-90
044900     END-IF
045000
045100     IF  C4-OPS < K-MAX-OPS
045200         ADD 1 TO C4-OPS
045300         SET TP-IDX TO C4-OPS
045400         MOVE OP-ORDER-ID   TO TP-ORDER-ID (TP-IDX)
045500         MOVE OP-OP-ID      TO TP-OP-ID (TP-IDX)
045600         MOVE OP-STATION-ID TO TP-STATION (TP-IDX)
045700         IF  OP-EXPECTED-DUR > ZERO
045800             MOVE OP-EXPECTED-DUR TO TP-DURATION (TP-IDX)
045900         ELSE
046000             MOVE K-DUR-DFLT      TO TP-DURATION (TP-IDX)
046100         END-IF
046200     END-IF
046300
046400     PERFORM D120-MATCH-ORDER THRU D120-99
046500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
046600     .
046700 D110-90.
046800     PERFORM C210-READ-OP THRU C210-99
046900     .
047000 D110-99.
047100     EXIT.
047200 D120-MATCH-ORDER SECTION.
047300 D120-00.
047400     IF  TO-ORDER-ID (C4-I1) NOT EQUAL OP-ORDER-ID
047500         GO TO D120-99
047600     END-IF
047700     ADD TP-DURATION (C4-OPS) TO TO-DUR-SUM (C4-I1)
047800     ADD TP-DURATION (C4-OPS) TO C9-TOTAL-PROC
047900     SET C4-I1 TO C4-ANZ
048000     .
048100 D120-99.
048200     EXIT.
048300******************************************************************
048400* Kandidatenfolge 1 - SPT nach Gesamtvorgangsdauer aufsteigend
048500******************************************************************
048600 C300-CANDIDATE-SPT SECTION.
048700 C300-00.
048800     SET TC-IDX TO 1
048900     PERFORM C330-FILL-DUR-KEY THRU C330-99
049000         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
049100     PERFORM C350-SORT-ASCENDING THRU C350-99
049200     PERFORM C360-COPY-SORTED THRU C360-99
049300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
049400     .
049500 C300-99.
049600     EXIT.
049700 C330-FILL-DUR-KEY SECTION.
049800 C330-00.
049900     SET TS-IDX TO C4-I1
050000     MOVE C4-I1 TO TS-ORDER-IDX (TS-IDX)
050100     MOVE TO-DUR-SUM (C4-I1) TO TS-KEY (TS-IDX)
050200     .
050300 C330-99.
050400     EXIT.
050500 C350-SORT-ASCENDING SECTION.
050600 C350-00.
050700     IF  C4-ANZ < 2
050800         GO TO C350-99
050900     END-IF
051000     PERFORM C351-OUTER-PASS THRU C351-99
051100         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-ANZ
051200     .
051300 C350-99.
051400     EXIT.
051500 C351-OUTER-PASS SECTION.
051600 C351-00.
051700     MOVE TS-ENTRY (C4-J1) TO TS-ENTRY (501)
051800     MOVE C4-J1 TO C4-K
051900     PERFORM C352-SHIFT-DOWN THRU C352-99
052000         UNTIL C4-K < 2
052100     MOVE TS-ENTRY (501) TO TS-ENTRY (C4-K)
052200     .
052300 C351-99.
052400     EXIT.
052500 C352-SHIFT-DOWN SECTION.
052600 C352-00.
052700     IF  TS-KEY (C4-K - 1) > TS-KEY (501)
052800         MOVE TS-ENTRY (C4-K - 1) TO TS-ENTRY (C4-K)
052900         SUBTRACT 1 FROM C4-K
053000     ELSE
053100         MOVE 1 TO C4-K
053200     END-IF
053300     .
053400 C352-99.
053500     EXIT.
053600 C360-COPY-SORTED SECTION.
053700 C360-00.
053800     SET TG-IDX TO C4-I1
053900     SET TS-IDX TO C4-I1
054000     MOVE TS-ORDER-IDX (TS-IDX) TO TC-GENE (1 TG-IDX)
054100     .
054200 C360-99.
054300     EXIT.
054400******************************************************************
054500* Kandidatenfolge 2 - LPT nach Gesamtvorgangsdauer absteigend
054600* (Umkehr der SPT-Sortierung)
054700******************************************************************
054800 C310-CANDIDATE-LPT SECTION.
054900 C310-00.
055000     SET TC-IDX TO 2
055100     PERFORM C361-REVERSE-COPY THRU C361-99
055200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
055300     .
055400 C310-99.
055500     EXIT.
055600 C361-REVERSE-COPY SECTION.
055700 C361-00.
055800     SET TG-IDX TO C4-I1
055900     COMPUTE C4-K = C4-ANZ - C4-I1 + 1
056000     SET TS-IDX TO C4-K
056100     MOVE TS-ORDER-IDX (TS-IDX) TO TC-GENE (2 TG-IDX)
056200     .
056300 C361-99.
056400     EXIT.
056500******************************************************************
056600* Kandidatenfolge 3 - EDD nach Liefertermin aufsteigend
056700******************************************************************
056800 C320-CANDIDATE-EDD SECTION.
056900 C320-00.
057000     SET TC-IDX TO 3
057100     PERFORM C331-FILL-DUE-KEY THRU C331-99
057200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
057300     PERFORM C350-SORT-ASCENDING THRU C350-99
057400     PERFORM C360-COPY-SORTED THRU C360-99
057500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
057600     .
057700 C320-99.
057800     EXIT.
057900 C331-FILL-DUE-KEY SECTION.
058000 C331-00.
058100     SET TS-IDX TO C4-I1
058200     MOVE C4-I1 TO TS-ORDER-IDX (TS-IDX)
058300     MOVE TO-DUE-DATE (C4-I1) TO TS-KEY (TS-IDX)
058400     .
058500 C331-99.
058600     EXIT.
058700******************************************************************
058800* Serielle Einzelmaschinen-Simulation je Kandidat (R16)
058900******************************************************************
059000 C400-SERIAL-SIM SECTION.
059100 C400-00.
059200     SET TC-IDX TO C4-CAND
059300     MOVE ZERO TO C9-CLOCK
059400     MOVE ZERO TO C9-TARD-SUM
059500     MOVE ZERO TO C9-SETUP-SUM
059600     MOVE SPACES TO W-PREV-STATION
059700
059800     PERFORM C410-ONE-ORDER THRU C410-99
059900         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-ANZ
060000
060100     MOVE C9-CLOCK TO TC-MAKESPAN (TC-IDX)
060200     MOVE C9-TARD-SUM TO TC-TARD-SUM (TC-IDX)
060300     MOVE C9-SETUP-SUM TO TC-SETUP-SUM (TC-IDX)
060400     .
060500 C400-99.
060600     EXIT.
060700 C410-ONE-ORDER SECTION.
060800 C410-00.
060900     SET TG-IDX TO C4-I2
061000     MOVE TC-GENE (TC-IDX TG-IDX) TO C4-I1
061100
061200     PERFORM C420-ONE-OP THRU C420-99
061300         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-OPS
061400
061500     IF  TO-DUE-DATE (C4-I1) > ZERO
061600         MOVE TO-DUE-DATE (C4-I1) TO C9-DUE
061700     ELSE
061800         COMPUTE C9-DUE = C9-CLOCK + K-DUE-DFLT-OFFSET
061900     END-IF
062000     COMPUTE C9-TARD ROUNDED = FUNCTION MAX(ZERO, C9-CLOCK - C9-DUE)
062100     ADD C9-TARD TO C9-TARD-SUM
062200     .
062300 C410-99.
062400     EXIT.
062500 C420-ONE-OP SECTION.
062600 C420-00.
062700     IF  TP-ORDER-ID (C4-J1) NOT EQUAL TO-ORDER-ID (C4-I1)
062800         GO TO C420-99
062900     END-IF
063000
063100     IF  W-PREV-STATION NOT EQUAL SPACES AND
063200         W-PREV-STATION NOT EQUAL TP-STATION (C4-J1)
063300         ADD K-SETUP-PENALTY TO C9-CLOCK
063400         ADD K-SETUP-PENALTY TO C9-SETUP-SUM
063500     END-IF
063600     ADD TP-DURATION (C4-J1) TO C9-CLOCK
063700     MOVE TP-STATION (C4-J1) TO W-PREV-STATION
063800     .
063900 C420-99.
064000     EXIT.
064100******************************************************************
064200* Gewichtete Auswahl der Kandidatenfolge (R16)
064300******************************************************************
064400 C500-WEIGHTED-SELECT SECTION.
064500 C500-00.
064600     MOVE 99999999.99 TO C9-OBJ-BEST
064700     PERFORM C510-SCORE-CAND THRU C510-99
064800         VARYING TC-IDX FROM 1 BY 1 UNTIL TC-IDX > 3
064900     .
065000 C500-99.
065100     EXIT.
065200 C510-SCORE-CAND SECTION.
065300 C510-00.
065400     COMPUTE TC-OBJ (TC-IDX) ROUNDED =
065500             CF-WEIGHT-MAKESPAN * TC-MAKESPAN (TC-IDX) +
065600             CF-WEIGHT-TARDINESS * TC-TARD-SUM (TC-IDX) +
065700             CF-WEIGHT-SETUP * TC-SETUP-SUM (TC-IDX)
065800     IF  TC-OBJ (TC-IDX) < C9-OBJ-BEST
065900         MOVE TC-OBJ (TC-IDX) TO C9-OBJ-BEST
066000         SET C4-BEST-CAND TO TC-IDX
066100     END-IF
066200     .
066300 C510-99.
066400     EXIT.
066500******************************************************************
066600* Vorgangsplan der Siegerfolge schreiben (R16)
066700******************************************************************
066800 D400-WRITE-SCHEDULE SECTION.
066900 D400-00.
067000     SET TC-IDX TO C4-BEST-CAND
067100     MOVE ZERO TO C9-CLOCK
067200     MOVE SPACES TO W-PREV-STATION
067300
067400     PERFORM D420-ONE-ORDER-OUT THRU D420-99
067500         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-ANZ
067600     .
067700 D400-99.
067800     EXIT.
067900 D420-ONE-ORDER-OUT SECTION.
068000 D420-00.
068100     SET TG-IDX TO C4-I2
068200     MOVE TC-GENE (TC-IDX TG-IDX) TO C4-I1
068300
068400     PERFORM D430-ONE-OP-OUT THRU D430-99
068500         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-OPS
068600     .
068700 D420-99.
068800     EXIT.
068900 D430-ONE-OP-OUT SECTION.
069000 D430-00.
069100     IF  TP-ORDER-ID (C4-J1) NOT EQUAL TO-ORDER-ID (C4-I1)
069200         GO TO D430-99
069300     END-IF
069400
069500     INITIALIZE SCHEDOP-REC
069600     MOVE "N" TO SO-SETUP-APPLIED
069700     IF  W-PREV-STATION NOT EQUAL SPACES AND
069800         W-PREV-STATION NOT EQUAL TP-STATION (C4-J1)
069900         ADD K-SETUP-PENALTY TO C9-CLOCK
070000         MOVE "Y" TO SO-SETUP-APPLIED
070100     END-IF
070200     COMPUTE SO-START-TIME ROUNDED = CF-NOW + C9-CLOCK
070300     ADD TP-DURATION (C4-J1) TO C9-CLOCK
070400     COMPUTE SO-END-TIME ROUNDED = CF-NOW + C9-CLOCK
070500     MOVE TO-ORDER-ID (C4-I1)   TO SO-ORDER-ID
070600     MOVE TP-OP-ID (C4-J1)      TO SO-OP-ID
070700     MOVE TP-STATION (C4-J1)    TO SO-STATION-ID
070800     MOVE TP-STATION (C4-J1) (1:8) TO SO-SLOT-ID
070900     MOVE TP-DURATION (C4-J1)   TO SO-DURATION
071000     MOVE TP-STATION (C4-J1)    TO W-PREV-STATION
071100
071200     WRITE SCHEDOP-REC
071300     ADD 1 TO C4-SCHED-COUNT
071400     IF  C4-SCHED-COUNT <= 500
071500         MOVE TO-ORDER-ID (C4-I1) TO W-REL-ORDER (C4-SCHED-COUNT)
071600     END-IF
071700     .
071800 D430-99.
071900     EXIT.
072000******************************************************************
072100* Kennzahlenzeile der Siegerfolge (R16)
072200******************************************************************
072300 F400-WRITE-METRICS SECTION.
072400 F400-00.
072500     SET TC-IDX TO C4-BEST-CAND
072600     INITIALIZE PLANMET-REC
072700     MOVE TC-MAKESPAN (TC-IDX)  TO PM-MAKESPAN
072800     MOVE TC-TARD-SUM (TC-IDX)  TO PM-TARDINESS
072900     IF  C4-ANZ > ZERO
073000         COMPUTE PM-AVG-LATENESS ROUNDED =
073100                 TC-TARD-SUM (TC-IDX) / C4-ANZ
073200     ELSE
073300         MOVE ZERO TO PM-AVG-LATENESS
073400     END-IF
073500     IF  TC-MAKESPAN (TC-IDX) > ZERO
073600         COMPUTE C9-UTIL ROUNDED =
073700                 C9-TOTAL-PROC / TC-MAKESPAN (TC-IDX) * 100
073800         IF  C9-UTIL > 100
073900             MOVE 100 TO C9-UTIL
074000         END-IF
074100     ELSE
074200         MOVE ZERO TO C9-UTIL
074300     END-IF
074400     MOVE C9-UTIL               TO PM-AVG-UTILIZATION
074500     MOVE ZERO                 TO PM-IDLE-TIME
074600     MOVE TC-SETUP-SUM (TC-IDX) TO PM-SETUP-TIME
074700     WRITE PLANMET-REC
074800     .
074900 F400-99.
075000     EXIT.
075100******************************************************************
075200* Freigabe der ersten Haelfte der Vorgangsbloecke (R16, CR2139)
075300* - de-dupliziert in Reihenfolge des ersten Auftretens
075400******************************************************************
075500 D410-RELEASE-OPS SECTION.
075600 D410-00.
075700     COMPUTE C4-REL-HALF ROUNDED =
075800             FUNCTION MAX(1, FUNCTION INTEGER(C4-SCHED-COUNT / 2))
075900
076000     PERFORM D440-ONE-RELEASE THRU D440-99
076100         VARYING C4-I1 FROM 1 BY 1
076200             UNTIL C4-I1 > C4-REL-HALF
076300     .
076400 D410-99.
076500     EXIT.
076600 D440-ONE-RELEASE SECTION.
076700 D440-00.
076800     MOVE ZERO TO C4-K
076900     PERFORM D450-SCAN-SEEN THRU D450-99
077000         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-I1 - 1
077100     IF  C4-K = ZERO
077200         INITIALIZE RELEASE-REC
077300         MOVE W-REL-ORDER (C4-I1) TO RL-ORDER-ID
077400         WRITE RELEASE-REC
077500     END-IF
077600     .
077700 D440-99.
077800     EXIT.
077900 D450-SCAN-SEEN SECTION.
078000 D450-00.
078100     IF  W-REL-ORDER (C4-I2) = W-REL-ORDER (C4-I1)
078200         MOVE 1 TO C4-K
078300     END-IF
078400     .
078500 D450-99.
078600     EXIT.
078700******************************************************************
078800* RUNLOG-Bericht
078900******************************************************************
079000 E100-WRITE-RUNLOG SECTION.
079100 E100-00.
079200*    CR2131 - Kopfzeile zeigt jetzt NOW= und die Gewichte
079300*    MAKESPAN/TARDINESS
079400     MOVE CF-NOW               TO D-NUM7
079500     MOVE CF-WEIGHT-MAKESPAN   TO D-NUM3
079600     MOVE CF-WEIGHT-TARDINESS  TO D-NUM3B
079700     MOVE SPACES TO W-ZEILE
079800     STRING "PIPOST0   FEINTERMINIERUNG  NOW=" DELIMITED SIZE
079900            D-NUM7 DELIMITED SIZE
080000            "  W-MAKESPAN=" DELIMITED SIZE
080100            D-NUM3 DELIMITED SIZE
080200            " W-TARDINESS=" DELIMITED SIZE
080300            D-NUM3B DELIMITED SIZE
080400            "  AUFTRAEGE=" DELIMITED SIZE
080500            C4-ANZ DELIMITED SIZE
080600            " KANDIDAT=" DELIMITED SIZE
080700            C4-BEST-CAND DELIMITED SIZE
080800       INTO W-ZEILE
080900     MOVE W-ZEILE TO RUNLOG-REC
081000     WRITE RUNLOG-REC
081100     .
081200 E100-99.
081300     EXIT.
081400******************************************************************
081500* ENDE Source-Programm
081600******************************************************************
