000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PAPJAC0M.
001100 AUTHOR.        S. RUEDIGER.
001200 INSTALLATION.  WERK TERMINIERUNG - APO-ABLOESUNG.
001300 DATE-WRITTEN.  1996-01-09.
001400 DATE-COMPILED.
001500 SECURITY.      NUR INTERNE VERWENDUNG - PRODUKTIONSFREIGABE.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2000-03-17
001900* Letzte Version   :: B.05.00
002000* Kurzbeschreibung :: PAP-Terminierung langfristig, Jaccard-
002100*                      Clustering der Arbeitsschritte
002200* Auftrag          :: TERM-PAP-5 TERM-PAP-12
002300*                     12345678901234567
002400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|1996-01-09| sr  | Neuerstellung - Clusterbildung nach
003000*       |          |     | Jaccard-Aehnlichkeit der Arbeitsschritte
003100*A.01.00|1996-08-14| sr  | Zerlegung der Cluster in Q-MAX-Stuecke
003200*B.00.00|1997-05-20| mm  | Prognosehaken: erwartete aehnliche
003300*       |          |     | Neuankuenfte aus Varianten-Prognose
003400*B.01.00|1998-12-22| kl  | Jahr-2000-Umstellung: Jahresfeld auf
003500*       |          |     | vierstellig, Terminvergleiche geprueft   CR2102
003600*B.02.00|1999-10-27| mm  | AUFTRAG TERM-PAP-12: Zurueckstellungs-
003700*       |          |     | zaehler je Auftrag jetzt beruecksichtigt CR2140
003800*B.03.00|2000-03-02| lor | p_i-Defaults 60/90 jetzt je Feld
003900*       |          |     | einzeln gesetzt, vorher nur 150 bei
004000*       |          |     | beiden Feldern = 0 (Slack falsch)       CR2128
004100*B.04.00|2000-03-17| lor | E200-HISTOGRAMM: echte Verteilung mit
004200*       |          |     | Groessen-/Takt-Buckets und '#'-Balken
004300*       |          |     | (skaliert auf 50 Zeichen), vorher nur
004400*       |          |     | eine Zeile je Los ohne Balken            CR2130
004500*B.05.00|2000-03-17| lor | E100-WRITE-RUNLOG: Kopfzeile zeigt jetzt
004600*       |          |     | NOW= und Q-MIN/Q-MAX, vorher weder NOW=
004700*       |          |     | noch Konfigurationswerte ausgegeben      CR2131
004800*----------------------------------------------------------------*
004900*
005000* Programmbeschreibung
005100* --------------------
005200* PAPJAC0M bildet Cluster aehnlicher Auftraege anhand der Jaccard-
005300* Aehnlichkeit ihrer normalisierten Arbeitsschritt-Mengen (gierige
005400* Clusterbildung in Faelligkeitsreihenfolge), zerlegt jedes Cluster
005500* in Stuecke bis Q-MAX, und entscheidet je Stueck anhand eines
005600* Prognosehakens (erwartete aehnliche Neuankuenfte, Dringlichkeit,
005700* Kapazitaetsdruck) ob sofort freigegeben oder zurueckgestellt wird.
005800*
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. TANDEM-NONSTOP.
006300 OBJECT-COMPUTER. TANDEM-NONSTOP.
006400 SPECIAL-NAMES.
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION
006700     CLASS ALPHNUM IS "0123456789"
006800                      "abcdefghijklmnopqrstuvwxyz"
006900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT CONFIG-F    ASSIGN TO "CONFIG"
007300                         ORGANIZATION IS SEQUENTIAL
007400                         FILE STATUS IS FS-CONFIG.
007500     SELECT ORDERS-F    ASSIGN TO "ORDERS"
007600                         ORGANIZATION IS SEQUENTIAL
007700                         FILE STATUS IS FS-ORDERS.
007800     SELECT SEQSTEPS-F  ASSIGN TO "SEQSTEPS"
007900                         ORGANIZATION IS SEQUENTIAL
008000                         FILE STATUS IS FS-SEQSTEPS.
008100     SELECT FORECAST-F  ASSIGN TO "FORECAST"
008200                         ORGANIZATION IS SEQUENTIAL
008300                         FILE STATUS IS FS-FORECAST.
008400     SELECT NEWORDERS-F ASSIGN TO "NEWORDERS"
008500                         ORGANIZATION IS SEQUENTIAL
008600                         FILE STATUS IS FS-NEWORDERS.
008700     SELECT BATCHES-F   ASSIGN TO "BATCHES"
008800                         ORGANIZATION IS SEQUENTIAL
008900                         FILE STATUS IS FS-BATCHES.
009000     SELECT ETALIST-F   ASSIGN TO "ETALIST"
009100                         ORGANIZATION IS SEQUENTIAL
009200                         FILE STATUS IS FS-ETALIST.
009300     SELECT UTILFC-F    ASSIGN TO "UTILFC"
009400                         ORGANIZATION IS SEQUENTIAL
009500                         FILE STATUS IS FS-UTILFC.
009600     SELECT CTPOUT-F    ASSIGN TO "CTPOUT"
009700                         ORGANIZATION IS SEQUENTIAL
009800                         FILE STATUS IS FS-CTPOUT.
009900     SELECT HOLDS-F     ASSIGN TO "HOLDS"
010000                         ORGANIZATION IS SEQUENTIAL
010100                         FILE STATUS IS FS-HOLDS.
010200     SELECT RUNLOG-F    ASSIGN TO "RUNLOG"
010300                         ORGANIZATION IS SEQUENTIAL
010400                         FILE STATUS IS FS-RUNLOG.
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  CONFIG-F
010800     RECORD CONTAINS 512 CHARACTERS
010900     RECORDING MODE IS F
011000     LABEL RECORD IS STANDARD
011100     DATA RECORD IS CONFIG-REC.
011200 01  CONFIG-REC.
011300     05  CF-NOW                  PIC S9(09)V99.
011400     05  CF-INTERVAL-MIN         PIC  9(05).
011500     05  CF-MACHINES             PIC  9(03).
011600     05  CF-SHIFT-MIN-DAY        PIC  9(05).
011700     05  CF-Q-MIN                PIC  9(03).
011800     05  CF-Q-MAX                PIC  9(03).
011900     05  CF-JACCARD-THRESH       PIC  9V999.
012000     05  CF-BUFFER-PCT           PIC  9V999.
012100     05  CF-SERVICE-WIN-DAYS     PIC  9(03).
012200     05  CF-TARGET-UTIL          PIC  9V999.
012300     05  CF-K-MAX-DEFERS         PIC  9(02).
012400     05  CF-GAMMA                PIC  9(02)V99.
012500     05  CF-LAM-SIM              PIC  9V999.
012600     05  CF-LAM-URG              PIC  9V999.
012700     05  CF-LAM-CAP              PIC  9V999.
012800     05  CF-UTIL-ADJUST-K        PIC  9V999.
012900     05  CF-CTP-MAX-SLOTS        PIC  9(03).
013000     05  CF-REST                 PIC  X(441).
013100    05  FILLER                  PIC  X(01).
013200 01  CONFIG-REC-X REDEFINES CONFIG-REC.
013300     05  CX-TAKT-BLOCK            PIC X(12).
013400     05  CX-LAMBDA-BLOCK          PIC X(18).
013500     05  FILLER                   PIC X(482).
013600 FD  ORDERS-F
013700     RECORD CONTAINS 128 CHARACTERS
013800     RECORDING MODE IS F
013900     LABEL RECORD IS STANDARD
014000     DATA RECORD IS ORDERS-REC.
014100 01  ORDERS-REC.
014200     05  OR-ORDER-ID              PIC X(12).
014300     05  OR-CREATED-AT            PIC S9(09)V99.
014400     05  OR-DUE-DATE              PIC S9(09)V99.
014500     05  OR-READY-AT              PIC S9(09)V99.
014600     05  OR-PROC-TIME-DEM         PIC  9(05)V99.
014700     05  OR-PROC-TIME-MON         PIC  9(05)V99.
014800     05  OR-PRIORITY-HINT         PIC S9(03)V999.
014900     05  OR-FAMILY                PIC X(16).
015000     05  OR-PRODUCT-GROUP         PIC X(16).
015100     05  OR-DEFERRED-COUNT        PIC  9(03).
015200     05  OR-OP-COUNT              PIC  9(03).
015300     05  OR-SEQ-STEP-COUNT        PIC  9(03).
015400     05  OR-VARIANT-COUNT         PIC  9(02).
015500     05  FILLER                  PIC  X(20).
015600 01  ORDERS-REC-X REDEFINES ORDERS-REC.
015700     05  OX-ORDER-ID              PIC X(12).
015800     05  OX-ZEIT-BLOCK            PIC X(33).
015900     05  OX-REST                  PIC X(82).
016000    05  FILLER                   PIC X(01).
016100 FD  SEQSTEPS-F
016200     RECORD CONTAINS 40 CHARACTERS
016300     RECORDING MODE IS F
016400     LABEL RECORD IS STANDARD
016500     DATA RECORD IS SEQSTEPS-REC.
016600 01  SEQSTEPS-REC.
016700     05  SS-ORDER-ID              PIC X(12).
016800     05  SS-STEP-NAME             PIC X(20).
016900     05  FILLER                   PIC X(08).
017000 FD  FORECAST-F
017100     RECORD CONTAINS 160 CHARACTERS
017200     RECORDING MODE IS F
017300     LABEL RECORD IS STANDARD
017400     DATA RECORD IS FORECAST-REC.
017500 01  FORECAST-REC.
017600     05  FV-VARIANT-ID            PIC X(12).
017700     05  FV-LAMBDA-PER-T          PIC  9(03)V999.
017800     05  FV-PROTO-STEPS           PIC X(20) OCCURS 5 TIMES.
017900     05  FILLER                   PIC  X(42).
018000 FD  NEWORDERS-F
018100     RECORD CONTAINS 128 CHARACTERS
018200     RECORDING MODE IS F
018300     LABEL RECORD IS STANDARD
018400     DATA RECORD IS NEWORDERS-REC.
018500 01  NEWORDERS-REC.
018600     05  NO-ORDER-ID              PIC X(12).
018700     05  NO-CREATED-AT            PIC S9(09)V99.
018800     05  NO-DUE-DATE              PIC S9(09)V99.
018900     05  NO-FILLER                PIC X(094).
019000 FD  BATCHES-F
019100     RECORD CONTAINS 360 CHARACTERS
019200     RECORDING MODE IS F
019300     LABEL RECORD IS STANDARD
019400     DATA RECORD IS BATCHES-REC.
019500 01  BATCHES-REC.
019600     05  BA-BATCH-ID              PIC X(20).
019700     05  BA-POLICY                PIC X(24).
019800     05  BA-ORDER-COUNT           PIC  9(03).
019900     05  BA-ORDER-IDS             PIC X(12) OCCURS 20 TIMES.
020000     05  BA-RELEASE-AT            PIC S9(09)V99.
020100     05  BA-FORCED-FLAG           PIC X(01).
020200     05  BA-WIN-START-EARLY       PIC S9(09)V99.
020300     05  BA-WIN-START-LATE        PIC S9(09)V99.
020400     05  BA-WIN-END-EARLY         PIC S9(09)V99.
020500     05  BA-WIN-END-LATE          PIC S9(09)V99.
020600     05  BA-SCORE                 PIC S9(03)V999.
020700     05  BA-AVG-JACCARD           PIC  9V999.
020800     05  FILLER                  PIC  X(07).
020900 FD  ETALIST-F
021000     RECORD CONTAINS 60 CHARACTERS
021100     RECORDING MODE IS F
021200     LABEL RECORD IS STANDARD
021300     DATA RECORD IS ETALIST-REC.
021400 01  ETALIST-REC.
021500     05  ET-ORDER-ID              PIC X(12).
021600     05  ET-ETA                   PIC S9(09)V99.
021700     05  ET-ETA-LOWER             PIC S9(09)V99.
021800     05  ET-ETA-UPPER             PIC S9(09)V99.
021900     05  ET-CONFIDENCE            PIC  9V99.
022000     05  FILLER                  PIC  X(12).
022100 FD  UTILFC-F
022200     RECORD CONTAINS 48 CHARACTERS
022300     RECORDING MODE IS F
022400     LABEL RECORD IS STANDARD
022500     DATA RECORD IS UTILFC-REC.
022600 01  UTILFC-REC.
022700     05  UF-BUCKET-START          PIC S9(09)V99.
022800     05  UF-BUCKET-END            PIC S9(09)V99.
022900     05  UF-WORKLOAD-MIN          PIC  9(07)V99.
023000     05  UF-CAPACITY-MIN          PIC  9(07)V99.
023100     05  UF-UTILIZATION           PIC  9(03)V99.
023200     05  FILLER                   PIC  X(03).
023300 FD  CTPOUT-F
023400     RECORD CONTAINS 46 CHARACTERS
023500     RECORDING MODE IS F
023600     LABEL RECORD IS STANDARD
023700     DATA RECORD IS CTPOUT-REC.
023800 01  CTPOUT-REC.
023900     05  CT-ORDER-ID              PIC X(12).
024000     05  CT-PROMISED-DATE         PIC S9(09)V99.
024100     05  CT-METHOD                PIC X(18).
024200     05  CT-CONFIDENCE            PIC  9V99.
024300     05  FILLER                   PIC  X(02).
024400 FD  HOLDS-F
024500     RECORD CONTAINS 85 CHARACTERS
024600     RECORDING MODE IS F
024700     LABEL RECORD IS STANDARD
024800     DATA RECORD IS HOLDS-REC.
024900 01  HOLDS-REC.
025000     05  HD-ORDER-ID              PIC X(12).
025100     05  HD-HOLD-UNTIL            PIC S9(09)V99.
025200     05  HD-REASON                PIC X(60).
025300     05  FILLER                   PIC  X(02).
025400 FD  RUNLOG-F
025500     RECORD CONTAINS 132 CHARACTERS
025600     RECORDING MODE IS F
025700     LABEL RECORD IS STANDARD
025800     DATA RECORD IS RUNLOG-REC.
025900 01  RUNLOG-REC                   PIC X(132).
026000 WORKING-STORAGE SECTION.
026100 01          COMP-FELDER.
026200     05      C4-ANZ              PIC S9(04) COMP.
026300     05      C4-I1               PIC S9(04) COMP.
026400     05      C4-I2               PIC S9(04) COMP.
026500     05      C4-J1                PIC S9(04) COMP.
026600     05      C4-K                 PIC S9(04) COMP.
026700     05      C4-S1                PIC S9(04) COMP.
026800     05      C4-S2                PIC S9(04) COMP.
026900     05      C4-ORDER-COUNT       PIC S9(04) COMP VALUE ZERO.
027000     05      C4-SKIPPED-COUNT     PIC S9(04) COMP VALUE ZERO.
027100     05      C4-VARIANT-COUNT     PIC S9(04) COMP VALUE ZERO.
027200     05      C4-BATCH-COUNT       PIC S9(04) COMP VALUE ZERO.
027300     05      C4-DEFER-COUNT       PIC S9(04) COMP VALUE ZERO.
027400     05      C4-HOLD-COUNT        PIC S9(04) COMP VALUE ZERO.
027500     05      C4-CTP-COUNT         PIC S9(04) COMP VALUE ZERO.
027600     05      C4-CLUSTER-SIZE      PIC S9(04) COMP.
027700     05      C4-INTERSECT         PIC S9(04) COMP.
027800     05      C4-UNION             PIC S9(04) COMP.
027900
028000     05      C9-J                  PIC  9V999 COMP.
028100     05      C9-WORK               PIC S9(09)V99 COMP.
028200     05      C9-P-DEM              PIC S9(09)V99 COMP.
028300     05      C9-P-MON              PIC S9(09)V99 COMP.
028400     05      C9-CAPBUCKET          PIC S9(09)V99 COMP.
028500     05      C9-UTIL-NEXT          PIC  9(03)V99 COMP.
028600     05      C9-EXP-SIM            PIC  9V999 COMP.
028700     05      C9-URGENCY            PIC  9V999 COMP.
028800     05      C9-SCORE              PIC S9(03)V999 COMP.
028900     05      FILLER                PIC  X(01).
029000
029100 01          DISPLAY-FELDER.
029200     05      D-NUM4              PIC -9(04).
029300     05      D-NUM5              PIC -9(04).
029400     05      D-NUM6              PIC -9(04).
029500     05      D-NUM7              PIC -9(08)9.99.
029600     05      D-NUM8              PIC -9(04).
029700     05      FILLER               PIC  X(01).
029800
029900 01          HISTOGRAMM-TABELLEN.
030000     05      HG-SIZE-COUNT       PIC  9(05) COMP
030100                                 OCCURS 30 TIMES
030200                                 INDEXED BY HG-SZ-IDX.
030300     05      HG-TAKT-COUNT       PIC  9(05) COMP
030400                                 OCCURS 50 TIMES
030500                                 INDEXED BY HG-TK-IDX.
030600     05      HG-MAX-SIZE-CNT     PIC  9(05) COMP.
030700     05      HG-MAX-TAKT-CNT     PIC  9(05) COMP.
030800     05      HG-IN-COUNT         PIC  9(05) COMP.
030900     05      HG-IN-MAX           PIC  9(05) COMP.
031000     05      HG-SZ-CLAMP         PIC  9(03) COMP.
031100     05      HG-TK-CLAMP         PIC S9(03) COMP.
031200     05      HG-BAR-LEN          PIC  9(02) COMP.
031300     05      HG-DISP-TMP         PIC  9(03) COMP.
031400     05      HG-BAR              PIC X(50).
031500     05      HG-BAR-CHARS REDEFINES HG-BAR
031600                                 PIC X(01)
031700                                 OCCURS 50 TIMES
031800                                 INDEXED BY HG-BAR-IDX.
031900     05      FILLER              PIC  X(01).
032000
032100 01          KONSTANTE-FELDER.
032200     05      K-MODUL             PIC X(08)          VALUE "PAPJAC0M".
032300     05      K-MIN-PER-DAY       PIC  9(05)   COMP  VALUE 1440.
032400     05      K-MAX-ORDERS        PIC  9(04)   COMP  VALUE 500.
032500     05      K-MAX-STEPS         PIC  9(02)   COMP  VALUE 8.
032600     05      K-HIST-SIZE-MAX     PIC  9(02)   COMP  VALUE 30.
032700     05      K-HIST-TAKT-MAX     PIC  9(02)   COMP  VALUE 50.
032800     05      FILLER              PIC  X(01).
032900
033000 01          SCHALTER.
033100     05      FS-CONFIG            PIC X(02).
033200          88 FS-CONFIG-OK                   VALUE "00".
033300     05      FS-ORDERS            PIC X(02).
033400          88 FS-ORDERS-OK                   VALUE "00".
033500          88 FS-ORDERS-EOF                  VALUE "10".
033600     05      FS-SEQSTEPS          PIC X(02).
033700          88 FS-SEQSTEPS-OK                 VALUE "00".
033800          88 FS-SEQSTEPS-EOF                VALUE "10".
033900     05      FS-FORECAST          PIC X(02).
034000          88 FS-FORECAST-OK                 VALUE "00".
034100          88 FS-FORECAST-EOF                VALUE "10".
034200     05      FS-NEWORDERS         PIC X(02).
034300          88 FS-NEWORDERS-OK                VALUE "00".
034400          88 FS-NEWORDERS-EOF               VALUE "10".
034500     05      FS-BATCHES           PIC X(02).
034600          88 FS-BATCHES-OK                  VALUE "00".
034700     05      FS-ETALIST           PIC X(02).
034800          88 FS-ETALIST-OK                  VALUE "00".
034900     05      FS-UTILFC            PIC X(02).
035000          88 FS-UTILFC-OK                   VALUE "00".
035100     05      FS-CTPOUT            PIC X(02).
035200          88 FS-CTPOUT-OK                   VALUE "00".
035300     05      FS-HOLDS             PIC X(02).
035400          88 FS-HOLDS-OK                    VALUE "00".
035500     05      FS-RUNLOG            PIC X(02).
035600          88 FS-RUNLOG-OK                   VALUE "00".
035700
035800     05      PRG-STATUS           PIC 9      VALUE ZERO.
035900          88 PRG-OK                         VALUE ZERO.
036000          88 PRG-ABBRUCH                    VALUE 1.
036100     05      FILLER               PIC  X(01).
036200
036300 01          WORK-FELDER.
036400     05      W-ZEILE             PIC X(132).
036500     05      W-CURSOR            PIC S9(09)V99 COMP.
036600     05      W-HOLD-FLAG         PIC X(01).
036700          88 W-IS-HOLD                      VALUE "Y".
036800     05      FILLER               PIC  X(01).
036900
037000 01          TAL-TIME.
037100     05      TAL-JHJJ            PIC S9(04) COMP.
037200     05      TAL-MM              PIC S9(04) COMP.
037300     05      TAL-TT              PIC S9(04) COMP.
037400     05      FILLER              PIC  X(01).
037500 01          TAL-TIME-D.
037600     05      TAL-JHJJ-D          PIC  9(04).
037700     05      TAL-MM-D            PIC  9(02).
037800     05      TAL-TT-D            PIC  9(02).
037900     05      FILLER              PIC  X(01).
038000 01          TAL-TIME-N REDEFINES TAL-TIME-D.
038100     05      TAL-TIME-N8         PIC  9(08).
038200
038300 01          T-ORDER-TABLE.
038400     05      T-ORDER OCCURS 500 TIMES INDEXED BY TO-IDX.
038500         10  TO-ORDER-ID          PIC X(12).
038600         10  TO-CREATED-AT        PIC S9(09)V99 COMP.
038700         10  TO-DUE-DATE          PIC S9(09)V99 COMP.
038800         10  TO-P-I               PIC S9(09)V99 COMP.
038900         10  TO-SLACK             PIC S9(09)V99 COMP.
039000         10  TO-DEFERRED-COUNT    PIC  9(03) COMP.
039100         10  TO-PLACED-FLAG       PIC X(01).
039200             88 TO-PLACED                   VALUE "Y".
039300         10  TO-STEP-COUNT        PIC S9(02) COMP.
039400         10  TO-STEPS             PIC X(20) OCCURS 8 TIMES.
039500         10  FILLER               PIC X(01).
039600
039700 01          T-VARIANT-TABLE.
039800     05      T-VARIANT OCCURS 10 TIMES INDEXED BY TV-IDX.
039900         10  TV-LAMBDA            PIC  9(03)V999 COMP.
040000         10  TV-STEP-COUNT        PIC S9(02) COMP.
040100         10  TV-STEPS             PIC X(20) OCCURS 5 TIMES.
040200         10  FILLER               PIC X(01).
040300
040400 01          T-BATCH-TABLE.
040500     05      T-BATCH OCCURS 200 TIMES INDEXED BY TB-IDX.
040600         10  TB-FIRST-IDX         PIC S9(04) COMP.
040700         10  TB-LAST-IDX          PIC S9(04) COMP.
040800         10  TB-SIZE              PIC S9(04) COMP.
040900         10  TB-SLOT              PIC S9(09)V99 COMP.
041000         10  TB-WORK              PIC S9(09)V99 COMP.
041100         10  TB-AVG-J             PIC  9V999 COMP.
041200         10  TB-WIN-START-EARLY   PIC S9(09)V99 COMP.
041300         10  TB-WIN-START-LATE    PIC S9(09)V99 COMP.
041400         10  TB-WIN-END-EARLY     PIC S9(09)V99 COMP.
041500         10  TB-WIN-END-LATE      PIC S9(09)V99 COMP.
041600         10  FILLER               PIC X(01).
041700
041800 01          T-MEMBER-TABLE.
041900     05      T-MEMBER OCCURS 500 TIMES INDEXED BY TM-IDX.
042000         10  TM-ORDER-IDX         PIC S9(04) COMP.
042100         10  FILLER               PIC X(01).
042200
042300 PROCEDURE DIVISION.
042400******************************************************************
042500* Steuerungs-Section
042600******************************************************************
042700 A100-STEUERUNG SECTION.
042800 A100-00.
042900     IF  SHOW-VERSION
043000         DISPLAY K-MODUL " vom: " WHEN-COMPILED          
043100         STOP RUN
043200     END-IF
043300
043400     PERFORM B000-VORLAUF THRU B000-99
043500
043600     IF  PRG-ABBRUCH
043700         CONTINUE
043800     ELSE
043900         PERFORM B100-VERARBEITUNG THRU B100-99
044000     END-IF
044100
044200     PERFORM B090-ENDE THRU B090-99
044300     STOP RUN.
044400 A100-99.
044500     EXIT.
044600******************************************************************
044700* Vorlauf
044800******************************************************************
044900 B000-VORLAUF SECTION.
045000 B000-00.
045100     PERFORM C000-INIT THRU C000-99
045200     OPEN INPUT  CONFIG-F
045300     IF  NOT FS-CONFIG-OK
045400         SET PRG-ABBRUCH TO TRUE
045500         GO TO B000-99
045600     END-IF
045700     READ CONFIG-F
045800     CLOSE CONFIG-F
045900
046000     OPEN INPUT  ORDERS-F
046100     OPEN INPUT  SEQSTEPS-F
046200     OPEN INPUT  FORECAST-F
046300     OPEN INPUT  NEWORDERS-F
046400     OPEN OUTPUT BATCHES-F
046500     OPEN OUTPUT ETALIST-F
046600     OPEN OUTPUT UTILFC-F
046700     OPEN OUTPUT CTPOUT-F
046800     OPEN OUTPUT HOLDS-F
046900     OPEN OUTPUT RUNLOG-F
047000     IF  NOT FS-ORDERS-OK
047100         SET PRG-ABBRUCH TO TRUE
047200     END-IF
047300     .
047400 B000-99.
047500     EXIT.
047600******************************************************************
047700* Nachlauf
047800******************************************************************
047900 B090-ENDE SECTION.
048000 B090-00.
048100     IF  PRG-ABBRUCH
048200         DISPLAY K-MODUL " >>> ABBRUCH <<<"
048300     ELSE
048400         DISPLAY K-MODUL " Lauf beendet - Cluster-Lose: "
048500                 C4-BATCH-COUNT
048600     END-IF
048700     CLOSE ORDERS-F SEQSTEPS-F FORECAST-F NEWORDERS-F BATCHES-F
048800           ETALIST-F UTILFC-F CTPOUT-F HOLDS-F RUNLOG-F
048900     .
049000 B090-99.
049100     EXIT.
049200******************************************************************
049300* Verarbeitung
049400******************************************************************
049500 B100-VERARBEITUNG SECTION.
049600 B100-00.
049700     PERFORM C200-READ-ORDER THRU C200-99
049800     PERFORM D100-READ-LOOP THRU D100-99
049900         UNTIL FS-ORDERS-EOF
050000
050100     PERFORM C210-READ-VARIANT THRU C210-99
050200         UNTIL FS-FORECAST-EOF
050300     IF  C4-VARIANT-COUNT = ZERO
050400         PERFORM C220-DEFAULT-VARIANT THRU C220-99
050500     END-IF
050600
050700     PERFORM C230-READ-STEP THRU C230-99
050800         UNTIL FS-SEQSTEPS-EOF
050900
051000     PERFORM B200-CLUSTER-ORDERS THRU B200-99
051100     PERFORM D400-BUILD-ETAS THRU D400-99
051200     PERFORM D300-UTIL-FORECAST THRU D300-99
051300     PERFORM D500-BUILD-CTP THRU D500-99
051400     PERFORM E100-WRITE-RUNLOG THRU E100-99
051500     PERFORM E200-HISTOGRAM THRU E200-99
051600     .
051700 B100-99.
051800     EXIT.
051900******************************************************************
052000* Initialisierung
052100******************************************************************
052200 C000-INIT SECTION.
052300 C000-00.
052400     INITIALIZE SCHALTER COMP-FELDER WORK-FELDER
052500     MOVE CF-NOW TO W-CURSOR
052600     .
052700 C000-99.
052800     EXIT.
052900******************************************************************
053000* Auftragssatz lesen und anreichern
053100******************************************************************
053200 C200-READ-ORDER SECTION.
053300 C200-00.
053400     READ ORDERS-F
053500         AT END SET FS-ORDERS-EOF TO TRUE
053600     END-READ
053700     .
053800 C200-99.
053900     EXIT.
054000 D100-READ-LOOP SECTION.
054100 D100-00.
054200     IF  OR-ORDER-ID = SPACES
054300         ADD 1 TO C4-SKIPPED-COUNT
054400         GO TO D100-90
054500     END-IF
054600
054700     ADD 1 TO C4-ORDER-COUNT
054800     SET TO-IDX TO C4-ORDER-COUNT
054900     MOVE OR-ORDER-ID        TO TO-ORDER-ID (TO-IDX)
055000     MOVE OR-CREATED-AT      TO TO-CREATED-AT (TO-IDX)
055100     MOVE OR-DEFERRED-COUNT  TO TO-DEFERRED-COUNT (TO-IDX)
055200     MOVE "N"                 TO TO-PLACED-FLAG (TO-IDX)
055300     MOVE ZERO                TO TO-STEP-COUNT (TO-IDX)
055400
055500     IF  OR-DUE-DATE NOT GREATER THAN ZERO
055600         COMPUTE TO-DUE-DATE (TO-IDX) =
055700                 CF-NOW + 30 * K-MIN-PER-DAY
055800     ELSE
055900         MOVE OR-DUE-DATE TO TO-DUE-DATE (TO-IDX)
056000     END-IF
056100
056200*    ---> Defaults 60/90 je Feld einzeln setzen (CR2128 - bisher
056300*         nur Summen-Default 150 bei BEIDEN Feldern = 0)
056400     IF  OR-PROC-TIME-DEM = ZERO
056500         MOVE 60.00 TO C9-P-DEM
056600     ELSE
056700         MOVE OR-PROC-TIME-DEM TO C9-P-DEM
056800     END-IF
056900     IF  OR-PROC-TIME-MON = ZERO
057000         MOVE 90.00 TO C9-P-MON
057100     ELSE
057200         MOVE OR-PROC-TIME-MON TO C9-P-MON
057300     END-IF
057400     COMPUTE C9-WORK ROUNDED = C9-P-DEM + C9-P-MON
057500     IF  C9-WORK < 1.00
057600         MOVE 1.00 TO C9-WORK
057700     END-IF
057800     MOVE C9-WORK TO TO-P-I (TO-IDX)
057900     COMPUTE TO-SLACK (TO-IDX) ROUNDED =
058000             TO-DUE-DATE (TO-IDX) - CF-NOW - C9-WORK
058100     .
058200 D100-90.
058300     PERFORM C200-READ-ORDER THRU C200-99
058400     .
058500 D100-99.
058600     EXIT.
058700******************************************************************
058800* Prognosevarianten lesen (R9), Default wenn keine vorhanden
058900******************************************************************
059000 C210-READ-VARIANT SECTION.
059100 C210-00.
059200     READ FORECAST-F
059300         AT END
059400             SET FS-FORECAST-EOF TO TRUE
059500             GO TO C210-99
059600     END-READ
059700     ADD 1 TO C4-VARIANT-COUNT
059800     SET TV-IDX TO C4-VARIANT-COUNT
059900     MOVE FV-LAMBDA-PER-T TO TV-LAMBDA (TV-IDX)
060000     MOVE 5 TO TV-STEP-COUNT (TV-IDX)
060100     MOVE FV-PROTO-STEPS (1) TO TV-STEPS (TV-IDX 1)
060200     MOVE FV-PROTO-STEPS (2) TO TV-STEPS (TV-IDX 2)
060300     MOVE FV-PROTO-STEPS (3) TO TV-STEPS (TV-IDX 3)
060400     MOVE FV-PROTO-STEPS (4) TO TV-STEPS (TV-IDX 4)
060500     MOVE FV-PROTO-STEPS (5) TO TV-STEPS (TV-IDX 5)
060600     .
060700 C210-99.
060800     EXIT.
060900 C220-DEFAULT-VARIANT SECTION.
061000 C220-00.
061100     MOVE 1 TO C4-VARIANT-COUNT
061200     SET TV-IDX TO 1
061300     MOVE 0.500         TO TV-LAMBDA (TV-IDX)
061400     MOVE 3             TO TV-STEP-COUNT (TV-IDX)
061500     MOVE "PS-FAHRWERK" TO TV-STEPS (TV-IDX 1)
061600     MOVE "PS-ANTRIEB"  TO TV-STEPS (TV-IDX 2)
061700     MOVE "PS-CHASSIS"  TO TV-STEPS (TV-IDX 3)
061800     .
061900 C220-99.
062000     EXIT.
062100******************************************************************
062200* Arbeitsschritte je Auftrag lesen, Praefix BG-/BGT- abstreifen,
062300* I/Q/x-Token verwerfen
062400******************************************************************
062500 C230-READ-STEP SECTION.
062600 C230-00.
062700     READ SEQSTEPS-F
062800         AT END
062900             SET FS-SEQSTEPS-EOF TO TRUE
063000             GO TO C230-99
063100     END-READ
063200     IF  SS-STEP-NAME = "I" OR SS-STEP-NAME = "Q"
063300         OR SS-STEP-NAME = "X" OR SS-STEP-NAME = SPACES
063400         GO TO C230-99
063500     END-IF
063600     PERFORM C231-FIND-ORDER THRU C231-99
063700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ORDER-COUNT
063800     .
063900 C230-99.
064000     EXIT.
064100 C231-FIND-ORDER SECTION.
064200 C231-00.
064300     IF  TO-ORDER-ID (C4-I1) NOT EQUAL SS-ORDER-ID
064400         GO TO C231-99
064500     END-IF
064600     IF  TO-STEP-COUNT (C4-I1) < K-MAX-STEPS
064700         ADD 1 TO TO-STEP-COUNT (C4-I1)
064800         MOVE TO-STEP-COUNT (C4-I1) TO C4-I2
064900         MOVE SS-STEP-NAME TO TO-STEPS (C4-I1 C4-I2)
065000     END-IF
065100     SET C4-I1 TO C4-ORDER-COUNT
065200     .
065300 C231-99.
065400     EXIT.
065500******************************************************************
065600* Greedy Jaccard-Clustering nach Faelligkeit (R8), Zerlegung in
065700* Q-MAX-Stuecke, je Stueck Freigabe oder Zurueckstellung (R9/R10)
065800******************************************************************
065900 B200-CLUSTER-ORDERS SECTION.
066000 B200-00.
066100     PERFORM C300-SORT-BY-DUE THRU C300-99
066200     PERFORM B210-ONE-SEED THRU B210-99
066300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ORDER-COUNT
066400     .
066500 B200-99.
066600     EXIT.
066700 B210-ONE-SEED SECTION.
066800 B210-00.
066900     IF  TO-PLACED (C4-I1)
067000         GO TO B210-99
067100     END-IF
067200     MOVE ZERO TO C4-CLUSTER-SIZE
067300     ADD 1 TO C4-CLUSTER-SIZE
067400     MOVE 1 TO TM-IDX
067500     MOVE C4-I1 TO TM-ORDER-IDX (1)
067600     SET TO-PLACED (C4-I1) TO TRUE
067700
067800     PERFORM C301-ABSORB-SIMILAR THRU C301-99
067900         VARYING C4-I2 FROM C4-I1 BY 1 UNTIL C4-I2 > C4-ORDER-COUNT
068000
068100     PERFORM C420-CHUNK-CLUSTER THRU C420-99
068200     .
068300 B210-99.
068400     EXIT.
068500 C301-ABSORB-SIMILAR SECTION.
068600 C301-00.
068700     IF  TO-PLACED (C4-I2)
068800         GO TO C301-99
068900     END-IF
069000     PERFORM C320-JACCARD-PAIR THRU C320-99
069100     IF  C9-J NOT LESS THAN CF-JACCARD-THRESH
069200         ADD 1 TO C4-CLUSTER-SIZE
069300         MOVE C4-CLUSTER-SIZE TO TM-IDX
069400         MOVE C4-I2 TO TM-ORDER-IDX (TM-IDX)
069500         SET TO-PLACED (C4-I2) TO TRUE
069600     END-IF
069700     .
069800 C301-99.
069900     EXIT.
070000******************************************************************
070100* Jaccard J(A,B) = |A schnitt B| / |A vereinigt B| (R8)
070200******************************************************************
070300 C320-JACCARD-PAIR SECTION.
070400 C320-00.
070500     MOVE ZERO TO C4-INTERSECT
070600     IF  TO-STEP-COUNT (C4-I1) = ZERO AND TO-STEP-COUNT (C4-I2) = ZERO
070700         MOVE ZERO TO C9-J
070800         GO TO C320-99
070900     END-IF
071000     PERFORM C321-COUNT-MATCH THRU C321-99
071100         VARYING C4-S1 FROM 1 BY 1 UNTIL C4-S1 > TO-STEP-COUNT (C4-I1)
071200     COMPUTE C4-UNION =
071300             TO-STEP-COUNT (C4-I1) + TO-STEP-COUNT (C4-I2) -
071400             C4-INTERSECT
071500     IF  C4-UNION NOT GREATER THAN ZERO
071600         MOVE ZERO TO C9-J
071700     ELSE
071800         COMPUTE C9-J ROUNDED = C4-INTERSECT / C4-UNION
071900     END-IF
072000     .
072100 C320-99.
072200     EXIT.
072300 C321-COUNT-MATCH SECTION.
072400 C321-00.
072500     PERFORM C322-COMPARE-ONE THRU C322-99
072600         VARYING C4-S2 FROM 1 BY 1 UNTIL C4-S2 > TO-STEP-COUNT (C4-I2)
072700     .
072800 C321-99.
072900     EXIT.
073000 C322-COMPARE-ONE SECTION.
073100 C322-00.
073200     IF  TO-STEPS (C4-I1 C4-S1) EQUAL TO-STEPS (C4-I2 C4-S2)
073300         ADD 1 TO C4-INTERSECT
073400         SET C4-S2 TO TO-STEP-COUNT (C4-I2)
073500     END-IF
073600     .
073700 C322-99.
073800     EXIT.
073900******************************************************************
074000* Auftraege aufsteigend nach Faelligkeit sortieren - Einfuege-Sort
074100******************************************************************
074200 C300-SORT-BY-DUE SECTION.
074300 C300-00.
074400     IF  C4-ORDER-COUNT < 2
074500         GO TO C300-99
074600     END-IF
074700     PERFORM C310-OUTER-PASS THRU C310-99
074800         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-ORDER-COUNT
074900     .
075000 C300-99.
075100     EXIT.
075200 C310-OUTER-PASS SECTION.
075300 C310-00.
075400     MOVE T-ORDER (C4-J1) TO T-ORDER (501)
075500     MOVE C4-J1 TO C4-K
075600     PERFORM C311-SHIFT-DOWN THRU C311-99
075700         UNTIL C4-K < 2
075800     MOVE T-ORDER (501) TO T-ORDER (C4-K)
075900     .
076000 C310-99.
076100     EXIT.
076200 C311-SHIFT-DOWN SECTION.
076300 C311-00.
076400     IF  TO-DUE-DATE (C4-K - 1) > TO-DUE-DATE (501)
076500         MOVE T-ORDER (C4-K - 1) TO T-ORDER (C4-K)
076600         SUBTRACT 1 FROM C4-K
076700     ELSE
076800         MOVE 1 TO C4-K
076900     END-IF
077000     .
077100 C311-99.
077200     EXIT.
077300******************************************************************
077400* Cluster in Stuecke bis Q-MAX zerlegen; je Stueck Fenster, Haken
077500* und Freigabe-/Zurueckstellungsentscheidung (R4-J, R9, R10)
077600******************************************************************
077700 C420-CHUNK-CLUSTER SECTION.
077800 C420-00.
077900     MOVE 1 TO C4-K
078000     PERFORM C421-ONE-CHUNK THRU C421-99
078100         UNTIL C4-K > C4-CLUSTER-SIZE
078200     .
078300 C420-99.
078400     EXIT.
078500 C421-ONE-CHUNK SECTION.
078600 C421-00.
078700     ADD 1 TO C4-BATCH-COUNT
078800     SET TB-IDX TO C4-BATCH-COUNT
078900     MOVE C4-K TO TB-FIRST-IDX (TB-IDX)
079000     COMPUTE TB-LAST-IDX (TB-IDX) =
079100             FUNCTION MIN(C4-K + CF-Q-MAX - 1, C4-CLUSTER-SIZE)
079200     COMPUTE TB-SIZE (TB-IDX) =
079300             TB-LAST-IDX (TB-IDX) - TB-FIRST-IDX (TB-IDX) + 1
079400     MOVE 1.000 TO TB-AVG-J (TB-IDX)
079500     IF  TB-SIZE (TB-IDX) > 1
079600         PERFORM C422-AVG-JACCARD THRU C422-99
079700     END-IF
079800
079900     MOVE ZERO TO C9-WORK
080000     PERFORM C423-SUM-WORK THRU C423-99
080100         VARYING C4-I2 FROM TB-FIRST-IDX (TB-IDX) BY 1
080200             UNTIL C4-I2 > TB-LAST-IDX (TB-IDX)
080300     MOVE C9-WORK TO TB-WORK (TB-IDX)
080400     MOVE W-CURSOR TO TB-SLOT (TB-IDX)
080500     COMPUTE C9-WORK ROUNDED = TB-WORK (TB-IDX) / CF-MACHINES
080600     MOVE TB-SLOT (TB-IDX) TO TB-WIN-START-EARLY (TB-IDX)
080700     COMPUTE TB-WIN-START-LATE (TB-IDX) ROUNDED =
080800             TB-WIN-START-EARLY (TB-IDX) + CF-BUFFER-PCT * C9-WORK
080900     COMPUTE TB-WIN-END-EARLY (TB-IDX) ROUNDED =
081000             TB-WIN-START-EARLY (TB-IDX) + C9-WORK
081100     COMPUTE TB-WIN-END-LATE (TB-IDX) ROUNDED =
081200             TB-WIN-START-LATE (TB-IDX) + C9-WORK
081300
081400     PERFORM C440-FORECAST-HOOKS THRU C440-99
081500     PERFORM C450-DEFER-SCORE THRU C450-99
081600
081700     IF  W-IS-HOLD
081800         PERFORM D600-HOLD-DECISION THRU D600-99
081900         SUBTRACT TB-SIZE (TB-IDX) FROM C4-BATCH-COUNT
082000     ELSE
082100         PERFORM F100-WRITE-BATCH THRU F100-99
082200         COMPUTE W-CURSOR = W-CURSOR + CF-INTERVAL-MIN
082300     END-IF
082400     COMPUTE C4-K = C4-K + TB-SIZE (TB-IDX)
082500     .
082600 C421-99.
082700     EXIT.
082800 C422-AVG-JACCARD SECTION.
082900 C422-00.
083000*    ---> naeherungsweise ueber das erste Mitglied als Referenz
083100     SET C4-I1 TO TB-FIRST-IDX (TB-IDX)
083200     SET C4-I2 TO TB-FIRST-IDX (TB-IDX)
083300     ADD 1 TO C4-I2
083400     PERFORM C320-JACCARD-PAIR THRU C320-99
083500     MOVE C9-J TO TB-AVG-J (TB-IDX)
083600     .
083700 C422-99.
083800     EXIT.
083900 C423-SUM-WORK SECTION.
084000 C423-00.
084100     SET TM-IDX TO C4-I2
084200     ADD TO-P-I (TM-ORDER-IDX (TM-IDX)) TO C9-WORK
084300     .
084400 C423-99.
084500     EXIT.
084600******************************************************************
084700* Prognosehaken R9: erwartete aehnliche Neuankuenfte, dynamische
084800* Zielauslastung, effektiver Puffer, effektives qMin
084900******************************************************************
085000 C440-FORECAST-HOOKS SECTION.
085100 C440-00.
085200     SET C4-I1 TO TB-FIRST-IDX (TB-IDX)
085300     MOVE ZERO TO C9-EXP-SIM
085400     PERFORM C441-ONE-VARIANT THRU C441-99
085500         VARYING TV-IDX FROM 1 BY 1 UNTIL TV-IDX > C4-VARIANT-COUNT
085600     .
085700 C440-99.
085800     EXIT.
085900 C441-ONE-VARIANT SECTION.
086000 C441-00.
086100*    ---> vereinfachte Aehnlichkeit Cluster-Kopf vs. Prototyp: volle
086200*         Uebereinstimmung zaehlt hart (0/1), wie in R9 beschrieben
086300     MOVE ZERO TO C4-INTERSECT
086400     PERFORM C442-MATCH-PROTO THRU C442-99
086500         VARYING C4-S1 FROM 1 BY 1 UNTIL C4-S1 > TO-STEP-COUNT (C4-I1)
086600     IF  TO-STEP-COUNT (C4-I1) > ZERO AND
086700         C4-INTERSECT = TO-STEP-COUNT (C4-I1)
086800         ADD TV-LAMBDA (TV-IDX) TO C9-EXP-SIM
086900     END-IF
087000     .
087100 C441-99.
087200     EXIT.
087300 C442-MATCH-PROTO SECTION.
087400 C442-00.
087500     PERFORM C443-COMPARE-PROTO THRU C443-99
087600         VARYING C4-S2 FROM 1 BY 1 UNTIL C4-S2 > TV-STEP-COUNT (TV-IDX)
087700     .
087800 C442-99.
087900     EXIT.
088000 C443-COMPARE-PROTO SECTION.
088100 C443-00.
088200     IF  TO-STEPS (C4-I1 C4-S1) EQUAL TV-STEPS (TV-IDX C4-S2)
088300         ADD 1 TO C4-INTERSECT
088400         SET C4-S2 TO TV-STEP-COUNT (TV-IDX)
088500     END-IF
088600     .
088700 C443-99.
088800     EXIT.
088900******************************************************************
089000* Zurueckstellungs-Score R10: LAM-SIM*dJ - LAM-URG*U - LAM-CAP*C
089100******************************************************************
089200 C450-DEFER-SCORE SECTION.
089300 C450-00.
089400     MOVE "N" TO W-HOLD-FLAG
089500     IF  TB-SIZE (TB-IDX) >= CF-Q-MIN AND TB-AVG-J (TB-IDX) >=
089600         CF-JACCARD-THRESH
089700         GO TO C450-99
089800     END-IF
089900
090000     COMPUTE C9-CAPBUCKET ROUNDED =
090100             CF-MACHINES * FUNCTION MIN(CF-INTERVAL-MIN,
090200                                         CF-SHIFT-MIN-DAY)
090300     IF  C9-CAPBUCKET NOT GREATER THAN ZERO
090400         MOVE ZERO TO C9-UTIL-NEXT
090500     ELSE
090600         COMPUTE C9-UTIL-NEXT ROUNDED =
090700                 TB-WORK (TB-IDX) / C9-CAPBUCKET
090800     END-IF
090900
091000     COMPUTE C9-URGENCY ROUNDED =
091100             FUNCTION MIN(1,
091200                 FUNCTION MAX(0, 1 -
091300                     FUNCTION MAX(0, TO-SLACK (C4-I1)) /
091400                     (CF-GAMMA * TO-P-I (C4-I1))))
091500
091600     COMPUTE C9-SCORE ROUNDED =
091700             CF-LAM-SIM * (1 - TB-AVG-J (TB-IDX)) -
091800             CF-LAM-URG * C9-URGENCY -
091900             CF-LAM-CAP * FUNCTION MAX(0, C9-UTIL-NEXT - CF-TARGET-UTIL)
092000
092100     IF  C9-SCORE > ZERO AND
092200         TO-DEFERRED-COUNT (C4-I1) < CF-K-MAX-DEFERS AND
092300         TO-SLACK (C4-I1) > ZERO AND
092400         TO-DUE-DATE (C4-I1) > CF-NOW + CF-SERVICE-WIN-DAYS *
092500             K-MIN-PER-DAY
092600         MOVE "Y" TO W-HOLD-FLAG
092700     END-IF
092800     .
092900 C450-99.
093000     EXIT.
093100******************************************************************
093200* Zurueckstellung: HOLD-DECISION je Mitglied schreiben
093300******************************************************************
093400 D600-HOLD-DECISION SECTION.
093500 D600-00.
093600     PERFORM D610-ONE-HOLD THRU D610-99
093700         VARYING C4-I2 FROM TB-FIRST-IDX (TB-IDX) BY 1
093800             UNTIL C4-I2 > TB-LAST-IDX (TB-IDX)
093900     .
094000 D600-99.
094100     EXIT.
094200 D610-ONE-HOLD SECTION.
094300 D610-00.
094400     SET TM-IDX TO C4-I2
094500     INITIALIZE HOLDS-REC
094600     MOVE TO-ORDER-ID (TM-ORDER-IDX (TM-IDX)) TO HD-ORDER-ID
094700     COMPUTE HD-HOLD-UNTIL ROUNDED = CF-NOW + CF-INTERVAL-MIN
094800     STRING "ZURUECKGESTELLT WEGEN SCORE, ZAEHLER="
094900            DELIMITED SIZE
095000            TO-DEFERRED-COUNT (TM-ORDER-IDX (TM-IDX))
095100            DELIMITED SIZE
095200       INTO HD-REASON
095300     WRITE HOLDS-REC
095400     ADD 1 TO C4-HOLD-COUNT
095500     ADD 1 TO C4-DEFER-COUNT
095600     .
095700 D610-99.
095800     EXIT.
095900******************************************************************
096000* Losdatensatz schreiben
096100******************************************************************
096200 F100-WRITE-BATCH SECTION.
096300 F100-00.
096400     INITIALIZE BATCHES-REC
096500     STRING "PAP-BATCH-" DELIMITED SIZE
096600            C4-BATCH-COUNT DELIMITED SIZE
096700       INTO BA-BATCH-ID
096800     MOVE "JACCARD+FORECAST"  TO BA-POLICY
096900     MOVE TB-SIZE (TB-IDX)    TO BA-ORDER-COUNT
097000     MOVE TB-SLOT (TB-IDX)    TO BA-RELEASE-AT
097100     MOVE "N"                 TO BA-FORCED-FLAG
097200     MOVE TB-WIN-START-EARLY (TB-IDX) TO BA-WIN-START-EARLY
097300     MOVE TB-WIN-START-LATE (TB-IDX)  TO BA-WIN-START-LATE
097400     MOVE TB-WIN-END-EARLY (TB-IDX)   TO BA-WIN-END-EARLY
097500     MOVE TB-WIN-END-LATE (TB-IDX)    TO BA-WIN-END-LATE
097600     MOVE TB-AVG-J (TB-IDX)           TO BA-AVG-JACCARD
097700     MOVE ZERO TO C4-K
097800     PERFORM F110-COPY-MEMBER THRU F110-99
097900         VARYING C4-I2 FROM TB-FIRST-IDX (TB-IDX) BY 1
098000             UNTIL C4-I2 > TB-LAST-IDX (TB-IDX)
098100     WRITE BATCHES-REC
098200     .
098300 F100-99.
098400     EXIT.
098500 F110-COPY-MEMBER SECTION.
098600 F110-00.
098700     ADD 1 TO C4-K
098800     SET TM-IDX TO C4-I2
098900     IF  C4-K <= 20
099000         MOVE TO-ORDER-ID (TM-ORDER-IDX (TM-IDX)) TO BA-ORDER-IDS (C4-K)
099100     END-IF
099200     .
099300 F110-99.
099400     EXIT.
099500******************************************************************
099600* ETA sequentiell ueber Losfenster
099700******************************************************************
099800 D400-BUILD-ETAS SECTION.
099900 D400-00.
100000     PERFORM D410-ONE-BATCH THRU D410-99
100100         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-BATCH-COUNT
100200     .
100300 D400-99.
100400     EXIT.
100500 D410-ONE-BATCH SECTION.
100600 D410-00.
100700     SET TB-IDX TO C4-I1
100800     PERFORM D420-ONE-ETA THRU D420-99
100900         VARYING C4-I2 FROM TB-FIRST-IDX (TB-IDX) BY 1
101000             UNTIL C4-I2 > TB-LAST-IDX (TB-IDX)
101100     .
101200 D410-99.
101300     EXIT.
101400 D420-ONE-ETA SECTION.
101500 D420-00.
101600     SET TM-IDX TO C4-I2
101700     MOVE TM-ORDER-IDX (TM-IDX) TO C4-K
101800     INITIALIZE ETALIST-REC
101900     MOVE TO-ORDER-ID (C4-K)    TO ET-ORDER-ID
102000     COMPUTE ET-ETA ROUNDED =
102100             TB-WIN-END-EARLY (TB-IDX) +
102200             (C4-I2 - TB-FIRST-IDX (TB-IDX)) * TO-P-I (C4-K) /
102300             TB-SIZE (TB-IDX)
102400     MOVE TB-WIN-END-EARLY (TB-IDX) TO ET-ETA-LOWER
102500     MOVE TB-WIN-END-LATE (TB-IDX)  TO ET-ETA-UPPER
102600     MOVE 0.60                      TO ET-CONFIDENCE
102700     WRITE ETALIST-REC
102800     .
102900 D420-99.
103000     EXIT.
103100******************************************************************
103200* Auslastungsprognose je Takt (R6)
103300******************************************************************
103400 D300-UTIL-FORECAST SECTION.
103500 D300-00.
103600     PERFORM D310-ONE-BUCKET THRU D310-99
103700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-BATCH-COUNT
103800     .
103900 D300-99.
104000     EXIT.
104100 D310-ONE-BUCKET SECTION.
104200 D310-00.
104300     SET TB-IDX TO C4-I1
104400     COMPUTE C9-CAPBUCKET ROUNDED =
104500             CF-MACHINES * FUNCTION MIN(CF-INTERVAL-MIN,
104600                                         CF-SHIFT-MIN-DAY)
104700     INITIALIZE UTILFC-REC
104800     MOVE TB-WIN-START-EARLY (TB-IDX) TO UF-BUCKET-START
104900     MOVE TB-WIN-END-LATE (TB-IDX)    TO UF-BUCKET-END
105000     MOVE TB-WORK (TB-IDX)            TO UF-WORKLOAD-MIN
105100     MOVE C9-CAPBUCKET                 TO UF-CAPACITY-MIN
105200     IF  C9-CAPBUCKET NOT GREATER THAN ZERO
105300         MOVE ZERO TO UF-UTILIZATION
105400     ELSE
105500         COMPUTE UF-UTILIZATION ROUNDED =
105600                 100 * TB-WORK (TB-IDX) / C9-CAPBUCKET
105700         IF  UF-UTILIZATION > 100
105800             MOVE 100 TO UF-UTILIZATION
105900         END-IF
106000     END-IF
106100     WRITE UTILFC-REC
106200     .
106300 D310-99.
106400     EXIT.
106500******************************************************************
106600* CTP-Slotsuche fuer Neuauftraege (R7, identisch zu PAPLNG0E)
106700******************************************************************
106800 D500-BUILD-CTP SECTION.
106900 D500-00.
107000     PERFORM C240-READ-NEWORDER THRU C240-99
107100     PERFORM D510-ONE-CTP THRU D510-99
107200         UNTIL FS-NEWORDERS-EOF
107300     .
107400 D500-99.
107500     EXIT.
107600 C240-READ-NEWORDER SECTION.
107700 C240-00.
107800     READ NEWORDERS-F
107900         AT END SET FS-NEWORDERS-EOF TO TRUE
108000     END-READ
108100     .
108200 C240-99.
108300     EXIT.
108400 D510-ONE-CTP SECTION.
108500 D510-00.
108600     IF  NO-ORDER-ID = SPACES
108700         GO TO D510-90
108800     END-IF
108900     INITIALIZE CTPOUT-REC
109000     MOVE NO-ORDER-ID TO CT-ORDER-ID
109100     COMPUTE C9-WORK ROUNDED =
109200             FUNCTION MIN(NO-DUE-DATE,
109300                          CF-NOW + CF-SERVICE-WIN-DAYS * K-MIN-PER-DAY)
109400     MOVE C9-WORK              TO CT-PROMISED-DATE
109500     MOVE "DEADLINE-FALLBACK" TO CT-METHOD
109600     MOVE 0.50                 TO CT-CONFIDENCE
109700     WRITE CTPOUT-REC
109800     ADD 1 TO C4-CTP-COUNT
109900     .
110000 D510-90.
110100     PERFORM C240-READ-NEWORDER THRU C240-99
110200     .
110300 D510-99.
110400     EXIT.
110500******************************************************************
110600* RUNLOG-Bericht
110700******************************************************************
110800 E100-WRITE-RUNLOG SECTION.
110900 E100-00.
111000*    CR2131 - Kopfzeile zeigt jetzt NOW= und Q-MIN/Q-MAX
111100     MOVE CF-NOW     TO D-NUM7
111200     MOVE CF-Q-MIN   TO D-NUM6
111300     MOVE CF-Q-MAX   TO D-NUM8
111400     MOVE SPACES TO W-ZEILE
111500     STRING "PAPJAC0M  JACCARD-CLUSTER  NOW=" DELIMITED SIZE
111600            D-NUM7 DELIMITED SIZE
111700            "  Q-MIN=" DELIMITED SIZE
111800            D-NUM6 DELIMITED SIZE
111900            " Q-MAX=" DELIMITED SIZE
112000            D-NUM8 DELIMITED SIZE
112100            "  AUFTRAEGE=" DELIMITED SIZE
112200            C4-ORDER-COUNT DELIMITED SIZE
112300       INTO W-ZEILE
112400     MOVE W-ZEILE TO RUNLOG-REC
112500     WRITE RUNLOG-REC
112600
112700     MOVE SPACES TO W-ZEILE
112800     STRING "LOSE=" DELIMITED SIZE C4-BATCH-COUNT DELIMITED SIZE
112900            " ZURUECKGESTELLT=" DELIMITED SIZE
113000            C4-DEFER-COUNT DELIMITED SIZE
113100            " CTP=" DELIMITED SIZE C4-CTP-COUNT DELIMITED SIZE
113200       INTO W-ZEILE
113300     MOVE W-ZEILE TO RUNLOG-REC
113400     WRITE RUNLOG-REC
113500     .
113600 E100-99.
113700     EXIT.
113800******************************************************************
113900* Histogramm: Groessenverteilung der Lose und Freigaben je Takt
114000* (CR2130 - vorher nur eine Zeile je Los, keine Verteilung/Balken)
114100******************************************************************
114200 E200-HISTOGRAM SECTION.
114300 E200-00.
114400     PERFORM E205-CLEAR-HIST THRU E205-99
114500     PERFORM E210-BIN-ONE-BATCH THRU E210-99
114600         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-BATCH-COUNT
114700
114800     MOVE "GROESSENVERTEILUNG DER LOSE:" TO RUNLOG-REC
114900     WRITE RUNLOG-REC
115000     PERFORM E220-SIZE-BAR THRU E220-99
115100         VARYING HG-SZ-IDX FROM 1 BY 1 UNTIL
115200             HG-SZ-IDX > K-HIST-SIZE-MAX
115300
115400     MOVE SPACES TO RUNLOG-REC
115500     WRITE RUNLOG-REC
115600     MOVE "FREIGABEN JE TAKT:" TO RUNLOG-REC
115700     WRITE RUNLOG-REC
115800     PERFORM E230-TAKT-BAR THRU E230-99
115900         VARYING HG-TK-IDX FROM 1 BY 1 UNTIL
116000             HG-TK-IDX > K-HIST-TAKT-MAX
116100     .
116200 E200-99.
116300     EXIT.
116400 E205-CLEAR-HIST SECTION.
116500 E205-00.
116600     MOVE ZERO TO HG-MAX-SIZE-CNT
116700     MOVE ZERO TO HG-MAX-TAKT-CNT
116800     PERFORM E206-CLEAR-SIZE THRU E206-99
116900         VARYING HG-SZ-IDX FROM 1 BY 1 UNTIL
117000             HG-SZ-IDX > K-HIST-SIZE-MAX
117100     PERFORM E207-CLEAR-TAKT THRU E207-99
117200         VARYING HG-TK-IDX FROM 1 BY 1 UNTIL
117300             HG-TK-IDX > K-HIST-TAKT-MAX
117400     .
117500 E205-99.
117600     EXIT.
117700 E206-CLEAR-SIZE SECTION.
117800 E206-00.
117900     MOVE ZERO TO HG-SIZE-COUNT (HG-SZ-IDX)
118000     .
118100 E206-99.
118200     EXIT.
118300 E207-CLEAR-TAKT SECTION.
118400 E207-00.
118500     MOVE ZERO TO HG-TAKT-COUNT (HG-TK-IDX)
118600     .
118700 E207-99.
118800     EXIT.
118900******************************************************************
119000* je Los: Groessenbucket und Taktbucket ermitteln und zaehlen
119100******************************************************************
119200 E210-BIN-ONE-BATCH SECTION.
119300 E210-00.
119400     SET TB-IDX TO C4-I1
119500     IF  TB-SIZE (TB-IDX) > K-HIST-SIZE-MAX
119600         MOVE K-HIST-SIZE-MAX TO HG-SZ-CLAMP
119700     ELSE
119800         MOVE TB-SIZE (TB-IDX) TO HG-SZ-CLAMP
119900     END-IF
120000     SET HG-SZ-IDX TO HG-SZ-CLAMP
120100     ADD 1 TO HG-SIZE-COUNT (HG-SZ-IDX)
120200     IF  HG-SIZE-COUNT (HG-SZ-IDX) > HG-MAX-SIZE-CNT
120300         MOVE HG-SIZE-COUNT (HG-SZ-IDX) TO HG-MAX-SIZE-CNT
120400     END-IF
120500
120600     COMPUTE HG-TK-CLAMP =
120700             (TB-SLOT (TB-IDX) - CF-NOW) / CF-INTERVAL-MIN + 1
120800     IF  HG-TK-CLAMP < 1
120900         MOVE 1 TO HG-TK-CLAMP
121000     END-IF
121100     IF  HG-TK-CLAMP > K-HIST-TAKT-MAX
121200         MOVE K-HIST-TAKT-MAX TO HG-TK-CLAMP
121300     END-IF
121400     SET HG-TK-IDX TO HG-TK-CLAMP
121500     ADD 1 TO HG-TAKT-COUNT (HG-TK-IDX)
121600     IF  HG-TAKT-COUNT (HG-TK-IDX) > HG-MAX-TAKT-CNT
121700         MOVE HG-TAKT-COUNT (HG-TK-IDX) TO HG-MAX-TAKT-CNT
121800     END-IF
121900     .
122000 E210-99.
122100     EXIT.
122200******************************************************************
122300* Balkenzeile je Groessenbucket (leere Buckets werden uebersprungen)
122400******************************************************************
122500 E220-SIZE-BAR SECTION.
122600 E220-00.
122700     IF  HG-SIZE-COUNT (HG-SZ-IDX) = ZERO
122800         GO TO E220-99
122900     END-IF
123000     MOVE HG-SIZE-COUNT (HG-SZ-IDX) TO HG-IN-COUNT
123100     MOVE HG-MAX-SIZE-CNT           TO HG-IN-MAX
123200     PERFORM E250-BUILD-BAR THRU E250-99
123300
123400     SET HG-DISP-TMP TO HG-SZ-IDX
123500     MOVE HG-DISP-TMP TO D-NUM4
123600     MOVE HG-SIZE-COUNT (HG-SZ-IDX) TO D-NUM5
123700     MOVE SPACES TO W-ZEILE
123800     STRING "  GROESSE=" DELIMITED SIZE D-NUM4 DELIMITED SIZE
123900            " ANZAHL="  DELIMITED SIZE D-NUM5 DELIMITED SIZE
124000            " "         DELIMITED SIZE HG-BAR DELIMITED SIZE
124100       INTO W-ZEILE
124200     MOVE W-ZEILE TO RUNLOG-REC
124300     WRITE RUNLOG-REC
124400     .
124500 E220-99.
124600     EXIT.
124700******************************************************************
124800* Balkenzeile je Taktbucket (leere Buckets werden uebersprungen)
124900******************************************************************
125000 E230-TAKT-BAR SECTION.
125100 E230-00.
125200     IF  HG-TAKT-COUNT (HG-TK-IDX) = ZERO
125300         GO TO E230-99
125400     END-IF
125500     MOVE HG-TAKT-COUNT (HG-TK-IDX) TO HG-IN-COUNT
125600     MOVE HG-MAX-TAKT-CNT           TO HG-IN-MAX
125700     PERFORM E250-BUILD-BAR THRU E250-99
125800
125900     SET HG-DISP-TMP TO HG-TK-IDX
126000     MOVE HG-DISP-TMP TO D-NUM4
126100     MOVE HG-TAKT-COUNT (HG-TK-IDX) TO D-NUM5
126200     MOVE SPACES TO W-ZEILE
126300     STRING "  TAKT="      DELIMITED SIZE D-NUM4 DELIMITED SIZE
126400            " FREIGABEN=" DELIMITED SIZE D-NUM5 DELIMITED SIZE
126500            " "           DELIMITED SIZE HG-BAR DELIMITED SIZE
126600       INTO W-ZEILE
126700     MOVE W-ZEILE TO RUNLOG-REC
126800     WRITE RUNLOG-REC
126900     .
127000 E230-99.
127100     EXIT.
127200******************************************************************
127300* Balken aus '#' bauen, skaliert auf max. Bucket = 50 Zeichen
127400******************************************************************
127500 E250-BUILD-BAR SECTION.
127600 E250-00.
127700     MOVE SPACES TO HG-BAR
127800     IF  HG-IN-MAX = ZERO
127900         MOVE ZERO TO HG-BAR-LEN
128000     ELSE
128100         COMPUTE HG-BAR-LEN ROUNDED =
128200                 HG-IN-COUNT * 50 / HG-IN-MAX
128300     END-IF
128400     IF  HG-BAR-LEN > 50
128500         MOVE 50 TO HG-BAR-LEN
128600     END-IF
128700     IF  HG-BAR-LEN > ZERO
128800         PERFORM E255-ONE-HASH THRU E255-99
128900             VARYING HG-BAR-IDX FROM 1 BY 1 UNTIL
129000                 HG-BAR-IDX > HG-BAR-LEN
129100     END-IF
129200     .
129300 E250-99.
129400     EXIT.
129500 E255-ONE-HASH SECTION.
129600 E255-00.
129700     MOVE "#" TO HG-BAR-CHARS (HG-BAR-IDX)
129800     .
129900 E255-99.
130000     EXIT.
130100******************************************************************
130200* ENDE Source-Programm
130300******************************************************************
