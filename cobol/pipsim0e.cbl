000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PIPSIM0O.
001100 AUTHOR.        K. LEHNER.
001200 INSTALLATION.  WERK TERMINIERUNG - APO-ABLOESUNG.
001300 DATE-WRITTEN.  1995-04-18.
001400 DATE-COMPILED.
001500 SECURITY.      NUR INTERNE VERWENDUNG - PRODUKTIONSFREIGABE.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2000-03-17
001900* Letzte Version   :: B.02.00
002000* Kurzbeschreibung :: PIP-Terminierung einfach, Prioritaet nach
002100*                      Dringlichkeit und Groesse, Losbildung nach
002200*                      Produktgruppe
002300* Auftrag          :: TERM-PIP-1 TERM-PIP-8
002400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|1995-04-18| kl  | Neuerstellung - Prioritaetsregel und
003000*       |          |     | Routenbildung je Auftrag
003100*A.01.00|1996-02-27| kl  | Losbildung nach Produktgruppe ergaenzt
003200*B.00.00|1998-12-15| kl  | Jahr-2000-Umstellung: Jahresfeld auf
003300*       |          |     | vierstellig, Termine geprueft           CR1956
003400*B.01.00|1999-11-09| mm  | AUFTRAG TERM-PIP-8: Restlos nur bei
003500*       |          |     | ausreichender Groesse freigegeben       CR2077
003600*B.02.00|2000-03-17| lor | RUNLOG-Kopf zeigt jetzt NOW= und
003700*       |          |     | Q-MIN=/Q-MAX=, vorher fehlte der Lauf-
003800*       |          |     | zeitstempel komplett                    CR2131
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* PIPSIM0O errechnet je Auftrag eine Prioritaetskennzahl aus der
004400* Restlaufzeit bis zum Faelligkeitstermin und der Anzahl Operationen,
004500* bildet je Auftrag die Route aus den DEM- und MON-Operationen und
004600* fasst die Auftraege je Produktgruppe zu Losen zusammen (abgeschnitten
004700* bei Q-MAX, Restlos nur wenn gross genug). Die Freigabeliste wird nach
004800* Prioritaet und Faelligkeit sortiert ausgegeben.
004900*
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. TANDEM-NONSTOP.
005400 OBJECT-COMPUTER. TANDEM-NONSTOP.
005500 SPECIAL-NAMES.
005600     SWITCH-15 IS ANZEIGE-VERSION
005700         ON STATUS IS SHOW-VERSION
005800     CLASS ALPHNUM IS "0123456789"
005900                      "abcdefghijklmnopqrstuvwxyz"
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CONFIG-F    ASSIGN TO "CONFIG"
006400                         ORGANIZATION IS SEQUENTIAL
006500                         FILE STATUS IS FS-CONFIG.
006600     SELECT ORDERS-F    ASSIGN TO "ORDERS"
006700                         ORGANIZATION IS SEQUENTIAL
006800                         FILE STATUS IS FS-ORDERS.
006900     SELECT OPS-F       ASSIGN TO "OPERATNS"
007000                         ORGANIZATION IS SEQUENTIAL
007100                         FILE STATUS IS FS-OPS.
007200     SELECT PRIORITY-F  ASSIGN TO "PRIORITY"
007300                         ORGANIZATION IS SEQUENTIAL
007400                         FILE STATUS IS FS-PRIORITY.
007500     SELECT BATCHES-F   ASSIGN TO "BATCHES"
007600                         ORGANIZATION IS SEQUENTIAL
007700                         FILE STATUS IS FS-BATCHES.
007800     SELECT RELEASE-F   ASSIGN TO "RELEASE"
007900                         ORGANIZATION IS SEQUENTIAL
008000                         FILE STATUS IS FS-RELEASE.
008100     SELECT RUNLOG-F    ASSIGN TO "RUNLOG"
008200                         ORGANIZATION IS SEQUENTIAL
008300                         FILE STATUS IS FS-RUNLOG.
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  CONFIG-F
008700     RECORD CONTAINS 512 CHARACTERS
008800     RECORDING MODE IS F
008900     LABEL RECORD IS STANDARD
009000     DATA RECORD IS CONFIG-REC.
009100 01  CONFIG-REC.
009200     05  CF-NOW                  PIC S9(09)V99.
009300     05  CF-Q-MIN                PIC  9(03).
009400     05  CF-Q-MAX                PIC  9(03).
009500     05  CF-TARDINESS-WEIGHT     PIC  9(02)V999.
009600     05  CF-VARIANCE-WEIGHT      PIC  9(02)V999.
009700     05  CF-HORIZON-MINUTES      PIC  9(05)V99.
009800     05  CF-REST                 PIC  X(477).
009900    05  FILLER                  PIC  X(01).
010000 01  CONFIG-REC-X REDEFINES CONFIG-REC.
010100     05  CX-TAKT-BLOCK            PIC X(20).
010200     05  FILLER                   PIC X(492).
010300 FD  ORDERS-F
010400     RECORD CONTAINS 128 CHARACTERS
010500     RECORDING MODE IS F
010600     LABEL RECORD IS STANDARD
010700     DATA RECORD IS ORDERS-REC.
010800 01  ORDERS-REC.
010900     05  OR-ORDER-ID              PIC X(12).
011000     05  OR-CREATED-AT            PIC S9(09)V99.
011100     05  OR-DUE-DATE              PIC S9(09)V99.
011200     05  OR-READY-AT              PIC S9(09)V99.
011300     05  OR-PROC-TIME-DEM         PIC  9(05)V99.
011400     05  OR-PROC-TIME-MON         PIC  9(05)V99.
011500     05  OR-PRIORITY-HINT         PIC S9(03)V999.
011600     05  OR-FAMILY                PIC X(16).
011700     05  OR-PRODUCT-GROUP         PIC X(16).
011800     05  OR-DEFERRED-COUNT        PIC  9(03).
011900     05  OR-OP-COUNT              PIC  9(03).
012000     05  OR-SEQ-STEP-COUNT        PIC  9(03).
012100     05  OR-VARIANT-COUNT         PIC  9(02).
012200     05  FILLER                  PIC  X(20).
012300 01  ORDERS-REC-X REDEFINES ORDERS-REC.
012400     05  OX-ORDER-ID              PIC X(12).
012500     05  OX-ZEIT-BLOCK            PIC X(33).
012600     05  OX-REST                  PIC X(82).
012700    05  FILLER                   PIC X(01).
012800 FD  OPS-F
012900     RECORD CONTAINS 96 CHARACTERS
013000     RECORDING MODE IS F
013100     LABEL RECORD IS STANDARD
013200     DATA RECORD IS OPS-REC.
013300 01  OPS-REC.
013400     05  OP-ORDER-ID               PIC X(12).
013500     05  OP-OP-ID                  PIC X(16).
013600     05  OP-STATION-ID             PIC X(12).
013700     05  OP-EXPECTED-DUR           PIC  9(05)V99.
013800     05  OP-SETUP-FAMILY           PIC X(16).
013900     05  OP-VARIANT-NO             PIC  9(02).
014000     05  FILLER                    PIC X(31).
014100 01  OPS-REC-X REDEFINES OPS-REC.
014200     05  OX2-ORDER-ID              PIC X(12).
014300     05  OX2-REST                 PIC X(83).
014400    05  FILLER                    PIC X(01).
014500 FD  PRIORITY-F
014600     RECORD CONTAINS 43 CHARACTERS
014700     RECORDING MODE IS F
014800     LABEL RECORD IS STANDARD
014900     DATA RECORD IS PRIORITY-REC.
015000 01  PRIORITY-REC.
015100     05  PR-ORDER-ID               PIC X(12).
015200     05  PR-PRIORITY               PIC S9(05)V999.
015300     05  PR-DUE-DATE               PIC S9(09)V99.
015400     05  PR-EXPECTED-COMPLETION    PIC S9(09)V99.
015500     05  FILLER                    PIC X(01).
015600 FD  BATCHES-F
015700     RECORD CONTAINS 360 CHARACTERS
015800     RECORDING MODE IS F
015900     LABEL RECORD IS STANDARD
016000     DATA RECORD IS BATCHES-REC.
016100 01  BATCHES-REC.
016200     05  BA-BATCH-ID              PIC X(20).
016300     05  BA-POLICY                PIC X(24).
016400     05  BA-ORDER-COUNT           PIC  9(03).
016500     05  BA-ORDER-IDS             PIC X(12) OCCURS 20 TIMES.
016600     05  BA-RELEASE-AT            PIC S9(09)V99.
016700     05  BA-FORCED-FLAG           PIC X(01).
016800     05  BA-WIN-START-EARLY       PIC S9(09)V99.
016900     05  BA-WIN-START-LATE        PIC S9(09)V99.
017000     05  BA-WIN-END-EARLY         PIC S9(09)V99.
017100     05  BA-WIN-END-LATE          PIC S9(09)V99.
017200     05  BA-SCORE                 PIC S9(03)V999.
017300     05  BA-AVG-JACCARD           PIC  9V999.
017400     05  FILLER                  PIC  X(07).
017500 01  BATCHES-REC-X REDEFINES BATCHES-REC.
017600     05  BX-BATCH-ID              PIC X(20).
017700     05  FILLER                   PIC X(340).
017800 FD  RELEASE-F
017900     RECORD CONTAINS 13 CHARACTERS
018000     RECORDING MODE IS F
018100     LABEL RECORD IS STANDARD
018200     DATA RECORD IS RELEASE-REC.
018300 01  RELEASE-REC.
018400     05  RL-ORDER-ID               PIC X(12).
018500     05  FILLER                    PIC X(01).
018600 FD  RUNLOG-F
018700     RECORD CONTAINS 132 CHARACTERS
018800     RECORDING MODE IS F
018900     LABEL RECORD IS STANDARD
019000     DATA RECORD IS RUNLOG-REC.
019100 01  RUNLOG-REC                   PIC X(132).
019200 WORKING-STORAGE SECTION.
019300 01          COMP-FELDER.
019400     05      C4-ANZ               PIC S9(04) COMP VALUE ZERO.
019500     05      C4-I1                PIC S9(04) COMP.
019600     05      C4-I2                PIC S9(04) COMP.
019700     05      C4-J1                PIC S9(04) COMP.
019800     05      C4-K                 PIC S9(04) COMP.
019900     05      C4-BATCH-COUNT       PIC S9(04) COMP VALUE ZERO.
020000     05      C4-GROUP-START       PIC S9(04) COMP.
020100     05      C4-GROUP-END         PIC S9(04) COMP.
020200     05      C4-CHUNK-START       PIC S9(04) COMP.
020300     05      C4-CHUNK-END         PIC S9(04) COMP.
020400     05      C4-CHUNK-SIZE        PIC S9(04) COMP.
020500     05      C9-DURATION          PIC S9(09)V99 COMP.
020600     05      C9-SCORE-SUM         PIC S9(05)V999 COMP.
020700     05      FILLER               PIC  X(01).
020800
020900 01          KONSTANTE-FELDER.
021000     05      K-MODUL             PIC X(08)          VALUE "PIPSIM0O".
021100     05      K-MAX-ORDERS        PIC  9(04)   COMP  VALUE 500.
021200     05      K-MAX-OPS           PIC  9(04)   COMP  VALUE 2000.
021300     05      K-MIN-PER-DAY       PIC  9(05)   COMP  VALUE 1440.
021400     05      K-DUR-DFLT          PIC  9(05)V99 COMP VALUE 30.00.
021500     05      FILLER              PIC  X(01).
021600
021700 01          DISPLAY-FELDER.
021800     05      D-NUM4              PIC -9(04).
021900     05      D-NUM5              PIC -9(04).
022000     05      D-NUM7              PIC -9(08)9.99.
022100     05      FILLER              PIC  X(01).
022200
022300 01          SCHALTER.
022400     05      FS-CONFIG            PIC X(02).
022500          88 FS-CONFIG-OK                   VALUE "00".
022600     05      FS-ORDERS            PIC X(02).
022700          88 FS-ORDERS-OK                   VALUE "00".
022800          88 FS-ORDERS-EOF                  VALUE "10".
022900     05      FS-OPS                PIC X(02).
023000          88 FS-OPS-OK                      VALUE "00".
023100          88 FS-OPS-EOF                     VALUE "10".
023200     05      FS-PRIORITY          PIC X(02).
023300          88 FS-PRIORITY-OK                 VALUE "00".
023400     05      FS-BATCHES           PIC X(02).
023500          88 FS-BATCHES-OK                  VALUE "00".
023600     05      FS-RELEASE           PIC X(02).
023700          88 FS-RELEASE-OK                  VALUE "00".
023800     05      FS-RUNLOG            PIC X(02).
023900          88 FS-RUNLOG-OK                   VALUE "00".
024000     05      PRG-STATUS           PIC 9      VALUE ZERO.
024100          88 PRG-OK                         VALUE ZERO.
024200          88 PRG-ABBRUCH                    VALUE 1.
024300     05      FILLER               PIC  X(01).
024400
024500 01          WORK-FELDER.
024600     05      W-ZEILE              PIC X(132).
024700     05      W-GROUP-KEY          PIC X(16).
024800     05      FILLER               PIC  X(01).
024900
025000 01          TAL-TIME.
025100     05      TAL-JHJJ            PIC S9(04) COMP.
025200     05      TAL-MM              PIC S9(04) COMP.
025300     05      TAL-TT              PIC S9(04) COMP.
025400     05      FILLER              PIC  X(01).
025500 01          TAL-TIME-D.
025600     05      TAL-JHJJ-D          PIC  9(04).
025700     05      TAL-MM-D            PIC  9(02).
025800     05      TAL-TT-D            PIC  9(02).
025900     05      FILLER              PIC  X(01).
026000 01          TAL-TIME-N REDEFINES TAL-TIME-D.
026100     05      TAL-TIME-N8         PIC  9(08).
026200
026300 01          T-ORDER-TABLE.
026400     05      T-ORDER OCCURS 500 TIMES INDEXED BY TO-IDX.
026500         10  TO-ORDER-ID          PIC X(12).
026600         10  TO-READY-AT          PIC S9(09)V99 COMP.
026700         10  TO-DUE-DATE          PIC S9(09)V99 COMP.
026800         10  TO-PRODUCT-GROUP     PIC X(16).
026900         10  TO-DEM-OPS           PIC S9(03) COMP.
027000         10  TO-MON-OPS           PIC S9(03) COMP.
027100         10  TO-DURATION          PIC S9(09)V99 COMP.
027200         10  TO-PRIORITY          PIC S9(05)V999 COMP.
027300         10  TO-EXPECTED-COMP     PIC S9(09)V99 COMP.
027400         10  TO-PLACED-FLAG       PIC X(01).
027500             88 TO-PLACED                   VALUE "Y".
027600         10  FILLER               PIC X(01).
027700
027800 PROCEDURE DIVISION.
027900******************************************************************
028000* Steuerungs-Section
028100******************************************************************
028200 A100-STEUERUNG SECTION.
028300 A100-00.
028400     IF  SHOW-VERSION
028500         DISPLAY K-MODUL " vom: " WHEN-COMPILED          
028600         STOP RUN
028700     END-IF
028800
028900     PERFORM B000-VORLAUF THRU B000-99
029000
029100     IF  PRG-ABBRUCH
029200         CONTINUE
029300     ELSE
029400         PERFORM B100-VERARBEITUNG THRU B100-99
029500     END-IF
029600
029700     PERFORM B090-ENDE THRU B090-99
029800     STOP RUN.
029900 A100-99.
030000     EXIT.
030100******************************************************************
030200* Vorlauf
030300******************************************************************
030400 B000-VORLAUF SECTION.
030500 B000-00.
030600     INITIALIZE SCHALTER COMP-FELDER WORK-FELDER
030700     OPEN INPUT  CONFIG-F
030800     IF  NOT FS-CONFIG-OK
030900         SET PRG-ABBRUCH TO TRUE
031000         GO TO B000-99
031100     END-IF
031200     READ CONFIG-F
031300     CLOSE CONFIG-F
031400
031500     OPEN INPUT  ORDERS-F
031600     OPEN INPUT  OPS-F
031700     OPEN OUTPUT PRIORITY-F
031800     OPEN OUTPUT BATCHES-F
031900     OPEN OUTPUT RELEASE-F
032000     OPEN OUTPUT RUNLOG-F
032100     IF  NOT FS-ORDERS-OK
032200         SET PRG-ABBRUCH TO TRUE
032300     END-IF
032400     .
032500 B000-99.
032600     EXIT.
032700******************************************************************
032800* Nachlauf
032900******************************************************************
033000 B090-ENDE SECTION.
033100 B090-00.
033200     IF  PRG-ABBRUCH
033300         DISPLAY K-MODUL " >>> ABBRUCH <<<"
033400     ELSE
033500         DISPLAY K-MODUL " Lauf beendet - Lose: " C4-BATCH-COUNT
033600     END-IF
033700     CLOSE ORDERS-F OPS-F PRIORITY-F BATCHES-F RELEASE-F RUNLOG-F
033800     .
033900 B090-99.
034000     EXIT.
034100******************************************************************
034200* Verarbeitung
034300******************************************************************
034400 B100-VERARBEITUNG SECTION.
034500 B100-00.
034600     PERFORM C200-READ-ORDER THRU C200-99
034700     PERFORM D100-READ-LOOP THRU D100-99
034800         UNTIL FS-ORDERS-EOF
034900
035000     PERFORM C210-READ-OP THRU C210-99
035100     PERFORM D110-OP-LOOP THRU D110-99
035200         UNTIL FS-OPS-EOF
035300
035400     PERFORM C300-SORT-BY-GROUP THRU C300-99
035500     PERFORM D200-PRIORITY-ROUTE THRU D200-99
035600         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
035700     PERFORM F100-WRITE-PRIORITY THRU F100-99
035800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
035900
036000     PERFORM B200-BATCH-GROUPS THRU B200-99
036100     PERFORM C500-SORT-RELEASE THRU C500-99
036200     PERFORM D500-WRITE-RELEASE THRU D500-99
036300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
036400     PERFORM E100-WRITE-RUNLOG THRU E100-99
036500     .
036600 B100-99.
036700     EXIT.
036800 C200-READ-ORDER SECTION.
036900 C200-00.
037000     READ ORDERS-F
037100         AT END SET FS-ORDERS-EOF TO TRUE
037200     END-READ
037300     .
037400 C200-99.
037500     EXIT.
037600******************************************************************
037700* Auftragssatz lesen
037800******************************************************************
037900 D100-READ-LOOP SECTION.
038000 D100-00.
038100     IF  OR-ORDER-ID = SPACES
038200         GO TO D100-90
038300     END-IF
038400
038500     ADD 1 TO C4-ANZ
038600     SET TO-IDX TO C4-ANZ
038700     MOVE OR-ORDER-ID       TO TO-ORDER-ID (TO-IDX)
038800     MOVE OR-READY-AT        TO TO-READY-AT (TO-IDX)
038900     MOVE OR-PRODUCT-GROUP   TO TO-PRODUCT-GROUP (TO-IDX)
039000     MOVE "N"                 TO TO-PLACED-FLAG (TO-IDX)
039100     MOVE ZERO                TO TO-DEM-OPS (TO-IDX)
039200     MOVE ZERO                TO TO-MON-OPS (TO-IDX)
039300     MOVE ZERO                TO TO-DURATION (TO-IDX)
039400
039500     IF  OR-DUE-DATE NOT GREATER THAN ZERO
039600         COMPUTE TO-DUE-DATE (TO-IDX) =
039700                 CF-NOW + 7 * K-MIN-PER-DAY
039800     ELSE
039900         MOVE OR-DUE-DATE TO TO-DUE-DATE (TO-IDX)
040000     END-IF
040100     .
040200 D100-90.
040300     PERFORM C200-READ-ORDER THRU C200-99
040400     .
040500 D100-99.
040600     EXIT.
040700 C210-READ-OP SECTION.
040800 C210-00.
040900     READ OPS-F
041000         AT END SET FS-OPS-EOF TO TRUE
041100     END-READ
041200     .
041300 C210-99.
041400     EXIT.
041500******************************************************************
041600* Operationssaetze einlesen - DEM/MON-Zaehlung und Routendauer
041700******************************************************************
041800 D110-OP-LOOP SECTION.
041900 D110-00.
042000     IF  OP-ORDER-ID = SPACES
042100         GO TO D110-90
042200     END-IF
042300     PERFORM D120-MATCH-ORDER THRU D120-99
042400         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
042500     .
042600 D110-90.
042700     PERFORM C210-READ-OP THRU C210-99
042800     .
042900 D110-99.
043000     EXIT.
043100 D120-MATCH-ORDER SECTION.
043200 D120-00.
043300     IF  TO-ORDER-ID (C4-I1) NOT EQUAL OP-ORDER-ID
043400         GO TO D120-99
043500     END-IF
043600
043700     MOVE OP-EXPECTED-DUR TO C9-DURATION
043800     IF  C9-DURATION NOT GREATER THAN ZERO
043900         MOVE K-DUR-DFLT TO C9-DURATION
044000     END-IF
044100     ADD C9-DURATION TO TO-DURATION (C4-I1)
044200
044300     IF  OP-STATION-ID = "DEM" OR OP-STATION-ID = "DEMONTAGE"
044400         OR OP-STATION-ID = "DISASSEMBLY"
044500         ADD 1 TO TO-DEM-OPS (C4-I1)
044600     ELSE
044700         IF  OP-STATION-ID = "MON" OR OP-STATION-ID = "MONTAGE"
044800             OR OP-STATION-ID = "REASSEMBLY"
044900             OR OP-STATION-ID = "REMONTAGE"
045000             ADD 1 TO TO-MON-OPS (C4-I1)
045100         ELSE
045200             ADD 1 TO TO-MON-OPS (C4-I1)
045300         END-IF
045400     END-IF
045500     SET C4-I1 TO C4-ANZ
045600     .
045700 D120-99.
045800     EXIT.
045900******************************************************************
046000* Prioritaet und Route je Auftrag (R11)
046100******************************************************************
046200 D200-PRIORITY-ROUTE SECTION.
046300 D200-00.
046400     COMPUTE C9-DURATION ROUNDED =
046500             TO-DUE-DATE (C4-I1) - CF-NOW
046600     IF  C9-DURATION < 1
046700         MOVE 1 TO C9-DURATION
046800     END-IF
046900     COMPUTE TO-PRIORITY (C4-I1) ROUNDED =
047000             CF-TARDINESS-WEIGHT / C9-DURATION +
047100             CF-VARIANCE-WEIGHT *
047200             (TO-DEM-OPS (C4-I1) + TO-MON-OPS (C4-I1) + 1)
047300
047400     COMPUTE C9-DURATION ROUNDED =
047500             FUNCTION MAX(TO-READY-AT (C4-I1), CF-NOW)
047600     COMPUTE TO-EXPECTED-COMP (C4-I1) ROUNDED =
047700             C9-DURATION + TO-DURATION (C4-I1)
047800     .
047900 D200-99.
048000     EXIT.
048100******************************************************************
048200* Prioritaetssatz schreiben
048300******************************************************************
048400 F100-WRITE-PRIORITY SECTION.
048500 F100-00.
048600     INITIALIZE PRIORITY-REC
048700     MOVE TO-ORDER-ID (C4-I1)      TO PR-ORDER-ID
048800     MOVE TO-PRIORITY (C4-I1)      TO PR-PRIORITY
048900     MOVE TO-DUE-DATE (C4-I1)      TO PR-DUE-DATE
049000     MOVE TO-EXPECTED-COMP (C4-I1) TO PR-EXPECTED-COMPLETION
049100     WRITE PRIORITY-REC
049200     .
049300 F100-99.
049400     EXIT.
049500******************************************************************
049600* Auftraege nach Produktgruppe sortieren (Einfuege-Sort), darin
049700* nach Prioritaet absteigend (sekundaerer Schluessel)
049800******************************************************************
049900 C300-SORT-BY-GROUP SECTION.
050000 C300-00.
050100     IF  C4-ANZ < 2
050200         GO TO C300-99
050300     END-IF
050400     PERFORM C310-OUTER-PASS THRU C310-99
050500         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-ANZ
050600     .
050700 C300-99.
050800     EXIT.
050900 C310-OUTER-PASS SECTION.
051000 C310-00.
051100     MOVE T-ORDER (C4-J1) TO T-ORDER (501)
051200     MOVE C4-J1 TO C4-K
051300     PERFORM C311-SHIFT-DOWN THRU C311-99
051400         UNTIL C4-K < 2
051500     MOVE T-ORDER (501) TO T-ORDER (C4-K)
051600     .
051700 C310-99.
051800     EXIT.
051900 C311-SHIFT-DOWN SECTION.
052000 C311-00.
052100     IF  TO-PRODUCT-GROUP (C4-K - 1) > TO-PRODUCT-GROUP (501)
052200         MOVE T-ORDER (C4-K - 1) TO T-ORDER (C4-K)
052300         SUBTRACT 1 FROM C4-K
052400     ELSE
052500         MOVE 1 TO C4-K
052600     END-IF
052700     .
052800 C311-99.
052900     EXIT.
053000******************************************************************
053100* Lose je Produktgruppe bilden - abgeschnitten bei Q-MAX, Restlos
053200* nur bei ausreichender Groesse freigegeben (R11)
053300******************************************************************
053400 B200-BATCH-GROUPS SECTION.
053500 B200-00.
053600     MOVE 1 TO C4-I1
053700     PERFORM B210-ONE-GROUP THRU B210-99
053800         UNTIL C4-I1 > C4-ANZ
053900     .
054000 B200-99.
054100     EXIT.
054200 B210-ONE-GROUP SECTION.
054300 B210-00.
054400     MOVE TO-PRODUCT-GROUP (C4-I1) TO W-GROUP-KEY
054500     MOVE C4-I1 TO C4-GROUP-START
054600     MOVE C4-I1 TO C4-GROUP-END
054700     PERFORM B211-EXTEND-GROUP THRU B211-99
054800         UNTIL C4-GROUP-END >= C4-ANZ OR
054900               TO-PRODUCT-GROUP (C4-GROUP-END + 1) NOT EQUAL W-GROUP-KEY
055000
055100     MOVE C4-GROUP-START TO C4-CHUNK-START
055200     PERFORM B220-ONE-CHUNK THRU B220-99
055300         UNTIL C4-CHUNK-START > C4-GROUP-END
055400
055500     COMPUTE C4-I1 = C4-GROUP-END + 1
055600     .
055700 B210-99.
055800     EXIT.
055900 B211-EXTEND-GROUP SECTION.
056000 B211-00.
056100     ADD 1 TO C4-GROUP-END
056200     .
056300 B211-99.
056400     EXIT.
056500 B220-ONE-CHUNK SECTION.
056600 B220-00.
056700     COMPUTE C4-CHUNK-END =
056800             FUNCTION MIN(C4-CHUNK-START + CF-Q-MAX - 1, C4-GROUP-END)
056900     COMPUTE C4-CHUNK-SIZE = C4-CHUNK-END - C4-CHUNK-START + 1
057000
057100     IF  C4-CHUNK-SIZE < CF-Q-MIN AND C4-CHUNK-START NOT EQUAL
057200         C4-GROUP-START
057300         GO TO B220-90
057400     END-IF
057500
057600     ADD 1 TO C4-BATCH-COUNT
057700     MOVE ZERO TO C9-SCORE-SUM
057800     PERFORM B221-SCORE-MEMBER THRU B221-99
057900         VARYING C4-I2 FROM C4-CHUNK-START BY 1
058000             UNTIL C4-I2 > C4-CHUNK-END
058100     PERFORM F200-WRITE-BATCH THRU F200-99
058200 B220-90.
058300     COMPUTE C4-CHUNK-START = C4-CHUNK-END + 1
058400     .
058500 B220-99.
058600     EXIT.
058700 B221-SCORE-MEMBER SECTION.
058800 B221-00.
058900     ADD TO-PRIORITY (C4-I2) TO C9-SCORE-SUM
059000     SET TO-PLACED (C4-I2) TO TRUE
059100     .
059200 B221-99.
059300     EXIT.
059400******************************************************************
059500* Losdatensatz schreiben - releaseAt = now + HORIZON*(k+1)/4 (R11)
059600******************************************************************
059700 F200-WRITE-BATCH SECTION.
059800 F200-00.
059900     INITIALIZE BATCHES-REC
060000     STRING "PIP-BATCH-" DELIMITED SIZE
060100            C4-BATCH-COUNT DELIMITED SIZE
060200       INTO BA-BATCH-ID
060300     MOVE "PRIORITY-GROUP"    TO BA-POLICY
060400     MOVE C4-CHUNK-SIZE       TO BA-ORDER-COUNT
060500     COMPUTE BA-RELEASE-AT ROUNDED =
060600             CF-NOW + CF-HORIZON-MINUTES * C4-BATCH-COUNT / 4
060700     MOVE "N"                 TO BA-FORCED-FLAG
060800     IF  C4-CHUNK-SIZE = C4-GROUP-END - C4-GROUP-START + 1
060900         COMPUTE BA-SCORE ROUNDED = C9-SCORE-SUM / C4-CHUNK-SIZE
061000     ELSE
061100         MOVE C9-SCORE-SUM TO BA-SCORE
061200     END-IF
061300     MOVE ZERO TO C4-K
061400     PERFORM F210-COPY-MEMBER THRU F210-99
061500         VARYING C4-I2 FROM C4-CHUNK-START BY 1
061600             UNTIL C4-I2 > C4-CHUNK-END
061700     WRITE BATCHES-REC
061800     .
061900 F200-99.
062000     EXIT.
062100 F210-COPY-MEMBER SECTION.
062200 F210-00.
062300     ADD 1 TO C4-K
062400     IF  C4-K <= 20
062500         MOVE TO-ORDER-ID (C4-I2) TO BA-ORDER-IDS (C4-K)
062600     END-IF
062700     .
062800 F210-99.
062900     EXIT.
063000******************************************************************
063100* Freigabeliste nach (-Prioritaet, Faelligkeit) sortieren
063200******************************************************************
063300 C500-SORT-RELEASE SECTION.
063400 C500-00.
063500     IF  C4-ANZ < 2
063600         GO TO C500-99
063700     END-IF
063800     PERFORM C510-OUTER-PASS THRU C510-99
063900         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-ANZ
064000     .
064100 C500-99.
064200     EXIT.
064300 C510-OUTER-PASS SECTION.
064400 C510-00.
064500     MOVE T-ORDER (C4-J1) TO T-ORDER (501)
064600     MOVE C4-J1 TO C4-K
064700     PERFORM C511-SHIFT-DOWN THRU C511-99
064800         UNTIL C4-K < 2
064900     MOVE T-ORDER (501) TO T-ORDER (C4-K)
065000     .
065100 C510-99.
065200     EXIT.
065300 C511-SHIFT-DOWN SECTION.
065400 C511-00.
065500     IF  TO-PRIORITY (C4-K - 1) < TO-PRIORITY (501)
065600         MOVE T-ORDER (C4-K - 1) TO T-ORDER (C4-K)
065700         SUBTRACT 1 FROM C4-K
065800     ELSE
065900         IF  TO-PRIORITY (C4-K - 1) = TO-PRIORITY (501) AND
066000             TO-DUE-DATE (C4-K - 1) > TO-DUE-DATE (501)
066100             MOVE T-ORDER (C4-K - 1) TO T-ORDER (C4-K)
066200             SUBTRACT 1 FROM C4-K
066300         ELSE
066400             MOVE 1 TO C4-K
066500         END-IF
066600     END-IF
066700     .
066800 C511-99.
066900     EXIT.
067000******************************************************************
067100* Freigabeliste schreiben
067200******************************************************************
067300 D500-WRITE-RELEASE SECTION.
067400 D500-00.
067500     INITIALIZE RELEASE-REC
067600     MOVE TO-ORDER-ID (C4-I1) TO RL-ORDER-ID
067700     WRITE RELEASE-REC
067800     .
067900 D500-99.
068000     EXIT.
068100******************************************************************
068200* RUNLOG-Bericht
068300******************************************************************
068400 E100-WRITE-RUNLOG SECTION.
068500 E100-00.
068600*    CR2131 - Kopfzeile zeigt jetzt NOW= und Q-MIN=/Q-MAX=
068700     MOVE CF-NOW       TO D-NUM7
068800     MOVE CF-Q-MIN     TO D-NUM4
068900     MOVE CF-Q-MAX     TO D-NUM5
069000     MOVE SPACES TO W-ZEILE
069100     STRING "PIPSIM0O  PRIORITAET+LOSBILDUNG  NOW=" DELIMITED SIZE
069200            D-NUM7 DELIMITED SIZE
069300            "  Q-MIN=" DELIMITED SIZE
069400            D-NUM4 DELIMITED SIZE
069500            " Q-MAX=" DELIMITED SIZE
069600            D-NUM5 DELIMITED SIZE
069700            "  AUFTRAEGE=" DELIMITED SIZE
069800            C4-ANZ DELIMITED SIZE
069900            " LOSE=" DELIMITED SIZE C4-BATCH-COUNT DELIMITED SIZE
070000       INTO W-ZEILE
070100     MOVE W-ZEILE TO RUNLOG-REC
070200     WRITE RUNLOG-REC
070300     .
070400 E100-99.
070500     EXIT.
070600******************************************************************
070700* ENDE Source-Programm
070800******************************************************************
