000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PIPOFF0O.
001100 AUTHOR.        H. WEISS.
001200 INSTALLATION.  WERK TERMINIERUNG - APO-ABLOESUNG.
001300 DATE-WRITTEN.  1997-10-06.
001400 DATE-COMPILED.
001500 SECURITY.      NUR INTERNE VERWENDUNG - PRODUKTIONSFREIGABE.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2000-03-17
001900* Letzte Version   :: B.02.00
002000* Kurzbeschreibung :: Feinterminierung FIFO-Basislinie ueber
002100*                      gemeinsamen Maschinenpool DEM/MON
002200* Auftrag          :: TERM-PIPO-3
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1997-10-06| hw  | Neuerstellung - jeder Vorgang zieht die
002900*       |          |     | fruehest freie Station seines Pools
003000*A.01.00|1998-04-13| hw  | Vorgaenge eines Auftrags laufen
003100*       |          |     | unabhaengig voneinander (keine Kette)
003200*B.00.00|1998-12-22| mm  | Jahr-2000-Umstellung: Jahresfeld auf
003300*       |          |     | vierstellig, Terminpruef. angepasst  CR2006
003400*B.01.00|1999-12-03| hw  | AUFTRAG TERM-PIPO-3: Freigabeliste und
003500*       |          |     | Fest/Flex-Anteil als reine Kennzahl    CR2121
003600*B.02.00|2000-03-17| lor | E100-WRITE-RUNLOG: Kopfzeile zeigt jetzt
003700*       |          |     | NOW= und die Stationskonfiguration
003800*       |          |     | DEM-STATIONS/MON-STATIONS               CR2131
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* PIPOFF0O bildet die FIFO-Basislinie fuer den gemeinsamen Maschi-
004400* nenpool: jeder Vorgang zieht unabhaengig von den anderen Vorgaen-
004500* gen seines Auftrags die fruehest freie Station seines Pools
004600* (DEM-k bzw. MON-k, 1-basiert). Vorgaenge mit Dauer kleiner/gleich
004700* Null werden uebersprungen. Verspaetung wird nur gezaehlt, wenn
004800* ein Liefertermin groesser Null vorliegt. Der Fest/Flex-Anteil je
004900* Pool wird nur als Kennzahl ausgewiesen, er steuert die Einlas-
005000* tung nicht - es wird stets der gesamte Pool genutzt.
005100*
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. TANDEM-NONSTOP.
005600 OBJECT-COMPUTER. TANDEM-NONSTOP.
005700 SPECIAL-NAMES.
005800     SWITCH-15 IS ANZEIGE-VERSION
005900         ON STATUS IS SHOW-VERSION
006000     CLASS ALPHNUM IS "0123456789"
006100                      "abcdefghijklmnopqrstuvwxyz"
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CONFIG-F    ASSIGN TO "CONFIG"
006600                         ORGANIZATION IS SEQUENTIAL
006700                         FILE STATUS IS FS-CONFIG.
006800     SELECT ORDERS-F    ASSIGN TO "ORDERS"
006900                         ORGANIZATION IS SEQUENTIAL
007000                         FILE STATUS IS FS-ORDERS.
007100     SELECT OPS-F       ASSIGN TO "OPERATNS"
007200                         ORGANIZATION IS SEQUENTIAL
007300                         FILE STATUS IS FS-OPS.
007400     SELECT SCHEDOP-F   ASSIGN TO "SCHEDOP"
007500                         ORGANIZATION IS SEQUENTIAL
007600                         FILE STATUS IS FS-SCHEDOP.
007700     SELECT PLANMET-F   ASSIGN TO "PLANMET"
007800                         ORGANIZATION IS SEQUENTIAL
007900                         FILE STATUS IS FS-PLANMET.
008000     SELECT RELEASE-F   ASSIGN TO "RELEASE"
008100                         ORGANIZATION IS SEQUENTIAL
008200                         FILE STATUS IS FS-RELEASE.
008300     SELECT RUNLOG-F    ASSIGN TO "RUNLOG"
008400                         ORGANIZATION IS SEQUENTIAL
008500                         FILE STATUS IS FS-RUNLOG.
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  CONFIG-F
008900     RECORD CONTAINS 512 CHARACTERS
009000     RECORDING MODE IS F
009100     LABEL RECORD IS STANDARD
009200     DATA RECORD IS CONFIG-REC.
009300 01  CONFIG-REC.
009400     05  CF-NOW                  PIC S9(09)V99.
009500     05  CF-DEM-STATIONS         PIC  9(03).
009600     05  CF-MON-STATIONS         PIC  9(03).
009700     05  CF-DEM-FLEX-PCT         PIC  9(03)V99.
009800     05  CF-MON-FLEX-PCT         PIC  9(03)V99.
009900     05  CF-RELEASE-FRACTION     PIC  9V999.
010000     05  CF-REST                 PIC  X(480).
010100     05  FILLER                  PIC  X(01).
010200 01  CONFIG-REC-X REDEFINES CONFIG-REC.
010300     05  CX-TAKT-BLOCK            PIC X(19).
010400     05  FILLER                   PIC X(493).
010500 FD  ORDERS-F
010600     RECORD CONTAINS 128 CHARACTERS
010700     RECORDING MODE IS F
010800     LABEL RECORD IS STANDARD
010900     DATA RECORD IS ORDERS-REC.
011000 01  ORDERS-REC.
011100     05  OR-ORDER-ID              PIC X(12).
011200     05  OR-CREATED-AT            PIC S9(09)V99.
011300     05  OR-DUE-DATE              PIC S9(09)V99.
011400     05  OR-READY-AT              PIC S9(09)V99.
011500     05  OR-PROC-TIME-DEM         PIC  9(05)V99.
011600     05  OR-PROC-TIME-MON         PIC  9(05)V99.
011700     05  OR-PRIORITY-HINT         PIC S9(03)V999.
011800     05  OR-FAMILY                PIC X(16).
011900     05  OR-PRODUCT-GROUP         PIC X(16).
012000     05  OR-DEFERRED-COUNT        PIC  9(03).
012100     05  OR-OP-COUNT              PIC  9(03).
012200     05  OR-SEQ-STEP-COUNT        PIC  9(03).
012300     05  OR-VARIANT-COUNT         PIC  9(02).
012400     05  FILLER                   PIC  X(20).
012500 01  ORDERS-REC-X REDEFINES ORDERS-REC.
012600     05  OX-ORDER-ID              PIC X(12).
012700     05  OX-ZEIT-BLOCK            PIC X(33).
012800     05  OX-REST                  PIC X(82).
012900     05  FILLER                   PIC X(01).
013000 FD  OPS-F
013100     RECORD CONTAINS 96 CHARACTERS
013200     RECORDING MODE IS F
013300     LABEL RECORD IS STANDARD
013400     DATA RECORD IS OPS-REC.
013500 01  OPS-REC.
013600     05  OP-ORDER-ID               PIC X(12).
013700     05  OP-OP-ID                  PIC X(16).
013800     05  OP-STATION-ID             PIC X(12).
013900     05  OP-EXPECTED-DUR           PIC  9(05)V99.
014000     05  OP-SETUP-FAMILY           PIC X(16).
014100     05  OP-VARIANT-NO             PIC  9(02).
014200     05  FILLER                    PIC X(31).
014300 01  OPS-REC-X REDEFINES OPS-REC.
014400     05  OX2-ORDER-ID              PIC X(12).
014500     05  OX2-REST                  PIC X(83).
014600     05  FILLER                    PIC X(01).
014700 FD  SCHEDOP-F
014800     RECORD CONTAINS 79 CHARACTERS
014900     RECORDING MODE IS F
015000     LABEL RECORD IS STANDARD
015100     DATA RECORD IS SCHEDOP-REC.
015200 01  SCHEDOP-REC.
015300     05  SO-ORDER-ID               PIC X(12).
015400     05  SO-OP-ID                  PIC X(16).
015500     05  SO-STATION-ID             PIC X(12).
015600     05  SO-SLOT-ID                PIC X(08).
015700     05  SO-START-TIME             PIC S9(09)V99.
015800     05  SO-END-TIME               PIC S9(09)V99.
015900     05  SO-DURATION               PIC  9(05)V99.
016000     05  SO-SETUP-APPLIED          PIC X(01).
016100     05  FILLER                    PIC X(01).
016200 01  SCHEDOP-REC-X REDEFINES SCHEDOP-REC.
016300     05  SX-ORDER-ID               PIC X(12).
016400     05  FILLER                    PIC X(67).
016500 FD  PLANMET-F
016600     RECORD CONTAINS 51 CHARACTERS
016700     RECORDING MODE IS F
016800     LABEL RECORD IS STANDARD
016900     DATA RECORD IS PLANMET-REC.
017000 01  PLANMET-REC.
017100     05  PM-MAKESPAN               PIC  9(07)V99.
017200     05  PM-TARDINESS              PIC  9(07)V99.
017300     05  PM-AVG-LATENESS           PIC S9(07)V99.
017400     05  PM-AVG-UTILIZATION        PIC  9(03)V99.
017500     05  PM-IDLE-TIME              PIC  9(07)V99.
017600     05  PM-SETUP-TIME             PIC  9(07)V99.
017700     05  FILLER                    PIC  X(01).
017800 01  PLANMET-REC-X REDEFINES PLANMET-REC.
017900     05  PN-MAKESPAN               PIC  9(07)V99.
018000     05  FILLER                    PIC  X(42).
018100 FD  RELEASE-F
018200     RECORD CONTAINS 13 CHARACTERS
018300     RECORDING MODE IS F
018400     LABEL RECORD IS STANDARD
018500     DATA RECORD IS RELEASE-REC.
018600 01  RELEASE-REC.
018700     05  RL-ORDER-ID               PIC X(12).
018800     05  FILLER                    PIC X(01).
018900 FD  RUNLOG-F
019000     RECORD CONTAINS 132 CHARACTERS
019100     RECORDING MODE IS F
019200     LABEL RECORD IS STANDARD
019300     DATA RECORD IS RUNLOG-REC.
019400 01  RUNLOG-REC                    PIC X(132).
019500 WORKING-STORAGE SECTION.
019600 01          COMP-FELDER.
019700     05      C4-ANZ                PIC S9(04) COMP VALUE ZERO.
019800     05      C4-OPS                PIC S9(04) COMP VALUE ZERO.
019900     05      C4-I1                 PIC S9(04) COMP.
020000     05      C4-I2                 PIC S9(04) COMP.
020100     05      C4-J1                 PIC S9(04) COMP.
020200     05      C4-K                  PIC S9(04) COMP.
020300     05      C4-DEM-CNT            PIC S9(04) COMP.
020400     05      C4-MON-CNT            PIC S9(04) COMP.
020500     05      C4-SLOT-CNT           PIC S9(04) COMP.
020600     05      C4-DEM-FIXED          PIC S9(04) COMP.
020700     05      C4-MON-FIXED          PIC S9(04) COMP.
020800     05      C4-DEM-FLEX           PIC S9(04) COMP.
020900     05      C4-MON-FLEX           PIC S9(04) COMP.
021000     05      C4-REL-CNT            PIC S9(04) COMP.
021100     05      C4-BEST-SLOT          PIC S9(04) COMP.
021200     05      C9-START              PIC S9(09)V99 COMP.
021300     05      C9-END                PIC S9(09)V99 COMP.
021400     05      C9-TARD                PIC S9(09)V99 COMP.
021500     05      C9-TARD-SUM            PIC S9(09)V99 COMP.
021600     05      C9-TOTAL-PROC          PIC S9(09)V99 COMP VALUE ZERO.
021700     05      C9-MAKESPAN            PIC S9(09)V99 COMP.
021800     05      C9-EARLIEST            PIC S9(09)V99 COMP.
021900     05      C9-LATEST              PIC S9(09)V99 COMP.
022000     05      C9-CAP                 PIC S9(09)V99 COMP.
022100     05      C9-UTIL                PIC  9(03)V99 COMP.
022200     05      C9-IDLE                PIC S9(09)V99 COMP.
022300     05      FILLER                PIC  X(01).
022400
022500 01          KONSTANTE-FELDER.
022600     05      K-MODUL             PIC X(08)          VALUE "PIPOFF0O".
022700     05      K-MAX-ORDERS        PIC  9(04)   COMP  VALUE 500.
022800     05      K-MAX-OPS           PIC  9(04)   COMP  VALUE 500.
022900     05      K-MAX-SLOTS         PIC  9(04)   COMP  VALUE 40.
023000     05      K-DEM-DFLT          PIC  9(03)   COMP  VALUE 5.
023100     05      K-MON-DFLT          PIC  9(03)   COMP  VALUE 10.
023200     05      FILLER              PIC  X(01).
023300
023400 01          DISPLAY-FELDER.
023500     05      D-NUM4              PIC -9(04).
023600     05      D-NUM5              PIC -9(04).
023700     05      D-NUM7              PIC -9(08)9.99.
023800     05      FILLER              PIC  X(01).
023900
024000 01          SCHALTER.
024100     05      FS-CONFIG            PIC X(02).
024200          88 FS-CONFIG-OK                   VALUE "00".
024300     05      FS-ORDERS            PIC X(02).
024400          88 FS-ORDERS-OK                   VALUE "00".
024500          88 FS-ORDERS-EOF                  VALUE "10".
024600     05      FS-OPS                PIC X(02).
024700          88 FS-OPS-OK                      VALUE "00".
024800          88 FS-OPS-EOF                     VALUE "10".
024900     05      FS-SCHEDOP           PIC X(02).
025000          88 FS-SCHEDOP-OK                  VALUE "00".
025100     05      FS-PLANMET           PIC X(02).
025200          88 FS-PLANMET-OK                  VALUE "00".
025300     05      FS-RELEASE           PIC X(02).
025400          88 FS-RELEASE-OK                  VALUE "00".
025500     05      FS-RUNLOG            PIC X(02).
025600          88 FS-RUNLOG-OK                   VALUE "00".
025700     05      PRG-STATUS           PIC 9      VALUE ZERO.
025800          88 PRG-OK                         VALUE ZERO.
025900          88 PRG-ABBRUCH                    VALUE 1.
026000     05      FILLER               PIC  X(01).
026100
026200 01          WORK-FELDER.
026300     05      W-ZEILE              PIC X(132).
026400     05      W-REL-ORDER          PIC X(12) OCCURS 500 TIMES.
026500     05      FILLER               PIC  X(01).
026600
026700 01          TAL-TIME.
026800     05      TAL-JHJJ            PIC S9(04) COMP.
026900     05      TAL-MM              PIC S9(04) COMP.
027000     05      TAL-TT              PIC S9(04) COMP.
027100     05      FILLER              PIC  X(01).
027200 01          TAL-TIME-D.
027300     05      TAL-JHJJ-D          PIC  9(04).
027400     05      TAL-MM-D            PIC  9(02).
027500     05      TAL-TT-D            PIC  9(02).
027600     05      FILLER              PIC  X(01).
027700 01          TAL-TIME-N REDEFINES TAL-TIME-D.
027800     05      TAL-TIME-N8         PIC  9(08).
027900
028000 01          T-ORDER-TABLE.
028100     05      T-ORDER OCCURS 500 TIMES INDEXED BY TO-IDX.
028200         10  TO-ORDER-ID          PIC X(12).
028300         10  TO-DUE-DATE          PIC S9(09)V99 COMP.
028400         10  TO-LAST-END          PIC S9(09)V99 COMP.
028500         10  FILLER               PIC X(01).
028600
028700 01          T-OP-TABLE.
028800     05      T-OP OCCURS 500 TIMES INDEXED BY TP-IDX.
028900         10  TP-ORDER-ID           PIC X(12).
029000         10  TP-OP-ID              PIC X(16).
029100         10  TP-STATION            PIC X(12).
029200         10  TP-DURATION           PIC S9(09)V99 COMP.
029300         10  TP-POOL               PIC X(01).
029400         10  FILLER                PIC X(01).
029500
029600 01          T-SLOT-TABLE.
029700     05      T-SLOT OCCURS 40 TIMES INDEXED BY SL-IDX.
029800         10  SL-POOL               PIC X(01).
029900         10  SL-NO                 PIC  9(03).
030000         10  SL-AVAIL-AT           PIC S9(09)V99 COMP.
030100         10  SL-BUSY-TIME          PIC S9(09)V99 COMP.
030200         10  FILLER                PIC X(01).
030300
030400 01          T-SCHED-TABLE.
030500     05      T-SCHED OCCURS 500 TIMES INDEXED BY SC-IDX.
030600         10  SC-ORDER-ID           PIC X(12).
030700         10  SC-OP-ID               PIC X(16).
030800         10  SC-STATION            PIC X(12).
030900         10  SC-POOL                PIC X(01).
031000         10  SC-SLOT-NO             PIC  9(03).
031100         10  SC-START-TIME          PIC S9(09)V99 COMP.
031200         10  SC-END-TIME            PIC S9(09)V99 COMP.
031300         10  SC-DURATION            PIC S9(09)V99 COMP.
031400         10  FILLER                 PIC X(01).
031500
031600 PROCEDURE DIVISION.
031700******************************************************************
031800* Steuerungs-Section
031900******************************************************************
032000 A100-STEUERUNG SECTION.
032100 A100-00.
032200     IF  SHOW-VERSION
032300         DISPLAY K-MODUL " vom: " WHEN-COMPILED          
032400         STOP RUN
032500     END-IF
032600
032700     PERFORM B000-VORLAUF THRU B000-99
032800
032900     IF  PRG-ABBRUCH
033000         CONTINUE
033100     ELSE
033200         PERFORM B100-VERARBEITUNG THRU B100-99
033300     END-IF
033400
033500     PERFORM B090-ENDE THRU B090-99
033600     STOP RUN.
033700 A100-99.
033800     EXIT.
033900******************************************************************
034000* Vorlauf
034100******************************************************************
034200 B000-VORLAUF SECTION.
034300 B000-00.
034400     INITIALIZE SCHALTER COMP-FELDER WORK-FELDER
034500     OPEN INPUT  CONFIG-F
034600     IF  NOT FS-CONFIG-OK
034700         SET PRG-ABBRUCH TO TRUE
034800         GO TO B000-99
034900     END-IF
035000     READ CONFIG-F
035100     CLOSE CONFIG-F
035200
035300     OPEN INPUT  ORDERS-F
035400     OPEN INPUT  OPS-F
035500     OPEN OUTPUT SCHEDOP-F
035600     OPEN OUTPUT PLANMET-F
035700     OPEN OUTPUT RELEASE-F
035800     OPEN OUTPUT RUNLOG-F
035900     IF  NOT FS-ORDERS-OK
036000         SET PRG-ABBRUCH TO TRUE
036100     END-IF
036200     .
036300 B000-99.
036400     EXIT.
036500******************************************************************
036600* Nachlauf
036700******************************************************************
036800 B090-ENDE SECTION.
036900 B090-00.
037000     IF  PRG-ABBRUCH
037100         DISPLAY K-MODUL " >>> ABBRUCH <<<"
037200     ELSE
037300         DISPLAY K-MODUL " Lauf beendet - Vorgaenge: " C4-OPS
037400     END-IF
037500     CLOSE ORDERS-F OPS-F SCHEDOP-F PLANMET-F RELEASE-F RUNLOG-F
037600     .
037700 B090-99.
037800     EXIT.
037900******************************************************************
038000* Verarbeitung
038100******************************************************************
038200 B100-VERARBEITUNG SECTION.
038300 B100-00.
038400     PERFORM C200-READ-ORDER THRU C200-99
038500     PERFORM D100-READ-LOOP THRU D100-99
038600         UNTIL FS-ORDERS-EOF
038700
038800     PERFORM C210-READ-OP THRU C210-99
038900     PERFORM D110-OP-LOOP THRU D110-99
039000         UNTIL FS-OPS-EOF
039100
039200     IF  C4-ANZ = ZERO
039300         GO TO B100-99
039400     END-IF
039500
039600     PERFORM C240-BUILD-SLOTS THRU C240-99
039700
039800     PERFORM C300-DISPATCH-ALL THRU C300-99
039900         VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-OPS
040000
040100     PERFORM C310-TARDINESS THRU C310-99
040200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
040300
040400     PERFORM D300-WRITE-SCHEDULE THRU D300-99
040500         VARYING SC-IDX FROM 1 BY 1 UNTIL SC-IDX > C4-OPS
040600
040700     PERFORM F400-WRITE-METRICS THRU F400-99
040800
040900     PERFORM C500-SORT-BY-START THRU C500-99
041000     PERFORM D410-RELEASE-OPS THRU D410-99
041100
041200     PERFORM E100-WRITE-RUNLOG THRU E100-99
041300     .
041400 B100-99.
041500     EXIT.
041600 C200-READ-ORDER SECTION.
041700 C200-00.
041800     READ ORDERS-F
041900         AT END SET FS-ORDERS-EOF TO TRUE
042000     END-READ
042100     .
042200 C200-99.
042300     EXIT.
042400******************************************************************
042500* Auftragssatz lesen
042600******************************************************************
042700 D100-READ-LOOP SECTION.
042800 D100-00.
042900     IF  OR-ORDER-ID = SPACES
043000         GO TO D100-90
043100     END-IF
043200
043300     IF  C4-ANZ < K-MAX-ORDERS
043400         ADD 1 TO C4-ANZ
043500         SET TO-IDX TO C4-ANZ
043600         MOVE OR-ORDER-ID  TO TO-ORDER-ID (TO-IDX)
043700         MOVE OR-DUE-DATE  TO TO-DUE-DATE (TO-IDX)
043800         MOVE ZERO         TO TO-LAST-END (TO-IDX)
043900     END-IF
044000     .
044100 D100-90.
044200     PERFORM C200-READ-ORDER THRU C200-99
044300     .
044400 D100-99.
044500     EXIT.
044600 C210-READ-OP SECTION.
044700 C210-00.
044800     READ OPS-F
044900         AT END SET FS-OPS-EOF TO TRUE
045000     END-READ
045100     .
045200 C210-99.
045300     EXIT.
045400******************************************************************
045500* Vorgangssatz lesen - Dauer <= 0 wird uebersprungen (R16)
045600******************************************************************
045700 D110-OP-LOOP SECTION.
045800 D110-00.
045900     IF  OP-ORDER-ID = SPACES OR OP-EXPECTED-DUR NOT GREATER ZERO
046000         GO TO D110-90
046100     END-IF
046200
046300     IF  C4-OPS < K-MAX-OPS
046400         ADD 1 TO C4-OPS
046500         SET TP-IDX TO C4-OPS
046600         MOVE OP-ORDER-ID   TO TP-ORDER-ID (TP-IDX)
046700         MOVE OP-OP-ID      TO TP-OP-ID (TP-IDX)
046800         MOVE OP-STATION-ID TO TP-STATION (TP-IDX)
046900         MOVE OP-EXPECTED-DUR TO TP-DURATION (TP-IDX)
047000         IF  OP-STATION-ID (1:3) = "DEM"
047100             MOVE "D" TO TP-POOL (TP-IDX)
047200         ELSE
047300             MOVE "M" TO TP-POOL (TP-IDX)
047400         END-IF
047500         ADD OP-EXPECTED-DUR TO C9-TOTAL-PROC
047600     END-IF
047700     .
047800 D110-90.
047900     PERFORM C210-READ-OP THRU C210-99
048000     .
048100 D110-99.
048200     EXIT.
048300******************************************************************
048400* Stationspool aufbauen (DEM-k / MON-k) und Fest/Flex-Anteil
048500* als reine Kennzahl ermitteln (R16)
048600******************************************************************
048700 C240-BUILD-SLOTS SECTION.
048800 C240-00.
048900     IF  CF-DEM-STATIONS > ZERO
049000         COMPUTE C4-DEM-CNT = FUNCTION MIN(CF-DEM-STATIONS, 20)
049100     ELSE
049200         MOVE K-DEM-DFLT TO C4-DEM-CNT
049300     END-IF
049400     IF  CF-MON-STATIONS > ZERO
049500         COMPUTE C4-MON-CNT = FUNCTION MIN(CF-MON-STATIONS, 20)
049600     ELSE
049700         MOVE K-MON-DFLT TO C4-MON-CNT
049800     END-IF
049900
050000     COMPUTE C4-DEM-FIXED ROUNDED =
050100             FUNCTION MAX(1, FUNCTION INTEGER(
050200                 C4-DEM-CNT * (1 - CF-DEM-FLEX-PCT / 100)))
050300     COMPUTE C4-DEM-FLEX = C4-DEM-CNT - C4-DEM-FIXED
050400     COMPUTE C4-MON-FIXED ROUNDED =
050500             FUNCTION MAX(1, FUNCTION INTEGER(
050600                 C4-MON-CNT * (1 - CF-MON-FLEX-PCT / 100)))
050700     COMPUTE C4-MON-FLEX = C4-MON-CNT - C4-MON-FIXED
050800
050900     MOVE ZERO TO C4-SLOT-CNT
051000     PERFORM C241-ONE-DEM-SLOT THRU C241-99
051100         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-DEM-CNT
051200     PERFORM C242-ONE-MON-SLOT THRU C242-99
051300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-MON-CNT
051400     .
051500 C240-99.
051600     EXIT.
051700 C241-ONE-DEM-SLOT SECTION.
051800 C241-00.
051900     ADD 1 TO C4-SLOT-CNT
052000     SET SL-IDX TO C4-SLOT-CNT
052100     MOVE "D" TO SL-POOL (SL-IDX)
052200     MOVE C4-I1 TO SL-NO (SL-IDX)
052300     MOVE ZERO TO SL-AVAIL-AT (SL-IDX)
052400     MOVE ZERO TO SL-BUSY-TIME (SL-IDX)
052500     .
052600 C241-99.
052700     EXIT.
052800 C242-ONE-MON-SLOT SECTION.
052900 C242-00.
053000     ADD 1 TO C4-SLOT-CNT
053100     SET SL-IDX TO C4-SLOT-CNT
053200     MOVE "M" TO SL-POOL (SL-IDX)
053300     MOVE C4-I1 TO SL-NO (SL-IDX)
053400     MOVE ZERO TO SL-AVAIL-AT (SL-IDX)
053500     MOVE ZERO TO SL-BUSY-TIME (SL-IDX)
053600     .
053700 C242-99.
053800     EXIT.
053900******************************************************************
054000* Jeder Vorgang zieht unabhaengig die fruehest freie Station
054100* seines Pools (R16) - Bereitzeit stets 0, Vorgaenge eines
054200* Auftrags warten nicht aufeinander
054300******************************************************************
054400 C300-DISPATCH-ALL SECTION.
054500 C300-00.
054600     PERFORM C301-FIND-EARLIEST-SLOT THRU C301-99
054700
054800     SET SL-IDX TO C4-BEST-SLOT
054900     MOVE SL-AVAIL-AT (SL-IDX) TO C9-START
055000     COMPUTE C9-END = C9-START + TP-DURATION (C4-J1)
055100     MOVE C9-END TO SL-AVAIL-AT (SL-IDX)
055200     ADD TP-DURATION (C4-J1) TO SL-BUSY-TIME (SL-IDX)
055300
055400     SET SC-IDX TO C4-J1
055500     MOVE TP-ORDER-ID (C4-J1) TO SC-ORDER-ID (SC-IDX)
055600     MOVE TP-OP-ID (C4-J1)    TO SC-OP-ID (SC-IDX)
055700     MOVE TP-STATION (C4-J1) TO SC-STATION (SC-IDX)
055800     MOVE SL-POOL (SL-IDX)   TO SC-POOL (SC-IDX)
055900     MOVE SL-NO (SL-IDX)     TO SC-SLOT-NO (SC-IDX)
056000     MOVE C9-START           TO SC-START-TIME (SC-IDX)
056100     MOVE C9-END             TO SC-END-TIME (SC-IDX)
056200     MOVE TP-DURATION (C4-J1) TO SC-DURATION (SC-IDX)
056300
056400     PERFORM C302-UPDATE-ORDER-END THRU C302-99
056500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZ
056600     .
056700 C300-99.
056800     EXIT.
056900 C301-FIND-EARLIEST-SLOT SECTION.
057000 C301-00.
057100     MOVE ZERO TO C4-BEST-SLOT
057200     PERFORM C303-SCAN-SLOT THRU C303-99
057300         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-SLOT-CNT
057400     .
057500 C301-99.
057600     EXIT.
057700 C303-SCAN-SLOT SECTION.
057800 C303-00.
057900     IF  SL-POOL (C4-I2) NOT EQUAL TP-POOL (C4-J1)
058000         GO TO C303-99
058100     END-IF
058200     IF  C4-BEST-SLOT = ZERO
058300         SET C4-BEST-SLOT TO C4-I2
058400     ELSE
058500         IF  SL-AVAIL-AT (C4-I2) < SL-AVAIL-AT (C4-BEST-SLOT)
058600             SET C4-BEST-SLOT TO C4-I2
058700         END-IF
058800     END-IF
058900     .
059000 C303-99.
059100     EXIT.
059200 C302-UPDATE-ORDER-END SECTION.
059300 C302-00.
059400     IF  TO-ORDER-ID (C4-I1) NOT EQUAL TP-ORDER-ID (C4-J1)
059500         GO TO C302-99
059600     END-IF
059700     IF  C9-END > TO-LAST-END (C4-I1)
059800         MOVE C9-END TO TO-LAST-END (C4-I1)
059900     END-IF
060000     SET C4-I1 TO C4-ANZ
060100     .
060200 C302-99.
060300     EXIT.
060400******************************************************************
060500* Verspaetung je Auftrag - nur wenn Liefertermin > 0 (R16)
060600******************************************************************
060700 C310-TARDINESS SECTION.
060800 C310-00.
060900     IF  TO-DUE-DATE (C4-I1) > ZERO
061000         COMPUTE C9-TARD ROUNDED =
061100                 FUNCTION MAX(ZERO,
061200                     TO-LAST-END (C4-I1) - TO-DUE-DATE (C4-I1))
061300         ADD C9-TARD TO C9-TARD-SUM
061400     END-IF
061500     .
061600 C310-99.
061700     EXIT.
061800******************************************************************
061900* Vorgangsplan schreiben
062000******************************************************************
062100 D300-WRITE-SCHEDULE SECTION.
062200 D300-00.
062300     INITIALIZE SCHEDOP-REC
062400     MOVE SC-ORDER-ID (SC-IDX) TO SO-ORDER-ID
062500     MOVE SC-OP-ID (SC-IDX)    TO SO-OP-ID
062600     MOVE SC-STATION (SC-IDX)  TO SO-STATION-ID
062700     STRING SC-POOL (SC-IDX)    DELIMITED SIZE
062800            "-"                 DELIMITED SIZE
062900            SC-SLOT-NO (SC-IDX) DELIMITED SIZE
063000       INTO SO-SLOT-ID
063100     COMPUTE SO-START-TIME ROUNDED = CF-NOW + SC-START-TIME (SC-IDX)
063200     COMPUTE SO-END-TIME   ROUNDED = CF-NOW + SC-END-TIME (SC-IDX)
063300     MOVE SC-DURATION (SC-IDX) TO SO-DURATION
063400     MOVE "N" TO SO-SETUP-APPLIED
063500     WRITE SCHEDOP-REC
063600     .
063700 D300-99.
063800     EXIT.
063900******************************************************************
064000* Kennzahlenzeile (R16)
064100******************************************************************
064200 F400-WRITE-METRICS SECTION.
064300 F400-00.
064400     MOVE SC-START-TIME (1) TO C9-EARLIEST
064500     MOVE SC-END-TIME (1)   TO C9-LATEST
064600     PERFORM F410-SCAN-SPAN THRU F410-99
064700         VARYING SC-IDX FROM 2 BY 1 UNTIL SC-IDX > C4-OPS
064800     COMPUTE C9-MAKESPAN = C9-LATEST - C9-EARLIEST
064900
065000     COMPUTE C9-CAP = C4-SLOT-CNT
065100     INITIALIZE PLANMET-REC
065200     MOVE C9-MAKESPAN TO PM-MAKESPAN
065300     MOVE C9-TARD-SUM TO PM-TARDINESS
065400     IF  C4-ANZ > ZERO
065500         COMPUTE PM-AVG-LATENESS ROUNDED = C9-TARD-SUM / C4-ANZ
065600     ELSE
065700         MOVE ZERO TO PM-AVG-LATENESS
065800     END-IF
065900     IF  C9-MAKESPAN > ZERO AND C9-CAP > ZERO
066000         COMPUTE C9-UTIL ROUNDED =
066100                 C9-TOTAL-PROC / (C9-MAKESPAN * C9-CAP) * 100
066200         IF  C9-UTIL > 100
066300             MOVE 100 TO C9-UTIL
066400         END-IF
066500         COMPUTE C9-IDLE ROUNDED =
066600                 FUNCTION MAX(ZERO,
066700                     C9-CAP * C9-MAKESPAN - C9-TOTAL-PROC)
066800     ELSE
066900         MOVE ZERO TO C9-UTIL
067000         MOVE ZERO TO C9-IDLE
067100     END-IF
067200     MOVE C9-UTIL  TO PM-AVG-UTILIZATION
067300     MOVE C9-IDLE  TO PM-IDLE-TIME
067400     MOVE ZERO     TO PM-SETUP-TIME
067500     WRITE PLANMET-REC
067600     .
067700 F400-99.
067800     EXIT.
067900 F410-SCAN-SPAN SECTION.
068000 F410-00.
068100     IF  SC-START-TIME (SC-IDX) < C9-EARLIEST
068200         MOVE SC-START-TIME (SC-IDX) TO C9-EARLIEST
068300     END-IF
068400     IF  SC-END-TIME (SC-IDX) > C9-LATEST
068500         MOVE SC-END-TIME (SC-IDX) TO C9-LATEST
068600     END-IF
068700     .
068800 F410-99.
068900     EXIT.
069000******************************************************************
069100* Vorgaenge nach Startzeit sortieren (Einfuegesortierung)
069200******************************************************************
069300 C500-SORT-BY-START SECTION.
069400 C500-00.
069500     IF  C4-OPS < 2
069600         GO TO C500-99
069700     END-IF
069800     PERFORM C510-OUTER-PASS THRU C510-99
069900         VARYING C4-J1 FROM 2 BY 1 UNTIL C4-J1 > C4-OPS
070000     .
070100 C500-99.
070200     EXIT.
070300 C510-OUTER-PASS SECTION.
070400 C510-00.
070500     MOVE T-SCHED (C4-J1) TO T-SCHED (501)
070600     MOVE C4-J1 TO C4-K
070700     PERFORM C511-SHIFT-DOWN THRU C511-99
070800         UNTIL C4-K < 2
070900     MOVE T-SCHED (501) TO T-SCHED (C4-K)
071000     .
071100 C510-99.
071200     EXIT.
071300 C511-SHIFT-DOWN SECTION.
071400 C511-00.
071500     IF  SC-START-TIME (C4-K - 1) > SC-START-TIME (501)
071600         MOVE T-SCHED (C4-K - 1) TO T-SCHED (C4-K)
071700         SUBTRACT 1 FROM C4-K
071800     ELSE
071900         MOVE 1 TO C4-K
072000     END-IF
072100     .
072200 C511-99.
072300     EXIT.
072400******************************************************************
072500* Freigabeliste - fruehester RELEASE-FRACTION-Anteil der nach
072600* Start sortierten Vorgaenge, de-dupliziert (R16)
072700******************************************************************
072800 D410-RELEASE-OPS SECTION.
072900 D410-00.
073000     COMPUTE C4-REL-CNT ROUNDED =
073100             FUNCTION MAX(1, FUNCTION INTEGER(
073200                 C4-OPS * CF-RELEASE-FRACTION))
073300
073400     PERFORM D420-COLLECT-ORDER THRU D420-99
073500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-REL-CNT
073600
073700     PERFORM D440-ONE-RELEASE THRU D440-99
073800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-REL-CNT
073900     .
074000 D410-99.
074100     EXIT.
074200 D420-COLLECT-ORDER SECTION.
074300 D420-00.
074400     SET SC-IDX TO C4-I1
074500     MOVE SC-ORDER-ID (SC-IDX) TO W-REL-ORDER (C4-I1)
074600     .
074700 D420-99.
074800     EXIT.
074900 D440-ONE-RELEASE SECTION.
075000 D440-00.
075100     MOVE ZERO TO C4-K
075200     PERFORM D450-SCAN-SEEN THRU D450-99
075300         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-I1 - 1
075400     IF  C4-K = ZERO
075500         INITIALIZE RELEASE-REC
075600         MOVE W-REL-ORDER (C4-I1) TO RL-ORDER-ID
075700         WRITE RELEASE-REC
075800     END-IF
075900     .
076000 D440-99.
076100     EXIT.
076200 D450-SCAN-SEEN SECTION.
076300 D450-00.
076400     IF  W-REL-ORDER (C4-I2) = W-REL-ORDER (C4-I1)
076500         MOVE 1 TO C4-K
076600     END-IF
076700     .
076800 D450-99.
076900     EXIT.
077000******************************************************************
077100* RUNLOG-Bericht - Fest/Flex-Anteil nur als Kennzahl ausgewiesen
077200******************************************************************
077300 E100-WRITE-RUNLOG SECTION.
077400 E100-00.
077500*    CR2131 - Kopfzeile zeigt jetzt NOW= und die Stations-
077600*    konfiguration (DEM-STATIONS/MON-STATIONS)
077700     MOVE CF-NOW            TO D-NUM7
077800     MOVE CF-DEM-STATIONS   TO D-NUM4
077900     MOVE CF-MON-STATIONS   TO D-NUM5
078000     MOVE SPACES TO W-ZEILE
078100     STRING "PIPOFF0O  FIFO-POOL  NOW=" DELIMITED SIZE
078200            D-NUM7 DELIMITED SIZE
078300            "  DEM-ST=" DELIMITED SIZE
078400            D-NUM4 DELIMITED SIZE
078500            " MON-ST=" DELIMITED SIZE
078600            D-NUM5 DELIMITED SIZE
078700            "  DEM-FIX=" DELIMITED SIZE
078800            C4-DEM-FIXED DELIMITED SIZE
078900            " DEM-FLEX=" DELIMITED SIZE
079000            C4-DEM-FLEX DELIMITED SIZE
079100            " MON-FIX=" DELIMITED SIZE
079200            C4-MON-FIXED DELIMITED SIZE
079300            " MON-FLEX=" DELIMITED SIZE
079400            C4-MON-FLEX DELIMITED SIZE
079500       INTO W-ZEILE
079600     MOVE W-ZEILE TO RUNLOG-REC
079700     WRITE RUNLOG-REC
079800     .
079900 E100-99.
080000     EXIT.
080100******************************************************************
080200* ENDE Source-Programm
080300******************************************************************
