000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PAPLIT0O.
001100 AUTHOR.        M. MUELLER.
001200 INSTALLATION.  WERK TERMINIERUNG - APO-ABLOESUNG.
001300 DATE-WRITTEN.  1990-02-14.
001400 DATE-COMPILED.
001500 SECURITY.      NUR INTERNE VERWENDUNG - PRODUKTIONSFREIGABE.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2000-03-17
001900* Letzte Version   :: C.05.00
002000* Kurzbeschreibung :: PAP-Terminierung, Takt-Fenster-Verfahren
002100* Auftrag          :: TERM-PAP-3 TERM-PAP-9
002200*                     12345678901234567
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1990-02-14| mm  | Neuerstellung - EDD-Sortierung und
002900*       |          |     | Taktfenster-Stapelung fuer Versand
003000*A.01.00|1991-07-29| mm  | Liefertermin = oberes ETA-Band plus
003100*       |          |     | Versandpuffer eingefuehrt
003200*B.00.00|1993-10-05| kl  | Automatische qMin-Herleitung aus Lambda
003300*       |          |     | (Schalter QMIN-AUTO-FLAG im CONFIG)
003400*B.01.00|1995-04-18| sr  | ETA-Streuung je Position im Los
003500*       |          |     | gestaffelt statt Pauschalband
003600*C.00.00|1997-08-22| sr  | RUNLOG-Bericht 132 Spalten umgestellt
003700*C.01.00|1998-12-02| kl  | Jahr-2000-Umstellung: Jahresfeld auf
003800*       |          |     | vierstellig, Fensterberechnung geprueft  CR1998
003900*C.02.00|1999-03-15| mm  | AUFTRAG TERM-PAP-3: Fenster schliessen
004000*       |          |     | nach CREATED-AT, nicht nach DUE-DATE     CR2030
004100*C.03.00|1999-06-07| sr  | AUFTRAG TERM-PAP-9: Leerauftraege werden
004200*       |          |     | jetzt auch im Zaehler gefuehrt           CR2044
004300*C.04.00|2000-03-02| lor | p_i-Defaults 60/90 jetzt je Feld
004400*       |          |     | einzeln gesetzt, vorher nur 150 bei
004500*       |          |     | beiden Feldern = 0 (Slack/Prio falsch)   CR2128
004600*C.05.00|2000-03-17| lor | RUNLOG-Kopf zeigt jetzt NOW= und
004700*       |          |     | Q-MIN=/Q-MAX=, vorher fehlte der Lauf-
004800*       |          |     | zeitstempel komplett                     CR2131
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300* PAPLIT0O terminiert nach dem Taktfenster-Verfahren (T-Policy):
005400* Auftragsbestand wird nach EDD (Liefertermin, dann Erstellzeit)
005500* sortiert, in aufeinanderfolgende Zeitfenster der Breite T ein-
005600* sortiert (jeder Auftrag dessen Erstellzeit vor Fensterende liegt
005700* gehoert zum laufenden Fenster, auch unterhalb von qMin), und am
005800* Fensterende freigegeben.  Liefertermine werden konservativ aus
005900* dem oberen ETA-Band plus Versandpuffer gebildet.
006000*
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. TANDEM-NONSTOP.
006500 OBJECT-COMPUTER. TANDEM-NONSTOP.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     CLASS ALPHNUM IS "0123456789"
007000                      "abcdefghijklmnopqrstuvwxyz"
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT CONFIG-F  ASSIGN TO "CONFIG"
007500                       ORGANIZATION IS SEQUENTIAL
007600                       FILE STATUS IS FS-CONFIG.
007700     SELECT ORDERS-F  ASSIGN TO "ORDERS"
007800                       ORGANIZATION IS SEQUENTIAL
007900                       FILE STATUS IS FS-ORDERS.
008000     SELECT BATCHES-F ASSIGN TO "BATCHES"
008100                       ORGANIZATION IS SEQUENTIAL
008200                       FILE STATUS IS FS-BATCHES.
008300     SELECT ETALIST-F ASSIGN TO "ETALIST"
008400                       ORGANIZATION IS SEQUENTIAL
008500                       FILE STATUS IS FS-ETALIST.
008600     SELECT DELIVERY-F ASSIGN TO "DELIVERY"
008700                       ORGANIZATION IS SEQUENTIAL
008800                       FILE STATUS IS FS-DELIVERY.
008900     SELECT RUNLOG-F  ASSIGN TO "RUNLOG"
009000                       ORGANIZATION IS SEQUENTIAL
009100                       FILE STATUS IS FS-RUNLOG.
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  CONFIG-F
009500     RECORD CONTAINS 512 CHARACTERS
009600     RECORDING MODE IS F
009700     LABEL RECORD IS STANDARD
009800     DATA RECORD IS CONFIG-REC.
009900 01  CONFIG-REC.
010000     05  CF-NOW                  PIC S9(09)V99.
010100     05  CF-START-TIME           PIC S9(09)V99.
010200     05  CF-INTERVAL-MIN         PIC  9(05).
010300     05  CF-MACHINES             PIC  9(03).
010400     05  CF-SHIFT-MIN-DAY        PIC  9(05).
010500     05  CF-Q-MIN                PIC  9(03).
010600     05  CF-Q-MAX                PIC  9(03).
010700     05  CF-MIN-BATCH            PIC  9(03).
010800     05  CF-LAMBDA               PIC  9(03)V999.
010900     05  CF-QMIN-AUTO-FLAG       PIC  X(01).
011000     05  CF-QMIN-ALPHA           PIC  9V999.
011100     05  CF-OUTBOUND-BUF         PIC  9(05)V99.
011200     05  CF-ETA-PROC-PCT         PIC  9V999.
011300     05  CF-ETA-POISS-PCT        PIC  9V999.
011400     05  CF-DEFER-ENABLE         PIC  X(01).
011500     05  CF-BUFFER-PCT           PIC  9V999.
011600     05  CF-MAX-HOLD-DAYS        PIC  9(03).
011700     05  CF-SERVICE-WIN-DAYS     PIC  9(03).
011800     05  CF-WINDOW-ALPHA         PIC  9V999.
011900     05  CF-WINDOW-BETA          PIC  9V999.
012000     05  CF-TARGET-UTIL          PIC  9V999.
012100     05  CF-CTP-MAX-SLOTS        PIC  9(03).
012200     05  CF-JACCARD-THRESH       PIC  9V999.
012300     05  CF-K-MAX-DEFERS         PIC  9(02).
012400     05  CF-GAMMA                PIC  9(02)V99.
012500     05  CF-REST                 PIC  X(405).
012600     05  FILLER                  PIC  X(01).
012700 01  CONFIG-REC-X REDEFINES CONFIG-REC.
012800     05  CX-KOPF-BLOCK            PIC X(24).
012900     05  CX-TAKT-BLOCK            PIC X(11).
013000     05  FILLER                   PIC X(477).
013100 FD  ORDERS-F
013200     RECORD CONTAINS 128 CHARACTERS
013300     RECORDING MODE IS F
013400     LABEL RECORD IS STANDARD
013500     DATA RECORD IS ORDERS-REC.
013600 01  ORDERS-REC.
013700     05  OR-ORDER-ID              PIC X(12).
013800     05  OR-CREATED-AT            PIC S9(09)V99.
013900     05  OR-DUE-DATE              PIC S9(09)V99.
014000     05  OR-READY-AT              PIC S9(09)V99.
014100     05  OR-PROC-TIME-DEM         PIC  9(05)V99.
014200     05  OR-PROC-TIME-MON         PIC  9(05)V99.
014300     05  OR-PRIORITY-HINT         PIC S9(03)V999.
014400     05  OR-FAMILY                PIC X(16).
014500     05  OR-PRODUCT-GROUP         PIC X(16).
014600     05  OR-DEFERRED-COUNT        PIC  9(03).
014700     05  OR-OP-COUNT              PIC  9(03).
014800     05  OR-SEQ-STEP-COUNT        PIC  9(03).
014900     05  OR-VARIANT-COUNT         PIC  9(02).
015000     05  FILLER                  PIC  X(20).
015100 01  ORDERS-REC-X REDEFINES ORDERS-REC.
015200     05  OX-ORDER-ID              PIC X(12).
015300     05  OX-ZEIT-BLOCK            PIC X(33).
015400     05  OX-KENN-BLOCK            PIC X(82).
015500     05  FILLER                   PIC X(01).
015600 FD  BATCHES-F
015700     RECORD CONTAINS 360 CHARACTERS
015800     RECORDING MODE IS F
015900     LABEL RECORD IS STANDARD
016000     DATA RECORD IS BATCHES-REC.
016100 01  BATCHES-REC.
016200     05  BA-BATCH-ID              PIC X(20).
016300     05  BA-POLICY                PIC X(24).
016400     05  BA-ORDER-COUNT           PIC  9(03).
016500     05  BA-ORDER-IDS             PIC X(12) OCCURS 20 TIMES.
016600     05  BA-RELEASE-AT            PIC S9(09)V99.
016700     05  BA-FORCED-FLAG           PIC X(01).
016800     05  BA-WIN-START-EARLY       PIC S9(09)V99.
016900     05  BA-WIN-START-LATE        PIC S9(09)V99.
017000     05  BA-WIN-END-EARLY         PIC S9(09)V99.
017100     05  BA-WIN-END-LATE          PIC S9(09)V99.
017200     05  BA-SCORE                 PIC S9(03)V999.
017300     05  BA-AVG-JACCARD           PIC  9V999.
017400     05  FILLER                  PIC  X(07).
017500 FD  ETALIST-F
017600     RECORD CONTAINS 60 CHARACTERS
017700     RECORDING MODE IS F
017800     LABEL RECORD IS STANDARD
017900     DATA RECORD IS ETALIST-REC.
018000 01  ETALIST-REC.
018100     05  ET-ORDER-ID              PIC X(12).
018200     05  ET-ETA                   PIC S9(09)V99.
018300     05  ET-ETA-LOWER             PIC S9(09)V99.
018400     05  ET-ETA-UPPER             PIC S9(09)V99.
018500     05  ET-CONFIDENCE            PIC  9V99.
018600     05  FILLER                  PIC  X(12).
018700 FD  DELIVERY-F
018800     RECORD CONTAINS 40 CHARACTERS
018900     RECORDING MODE IS F
019000     LABEL RECORD IS STANDARD
019100     DATA RECORD IS DELIVERY-REC.
019200 01  DELIVERY-REC.
019300     05  DL-ORDER-ID              PIC X(12).
019400     05  DL-DELIVERY-AT           PIC S9(09)V99.
019500     05  DL-BASIS                 PIC X(12).
019600     05  FILLER                   PIC X(05).
019700 01  DELIVERY-REC-X REDEFINES DELIVERY-REC.
019800     05  DX-ORDER-ID              PIC X(12).
019900     05  DX-REST                  PIC X(27).
020000     05  FILLER                   PIC X(01).
020100 FD  RUNLOG-F
020200     RECORD CONTAINS 132 CHARACTERS
020300     RECORDING MODE IS F
020400     LABEL RECORD IS STANDARD
020500     DATA RECORD IS RUNLOG-REC.
020600 01  RUNLOG-REC                   PIC X(132).
020700 WORKING-STORAGE SECTION.
020800*--------------------------------------------------------------------*
020900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
021000*--------------------------------------------------------------------*
021100 01          COMP-FELDER.
021200     05      C4-ANZ              PIC S9(04) COMP.
021300     05      C4-I1               PIC S9(04) COMP.
021400     05      C4-J1               PIC S9(04) COMP.
021500     05      C4-K                 PIC S9(04) COMP.
021600     05      C4-ORDER-COUNT       PIC S9(04) COMP VALUE ZERO.
021700     05      C4-SKIPPED-COUNT     PIC S9(04) COMP VALUE ZERO.
021800     05      C4-BATCH-COUNT       PIC S9(04) COMP VALUE ZERO.
021900     05      C4-ETA-COUNT         PIC S9(04) COMP VALUE ZERO.
022000     05      C4-WIN-NO            PIC S9(04) COMP.
022100     05      C4-WIN-START-ORDER   PIC S9(04) COMP.
022200     05      C4-POS-IN-BATCH      PIC S9(04) COMP.
022300
022400     05      C9-QMIN-EFF          PIC S9(05) COMP.
022500     05      C9-P-I                PIC S9(09)V99 COMP.
022600     05      C9-P-DEM              PIC S9(09)V99 COMP.
022700     05      C9-P-MON              PIC S9(09)V99 COMP.
022800     05      C9-WINDOW-END         PIC S9(09)V99 COMP.
022900     05      C9-ETA                PIC S9(09)V99 COMP.
023000     05      C9-BAND                PIC S9(09)V99 COMP.
023100     05      FILLER               PIC  X(01).
023200
023300 01          DISPLAY-FELDER.
023400     05      D-NUM4              PIC -9(04).
023500     05      D-NUM5              PIC -9(04).
023600     05      D-NUM7              PIC -9(08)9.99.
023700     05      D-BAR                PIC X(50).
023800     05      FILLER               PIC  X(01).
023900
024000 01          KONSTANTE-FELDER.
024100     05      K-MODUL             PIC X(08)          VALUE "PAPLIT0O".
024200     05      K-MIN-PER-DAY       PIC  9(05)   COMP  VALUE 1440.
024300     05      K-MAX-ORDERS        PIC  9(04)   COMP  VALUE 500.
024400     05      FILLER              PIC  X(01).
024500
024600 01          SCHALTER.
024700     05      FS-CONFIG            PIC X(02).
024800          88 FS-CONFIG-OK                   VALUE "00".
024900     05      FS-ORDERS            PIC X(02).
025000          88 FS-ORDERS-OK                   VALUE "00".
025100          88 FS-ORDERS-EOF                  VALUE "10".
025200     05      FS-BATCHES           PIC X(02).
025300          88 FS-BATCHES-OK                  VALUE "00".
025400     05      FS-ETALIST           PIC X(02).
025500          88 FS-ETALIST-OK                  VALUE "00".
025600     05      FS-DELIVERY          PIC X(02).
025700          88 FS-DELIVERY-OK                 VALUE "00".
025800     05      FS-RUNLOG            PIC X(02).
025900          88 FS-RUNLOG-OK                   VALUE "00".
026000
026100     05      PRG-STATUS           PIC 9      VALUE ZERO.
026200          88 PRG-OK                         VALUE ZERO.
026300          88 PRG-ABBRUCH                    VALUE 1.
026400     05      FILLER               PIC  X(01).
026500
026600 01          WORK-FELDER.
026700     05      W-ZEILE             PIC X(132).
026800     05      W-LAMBDA-EFF        PIC S9(09)V999 COMP.
026900     05      W-T-STUNDEN         PIC S9(09)V999 COMP.
027000     05      FILLER              PIC  X(01).
027100
027200 01          TAL-TIME.
027300     05      TAL-JHJJ            PIC S9(04) COMP.
027400     05      TAL-MM              PIC S9(04) COMP.
027500     05      TAL-TT              PIC S9(04) COMP.
027600     05      FILLER              PIC  X(01).
027700 01          TAL-TIME-D.
027800     05      TAL-JHJJ-D          PIC  9(04).
027900     05      TAL-MM-D            PIC  9(02).
028000     05      TAL-TT-D            PIC  9(02).
028100     05      FILLER              PIC  X(01).
028200 01          TAL-TIME-N REDEFINES TAL-TIME-D.
028300     05      TAL-TIME-N8         PIC  9(08).
028400
028500 01          T-ORDER-TABLE.
028600     05      T-ORDER OCCURS 500 TIMES
028700                      ASCENDING KEY IS TO-SORT-KEY
028800                      INDEXED BY TO-IDX.
028900         10  TO-ORDER-ID          PIC X(12).
029000         10  TO-CREATED-AT        PIC S9(09)V99 COMP.
029100         10  TO-DUE-DATE          PIC S9(09)V99 COMP.
029200         10  TO-P-I               PIC S9(09)V99 COMP.
029300         10  TO-WINDOW-NO         PIC S9(04) COMP.
029400         10  TO-POS-IN-WIN        PIC S9(04) COMP.
029500         10  TO-SORT-KEY.
029600             15  TO-SK-DUE        PIC S9(09)V99 COMP.
029700             15  TO-SK-CREATED    PIC S9(09)V99 COMP.
029800         10  FILLER               PIC X(04).
029900
030000 01          T-BATCH-TABLE.
030100     05      T-BATCH OCCURS 100 TIMES INDEXED BY TB-IDX.
030200         10  TB-FIRST-IDX         PIC S9(04) COMP.
030300         10  TB-LAST-IDX          PIC S9(04) COMP.
030400         10  TB-SIZE              PIC S9(04) COMP.
030500         10  TB-RELEASE-AT        PIC S9(09)V99 COMP.
030600         10  FILLER               PIC  X(01).
030700
030800 PROCEDURE DIVISION.
030900******************************************************************
031000* Steuerungs-Section
031100******************************************************************
031200 A100-STEUERUNG SECTION.
031300 A100-00.
031400     IF  SHOW-VERSION
031500         DISPLAY K-MODUL " vom: " WHEN-COMPILED          
031600         STOP RUN
031700     END-IF
031800
031900     PERFORM B000-VORLAUF THRU B000-99
032000
032100     IF  PRG-ABBRUCH
032200         CONTINUE
032300     ELSE
032400         PERFORM B100-VERARBEITUNG THRU B100-99
032500     END-IF
032600
032700     PERFORM B090-ENDE THRU B090-99
032800     STOP RUN.
032900 A100-99.
033000     EXIT.
033100******************************************************************
033200* Vorlauf: Dateien oeffnen, Konfiguration lesen
033300******************************************************************
033400 B000-VORLAUF SECTION.
033500 B000-00.
033600     PERFORM C000-INIT THRU C000-99
033700     OPEN INPUT  CONFIG-F
033800     IF  NOT FS-CONFIG-OK
033900         DISPLAY "FEHLER OEFFNEN CONFIG: " FS-CONFIG
034000         SET PRG-ABBRUCH TO TRUE
034100         GO TO B000-99
034200     END-IF
034300     READ CONFIG-F
034400     PERFORM C100-LOAD-CONFIG THRU C100-99
034500     CLOSE CONFIG-F
034600
034700     OPEN INPUT  ORDERS-F
034800     OPEN OUTPUT BATCHES-F
034900     OPEN OUTPUT ETALIST-F
035000     OPEN OUTPUT DELIVERY-F
035100     OPEN OUTPUT RUNLOG-F
035200     IF  NOT FS-ORDERS-OK
035300         DISPLAY "FEHLER OEFFNEN ORDERS: " FS-ORDERS
035400         SET PRG-ABBRUCH TO TRUE
035500     END-IF
035600     .
035700 B000-99.
035800     EXIT.
035900******************************************************************
036000* Nachlauf
036100******************************************************************
036200 B090-ENDE SECTION.
036300 B090-00.
036400     IF  PRG-ABBRUCH
036500         DISPLAY K-MODUL " >>> ABBRUCH <<<"
036600     ELSE
036700         DISPLAY K-MODUL " Lauf beendet - Auftraege: " C4-ORDER-COUNT
036800                 " Fenster: " C4-BATCH-COUNT
036900     END-IF
037000     CLOSE ORDERS-F BATCHES-F ETALIST-F DELIVERY-F RUNLOG-F
037100     .
037200 B090-99.
037300     EXIT.
037400******************************************************************
037500* Verarbeitung
037600******************************************************************
037700 B100-VERARBEITUNG SECTION.
037800 B100-00.
037900     PERFORM C200-READ-ORDER THRU C200-99
038000     PERFORM D100-READ-LOOP THRU D100-99
038100         UNTIL FS-ORDERS-EOF
038200
038300     PERFORM C300-SORT-ORDERS THRU C300-99
038400     PERFORM D200-BUILD-WINDOWS THRU D200-99
038500     PERFORM D400-BUILD-ETAS THRU D400-99
038600     PERFORM E100-WRITE-RUNLOG THRU E100-99
038700     .
038800 B100-99.
038900     EXIT.
039000******************************************************************
039100* Initialisierung
039200******************************************************************
039300 C000-INIT SECTION.
039400 C000-00.
039500     INITIALIZE SCHALTER
039600                COMP-FELDER
039700                WORK-FELDER
039800     MOVE ZERO TO C4-ORDER-COUNT C4-SKIPPED-COUNT
039900                  C4-BATCH-COUNT C4-ETA-COUNT
040000     .
040100 C000-99.
040200     EXIT.
040300******************************************************************
040400* Konfiguration uebernehmen, qMin_eff herleiten (R3)
040500******************************************************************
040600 C100-LOAD-CONFIG SECTION.
040700 C100-00.
040800     MOVE CF-LAMBDA TO W-LAMBDA-EFF
040900     IF  W-LAMBDA-EFF NOT GREATER THAN ZERO
041000         MOVE 1 TO W-LAMBDA-EFF
041100     END-IF
041200     IF  CF-INTERVAL-MIN NOT GREATER THAN ZERO
041300         MOVE 240 TO CF-INTERVAL-MIN
041400     END-IF
041500     COMPUTE W-T-STUNDEN ROUNDED = CF-INTERVAL-MIN / 60
041600
041700*    ---> R3: qMin_eff = max(1, ceil(lambda * (T/60) * alpha)) wenn
041800*         automatisch, sonst konfiguriertes Q-MIN
041900     IF  CF-QMIN-AUTO-FLAG = "Y"
042000         COMPUTE C9-QMIN-EFF ROUNDED =
042100                 FUNCTION INTEGER(W-LAMBDA-EFF * W-T-STUNDEN *
042200                                  CF-QMIN-ALPHA + 0.9999999)
042300         IF  C9-QMIN-EFF < 1
042400             MOVE 1 TO C9-QMIN-EFF
042500         END-IF
042600     ELSE
042700         MOVE CF-Q-MIN TO C9-QMIN-EFF
042800     END-IF
042900     .
043000 C100-99.
043100     EXIT.
043200******************************************************************
043300* Einen Auftragssatz lesen
043400******************************************************************
043500 C200-READ-ORDER SECTION.
043600 C200-00.
043700     READ ORDERS-F
043800         AT END SET FS-ORDERS-EOF TO TRUE
043900     END-READ
044000     .
044100 C200-99.
044200     EXIT.
044300******************************************************************
044400* Leerauftrag filtern, anreichern, einstapeln
044500******************************************************************
044600 D100-READ-LOOP SECTION.
044700 D100-00.
044800     IF  OR-ORDER-ID = SPACES
044900         ADD 1 TO C4-SKIPPED-COUNT
045000         GO TO D100-90
045100     END-IF
045200
045300     ADD 1 TO C4-ORDER-COUNT
045400     SET TO-IDX TO C4-ORDER-COUNT
045500     MOVE OR-ORDER-ID        TO TO-ORDER-ID (TO-IDX)
045600     MOVE OR-CREATED-AT      TO TO-CREATED-AT (TO-IDX)
045700
045800     IF  OR-DUE-DATE NOT GREATER THAN ZERO
045900         COMPUTE TO-DUE-DATE (TO-IDX) =
046000                 CF-NOW + 30 * K-MIN-PER-DAY
046100     ELSE
046200         MOVE OR-DUE-DATE TO TO-DUE-DATE (TO-IDX)
046300     END-IF
046400
046500*    ---> Defaults 60/90 je Feld einzeln setzen (CR2128 - bisher
046600*         nur Summen-Default 150 bei BEIDEN Feldern = 0)
046700     IF  OR-PROC-TIME-DEM = ZERO
046800         MOVE 60.00 TO C9-P-DEM
046900     ELSE
047000         MOVE OR-PROC-TIME-DEM TO C9-P-DEM
047100     END-IF
047200     IF  OR-PROC-TIME-MON = ZERO
047300         MOVE 90.00 TO C9-P-MON
047400     ELSE
047500         MOVE OR-PROC-TIME-MON TO C9-P-MON
047600     END-IF
047700     COMPUTE C9-P-I ROUNDED = C9-P-DEM + C9-P-MON
047800     IF  C9-P-I < 1.00
047900         MOVE 1.00 TO C9-P-I
048000     END-IF
048100     MOVE C9-P-I TO TO-P-I (TO-IDX)
048200
048300     MOVE TO-DUE-DATE (TO-IDX)   TO TO-SK-DUE (TO-IDX)
048400     MOVE TO-CREATED-AT (TO-IDX) TO TO-SK-CREATED (TO-IDX)
048500     .
048600 D100-90.
048700     PERFORM C200-READ-ORDER THRU C200-99
048800     .
048900 D100-99.
049000     EXIT.
049100******************************************************************
049200* EDD-Sortierung (dueDate, dann createdAt) - Einfuege-Sort
049300******************************************************************
049400 C300-SORT-ORDERS SECTION.
049500 C300-00.
049600     IF  C4-ORDER-COUNT < 2
049700         GO TO C300-99
049800     END-IF
049900     PERFORM C310-OUTER-PASS THRU C310-99
050000         VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > C4-ORDER-COUNT
050100     .
050200 C300-99.
050300     EXIT.
050400 C310-OUTER-PASS SECTION.
050500 C310-00.
050600     MOVE T-ORDER (C4-I1) TO T-ORDER (501)
050700     MOVE C4-I1 TO C4-J1
050800     PERFORM C320-SHIFT-DOWN THRU C320-99
050900         UNTIL C4-J1 < 2
051000     MOVE T-ORDER (501) TO T-ORDER (C4-J1)
051100     .
051200 C310-99.
051300     EXIT.
051400 C320-SHIFT-DOWN SECTION.
051500 C320-00.
051600     IF  TO-SK-DUE (C4-J1 - 1)     > TO-SK-DUE (501)     OR
051700        (TO-SK-DUE (C4-J1 - 1)    = TO-SK-DUE (501)     AND
051800         TO-SK-CREATED (C4-J1 - 1) > TO-SK-CREATED (501))
051900         MOVE T-ORDER (C4-J1 - 1) TO T-ORDER (C4-J1)
052000         SUBTRACT 1 FROM C4-J1
052100     ELSE
052200         MOVE 1 TO C4-J1
052300     END-IF
052400     .
052500 C320-99.
052600     EXIT.
052700******************************************************************
052800* Taktfenster bilden: jeder Auftrag dessen Erstellzeit vor dem
052900* Fensterende liegt gehoert zum laufenden Fenster (auch < qMin)
053000******************************************************************
053100 D200-BUILD-WINDOWS SECTION.
053200 D200-00.
053300     IF  C4-ORDER-COUNT = ZERO
053400         GO TO D200-99
053500     END-IF
053600     MOVE 1 TO C4-WIN-START-ORDER
053700     MOVE ZERO TO C4-WIN-NO
053800     PERFORM D210-NEXT-WINDOW THRU D210-99
053900         UNTIL C4-WIN-START-ORDER > C4-ORDER-COUNT
054000     .
054100 D200-99.
054200     EXIT.
054300 D210-NEXT-WINDOW SECTION.
054400 D210-00.
054500     ADD 1 TO C4-WIN-NO
054600     COMPUTE C9-WINDOW-END ROUNDED =
054700             CF-NOW + C4-WIN-NO * CF-INTERVAL-MIN
054800     MOVE C4-WIN-START-ORDER TO C4-I1
054900     MOVE ZERO TO C4-POS-IN-BATCH
055000     PERFORM D220-ABSORB-ORDER THRU D220-99
055100         UNTIL C4-I1 > C4-ORDER-COUNT
055200         OR   TO-CREATED-AT (C4-I1) NOT LESS THAN C9-WINDOW-END
055300
055400     IF  C4-POS-IN-BATCH = ZERO
055500*        ---> leeres Fenster (naechster Auftrag liegt spaeter) -
055600*             Fenster ueberspringen, nicht schreiben
055700         CONTINUE
055800     ELSE
055900         ADD 1 TO C4-BATCH-COUNT
056000         SET TB-IDX TO C4-BATCH-COUNT
056100         MOVE C4-WIN-START-ORDER TO TB-FIRST-IDX (TB-IDX)
056200         COMPUTE TB-LAST-IDX (TB-IDX) =
056300                 C4-WIN-START-ORDER + C4-POS-IN-BATCH - 1
056400         MOVE C4-POS-IN-BATCH TO TB-SIZE (TB-IDX)
056500         MOVE C9-WINDOW-END TO TB-RELEASE-AT (TB-IDX)
056600         PERFORM F100-WRITE-BATCH THRU F100-99
056700         COMPUTE C4-WIN-START-ORDER =
056800                 C4-WIN-START-ORDER + C4-POS-IN-BATCH
056900     END-IF
057000     .
057100 D210-99.
057200     EXIT.
057300 D220-ABSORB-ORDER SECTION.
057400 D220-00.
057500     MOVE C4-WIN-NO TO TO-WINDOW-NO (C4-I1)
057600     MOVE C4-POS-IN-BATCH TO TO-POS-IN-WIN (C4-I1)
057700     ADD 1 TO C4-POS-IN-BATCH
057800     ADD 1 TO C4-I1
057900     .
058000 D220-99.
058100     EXIT.
058200******************************************************************
058300* Losdatensatz ausgeben
058400******************************************************************
058500 F100-WRITE-BATCH SECTION.
058600 F100-00.
058700     INITIALIZE BATCHES-REC
058800     STRING "PAP-WINDOW-" DELIMITED BY SIZE
058900            C4-BATCH-COUNT DELIMITED BY SIZE
059000       INTO BA-BATCH-ID
059100     MOVE "T-POLICY"          TO BA-POLICY
059200     MOVE TB-SIZE (TB-IDX)    TO BA-ORDER-COUNT
059300     MOVE TB-RELEASE-AT (TB-IDX) TO BA-RELEASE-AT
059400     MOVE "N"                 TO BA-FORCED-FLAG
059500     MOVE ZERO TO C4-K
059600     PERFORM F110-COPY-MEMBER THRU F110-99
059700         VARYING C4-J1 FROM TB-FIRST-IDX (TB-IDX) BY 1
059800             UNTIL C4-J1 > TB-LAST-IDX (TB-IDX)
059900     WRITE BATCHES-REC
060000     .
060100 F100-99.
060200     EXIT.
060300 F110-COPY-MEMBER SECTION.
060400 F110-00.
060500     ADD 1 TO C4-K
060600     IF  C4-K <= 20
060700         MOVE TO-ORDER-ID (C4-J1) TO BA-ORDER-IDS (C4-K)
060800     END-IF
060900     .
061000 F110-99.
061100     EXIT.
061200******************************************************************
061300* ETA gestaffelt je Position im Fenster (R3), Lieferliste
061400******************************************************************
061500 D400-BUILD-ETAS SECTION.
061600 D400-00.
061700     PERFORM D410-ONE-ETA THRU D410-99
061800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ORDER-COUNT
061900     .
062000 D400-99.
062100     EXIT.
062200 D410-ONE-ETA SECTION.
062300 D410-00.
062400     SET TB-IDX TO TO-WINDOW-NO (C4-I1)
062500*    ---> eta = releaseAt + 0.10 * p_i * pos + p_i
062600     COMPUTE C9-ETA ROUNDED =
062700             TB-RELEASE-AT (TB-IDX) +
062800             0.10 * TO-P-I (C4-I1) * TO-POS-IN-WIN (C4-I1) +
062900             TO-P-I (C4-I1)
063000*    ---> bandDelta = ETA-PROC-PCT*p_i + ETA-POISSON-PCT*T
063100     COMPUTE C9-BAND ROUNDED =
063200             CF-ETA-PROC-PCT * TO-P-I (C4-I1) +
063300             CF-ETA-POISS-PCT * CF-INTERVAL-MIN
063400
063500     INITIALIZE ETALIST-REC
063600     MOVE TO-ORDER-ID (C4-I1)     TO ET-ORDER-ID
063700     MOVE C9-ETA                  TO ET-ETA
063800     COMPUTE ET-ETA-LOWER ROUNDED = C9-ETA - C9-BAND
063900     COMPUTE ET-ETA-UPPER ROUNDED = C9-ETA + C9-BAND
064000     MOVE 0.60                    TO ET-CONFIDENCE
064100     WRITE ETALIST-REC
064200     ADD 1 TO C4-ETA-COUNT
064300
064400     INITIALIZE DELIVERY-REC
064500     MOVE TO-ORDER-ID (C4-I1)     TO DL-ORDER-ID
064600     COMPUTE DL-DELIVERY-AT ROUNDED =
064700             ET-ETA-UPPER + CF-OUTBOUND-BUF
064800     MOVE "UPPER+BUF"              TO DL-BASIS
064900     WRITE DELIVERY-REC
065000     .
065100 D410-99.
065200     EXIT.
065300******************************************************************
065400* RUNLOG-Bericht
065500******************************************************************
065600 E100-WRITE-RUNLOG SECTION.
065700 E100-00.
065800*    CR2131 - Kopfzeile zeigt jetzt NOW= und Q-MIN=/Q-MAX=
065900     MOVE CF-NOW       TO D-NUM7
066000     MOVE CF-Q-MIN     TO D-NUM4
066100     MOVE CF-Q-MAX     TO D-NUM5
066200     MOVE SPACES TO W-ZEILE
066300     STRING "PAPLIT0O  PAP-GROBPLANUNG TAKTFENSTER  NOW="
066400            DELIMITED SIZE
066500            D-NUM7 DELIMITED SIZE
066600            "  Q-MIN=" DELIMITED SIZE
066700            D-NUM4 DELIMITED SIZE
066800            " Q-MAX=" DELIMITED SIZE
066900            D-NUM5 DELIMITED SIZE
067000            "  AUFTRAEGE=" DELIMITED SIZE
067100            C4-ORDER-COUNT DELIMITED SIZE
067200            "  UEBERSPRUNGEN=" DELIMITED SIZE
067300            C4-SKIPPED-COUNT DELIMITED SIZE
067400       INTO W-ZEILE
067500     MOVE W-ZEILE TO RUNLOG-REC
067600     WRITE RUNLOG-REC
067700
067800     MOVE "FENSTER-ID           GROESSE  RELEASE-AT"
067900       TO RUNLOG-REC
068000     WRITE RUNLOG-REC
068100
068200     PERFORM E110-BATCH-LINE THRU E110-99
068300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-BATCH-COUNT
068400
068500     MOVE SPACES TO W-ZEILE
068600     STRING "TOTAL FENSTER=" DELIMITED SIZE
068700            C4-BATCH-COUNT DELIMITED SIZE
068800            " ETA-SAETZE=" DELIMITED SIZE
068900            C4-ETA-COUNT DELIMITED SIZE
069000       INTO W-ZEILE
069100     MOVE W-ZEILE TO RUNLOG-REC
069200     WRITE RUNLOG-REC
069300     .
069400 E100-99.
069500     EXIT.
069600 E110-BATCH-LINE SECTION.
069700 E110-00.
069800     SET TB-IDX TO C4-I1
069900     MOVE TB-SIZE (TB-IDX) TO D-NUM4
070000     MOVE SPACES TO W-ZEILE
070100     STRING "PAP-WINDOW-" DELIMITED SIZE
070200            C4-I1          DELIMITED SIZE
070300            "   GROESSE="   DELIMITED SIZE
070400            D-NUM4           DELIMITED SIZE
070500       INTO W-ZEILE
070600     MOVE W-ZEILE TO RUNLOG-REC
070700     WRITE RUNLOG-REC
070800     .
070900 E110-99.
071000     EXIT.
071100******************************************************************
071200* ENDE Source-Programm
071300******************************************************************
