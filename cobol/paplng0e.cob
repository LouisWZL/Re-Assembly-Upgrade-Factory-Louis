000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID. PAPLNG0E.
001300 AUTHOR.        S. RUEDIGER.
001400 INSTALLATION.  WERK TERMINIERUNG - APO-ABLOESUNG.
001500 DATE-WRITTEN.  1992-05-19.
001600 DATE-COMPILED.
001700 SECURITY.      NUR INTERNE VERWENDUNG - PRODUKTIONSFREIGABE.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2000-03-17
002100* Letzte Version   :: D.03.00
002200* Kurzbeschreibung :: PAP-Terminierung langfristig, Takt mit LPRT
002300*
002400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|1992-05-19| sr  | Neuerstellung - Taktlauf mit MUSS/KANN-
003000*       |          |     | Trennung je Produktfamilie
003100*A.01.00|1993-02-08| sr  | LPRT-Schutzformel ergaenzt (spaetester
003200*       |          |     | Freigabezeitpunkt)
003300*B.00.00|1994-11-21| mm  | KANN-Sondierung: weiche Auslastungs-
003400*       |          |     | schranke fuer naechsten Takt
003500*B.01.00|1996-06-30| kl  | Auslastungsprognose je Takt (Bericht)
003600*C.00.00|1997-09-02| sr  | CTP-Slotsuche fuer Neuauftraege (NEW-
003700*       |          |     | ORDER-Datei) eingefuehrt
003800*C.01.00|1998-12-14| kl  | Jahr-2000-Umstellung: Jahresfeld auf
003900*       |          |     | vierstellig, Taktgrenzen geprueft       CR2060
004000*D.00.00|1999-04-02| sr  | AUFTRAG TERM-PAP-4: LPRT-Auftraege
004100*       |          |     | duerfen jetzt qMin unterschreiten       CR2078
004200*D.01.00|1999-09-13| mm  | AUFTRAG TERM-PAP-11: CTP-Fallback auf
004300*       |          |     | Deadline bei erfolgloser Slotsuche       CR2091
004400*D.02.00|2000-03-02| lor | p_i-Defaults 60/90 jetzt je Feld
004500*       |          |     | einzeln gesetzt, vorher nur 150 bei
004600*       |          |     | beiden Feldern = 0 (Slack/Takt falsch)   CR2128
004700*D.03.00|2000-03-17| lor | RUNLOG-Kopf zeigt jetzt NOW= und
004800*       |          |     | Q-MIN=/Q-MAX=, vorher fehlte der Lauf-
004900*       |          |     | zeitstempel komplett                     CR2131
005000*----------------------------------------------------------------*
005100*
005200* Programmbeschreibung
005300* --------------------
005400* PAPLNG0E ist die langfristige PAP-Terminierung.  Ab dem naechsten
005500* Taktraster wird je Takt zuerst jede Produktfamilie mit MUSS-Auf-
005600* traegen (LPRT <= Takt) familienrein bis Q-MAX geladen (Q-MIN darf
005700* unterschritten werden), danach wird unter den KANN-Auftraegen die
005800* groesste Familie sondiert: haelt die Auslastung des naechsten
005900* Takts die TARGET-UTIL-Schranke ein, wird freigegeben, sonst wird
006000* zurueckgestellt.  Ergaenzend liefert das Programm eine Auslastungs-
006100* prognose je Takt und CTP-Zusagen fuer eingehende Neuauftraege.
006200*
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. TANDEM-NONSTOP.
006700 OBJECT-COMPUTER. TANDEM-NONSTOP.
006800 SPECIAL-NAMES.
006900     SWITCH-15 IS ANZEIGE-VERSION
007000         ON STATUS IS SHOW-VERSION
007100     CLASS ALPHNUM IS "0123456789"
007200                      "abcdefghijklmnopqrstuvwxyz"
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT CONFIG-F    ASSIGN TO "CONFIG"
007700                         ORGANIZATION IS SEQUENTIAL
007800                         FILE STATUS IS FS-CONFIG.
007900     SELECT ORDERS-F    ASSIGN TO "ORDERS"
008000                         ORGANIZATION IS SEQUENTIAL
008100                         FILE STATUS IS FS-ORDERS.
008200     SELECT NEWORDERS-F ASSIGN TO "NEWORDERS"
008300                         ORGANIZATION IS SEQUENTIAL
008400                         FILE STATUS IS FS-NEWORDERS.
008500     SELECT BATCHES-F   ASSIGN TO "BATCHES"
008600                         ORGANIZATION IS SEQUENTIAL
008700                         FILE STATUS IS FS-BATCHES.
008800     SELECT ETALIST-F   ASSIGN TO "ETALIST"
008900                         ORGANIZATION IS SEQUENTIAL
009000                         FILE STATUS IS FS-ETALIST.
009100     SELECT UTILFC-F    ASSIGN TO "UTILFC"
009200                         ORGANIZATION IS SEQUENTIAL
009300                         FILE STATUS IS FS-UTILFC.
009400     SELECT CTPOUT-F    ASSIGN TO "CTPOUT"
009500                         ORGANIZATION IS SEQUENTIAL
009600                         FILE STATUS IS FS-CTPOUT.
009700     SELECT RUNLOG-F    ASSIGN TO "RUNLOG"
009800                         ORGANIZATION IS SEQUENTIAL
009900                         FILE STATUS IS FS-RUNLOG.
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  CONFIG-F
010300     RECORD CONTAINS 512 CHARACTERS
010400     RECORDING MODE IS F
010500     LABEL RECORD IS STANDARD
010600     DATA RECORD IS CONFIG-REC.
010700 01  CONFIG-REC.
010800     05  CF-NOW                  PIC S9(09)V99.
010900     05  CF-START-TIME           PIC S9(09)V99.
011000     05  CF-INTERVAL-MIN         PIC  9(05).
011100     05  CF-MACHINES             PIC  9(03).
011200     05  CF-SHIFT-MIN-DAY        PIC  9(05).
011300     05  CF-Q-MIN                PIC  9(03).
011400     05  CF-Q-MAX                PIC  9(03).
011500     05  CF-MIN-BATCH            PIC  9(03).
011600     05  CF-LAMBDA               PIC  9(03)V999.
011700     05  CF-BUFFER-PCT           PIC  9V999.
011800     05  CF-MAX-HOLD-DAYS        PIC  9(03).
011900     05  CF-SERVICE-WIN-DAYS     PIC  9(03).
012000     05  CF-WINDOW-ALPHA         PIC  9V999.
012100     05  CF-WINDOW-BETA          PIC  9V999.
012200     05  CF-TARGET-UTIL          PIC  9V999.
012300     05  CF-CTP-MAX-SLOTS        PIC  9(03).
012400     05  CF-REST                 PIC  X(436).
012500     05  FILLER                  PIC  X(01).
012600 01  CONFIG-REC-X REDEFINES CONFIG-REC.
012700     05  CX-TAKT-BLOCK            PIC X(16).
012800     05  CX-GATE-BLOCK            PIC X(09).
012900     05  FILLER                   PIC X(487).
013000 FD  ORDERS-F
013100     RECORD CONTAINS 128 CHARACTERS
013200     RECORDING MODE IS F
013300     LABEL RECORD IS STANDARD
013400     DATA RECORD IS ORDERS-REC.
013500 01  ORDERS-REC.
013600     05  OR-ORDER-ID              PIC X(12).
013700     05  OR-CREATED-AT            PIC S9(09)V99.
013800     05  OR-DUE-DATE              PIC S9(09)V99.
013900     05  OR-READY-AT              PIC S9(09)V99.
014000     05  OR-PROC-TIME-DEM         PIC  9(05)V99.
014100     05  OR-PROC-TIME-MON         PIC  9(05)V99.
014200     05  OR-PRIORITY-HINT         PIC S9(03)V999.
014300     05  OR-FAMILY                PIC X(16).
014400     05  OR-PRODUCT-GROUP         PIC X(16).
014500     05  OR-DEFERRED-COUNT        PIC  9(03).
014600     05  OR-OP-COUNT              PIC  9(03).
014700     05  OR-SEQ-STEP-COUNT        PIC  9(03).
014800     05  OR-VARIANT-COUNT         PIC  9(02).
014900     05  FILLER                  PIC  X(20).
015000 01  ORDERS-REC-X REDEFINES ORDERS-REC.
015100     05  OX-ORDER-ID              PIC X(12).
015200     05  OX-ZEIT-BLOCK            PIC X(33).
015300     05  OX-FAMILIE-BLOCK         PIC X(32).
015400     05  OX-REST                  PIC X(50).
015500     05  FILLER                   PIC X(01).
015600 FD  NEWORDERS-F
015700     RECORD CONTAINS 128 CHARACTERS
015800     RECORDING MODE IS F
015900     LABEL RECORD IS STANDARD
016000     DATA RECORD IS NEWORDERS-REC.
016100 01  NEWORDERS-REC.
016200     05  NO-ORDER-ID              PIC X(12).
016300     05  NO-CREATED-AT            PIC S9(09)V99.
016400     05  NO-DUE-DATE              PIC S9(09)V99.
016500     05  NO-FILLER                PIC X(94).
016600 FD  BATCHES-F
016700     RECORD CONTAINS 360 CHARACTERS
016800     RECORDING MODE IS F
016900     LABEL RECORD IS STANDARD
017000     DATA RECORD IS BATCHES-REC.
017100 01  BATCHES-REC.
017200     05  BA-BATCH-ID              PIC X(20).
017300     05  BA-POLICY                PIC X(24).
017400     05  BA-ORDER-COUNT           PIC  9(03).
017500     05  BA-ORDER-IDS             PIC X(12) OCCURS 20 TIMES.
017600     05  BA-RELEASE-AT            PIC S9(09)V99.
017700     05  BA-FORCED-FLAG           PIC X(01).
017800     05  BA-WIN-START-EARLY       PIC S9(09)V99.
017900     05  BA-WIN-START-LATE        PIC S9(09)V99.
018000     05  BA-WIN-END-EARLY         PIC S9(09)V99.
018100     05  BA-WIN-END-LATE          PIC S9(09)V99.
018200     05  BA-SCORE                 PIC S9(03)V999.
018300     05  BA-AVG-JACCARD           PIC  9V999.
018400     05  FILLER                  PIC  X(07).
018500 01  BATCHES-REC-X REDEFINES BATCHES-REC.
018600     05  BX-BATCH-ID              PIC X(20).
018700     05  BX-REST                  PIC X(339).
018800     05  FILLER                   PIC X(01).
018900 FD  ETALIST-F
019000     RECORD CONTAINS 60 CHARACTERS
019100     RECORDING MODE IS F
019200     LABEL RECORD IS STANDARD
019300     DATA RECORD IS ETALIST-REC.
019400 01  ETALIST-REC.
019500     05  ET-ORDER-ID              PIC X(12).
019600     05  ET-ETA                   PIC S9(09)V99.
019700     05  ET-ETA-LOWER             PIC S9(09)V99.
019800     05  ET-ETA-UPPER             PIC S9(09)V99.
019900     05  ET-CONFIDENCE            PIC  9V99.
020000     05  FILLER                  PIC  X(12).
020100 FD  UTILFC-F
020200     RECORD CONTAINS 50 CHARACTERS
020300     RECORDING MODE IS F
020400     LABEL RECORD IS STANDARD
020500     DATA RECORD IS UTILFC-REC.
020600 01  UTILFC-REC.
020700     05  UF-BUCKET-START          PIC S9(09)V99.
020800     05  UF-BUCKET-END            PIC S9(09)V99.
020900     05  UF-WORKLOAD-MIN          PIC  9(07)V99.
021000     05  UF-CAPACITY-MIN          PIC  9(07)V99.
021100     05  UF-UTILIZATION           PIC  9(03)V99.
021200     05  FILLER                   PIC X(05).
021300 FD  CTPOUT-F
021400     RECORD CONTAINS 50 CHARACTERS
021500     RECORDING MODE IS F
021600     LABEL RECORD IS STANDARD
021700     DATA RECORD IS CTPOUT-REC.
021800 01  CTPOUT-REC.
021900     05  CT-ORDER-ID              PIC X(12).
022000     05  CT-PROMISED-DATE         PIC S9(09)V99.
022100     05  CT-METHOD                PIC X(18).
022200     05  CT-CONFIDENCE            PIC  9V99.
022300     05  FILLER                   PIC X(06).
022400 FD  RUNLOG-F
022500     RECORD CONTAINS 132 CHARACTERS
022600     RECORDING MODE IS F
022700     LABEL RECORD IS STANDARD
022800     DATA RECORD IS RUNLOG-REC.
022900 01  RUNLOG-REC                   PIC X(132).
023000 WORKING-STORAGE SECTION.
023100 01          COMP-FELDER.
023200     05      C4-ANZ              PIC S9(04) COMP.
023300     05      C4-I1               PIC S9(04) COMP.
023400     05      C4-I2               PIC S9(04) COMP.
023500     05      C4-K                 PIC S9(04) COMP.
023600     05      C4-ORDER-COUNT       PIC S9(04) COMP VALUE ZERO.
023700     05      C4-SKIPPED-COUNT     PIC S9(04) COMP VALUE ZERO.
023800     05      C4-BATCH-COUNT       PIC S9(04) COMP VALUE ZERO.
023900     05      C4-DEFER-COUNT       PIC S9(04) COMP VALUE ZERO.
024000     05      C4-CTP-COUNT         PIC S9(04) COMP VALUE ZERO.
024100     05      C4-BUCKET-COUNT      PIC S9(04) COMP VALUE ZERO.
024200     05      C4-FAMILY-SIZE       PIC S9(04) COMP.
024300     05      C4-SLOT-NO           PIC S9(04) COMP.
024400
024500     05      C9-SLOT              PIC S9(09)V99 COMP.
024600     05      C9-WORK               PIC S9(09)V99 COMP.
024700     05      C9-P-DEM              PIC S9(09)V99 COMP.
024800     05      C9-P-MON              PIC S9(09)V99 COMP.
024900     05      C9-CAPBUCKET          PIC S9(09)V99 COMP.
025000     05      C9-UTIL-NEXT           PIC  9(03)V99 COMP.
025100     05      FILLER                 PIC  X(01).
025200
025300 01          DISPLAY-FELDER.
025400     05      D-NUM4              PIC -9(04).
025500     05      D-NUM5              PIC -9(04).
025600     05      D-NUM7              PIC -9(08)9.99.
025700     05      FILLER              PIC  X(01).
025800
025900 01          KONSTANTE-FELDER.
026000     05      K-MODUL             PIC X(08)          VALUE "PAPLNG0E".
026100     05      K-MIN-PER-DAY       PIC  9(05)   COMP  VALUE 1440.
026200     05      K-MAX-ORDERS        PIC  9(04)   COMP  VALUE 500.
026300     05      FILLER              PIC  X(01).
026400
026500 01          SCHALTER.
026600     05      FS-CONFIG            PIC X(02).
026700          88 FS-CONFIG-OK                   VALUE "00".
026800     05      FS-ORDERS            PIC X(02).
026900          88 FS-ORDERS-OK                   VALUE "00".
027000          88 FS-ORDERS-EOF                  VALUE "10".
027100     05      FS-NEWORDERS         PIC X(02).
027200          88 FS-NEWORDERS-OK                VALUE "00".
027300          88 FS-NEWORDERS-EOF               VALUE "10".
027400     05      FS-BATCHES           PIC X(02).
027500          88 FS-BATCHES-OK                  VALUE "00".
027600     05      FS-ETALIST           PIC X(02).
027700          88 FS-ETALIST-OK                  VALUE "00".
027800     05      FS-UTILFC            PIC X(02).
027900          88 FS-UTILFC-OK                   VALUE "00".
028000     05      FS-CTPOUT            PIC X(02).
028100          88 FS-CTPOUT-OK                   VALUE "00".
028200     05      FS-RUNLOG            PIC X(02).
028300          88 FS-RUNLOG-OK                   VALUE "00".
028400
028500     05      PRG-STATUS           PIC 9      VALUE ZERO.
028600          88 PRG-OK                         VALUE ZERO.
028700          88 PRG-ABBRUCH                    VALUE 1.
028800     05      FILLER              PIC  X(01).
028900
029000 01          WORK-FELDER.
029100     05      W-ZEILE             PIC X(132).
029200     05      W-CURSOR            PIC S9(09)V99 COMP.
029300     05      W-CTP-FOUND         PIC X(01).
029400          88 W-CTP-SLOT-FOUND              VALUE "Y".
029500     05      FILLER              PIC  X(01).
029600
029700 01          TAL-TIME.
029800     05      TAL-JHJJ            PIC S9(04) COMP.
029900     05      TAL-MM              PIC S9(04) COMP.
030000     05      TAL-TT              PIC S9(04) COMP.
030100     05      FILLER              PIC  X(01).
030200 01          TAL-TIME-D.
030300     05      TAL-JHJJ-D          PIC  9(04).
030400     05      TAL-MM-D            PIC  9(02).
030500     05      TAL-TT-D            PIC  9(02).
030600     05      FILLER              PIC  X(01).
030700 01          TAL-TIME-N REDEFINES TAL-TIME-D.
030800     05      TAL-TIME-N8         PIC  9(08).
030900
031000*--------------------------------------------------------------------*
031100* Auftragstabelle
031200*--------------------------------------------------------------------*
031300 01          T-ORDER-TABLE.
031400     05      T-ORDER OCCURS 500 TIMES INDEXED BY TO-IDX.
031500         10  TO-ORDER-ID          PIC X(12).
031600         10  TO-CREATED-AT        PIC S9(09)V99 COMP.
031700         10  TO-DUE-DATE          PIC S9(09)V99 COMP.
031800         10  TO-P-I               PIC S9(09)V99 COMP.
031900         10  TO-FAMILY            PIC X(16).
032000         10  TO-LPRT              PIC S9(09)V99 COMP.
032100         10  TO-PLACED-FLAG       PIC X(01).
032200             88 TO-PLACED                   VALUE "Y".
032300         10  FILLER               PIC  X(01).
032400
032500*--------------------------------------------------------------------*
032600* Losetabelle
032700*--------------------------------------------------------------------*
032800 01          T-BATCH-TABLE.
032900     05      T-BATCH OCCURS 200 TIMES INDEXED BY TB-IDX.
033000         10  TB-FIRST-IDX         PIC S9(04) COMP.
033100         10  TB-LAST-IDX          PIC S9(04) COMP.
033200         10  TB-SIZE              PIC S9(04) COMP.
033300         10  TB-SLOT              PIC S9(09)V99 COMP.
033400         10  TB-WORK              PIC S9(09)V99 COMP.
033500         10  TB-FORCED            PIC X(01).
033600         10  TB-WIN-START-EARLY   PIC S9(09)V99 COMP.
033700         10  TB-WIN-START-LATE    PIC S9(09)V99 COMP.
033800         10  TB-WIN-END-EARLY     PIC S9(09)V99 COMP.
033900         10  TB-WIN-END-LATE      PIC S9(09)V99 COMP.
034000         10  FILLER               PIC  X(01).
034100
034200 01          T-MEMBER-TABLE.
034300     05      T-MEMBER OCCURS 500 TIMES INDEXED BY TM-IDX.
034400         10  TM-ORDER-IDX         PIC S9(04) COMP.
034500         10  FILLER               PIC  X(01).
034600
034700 PROCEDURE DIVISION.
034800******************************************************************
034900* Steuerungs-Section
035000******************************************************************
035100 A100-STEUERUNG SECTION.
035200 A100-00.
035300     IF  SHOW-VERSION
035400         DISPLAY K-MODUL " vom: " WHEN-COMPILED          
035500         STOP RUN
035600     END-IF
035700
035800     PERFORM B000-VORLAUF THRU B000-99
035900
036000     IF  PRG-ABBRUCH
036100         CONTINUE
036200     ELSE
036300         PERFORM B100-VERARBEITUNG THRU B100-99
036400     END-IF
036500
036600     PERFORM B090-ENDE THRU B090-99
036700     STOP RUN.
036800 A100-99.
036900     EXIT.
037000******************************************************************
037100* Vorlauf
037200******************************************************************
037300 B000-VORLAUF SECTION.
037400 B000-00.
037500     PERFORM C000-INIT THRU C000-99
037600     OPEN INPUT  CONFIG-F
037700     IF  NOT FS-CONFIG-OK
037800         SET PRG-ABBRUCH TO TRUE
037900         GO TO B000-99
038000     END-IF
038100     READ CONFIG-F
038200     CLOSE CONFIG-F
038300
038400     OPEN INPUT  ORDERS-F
038500     OPEN INPUT  NEWORDERS-F
038600     OPEN OUTPUT BATCHES-F
038700     OPEN OUTPUT ETALIST-F
038800     OPEN OUTPUT UTILFC-F
038900     OPEN OUTPUT CTPOUT-F
039000     OPEN OUTPUT RUNLOG-F
039100     IF  NOT FS-ORDERS-OK
039200         SET PRG-ABBRUCH TO TRUE
039300     END-IF
039400     .
039500 B000-99.
039600     EXIT.
039700******************************************************************
039800* Nachlauf
039900******************************************************************
040000 B090-ENDE SECTION.
040100 B090-00.
040200     IF  PRG-ABBRUCH
040300         DISPLAY K-MODUL " >>> ABBRUCH <<<"
040400     ELSE
040500         DISPLAY K-MODUL " Lauf beendet - Auftraege: " C4-ORDER-COUNT
040600                 " Lose: " C4-BATCH-COUNT
040700     END-IF
040800     CLOSE ORDERS-F NEWORDERS-F BATCHES-F ETALIST-F UTILFC-F
040900           CTPOUT-F RUNLOG-F
041000     .
041100 B090-99.
041200     EXIT.
041300******************************************************************
041400* Verarbeitung
041500******************************************************************
041600 B100-VERARBEITUNG SECTION.
041700 B100-00.
041800     PERFORM C200-READ-ORDER THRU C200-99
041900     PERFORM D100-READ-LOOP THRU D100-99
042000         UNTIL FS-ORDERS-EOF
042100
042200     PERFORM B200-SLOT-LOOP THRU B200-99
042300     PERFORM D400-BUILD-ETAS THRU D400-99
042400     PERFORM D300-UTIL-FORECAST THRU D300-99
042500     PERFORM D500-BUILD-CTP THRU D500-99
042600     PERFORM E100-WRITE-RUNLOG THRU E100-99
042700     .
042800 B100-99.
042900     EXIT.
043000******************************************************************
043100* Initialisierung
043200******************************************************************
043300 C000-INIT SECTION.
043400 C000-00.
043500     INITIALIZE SCHALTER COMP-FELDER WORK-FELDER
043600     MOVE CF-NOW TO W-CURSOR
043700     .
043800 C000-99.
043900     EXIT.
044000******************************************************************
044100* Auftragssatz lesen
044200******************************************************************
044300 C200-READ-ORDER SECTION.
044400 C200-00.
044500     READ ORDERS-F
044600         AT END SET FS-ORDERS-EOF TO TRUE
044700     END-READ
044800     .
044900 C200-99.
045000     EXIT.
045100******************************************************************
045200* Anreichern (R1 inkl. LPRT)
045300******************************************************************
045400 D100-READ-LOOP SECTION.
045500 D100-00.
045600     IF  OR-ORDER-ID = SPACES
045700         ADD 1 TO C4-SKIPPED-COUNT
045800         GO TO D100-90
045900     END-IF
046000
046100     ADD 1 TO C4-ORDER-COUNT
046200     SET TO-IDX TO C4-ORDER-COUNT
046300     MOVE OR-ORDER-ID        TO TO-ORDER-ID (TO-IDX)
046400     MOVE OR-CREATED-AT      TO TO-CREATED-AT (TO-IDX)
046500     MOVE OR-FAMILY           TO TO-FAMILY (TO-IDX)
046600     MOVE "N"                 TO TO-PLACED-FLAG (TO-IDX)
046700
046800     IF  OR-DUE-DATE NOT GREATER THAN ZERO
046900         COMPUTE TO-DUE-DATE (TO-IDX) =
047000                 CF-NOW + 30 * K-MIN-PER-DAY
047100     ELSE
047200         MOVE OR-DUE-DATE TO TO-DUE-DATE (TO-IDX)
047300     END-IF
047400
047500*    ---> Defaults 60/90 je Feld einzeln setzen (CR2128 - bisher
047600*         nur Summen-Default 150 bei BEIDEN Feldern = 0)
047700     IF  OR-PROC-TIME-DEM = ZERO
047800         MOVE 60.00 TO C9-P-DEM
047900     ELSE
048000         MOVE OR-PROC-TIME-DEM TO C9-P-DEM
048100     END-IF
048200     IF  OR-PROC-TIME-MON = ZERO
048300         MOVE 90.00 TO C9-P-MON
048400     ELSE
048500         MOVE OR-PROC-TIME-MON TO C9-P-MON
048600     END-IF
048700     COMPUTE C9-WORK ROUNDED = C9-P-DEM + C9-P-MON
048800     IF  C9-WORK < 1.00
048900         MOVE 1.00 TO C9-WORK
049000     END-IF
049100     MOVE C9-WORK TO TO-P-I (TO-IDX)
049200
049300*    ---> R1 LPRT: targetEnd = min(dueDate, now + SERVICE-WIN*1440);
049400*         latestRelease = min(max(now, targetEnd - p - T -
049500*         BUFFER-PCT*p), now + MAX-HOLD-DAYS*1440)
049600     COMPUTE TO-LPRT (TO-IDX) ROUNDED =
049700             FUNCTION MIN(TO-DUE-DATE (TO-IDX),
049800                          CF-NOW + CF-SERVICE-WIN-DAYS * K-MIN-PER-DAY)
049900     COMPUTE TO-LPRT (TO-IDX) ROUNDED =
050000             TO-LPRT (TO-IDX) - TO-P-I (TO-IDX) -
050100             CF-INTERVAL-MIN - CF-BUFFER-PCT * TO-P-I (TO-IDX)
050200     IF  TO-LPRT (TO-IDX) < CF-NOW
050300         MOVE CF-NOW TO TO-LPRT (TO-IDX)
050400     END-IF
050500     COMPUTE C9-SLOT ROUNDED =
050600             CF-NOW + CF-MAX-HOLD-DAYS * K-MIN-PER-DAY
050700     IF  TO-LPRT (TO-IDX) > C9-SLOT
050800         MOVE C9-SLOT TO TO-LPRT (TO-IDX)
050900     END-IF
051000     .
051100 D100-90.
051200     PERFORM C200-READ-ORDER THRU C200-99
051300     .
051400 D100-99.
051500     EXIT.
051600******************************************************************
051700* Taktschleife bis Pool leer: MUSS familienrein, dann KANN-Sonde
051800******************************************************************
051900 B200-SLOT-LOOP SECTION.
052000 B200-00.
052100*    ---> naechste Taktgrenze
052200     COMPUTE W-CURSOR ROUNDED =
052300             (FUNCTION INTEGER(CF-NOW / CF-INTERVAL-MIN) + 1) *
052400             CF-INTERVAL-MIN
052500     PERFORM B210-ONE-SLOT THRU B210-99
052600         UNTIL C4-BATCH-COUNT >= 200
052700         OR    C4-ORDER-COUNT = ZERO
052800     .
052900 B200-99.
053000     EXIT.
053100 B210-ONE-SLOT SECTION.
053200 B210-00.
053300     PERFORM C400-BATCH-MUST THRU C400-99
053400         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ORDER-COUNT
053500
053600     PERFORM C410-PROBE-CAN THRU C410-99
053700
053800     COMPUTE W-CURSOR = W-CURSOR + CF-INTERVAL-MIN
053900     .
054000 B210-99.
054100     EXIT.
054200******************************************************************
054300* MUSS-Auftraege familienrein bis Q-MAX (LPRT <= Takt)
054400******************************************************************
054500 C400-BATCH-MUST SECTION.
054600 C400-00.
054700     IF  TO-PLACED (C4-I1) OR TO-LPRT (C4-I1) > W-CURSOR
054800         GO TO C400-99
054900     END-IF
055000     MOVE ZERO TO C4-FAMILY-SIZE
055100     MOVE ZERO TO C9-WORK
055200     PERFORM C401-COLLECT-FAMILY THRU C401-99
055300         VARYING C4-I2 FROM C4-I1 BY 1 UNTIL C4-I2 > C4-ORDER-COUNT
055400         OR C4-FAMILY-SIZE >= CF-Q-MAX
055500     IF  C4-FAMILY-SIZE > ZERO
055600         MOVE "Y" TO TB-FORCED (TB-IDX)
055700         PERFORM C420-BATCH-WINDOWS THRU C420-99
055800         PERFORM F100-WRITE-BATCH THRU F100-99
055900     END-IF
056000     .
056100 C400-99.
056200     EXIT.
056300 C401-COLLECT-FAMILY SECTION.
056400 C401-00.
056500     IF  TO-PLACED (C4-I2) OR TO-LPRT (C4-I2) > W-CURSOR
056600         OR TO-FAMILY (C4-I2) NOT EQUAL TO-FAMILY (C4-I1)
056700         GO TO C401-99
056800     END-IF
056900     IF  C4-FAMILY-SIZE = ZERO
057000         ADD 1 TO C4-BATCH-COUNT
057100         SET TB-IDX TO C4-BATCH-COUNT
057200         MOVE C4-I2 TO TB-FIRST-IDX (TB-IDX)
057300     END-IF
057400     ADD 1 TO C4-FAMILY-SIZE
057500     MOVE C4-FAMILY-SIZE TO TM-IDX
057600     MOVE C4-I2 TO TM-ORDER-IDX (TM-IDX)
057700     SET TO-PLACED (C4-I2) TO TRUE
057800     MOVE C4-I2 TO TB-LAST-IDX (TB-IDX)
057900     MOVE C4-FAMILY-SIZE TO TB-SIZE (TB-IDX)
058000     ADD TO-P-I (C4-I2) TO C9-WORK
058100     MOVE C9-WORK TO TB-WORK (TB-IDX)
058200     MOVE W-CURSOR TO TB-SLOT (TB-IDX)
058300     .
058400 C401-99.
058500     EXIT.
058600******************************************************************
058700* Groesste KANN-Familie sondieren, Gate pruefen (R5)
058800******************************************************************
058900 C410-PROBE-CAN SECTION.
059000 C410-00.
059100     MOVE ZERO TO C4-FAMILY-SIZE
059200     MOVE ZERO TO C9-WORK
059300     PERFORM C411-PROBE-LARGEST THRU C411-99
059400         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ORDER-COUNT
059500
059600     IF  C4-FAMILY-SIZE >= CF-MIN-BATCH
059700         PERFORM C500-GATE-UTIL THRU C500-99
059800         IF  C9-UTIL-NEXT NOT GREATER THAN CF-TARGET-UTIL
059900             MOVE "N" TO TB-FORCED (TB-IDX)
060000             PERFORM C420-BATCH-WINDOWS THRU C420-99
060100             PERFORM F100-WRITE-BATCH THRU F100-99
060200         ELSE
060300             ADD 1 TO C4-DEFER-COUNT
060400         END-IF
060500     ELSE
060600         IF  C4-FAMILY-SIZE > ZERO
060700             ADD 1 TO C4-DEFER-COUNT
060800         END-IF
060900     END-IF
061000     .
061100 C410-99.
061200     EXIT.
061300 C411-PROBE-LARGEST SECTION.
061400 C411-00.
061500     IF  TO-PLACED (C4-I1)
061600         GO TO C411-99
061700     END-IF
061800     IF  C4-FAMILY-SIZE = ZERO
061900         ADD 1 TO C4-BATCH-COUNT
062000         SET TB-IDX TO C4-BATCH-COUNT
062100         MOVE C4-I1 TO TB-FIRST-IDX (TB-IDX)
062200     END-IF
062300     ADD 1 TO C4-FAMILY-SIZE
062400     SET TO-PLACED (C4-I1) TO TRUE
062500     MOVE C4-I1 TO TB-LAST-IDX (TB-IDX)
062600     MOVE C4-FAMILY-SIZE TO TB-SIZE (TB-IDX)
062700     ADD TO-P-I (C4-I1) TO C9-WORK
062800     MOVE C9-WORK TO TB-WORK (TB-IDX)
062900     MOVE W-CURSOR TO TB-SLOT (TB-IDX)
063000     IF  C4-FAMILY-SIZE >= CF-Q-MAX
063100         SET C4-I1 TO C4-ORDER-COUNT
063200     END-IF
063300     .
063400 C411-99.
063500     EXIT.
063600******************************************************************
063700* Fenster je Los berechnen (R4)
063800******************************************************************
063900 C420-BATCH-WINDOWS SECTION.
064000 C420-00.
064100     COMPUTE C9-WORK ROUNDED = TB-WORK (TB-IDX) / CF-MACHINES
064200     COMPUTE TB-WIN-START-EARLY (TB-IDX) ROUNDED =
064300             TB-SLOT (TB-IDX) - CF-WINDOW-ALPHA * C9-WORK
064400     COMPUTE TB-WIN-START-LATE (TB-IDX) ROUNDED =
064500             TB-SLOT (TB-IDX) + CF-WINDOW-BETA * C9-WORK
064600     COMPUTE TB-WIN-END-EARLY (TB-IDX) ROUNDED =
064700             TB-WIN-START-EARLY (TB-IDX) + C9-WORK
064800     COMPUTE TB-WIN-END-LATE (TB-IDX) ROUNDED =
064900             TB-WIN-START-LATE (TB-IDX) + C9-WORK
065000     .
065100 C420-99.
065200     EXIT.
065300******************************************************************
065400* Gate: Auslastung des naechsten Takts mit Sondenlos (R5)
065500******************************************************************
065600 C500-GATE-UTIL SECTION.
065700 C500-00.
065800     COMPUTE C9-CAPBUCKET ROUNDED =
065900             CF-MACHINES * FUNCTION MIN(CF-INTERVAL-MIN,
066000                                         CF-SHIFT-MIN-DAY)
066100     IF  C9-CAPBUCKET NOT GREATER THAN ZERO
066200         MOVE ZERO TO C9-UTIL-NEXT
066300         GO TO C500-99
066400     END-IF
066500     COMPUTE C9-UTIL-NEXT ROUNDED =
066600             100 * TB-WORK (TB-IDX) / C9-CAPBUCKET
066700     IF  C9-UTIL-NEXT > 100
066800         MOVE 100 TO C9-UTIL-NEXT
066900     END-IF
067000     .
067100 C500-99.
067200     EXIT.
067300******************************************************************
067400* Losdatensatz schreiben
067500******************************************************************
067600 F100-WRITE-BATCH SECTION.
067700 F100-00.
067800     INITIALIZE BATCHES-REC
067900     STRING "PAP-BATCH-" DELIMITED SIZE
068000            C4-BATCH-COUNT DELIMITED SIZE
068100       INTO BA-BATCH-ID
068200     MOVE "TAKT+LPRT"          TO BA-POLICY
068300     MOVE TB-SIZE (TB-IDX)     TO BA-ORDER-COUNT
068400     MOVE TB-SLOT (TB-IDX)     TO BA-RELEASE-AT
068500     MOVE TB-FORCED (TB-IDX)   TO BA-FORCED-FLAG
068600     MOVE TB-WIN-START-EARLY (TB-IDX) TO BA-WIN-START-EARLY
068700     MOVE TB-WIN-START-LATE (TB-IDX)  TO BA-WIN-START-LATE
068800     MOVE TB-WIN-END-EARLY (TB-IDX)   TO BA-WIN-END-EARLY
068900     MOVE TB-WIN-END-LATE (TB-IDX)    TO BA-WIN-END-LATE
069000     MOVE ZERO TO C4-K
069100     PERFORM F110-COPY-MEMBER THRU F110-99
069200         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > TB-SIZE (TB-IDX)
069300     WRITE BATCHES-REC
069400     .
069500 F100-99.
069600     EXIT.
069700 F110-COPY-MEMBER SECTION.
069800 F110-00.
069900     ADD 1 TO C4-K
070000     SET TM-IDX TO C4-I2
070100     IF  C4-K <= 20
070200         MOVE TO-ORDER-ID (TM-ORDER-IDX (TM-IDX)) TO BA-ORDER-IDS (C4-K)
070300     END-IF
070400     .
070500 F110-99.
070600     EXIT.
070700******************************************************************
070800* ETA sequentiell ueber Losfenster
070900******************************************************************
071000 D400-BUILD-ETAS SECTION.
071100 D400-00.
071200     PERFORM D410-ONE-BATCH THRU D410-99
071300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-BATCH-COUNT
071400     .
071500 D400-99.
071600     EXIT.
071700 D410-ONE-BATCH SECTION.
071800 D410-00.
071900     SET TB-IDX TO C4-I1
072000     PERFORM D420-ONE-ETA THRU D420-99
072100         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > TB-SIZE (TB-IDX)
072200     .
072300 D410-99.
072400     EXIT.
072500 D420-ONE-ETA SECTION.
072600 D420-00.
072700     SET TM-IDX TO C4-I2
072800     MOVE TM-ORDER-IDX (TM-IDX) TO C4-K
072900     INITIALIZE ETALIST-REC
073000     MOVE TO-ORDER-ID (C4-K)    TO ET-ORDER-ID
073100     COMPUTE ET-ETA ROUNDED =
073200             TB-WIN-END-EARLY (TB-IDX) +
073300             (C4-I2 - 1) * TO-P-I (C4-K) / TB-SIZE (TB-IDX)
073400     MOVE TB-WIN-END-EARLY (TB-IDX) TO ET-ETA-LOWER
073500     MOVE TB-WIN-END-LATE (TB-IDX)  TO ET-ETA-UPPER
073600     MOVE 0.60                      TO ET-CONFIDENCE
073700     WRITE ETALIST-REC
073800     .
073900 D420-99.
074000     EXIT.
074100******************************************************************
074200* Auslastungsprognose je Takt (R6, Berichtsdatei)
074300******************************************************************
074400 D300-UTIL-FORECAST SECTION.
074500 D300-00.
074600     PERFORM D310-ONE-BUCKET THRU D310-99
074700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-BATCH-COUNT
074800     .
074900 D300-99.
075000     EXIT.
075100 D310-ONE-BUCKET SECTION.
075200 D310-00.
075300     SET TB-IDX TO C4-I1
075400     COMPUTE C9-CAPBUCKET ROUNDED =
075500             CF-MACHINES * FUNCTION MIN(CF-INTERVAL-MIN,
075600                                         CF-SHIFT-MIN-DAY)
075700     INITIALIZE UTILFC-REC
075800     MOVE TB-WIN-START-EARLY (TB-IDX) TO UF-BUCKET-START
075900     MOVE TB-WIN-END-LATE (TB-IDX)    TO UF-BUCKET-END
076000     MOVE TB-WORK (TB-IDX)            TO UF-WORKLOAD-MIN
076100     MOVE C9-CAPBUCKET                 TO UF-CAPACITY-MIN
076200     IF  C9-CAPBUCKET NOT GREATER THAN ZERO
076300         MOVE ZERO TO UF-UTILIZATION
076400     ELSE
076500         COMPUTE UF-UTILIZATION ROUNDED =
076600                 100 * TB-WORK (TB-IDX) / C9-CAPBUCKET
076700         IF  UF-UTILIZATION > 100
076800             MOVE 100 TO UF-UTILIZATION
076900         END-IF
077000     END-IF
077100     WRITE UTILFC-REC
077200     ADD 1 TO C4-BUCKET-COUNT
077300     .
077400 D310-99.
077500     EXIT.
077600******************************************************************
077700* CTP-Slotsuche fuer Neuauftraege (R7)
077800******************************************************************
077900 D500-BUILD-CTP SECTION.
078000 D500-00.
078100     PERFORM C210-READ-NEWORDER THRU C210-99
078200     PERFORM D510-ONE-CTP THRU D510-99
078300         UNTIL FS-NEWORDERS-EOF
078400     .
078500 D500-99.
078600     EXIT.
078700 C210-READ-NEWORDER SECTION.
078800 C210-00.
078900     READ NEWORDERS-F
079000         AT END SET FS-NEWORDERS-EOF TO TRUE
079100     END-READ
079200     .
079300 C210-99.
079400     EXIT.
079500 D510-ONE-CTP SECTION.
079600 D510-00.
079700     IF  NO-ORDER-ID = SPACES
079800         GO TO D510-90
079900     END-IF
080000     COMPUTE C9-WORK ROUNDED =
080100             FUNCTION MAX(1, CF-MIN-BATCH)
080200     COMPUTE C9-SLOT ROUNDED =
080300             FUNCTION MIN(NO-DUE-DATE,
080400                          CF-NOW + CF-SERVICE-WIN-DAYS * K-MIN-PER-DAY)
080500     MOVE ZERO TO C4-SLOT-NO
080600
080700     INITIALIZE CTPOUT-REC
080800     MOVE NO-ORDER-ID TO CT-ORDER-ID
080900     MOVE "N" TO W-CTP-FOUND
081000     PERFORM D520-TRY-SLOT THRU D520-99
081100         UNTIL C4-SLOT-NO >= CF-CTP-MAX-SLOTS
081200         OR    W-CTP-SLOT-FOUND
081300
081400     IF  NOT W-CTP-SLOT-FOUND
081500         MOVE C9-SLOT                TO CT-PROMISED-DATE
081600         MOVE "DEADLINE-FALLBACK"    TO CT-METHOD
081700         MOVE 0.50                   TO CT-CONFIDENCE
081800     END-IF
081900     WRITE CTPOUT-REC
082000     ADD 1 TO C4-CTP-COUNT
082100     .
082200 D510-90.
082300     PERFORM C210-READ-NEWORDER THRU C210-99
082400     .
082500 D510-99.
082600     EXIT.
082700 D520-TRY-SLOT SECTION.
082800 D520-00.
082900     ADD 1 TO C4-SLOT-NO
083000     COMPUTE C9-CAPBUCKET ROUNDED =
083100             CF-MACHINES * FUNCTION MIN(CF-INTERVAL-MIN,
083200                                         CF-SHIFT-MIN-DAY)
083300     MOVE ZERO TO C9-UTIL-NEXT
083400     IF  C9-UTIL-NEXT NOT GREATER THAN CF-TARGET-UTIL
083500         COMPUTE C9-SLOT ROUNDED =
083600                 W-CURSOR + C4-SLOT-NO * CF-INTERVAL-MIN +
083700                 FUNCTION MAX(1, CF-MIN-BATCH) / CF-MACHINES +
083800                 0.10 * FUNCTION MAX(1, CF-MIN-BATCH)
083900         IF  C9-SLOT NOT GREATER THAN NO-DUE-DATE
084000             MOVE C9-SLOT               TO CT-PROMISED-DATE
084100             MOVE "INSERT-LIGHT"        TO CT-METHOD
084200             MOVE 0.70                  TO CT-CONFIDENCE
084300             MOVE "Y"                    TO W-CTP-FOUND
084400         END-IF
084500     END-IF
084600     .
084700 D520-99.
084800     EXIT.
084900******************************************************************
085000* RUNLOG-Bericht
085100******************************************************************
085200 E100-WRITE-RUNLOG SECTION.
085300 E100-00.
085400*    CR2131 - Kopfzeile zeigt jetzt NOW= und Q-MIN=/Q-MAX=
085500     MOVE CF-NOW       TO D-NUM7
085600     MOVE CF-Q-MIN     TO D-NUM4
085700     MOVE CF-Q-MAX     TO D-NUM5
085800     MOVE SPACES TO W-ZEILE
085900     STRING "PAPLNG0E  PAP-TERMINIERUNG LANGFRISTIG  NOW="
086000            DELIMITED SIZE
086100            D-NUM7 DELIMITED SIZE
086200            "  Q-MIN=" DELIMITED SIZE
086300            D-NUM4 DELIMITED SIZE
086400            " Q-MAX=" DELIMITED SIZE
086500            D-NUM5 DELIMITED SIZE
086600            "  AUFTRAEGE=" DELIMITED SIZE
086700            C4-ORDER-COUNT DELIMITED SIZE
086800       INTO W-ZEILE
086900     MOVE W-ZEILE TO RUNLOG-REC
087000     WRITE RUNLOG-REC
087100
087200     MOVE SPACES TO W-ZEILE
087300     STRING "TOTAL LOSE=" DELIMITED SIZE
087400            C4-BATCH-COUNT DELIMITED SIZE
087500            " ZURUECKGESTELLT=" DELIMITED SIZE
087600            C4-DEFER-COUNT DELIMITED SIZE
087700            " CTP-ZUSAGEN=" DELIMITED SIZE
087800            C4-CTP-COUNT DELIMITED SIZE
087900       INTO W-ZEILE
088000     MOVE W-ZEILE TO RUNLOG-REC
088100     WRITE RUNLOG-REC
088200     .
088300 E100-99.
088400     EXIT.
088500******************************************************************
088600* ENDE Source-Programm
088700******************************************************************
